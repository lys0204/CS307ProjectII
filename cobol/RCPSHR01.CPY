000100*================================================================*
000200*                    C O P Y B O O K   R C P S H R 0 1           *
000300*================================================================*
000400*    COPYBOOK....: RCPSHR01.                                     *
000500*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
000600*    GOAL........: RECORD LAYOUT FOR THE USER MASTER (USERS).    *
000700*    USED BY.....: RSPB0001,RSPB0002,RSPB0003,RSPB0004,RSPB0005, *
000800*                  RSPB0006,RSPB0007,RSPB0008,RSPB0009,RSPB0010. *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG:                                                 *
001100*    DATE       WHO   TICKET     DESCRIPTION                     *
001200*    ---------- ----- ---------- ----------------------------    *
001300*    1991-02-11 RMM   RCP-0001   ORIGINAL LAYOUT - ONE ROW PER    *
001400*                                REGISTERED USER.                *
001500*    1999-11-03 GDS   RCP-0118   ADDED IS-DELETED SOFT-DELETE     *
001600*                                FLAG, PREVIOUSLY PHYSICAL DEL.   *
001700*    2004-06-22 KTO   RCP-0204   WIDENED AUTHOR-NAME TO X(60) -   *
001800*                                OLD X(30) TRUNCATED LONG NAMES.  *
001900*----------------------------------------------------------------*
002000*    FOLLOWERS/FOLLOWING ARE DERIVED COUNTS, KEPT HERE ONLY AS A  *
002100*    DISPLAY CONVENIENCE FOR THE LOAD JOB - THE AUTHORITATIVE     *
002200*    COUNT IS ALWAYS RECOMPUTED FROM RCPSHR07 (USER-FOLLOWS).     *
002300*----------------------------------------------------------------*
002400 03  RCPSHR01-AUTHOR-ID              PIC 9(09).
002500*    UNIQUE USER ID - SEQUENTIALLY ASSIGNED BY RSPB0002.
002600 03  RCPSHR01-AUTHOR-NAME            PIC X(60).
002700*    DISPLAY NAME - MUST BE UNIQUE AND NON-BLANK.
002800 03  RCPSHR01-GENDER                 PIC X(06).
002900*    'MALE  ' OR 'FEMALE'.
003000 03  RCPSHR01-AGE                    PIC 9(03).
003100*    WHOLE YEARS, COMPUTED FROM BIRTHDAY AT REGISTRATION TIME.
003200 03  RCPSHR01-FOLLOWERS              PIC 9(09).
003300*    COUNT OF INCOMING FOLLOW EDGES - DERIVED, NOT AUTHORITATIVE.
003400 03  RCPSHR01-FOLLOWING              PIC 9(09).
003500*    COUNT OF OUTGOING FOLLOW EDGES - DERIVED, NOT AUTHORITATIVE.
003600 03  RCPSHR01-PASSWORD               PIC X(60).
003700*    PLAINTEXT CREDENTIAL, STORED AS RECEIVED FROM THE SOURCE.
003800 03  RCPSHR01-IS-DELETED             PIC X(01).
003900     88  RCPSHR01-DELETED-YES            VALUE 'Y'.
004000     88  RCPSHR01-DELETED-NO             VALUE 'N'.
004100 03  FILLER                          PIC X(10).
004200*    RESERVED FOR FUTURE USER-MASTER FIELDS.
