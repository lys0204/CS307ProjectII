000100*================================================================*
000200*                    C O P Y B O O K   R C P S H R 0 5           *
000300*================================================================*
000400*    COPYBOOK....: RCPSHR05.                                     *
000500*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
000600*    GOAL........: RECORD LAYOUT FOR THE REVIEW MASTER (REVIEWS).*
000700*    USED BY.....: RSPB0001,RSPB0007,RSPB0008,RSPB0009.          *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                 *
001000*    DATE       WHO   TICKET     DESCRIPTION                     *
001100*    ---------- ----- ---------- ----------------------------    *
001200*    1991-02-11 RMM   RCP-0001   ORIGINAL LAYOUT.                 *
001300*    1999-11-03 GDS   RCP-0118   RATING MAY NOW BE ZERO ("NO      *
001400*                                RATING GIVEN") - PREVIOUSLY ONLY *
001500*                                1 THRU 5 WERE VALID ON THIS FILE.*
001600*----------------------------------------------------------------*
001700 03  RCPSHR05-REVIEW-ID              PIC 9(09).
001800*    UNIQUE REVIEW ID - SEQUENTIALLY ASSIGNED BY RSPB0007.
001900 03  RCPSHR05-RECIPE-ID              PIC 9(09).
002000*    FOREIGN KEY TO RCPSHR02 (RECIPE MASTER).
002100 03  RCPSHR05-AUTHOR-ID              PIC 9(09).
002200*    FOREIGN KEY TO RCPSHR01 (USER MASTER).
002300 03  RCPSHR05-RATING                 PIC 9(01).
002400*    0-5. ZERO MEANS "NO RATING GIVEN" - EXCLUDED FROM RSPB0008.
002500 03  RCPSHR05-REVIEW-TEXT            PIC X(4000).
002600*    FREE TEXT - MAY BE BLANK.
002700 03  RCPSHR05-DATE-SUBMITTED         PIC X(26).
002800*    TIMESTAMP STRING.
002900 03  RCPSHR05-DATE-MODIFIED          PIC X(26).
003000*    TIMESTAMP STRING.
003100 03  FILLER                          PIC X(10).
003200*    RESERVED FOR FUTURE REVIEW-MASTER FIELDS.
