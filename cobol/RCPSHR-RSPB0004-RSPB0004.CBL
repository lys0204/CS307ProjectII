000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0004.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   22/03/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0004.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 22/03/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: APPLIES DELETE-ACCOUNT AND UPDATE-PROFILE      *
002100*                  REQUESTS TO THE USER MASTER, PRODUCING AN      *
002200*                  OLD-MASTER/NEW-MASTER GENERATION OF USERS AND, *
002300*                  WHEN ANY ACCOUNT WAS DELETED THIS RUN, A NEW   *
002400*                  GENERATION OF USER-FOLLOWS WITH THAT USER'S    *
002500*                  EDGES PURGED.                                  *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   ACCTTRIN        00086       NONE             *
002900*                   ACCTTROUT       00063       NONE             *
003000*                   USERS           00167       RCPSHR01         *
003100*                   NEWUSERS        00167       RCPSHR01         *
003200*                   USERFLWS        00028       RCPSHR07         *
003300*                   NEWFLWS         00028       RCPSHR07         *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG:                                                 *
003800*    DATE       WHO   TICKET     DESCRIPTION                     *
003900*    ---------- ----- ---------- ----------------------------    *
004000*    1991-03-22 RMS   RCP-0004   ORIGINAL PROGRAM - DELETE ONLY.  *
004100*    1992-02-14 RMS   RCP-0011   ADDED UPDATE-PROFILE (GENDER/    *
004200*                                AGE) TRANSACTION TYPE.           *
004300*    1997-05-08 GDS   RCP-0083   DELETE OF AN ALREADY-DELETED     *
004400*                                ACCOUNT NOW REPORTS A NO-OP      *
004500*                                RATHER THAN AN ERROR.            *
004600*    2001-01-16 GDS   RCP-0158   USER-FOLLOWS PURGE SPLIT INTO ITS*
004700*                                OWN OLD-MASTER/NEW-MASTER PASS,  *
004800*                                ONLY RUN WHEN A DELETE OCCURRED. *
004900*----------------------------------------------------------------*
005000*================================================================*
005100*           E N V I R O N M E N T      D I V I S I O N           *
005200*================================================================*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS VALID-YES-NO IS 'Y' 'N'
005700     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
005800     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ACCT-TRAN-IN   ASSIGN TO UTS-S-ACCTTRIN
006300      ORGANIZATION IS     SEQUENTIAL
006400      FILE STATUS  IS     WRK-FS-TRAN-IN.
006500
006600     SELECT ACCT-TRAN-OUT  ASSIGN TO UTS-S-ACCTTROUT
006700      ORGANIZATION IS     SEQUENTIAL
006800      FILE STATUS  IS     WRK-FS-TRAN-OUT.
006900
007000     SELECT USERS-OLD      ASSIGN TO UTS-S-USERS
007100      ORGANIZATION IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-USERS-OLD.
007300
007400     SELECT USERS-NEW      ASSIGN TO UTS-S-NEWUSERS
007500      ORGANIZATION IS     SEQUENTIAL
007600      FILE STATUS  IS     WRK-FS-USERS-NEW.
007700
007800     SELECT FOLLOWS-OLD    ASSIGN TO UTS-S-USERFLWS
007900      ORGANIZATION IS     SEQUENTIAL
008000      FILE STATUS  IS     WRK-FS-FLWS-OLD.
008100
008200     SELECT FOLLOWS-NEW    ASSIGN TO UTS-S-NEWFLWS
008300      ORGANIZATION IS     SEQUENTIAL
008400      FILE STATUS  IS     WRK-FS-FLWS-NEW.
008500
008600*================================================================*
008700*                  D A T A      D I V I S I O N                  *
008800*================================================================*
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  ACCT-TRAN-IN
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01  FD-REG-TRAN-IN                  PIC X(86).
009600
009700 FD  ACCT-TRAN-OUT
009800     RECORDING MODE IS F
009900     LABEL RECORD   IS STANDARD
010000     BLOCK CONTAINS 00 RECORDS.
010100 01  FD-REG-TRAN-OUT                 PIC X(63).
010200
010300 FD  USERS-OLD
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01  FD-REG-USERS-OLD                PIC X(167).
010800
010900 FD  USERS-NEW
011000     RECORDING MODE IS F
011100     LABEL RECORD   IS STANDARD
011200     BLOCK CONTAINS 00 RECORDS.
011300 01  FD-REG-USERS-NEW                PIC X(167).
011400
011500 FD  FOLLOWS-OLD
011600     RECORDING MODE IS F
011700     LABEL RECORD   IS STANDARD
011800     BLOCK CONTAINS 00 RECORDS.
011900 01  FD-REG-FLWS-OLD                 PIC X(28).
012000
012100 FD  FOLLOWS-NEW
012200     RECORDING MODE IS F
012300     LABEL RECORD   IS STANDARD
012400     BLOCK CONTAINS 00 RECORDS.
012500 01  FD-REG-FLWS-NEW                 PIC X(28).
012600
012700*-----------------------------------------------------------------*
012800*                  WORKING-STORAGE SECTION                        *
012900*-----------------------------------------------------------------*
013000 WORKING-STORAGE SECTION.
013100
013200 01  TRAN-ACCTMAINT-REC.
013300     05  TR-ACTION                   PIC X(06).
013400     05  TR-AUTHOR-ID                PIC 9(09).
013500     05  TR-PASSWORD                 PIC X(60).
013600     05  TR-GENDER-SUPPLIED          PIC X(01).
013700     05  TR-GENDER                   PIC X(06).
013800     05  TR-AGE-SUPPLIED             PIC X(01).
013900     05  TR-AGE                      PIC 9(03).
014000 01  TRAN-ACCTMAINT-REC-X REDEFINES TRAN-ACCTMAINT-REC.
014100     05  TR-DUMP-VIEW                PIC X(86).
014200
014300 01  TROUT-ACCTMAINT-REC.
014400     05  TRO-AUTHOR-ID               PIC 9(09).
014500     05  TRO-ACTION                  PIC X(06).
014600     05  TRO-STATUS                  PIC X(08).
014700     05  TRO-REASON                  PIC X(40).
014800 01  TROUT-ACCTMAINT-REC-X REDEFINES TROUT-ACCTMAINT-REC.
014900     05  TRO-DUMP-VIEW               PIC X(63).
015000
015100 01  WRK-USERS-REG.
015200     COPY 'RCPSHR01'.
015300 01  WRK-USERS-REG-X REDEFINES WRK-USERS-REG.
015400     05  WRK-USERS-DUMP-VIEW         PIC X(167).
015500
015600 01  WRK-FOLLOW-REG.
015700     COPY 'RCPSHR07'.
015800
015900 01  WRK-TRAN-TABLE.
016000     05  WRK-TRAN-TABLE-MAX          PIC 9(05) COMP VALUE 2000.
016100     05  WRK-TRAN-TABLE-COUNT        PIC 9(05) COMP VALUE ZEROES.
016200     05  WRK-TRAN-TABLE-ROW OCCURS 2000 TIMES
016300             INDEXED BY TT-IDX.
016400         10  WRK-TT-ACTION           PIC X(06).
016500         10  WRK-TT-AUTHOR-ID        PIC 9(09).
016600         10  WRK-TT-PASSWORD         PIC X(60).
016700         10  WRK-TT-GENDER-SUPPLIED  PIC X(01).
016800         10  WRK-TT-GENDER           PIC X(06).
016900         10  WRK-TT-AGE-SUPPLIED     PIC X(01).
017000         10  WRK-TT-AGE              PIC 9(03).
017100         10  WRK-TT-MATCHED-SW       PIC X(01).
017200
017300 01  WRK-DELETED-THIS-RUN.
017400     05  WRK-DELETED-MAX             PIC 9(05) COMP VALUE 2000.
017500     05  WRK-DELETED-COUNT           PIC 9(05) COMP VALUE ZEROES.
017600     05  WRK-DELETED-TAB OCCURS 2000 TIMES
017700             INDEXED BY DL-IDX.
017800         10  WRK-DELETED-ID          PIC 9(09).
017900
018000 77  WRK-USERS-IN-EOF                PIC X(03) VALUE SPACES.
018100 77  WRK-TRAN-IN-EOF                 PIC X(03) VALUE SPACES.
018200 77  WRK-FLWS-IN-EOF                 PIC X(03) VALUE SPACES.
018300 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
018400     88  WRK-FOUND                       VALUE 'Y'.
018500     88  WRK-NOT-FOUND                   VALUE 'N'.
018600 77  WRK-USERS-READ-COUNT            PIC 9(07) COMP VALUE ZEROES.
018700 77  WRK-USERS-WRITE-COUNT           PIC 9(07) COMP VALUE ZEROES.
018800 77  WRK-FLWS-READ-COUNT             PIC 9(07) COMP VALUE ZEROES.
018900 77  WRK-FLWS-WRITE-COUNT            PIC 9(07) COMP VALUE ZEROES.
019000 77  WRK-TRAN-READ-COUNT             PIC 9(07) COMP VALUE ZEROES.
019100 77  WRK-ACCEPT-COUNT                PIC 9(07) COMP VALUE ZEROES.
019200 77  WRK-REJECT-COUNT                PIC 9(07) COMP VALUE ZEROES.
019300
019400*DATA FOR ERROR LOG:
019500 01  WRK-ERROR-LOG.
019600     03  WRK-PROGRAM                         PIC X(08) VALUE
019700                                                     'RSPB0004'  .
019800     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
019900     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
020000     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
020100     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
020200
020300 77  WRK-ABEND-PGM                           PIC X(08) VALUE
020400                                                     'ABENDPGM'  .
020500
020600 01  WRK-FILE-STATUS.
020700     03  WRK-FS-TRAN-IN                     PIC 9(02) VALUE ZEROS.
020800     03  WRK-FS-TRAN-OUT                    PIC 9(02) VALUE ZEROS.
020900     03  WRK-FS-USERS-OLD                   PIC 9(02) VALUE ZEROS.
021000     03  WRK-FS-USERS-NEW                   PIC 9(02) VALUE ZEROS.
021100     03  WRK-FS-FLWS-OLD                    PIC 9(02) VALUE ZEROS.
021200     03  WRK-FS-FLWS-NEW                    PIC 9(02) VALUE ZEROS.
021300
021400 01  WRK-SYSTEM-DATE.
021500     03  YY                                 PIC 9(02) VALUE ZEROS.
021600     03  MM                                 PIC 9(02) VALUE ZEROS.
021700     03  DD                                 PIC 9(02) VALUE ZEROS.
021800 01  WRK-DATE-FORMATTED.
021900     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
022000     03  FILLER                               PIC X(01) VALUE '-'.
022100     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
022200     03  FILLER                               PIC X(01) VALUE '-'.
022300     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
022400 01  WRK-SYSTEM-TIME.
022500     03  HOUR                               PIC 9(02) VALUE ZEROS.
022600     03  MINUTE                             PIC 9(02) VALUE ZEROS.
022700     03  SECOND                             PIC 9(02) VALUE ZEROS.
022800     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
022900 01  WRK-TIME-FORMATTED.
023000     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
023100     03  FILLER                               PIC X(01) VALUE ':'.
023200     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
023300     03  FILLER                               PIC X(01) VALUE ':'.
023400     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
023500*================================================================*
023600 PROCEDURE                       DIVISION.
023700*================================================================*
023800*----------------------------------------------------------------*
023900 0000-MAIN-PROCESS               SECTION.
024000*----------------------------------------------------------------*
024100     PERFORM 1000-INITIALIZE.
024200     PERFORM 2000-LOAD-TRANSACTIONS.
024300     PERFORM 3000-APPLY-TO-USERS.
024400     PERFORM 4000-REPORT-UNMATCHED-TRANS.
024500     IF WRK-DELETED-COUNT            GREATER ZEROES
024600        PERFORM 5000-PURGE-FOLLOWS-FOR-DELETED
024700     END-IF.
024800     PERFORM 9000-FINALIZE.
024900*----------------------------------------------------------------*
025000 0000-99-EXIT.                   EXIT.
025100*----------------------------------------------------------------*
025200*----------------------------------------------------------------*
025300 1000-INITIALIZE                 SECTION.
025400*----------------------------------------------------------------*
025500     PERFORM 9100-GET-DATE-TIME.
025600
025700     OPEN INPUT  ACCT-TRAN-IN.
025800     MOVE 'OPEN FILE ACCTTRIN'   TO WRK-ERROR-MSG.
025900     PERFORM 8100-TEST-FS-TRAN-IN.
026000
026100     OPEN OUTPUT ACCT-TRAN-OUT.
026200     MOVE 'OPEN FILE ACCTTROUT'  TO WRK-ERROR-MSG.
026300     PERFORM 8100-TEST-FS-TRAN-OUT.
026400*----------------------------------------------------------------*
026500 1000-99-EXIT.                   EXIT.
026600*----------------------------------------------------------------*
026700*----------------------------------------------------------------*
026800 2000-LOAD-TRANSACTIONS           SECTION.
026900*----------------------------------------------------------------*
027000     PERFORM 2100-READ-TRAN-IN.
027100
027200     PERFORM 2200-STORE-ONE-TRAN
027300         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
027400
027500     CLOSE ACCT-TRAN-IN.
027600*----------------------------------------------------------------*
027700 2000-99-EXIT.                   EXIT.
027800*----------------------------------------------------------------*
027900*----------------------------------------------------------------*
028000 2100-READ-TRAN-IN                SECTION.
028100*----------------------------------------------------------------*
028200     MOVE 'READING FILE ACCTTRIN' TO WRK-ERROR-MSG.
028300
028400     READ ACCT-TRAN-IN            INTO TRAN-ACCTMAINT-REC.
028500
028600     PERFORM 8100-TEST-FS-TRAN-IN.
028700
028800     IF WRK-FS-TRAN-IN             EQUAL 10
028900        MOVE 'END'                TO WRK-TRAN-IN-EOF
029000     ELSE
029100        ADD 1                     TO WRK-TRAN-READ-COUNT
029200     END-IF.
029300*----------------------------------------------------------------*
029400 2100-99-EXIT.                   EXIT.
029500*----------------------------------------------------------------*
029600*----------------------------------------------------------------*
029700 2200-STORE-ONE-TRAN              SECTION.
029800*----------------------------------------------------------------*
029900     IF WRK-TRAN-TABLE-COUNT       LESS WRK-TRAN-TABLE-MAX
030000        ADD 1                     TO WRK-TRAN-TABLE-COUNT
030100        SET TT-IDX                 TO WRK-TRAN-TABLE-COUNT
030200        MOVE TR-ACTION             TO WRK-TT-ACTION(TT-IDX)
030300        MOVE TR-AUTHOR-ID          TO WRK-TT-AUTHOR-ID(TT-IDX)
030400        MOVE TR-PASSWORD           TO WRK-TT-PASSWORD(TT-IDX)
030500      MOVE TR-GENDER-SUPPLIED    TO WRK-TT-GENDER-SUPPLIED(TT-IDX)
030600        MOVE TR-GENDER             TO WRK-TT-GENDER(TT-IDX)
030700        MOVE TR-AGE-SUPPLIED       TO WRK-TT-AGE-SUPPLIED(TT-IDX)
030800        MOVE TR-AGE                TO WRK-TT-AGE(TT-IDX)
030900        MOVE 'N'                   TO WRK-TT-MATCHED-SW(TT-IDX)
031000     END-IF.
031100
031200     PERFORM 2100-READ-TRAN-IN.
031300*----------------------------------------------------------------*
031400 2200-99-EXIT.                   EXIT.
031500*----------------------------------------------------------------*
031600*----------------------------------------------------------------*
031700 3000-APPLY-TO-USERS              SECTION.
031800*----------------------------------------------------------------*
031900     OPEN INPUT  USERS-OLD.
032000     MOVE 'OPEN FILE USERS'      TO WRK-ERROR-MSG.
032100     PERFORM 8100-TEST-FS-USERS-OLD.
032200
032300     OPEN OUTPUT USERS-NEW.
032400     MOVE 'OPEN FILE NEWUSERS'   TO WRK-ERROR-MSG.
032500     PERFORM 8100-TEST-FS-USERS-NEW.
032600
032700     PERFORM 3100-READ-USERS-OLD.
032800
032900     PERFORM 3200-PROCESS-ONE-USER
033000         UNTIL WRK-USERS-IN-EOF EQUAL 'END'.
033100
033200     CLOSE USERS-OLD, USERS-NEW.
033300*----------------------------------------------------------------*
033400 3000-99-EXIT.                   EXIT.
033500*----------------------------------------------------------------*
033600*----------------------------------------------------------------*
033700 3100-READ-USERS-OLD              SECTION.
033800*----------------------------------------------------------------*
033900     MOVE 'READING FILE USERS'   TO WRK-ERROR-MSG.
034000
034100     READ USERS-OLD               INTO WRK-USERS-REG.
034200
034300     PERFORM 8100-TEST-FS-USERS-OLD.
034400
034500     IF WRK-FS-USERS-OLD           EQUAL 10
034600        MOVE 'END'                TO WRK-USERS-IN-EOF
034700     ELSE
034800        ADD 1                     TO WRK-USERS-READ-COUNT
034900     END-IF.
035000*----------------------------------------------------------------*
035100 3100-99-EXIT.                   EXIT.
035200*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 3200-PROCESS-ONE-USER            SECTION.
035500*----------------------------------------------------------------*
035600     SET WRK-NOT-FOUND             TO TRUE.
035700     SET TT-IDX                    TO 1.
035800     SEARCH WRK-TRAN-TABLE-ROW VARYING TT-IDX
035900        AT END
036000           SET WRK-NOT-FOUND       TO TRUE
036100        WHEN WRK-TT-AUTHOR-ID(TT-IDX) EQUAL RCPSHR01-AUTHOR-ID
036200             AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
036300           SET WRK-FOUND           TO TRUE
036400     END-SEARCH.
036500
036600     IF WRK-FOUND
036700        MOVE 'Y'                   TO WRK-TT-MATCHED-SW(TT-IDX)
036800        MOVE RCPSHR01-AUTHOR-ID     TO TRO-AUTHOR-ID
036900        MOVE WRK-TT-ACTION(TT-IDX)  TO TRO-ACTION
037000
037100        IF WRK-TT-PASSWORD(TT-IDX)  NOT EQUAL RCPSHR01-PASSWORD
037200           MOVE 'REJECTED'          TO TRO-STATUS
037300           MOVE 'PASSWORD MISMATCH' TO TRO-REASON
037400        ELSE
037500           IF WRK-TT-ACTION(TT-IDX) EQUAL 'DELETE'
037600              PERFORM 3300-APPLY-DELETE
037700           ELSE
037800              PERFORM 3400-APPLY-UPDATE
037900           END-IF
038000        END-IF
038100
038200        IF TRO-STATUS               EQUAL 'ACCEPTED'
038300           ADD 1                   TO WRK-ACCEPT-COUNT
038400        ELSE
038500           ADD 1                   TO WRK-REJECT-COUNT
038600        END-IF
038700
038800        MOVE TROUT-ACCTMAINT-REC    TO FD-REG-TRAN-OUT
038900        WRITE FD-REG-TRAN-OUT
039000
039100        MOVE 'WRITING FILE ACCTTROUT' TO WRK-ERROR-MSG
039200        PERFORM 8100-TEST-FS-TRAN-OUT
039300     END-IF.
039400
039500     MOVE WRK-USERS-REG             TO FD-REG-USERS-NEW.
039600     WRITE FD-REG-USERS-NEW.
039700
039800     MOVE 'WRITING FILE NEWUSERS'   TO WRK-ERROR-MSG.
039900     PERFORM 8100-TEST-FS-USERS-NEW.
040000
040100     IF WRK-FS-USERS-NEW            EQUAL ZEROS
040200        ADD 1                      TO WRK-USERS-WRITE-COUNT
040300     END-IF.
040400
040500     PERFORM 3100-READ-USERS-OLD.
040600*----------------------------------------------------------------*
040700 3200-99-EXIT.                   EXIT.
040800*----------------------------------------------------------------*
040900*----------------------------------------------------------------*
041000 3300-APPLY-DELETE                SECTION.
041100*----------------------------------------------------------------*
041200     IF RCPSHR01-DELETED-YES
041300        MOVE 'ACCEPTED'            TO TRO-STATUS
041400        MOVE 'ALREADY DELETED - NO-OP' TO TRO-REASON              RCP-0083
041500     ELSE
041600        SET RCPSHR01-DELETED-YES   TO TRUE
041700        MOVE 'ACCEPTED'            TO TRO-STATUS
041800        MOVE 'ACCOUNT DELETED'     TO TRO-REASON
041900        IF WRK-DELETED-COUNT       LESS WRK-DELETED-MAX
042000           ADD 1                  TO WRK-DELETED-COUNT
042100           SET DL-IDX              TO WRK-DELETED-COUNT
042200           MOVE RCPSHR01-AUTHOR-ID TO WRK-DELETED-ID(DL-IDX)
042300        END-IF
042400     END-IF.
042500*----------------------------------------------------------------*
042600 3300-99-EXIT.                   EXIT.
042700*----------------------------------------------------------------*
042800*----------------------------------------------------------------*
042900 3400-APPLY-UPDATE                SECTION.                        RCP-0011
043000*----------------------------------------------------------------*
043100     IF RCPSHR01-DELETED-YES
043200        MOVE 'REJECTED'            TO TRO-STATUS
043300        MOVE 'ACCOUNT NOT ACTIVE'  TO TRO-REASON
043400     ELSE
043500        IF WRK-TT-GENDER-SUPPLIED(TT-IDX) EQUAL 'Y'
043600           AND WRK-TT-GENDER(TT-IDX) NOT EQUAL 'MALE  '
043700           AND WRK-TT-GENDER(TT-IDX) NOT EQUAL 'FEMALE'
043800           MOVE 'REJECTED'           TO TRO-STATUS
043900           MOVE 'GENDER NOT MALE OR FEMALE' TO TRO-REASON
044000        ELSE
044100           IF WRK-TT-AGE-SUPPLIED(TT-IDX) EQUAL 'Y'
044200              AND WRK-TT-AGE(TT-IDX)  NOT GREATER ZEROES
044300              MOVE 'REJECTED'           TO TRO-STATUS
044400              MOVE 'AGE MUST BE GREATER THAN ZERO' TO TRO-REASON
044500           ELSE
044600              IF WRK-TT-GENDER-SUPPLIED(TT-IDX) EQUAL 'Y'
044700                 MOVE WRK-TT-GENDER(TT-IDX) TO RCPSHR01-GENDER
044800              END-IF
044900              IF WRK-TT-AGE-SUPPLIED(TT-IDX) EQUAL 'Y'
045000                 MOVE WRK-TT-AGE(TT-IDX)    TO RCPSHR01-AGE
045100              END-IF
045200              MOVE 'ACCEPTED'           TO TRO-STATUS
045300              MOVE 'PROFILE UPDATED'    TO TRO-REASON
045400           END-IF
045500        END-IF
045600     END-IF.
045700*----------------------------------------------------------------*
045800 3400-99-EXIT.                   EXIT.
045900*----------------------------------------------------------------*
046000*----------------------------------------------------------------*
046100 4000-REPORT-UNMATCHED-TRANS      SECTION.
046200*----------------------------------------------------------------*
046300     PERFORM 4100-CHECK-ONE-TRAN
046400         VARYING TT-IDX FROM 1 BY 1
046500         UNTIL TT-IDX GREATER WRK-TRAN-TABLE-COUNT.
046600
046700     CLOSE ACCT-TRAN-OUT.
046800*----------------------------------------------------------------*
046900 4000-99-EXIT.                   EXIT.
047000*----------------------------------------------------------------*
047100*----------------------------------------------------------------*
047200 4100-CHECK-ONE-TRAN              SECTION.
047300*----------------------------------------------------------------*
047400     IF WRK-TT-MATCHED-SW(TT-IDX)  EQUAL 'N'
047500        MOVE WRK-TT-AUTHOR-ID(TT-IDX) TO TRO-AUTHOR-ID
047600        MOVE WRK-TT-ACTION(TT-IDX)    TO TRO-ACTION
047700        MOVE 'REJECTED'               TO TRO-STATUS
047800        MOVE 'USER NOT FOUND'         TO TRO-REASON
047900        ADD 1                        TO WRK-REJECT-COUNT
048000
048100        MOVE TROUT-ACCTMAINT-REC      TO FD-REG-TRAN-OUT
048200        WRITE FD-REG-TRAN-OUT
048300
048400        MOVE 'WRITING FILE ACCTTROUT' TO WRK-ERROR-MSG
048500        PERFORM 8100-TEST-FS-TRAN-OUT
048600     END-IF.
048700*----------------------------------------------------------------*
048800 4100-99-EXIT.                   EXIT.
048900*----------------------------------------------------------------*
049000*----------------------------------------------------------------*
049100 5000-PURGE-FOLLOWS-FOR-DELETED   SECTION.                        RCP-0158
049200*----------------------------------------------------------------*
049300     OPEN INPUT  FOLLOWS-OLD.
049400     MOVE 'OPEN FILE USERFLWS'   TO WRK-ERROR-MSG.
049500     PERFORM 8200-TEST-FS-FLWS-OLD.
049600
049700     OPEN OUTPUT FOLLOWS-NEW.
049800     MOVE 'OPEN FILE NEWFLWS'    TO WRK-ERROR-MSG.
049900     PERFORM 8200-TEST-FS-FLWS-NEW.
050000
050100     PERFORM 5100-READ-FOLLOWS-OLD.
050200
050300     PERFORM 5200-PROCESS-ONE-FOLLOW
050400         UNTIL WRK-FLWS-IN-EOF EQUAL 'END'.
050500
050600     CLOSE FOLLOWS-OLD, FOLLOWS-NEW.
050700*----------------------------------------------------------------*
050800 5000-99-EXIT.                   EXIT.
050900*----------------------------------------------------------------*
051000*----------------------------------------------------------------*
051100 5100-READ-FOLLOWS-OLD            SECTION.
051200*----------------------------------------------------------------*
051300     MOVE 'READING FILE USERFLWS' TO WRK-ERROR-MSG.
051400
051500     READ FOLLOWS-OLD              INTO WRK-FOLLOW-REG.
051600
051700     PERFORM 8200-TEST-FS-FLWS-OLD.
051800
051900     IF WRK-FS-FLWS-OLD             EQUAL 10
052000        MOVE 'END'                 TO WRK-FLWS-IN-EOF
052100     ELSE
052200        ADD 1                      TO WRK-FLWS-READ-COUNT
052300     END-IF.
052400*----------------------------------------------------------------*
052500 5100-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 5200-PROCESS-ONE-FOLLOW          SECTION.
052900*----------------------------------------------------------------*
053000     SET WRK-NOT-FOUND              TO TRUE.
053100     SET DL-IDX                     TO 1.
053200     SEARCH WRK-DELETED-TAB VARYING DL-IDX
053300        AT END
053400           SET WRK-NOT-FOUND        TO TRUE
053500        WHEN WRK-DELETED-ID(DL-IDX) EQUAL RCPSHR07-FOLLOWER-ID
053600           SET WRK-FOUND            TO TRUE
053700        WHEN WRK-DELETED-ID(DL-IDX) EQUAL RCPSHR07-FOLLOWING-ID
053800           SET WRK-FOUND            TO TRUE
053900     END-SEARCH.
054000
054100     IF WRK-NOT-FOUND
054200        MOVE WRK-FOLLOW-REG          TO FD-REG-FLWS-NEW
054300        WRITE FD-REG-FLWS-NEW
054400
054500        MOVE 'WRITING FILE NEWFLWS'  TO WRK-ERROR-MSG
054600        PERFORM 8200-TEST-FS-FLWS-NEW
054700
054800        IF WRK-FS-FLWS-NEW           EQUAL ZEROS
054900           ADD 1                    TO WRK-FLWS-WRITE-COUNT
055000        END-IF
055100     END-IF.
055200
055300     PERFORM 5100-READ-FOLLOWS-OLD.
055400*----------------------------------------------------------------*
055500 5200-99-EXIT.                   EXIT.
055600*----------------------------------------------------------------*
055700*----------------------------------------------------------------*
055800 8100-TEST-FS-TRAN-IN             SECTION.
055900*----------------------------------------------------------------*
056000     IF WRK-FS-TRAN-IN             NOT EQUAL ZEROS AND 10
056100        MOVE WRK-FS-TRAN-IN        TO WRK-ERROR-CODE
056200        PERFORM 9999-CALL-ABEND-PGM
056300     END-IF.
056400*----------------------------------------------------------------*
056500 8100-99-EXIT.                   EXIT.
056600*----------------------------------------------------------------*
056700*----------------------------------------------------------------*
056800 8100-TEST-FS-TRAN-OUT            SECTION.
056900*----------------------------------------------------------------*
057000     IF WRK-FS-TRAN-OUT            NOT EQUAL ZEROS
057100        MOVE WRK-FS-TRAN-OUT       TO WRK-ERROR-CODE
057200        PERFORM 9999-CALL-ABEND-PGM
057300     END-IF.
057400*----------------------------------------------------------------*
057500 8100-99-EXIT.                   EXIT.
057600*----------------------------------------------------------------*
057700*----------------------------------------------------------------*
057800 8100-TEST-FS-USERS-OLD           SECTION.
057900*----------------------------------------------------------------*
058000     IF WRK-FS-USERS-OLD           NOT EQUAL ZEROS AND 10
058100        MOVE WRK-FS-USERS-OLD      TO WRK-ERROR-CODE
058200        PERFORM 9999-CALL-ABEND-PGM
058300     END-IF.
058400*----------------------------------------------------------------*
058500 8100-99-EXIT.                   EXIT.
058600*----------------------------------------------------------------*
058700*----------------------------------------------------------------*
058800 8100-TEST-FS-USERS-NEW           SECTION.
058900*----------------------------------------------------------------*
059000     IF WRK-FS-USERS-NEW           NOT EQUAL ZEROS
059100        MOVE WRK-FS-USERS-NEW      TO WRK-ERROR-CODE
059200        PERFORM 9999-CALL-ABEND-PGM
059300     END-IF.
059400*----------------------------------------------------------------*
059500 8100-99-EXIT.                   EXIT.
059600*----------------------------------------------------------------*
059700*----------------------------------------------------------------*
059800 8200-TEST-FS-FLWS-OLD            SECTION.
059900*----------------------------------------------------------------*
060000     IF WRK-FS-FLWS-OLD            NOT EQUAL ZEROS AND 10
060100        MOVE WRK-FS-FLWS-OLD       TO WRK-ERROR-CODE
060200        PERFORM 9999-CALL-ABEND-PGM
060300     END-IF.
060400*----------------------------------------------------------------*
060500 8200-99-EXIT.                   EXIT.
060600*----------------------------------------------------------------*
060700*----------------------------------------------------------------*
060800 8200-TEST-FS-FLWS-NEW            SECTION.
060900*----------------------------------------------------------------*
061000     IF WRK-FS-FLWS-NEW            NOT EQUAL ZEROS
061100        MOVE WRK-FS-FLWS-NEW       TO WRK-ERROR-CODE
061200        PERFORM 9999-CALL-ABEND-PGM
061300     END-IF.
061400*----------------------------------------------------------------*
061500 8200-99-EXIT.                   EXIT.
061600*----------------------------------------------------------------*
061700*----------------------------------------------------------------*
061800 9100-GET-DATE-TIME               SECTION.
061900*----------------------------------------------------------------*
062000     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
062100     MOVE YY                       TO YYYY-FORMATTED.
062200     MOVE MM                       TO MM-FORMATTED.
062300     MOVE DD                       TO DD-FORMATTED.
062400     ADD  2000                     TO YYYY-FORMATTED.
062500
062600     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
062700     MOVE HOUR                     TO HOUR-FORMATTED.
062800     MOVE MINUTE                   TO MINUTE-FORMATTED.
062900     MOVE SECOND                   TO SECOND-FORMATTED.
063000*----------------------------------------------------------------*
063100 9100-99-EXIT.                   EXIT.
063200*----------------------------------------------------------------*
063300*----------------------------------------------------------------*
063400 9000-FINALIZE                    SECTION.
063500*----------------------------------------------------------------*
063600     DISPLAY '***************************'.
063700     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
063800     DISPLAY '***************************'.
063900     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
064000     DISPLAY '*-------------------------*'.
064100     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-READ-COUNT '*'.
064200     DISPLAY '*ACCEPTED............:' WRK-ACCEPT-COUNT '*'.
064300     DISPLAY '*REJECTED............:' WRK-REJECT-COUNT '*'.
064400     DISPLAY '*USERS READ/WRITTEN..:' WRK-USERS-READ-COUNT
064500     '/' WRK-USERS-WRITE-COUNT '*'.
064600     DISPLAY '*FOLLOWS READ/WRITTEN:' WRK-FLWS-READ-COUNT
064700     '/' WRK-FLWS-WRITE-COUNT '*'.
064800     DISPLAY '*-------------------------*'.
064900     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
065000     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
065100     DISPLAY '***************************'.
065200
065300     STOP RUN.
065400*----------------------------------------------------------------*
065500 9000-99-EXIT.                   EXIT.
065600*----------------------------------------------------------------*
065700*----------------------------------------------------------------*
065800 9999-CALL-ABEND-PGM              SECTION.
065900*----------------------------------------------------------------*
066000     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
066100     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
066200     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
066300*----------------------------------------------------------------*
066400 9999-99-EXIT.                   EXIT.
066500*----------------------------------------------------------------*
