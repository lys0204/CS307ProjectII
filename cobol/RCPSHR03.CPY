000100*================================================================*
000200*                    C O P Y B O O K   R C P S H R 0 3           *
000300*================================================================*
000400*    COPYBOOK....: RCPSHR03.                                     *
000500*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
000600*    GOAL........: RECORD LAYOUT FOR THE NUTRITION MASTER.        *
000700*    USED BY.....: RSPB0001,RSPB0006,RSPB0011.                   *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                 *
001000*    DATE       WHO   TICKET     DESCRIPTION                     *
001100*    ---------- ----- ---------- ----------------------------    *
001200*    1991-02-11 RMM   RCP-0001   ORIGINAL LAYOUT - ONE ROW PER    *
001300*                                RECIPE THAT SUPPLIED CALORIES.   *
001400*    2002-09-14 GDS   RCP-0177   NULL-SW BYTE ADDED BESIDE EACH   *
001500*                                OPTIONAL CONTENT FIELD - ZERO IS *
001600*                                A VALID READING, NOT "ABSENT".   *
001700*----------------------------------------------------------------*
001800 03  RCPSHR03-RECIPE-ID              PIC 9(09).
001900*    FOREIGN KEY / PRIMARY KEY - ONE ROW PER RECIPE.
002000 03  RCPSHR03-CALORIES               PIC 9(08)V99.
002100*    REQUIRED WHEN THE ROW EXISTS, MUST BE GREATER THAN ZERO.
002200 03  RCPSHR03-FAT-CONTENT            PIC 9(08)V99.
002300 03  RCPSHR03-FAT-NULL-SW            PIC X(01).
002400     88  RCPSHR03-FAT-IS-NULL            VALUE 'Y'.
002500 03  RCPSHR03-SATURATED-FAT          PIC 9(08)V99.
002600 03  RCPSHR03-SATURATED-FAT-NULL-SW  PIC X(01).
002700     88  RCPSHR03-SATURATED-FAT-IS-NULL  VALUE 'Y'.
002800 03  RCPSHR03-CHOLESTEROL            PIC 9(08)V99.
002900 03  RCPSHR03-CHOLESTEROL-NULL-SW    PIC X(01).
003000     88  RCPSHR03-CHOLESTEROL-IS-NULL    VALUE 'Y'.
003100 03  RCPSHR03-SODIUM                 PIC 9(08)V99.
003200 03  RCPSHR03-SODIUM-NULL-SW         PIC X(01).
003300     88  RCPSHR03-SODIUM-IS-NULL         VALUE 'Y'.
003400 03  RCPSHR03-CARBOHYDRATE           PIC 9(08)V99.
003500 03  RCPSHR03-CARBOHYDRATE-NULL-SW   PIC X(01).
003600     88  RCPSHR03-CARBOHYDRATE-IS-NULL   VALUE 'Y'.
003700 03  RCPSHR03-FIBER                  PIC 9(08)V99.
003800 03  RCPSHR03-FIBER-NULL-SW          PIC X(01).
003900     88  RCPSHR03-FIBER-IS-NULL          VALUE 'Y'.
004000 03  RCPSHR03-SUGAR                  PIC 9(08)V99.
004100 03  RCPSHR03-SUGAR-NULL-SW          PIC X(01).
004200     88  RCPSHR03-SUGAR-IS-NULL          VALUE 'Y'.
004300 03  RCPSHR03-PROTEIN                PIC 9(08)V99.
004400 03  RCPSHR03-PROTEIN-NULL-SW        PIC X(01).
004500     88  RCPSHR03-PROTEIN-IS-NULL        VALUE 'Y'.
004600 03  FILLER                          PIC X(10).
004700*    RESERVED FOR FUTURE NUTRITION-MASTER FIELDS.
