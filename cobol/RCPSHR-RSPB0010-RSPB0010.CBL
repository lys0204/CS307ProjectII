000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0010.
000600 AUTHOR.         KATIA TEIXEIRA DE OLIVEIRA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   09/03/1993.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0010.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: KATIA TEIXEIRA DE OLIVEIRA                    *
001600*    DATE........: 09/03/1993                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: PRINTS THE SINGLE ACTIVE USER WITH THE HIGHEST *
002100*                  FOLLOWER-TO-FOLLOWING RATIO.  USERS WHO FOLLOW  *
002200*                  NOBODY ARE EXCLUDED (DIVISION-BY-ZERO GUARD).   *
002300*----------------------------------------------------------------*
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002500*                   USERS           00167       RCPSHR01         *
002600*                   USERFLWS        00028       RCPSHR07         *
002700*                   RPT0010         00133       NONE             *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    CHANGE LOG:                                                 *
003200*    DATE       WHO   TICKET     DESCRIPTION                     *
003300*    ---------- ----- ---------- ----------------------------    *
003400*    1993-03-09 KTO   RCP-0031   ORIGINAL PROGRAM.                *
003500*    1998-12-02 KTO   RCP-0102   Y2K - DATE FIELDS REVIEWED, NO    *
003600*                                CHANGE REQUIRED (NUMERIC KEYS     *
003700*                                ONLY).                           *
003800*    2003-11-19 GDS   RCP-0191   DELETED USERS NO LONGER ELIGIBLE  *
003900*                                FOR THIS REPORT, EVEN IF THEIR    *
004000*                                EDGES ARE STILL ON THE MASTER.    *
004100*----------------------------------------------------------------*
004200*================================================================*
004300*           E N V I R O N M E N T      D I V I S I O N           *
004400*================================================================*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS VALID-YES-NO IS 'Y' 'N'
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
005100     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT USERS-IN       ASSIGN TO UTS-S-USERS
005600      ORGANIZATION IS     SEQUENTIAL
005700      FILE STATUS  IS     WRK-FS-USERS-IN.
005800
005900     SELECT FOLLOWS-IN     ASSIGN TO UTS-S-USERFLWS
006000      ORGANIZATION IS     SEQUENTIAL
006100      FILE STATUS  IS     WRK-FS-FLWS-IN.
006200
006300     SELECT REPORT-OUT     ASSIGN TO UTS-S-RPT0010
006400      ORGANIZATION IS     SEQUENTIAL
006500      FILE STATUS  IS     WRK-FS-RPT-OUT.
006600
006700*================================================================*
006800*                  D A T A      D I V I S I O N                  *
006900*================================================================*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  USERS-IN
007300     RECORDING MODE IS F
007400     LABEL RECORD   IS STANDARD
007500     BLOCK CONTAINS 00 RECORDS.
007600 01  FD-REG-USERS-IN                 PIC X(167).
007700
007800 FD  FOLLOWS-IN
007900     RECORDING MODE IS F
008000     LABEL RECORD   IS STANDARD
008100     BLOCK CONTAINS 00 RECORDS.
008200 01  FD-REG-FLWS-IN                  PIC X(28).
008300
008400 FD  REPORT-OUT
008500     RECORDING MODE IS F
008600     LABEL RECORD   IS STANDARD
008700     BLOCK CONTAINS 00 RECORDS.
008800 01  FD-REG-RPT-OUT                  PIC X(133).
008900
009000*-----------------------------------------------------------------*
009100*                  WORKING-STORAGE SECTION                        *
009200*-----------------------------------------------------------------*
009300 WORKING-STORAGE SECTION.
009400
009500 01  WRK-USERS-REG.
009600     COPY 'RCPSHR01'.
009700
009800 01  WRK-FOLLOW-REG.
009900     COPY 'RCPSHR07'.
010000 01  WRK-FOLLOW-REG-X REDEFINES WRK-FOLLOW-REG.
010100     05  WRK-FOLLOW-DUMP-VIEW        PIC X(28).
010200
010300 01  RPT-LINE.
010400     05  RPT-AUTHOR-ID               PIC 9(09).
010500     05  FILLER                      PIC X(01).
010600     05  RPT-AUTHOR-NAME             PIC X(60).
010700     05  FILLER                      PIC X(01).
010800     05  RPT-RATIO                   PIC 9(04).9999.
010900     05  FILLER                      PIC X(53).
011000 01  RPT-LINE-X REDEFINES RPT-LINE.
011100     05  RPT-LINE-TEXT               PIC X(133).
011200 01  RPT-LINE-Y REDEFINES RPT-LINE.
011300     05  RPT-NUMERIC-VIEW            PIC 9(133).
011400
011500 01  WRK-USERS-TABLE.
011600     05  WRK-UT-MAX                  PIC 9(05) COMP VALUE 20000.
011700     05  WRK-UT-COUNT                PIC 9(05) COMP VALUE ZEROES.
011800     05  WRK-UT-ROW OCCURS 20000 TIMES
011900             INDEXED BY UT-IDX.
012000         10  WRK-UT-AUTHOR-ID        PIC 9(09).
012100         10  WRK-UT-AUTHOR-NAME      PIC X(60).
012200         10  WRK-UT-IS-DELETED       PIC X(01).
012300         10  WRK-UT-FOLLOWING-CNT    PIC 9(07) COMP.
012400         10  WRK-UT-FOLLOWER-CNT     PIC 9(07) COMP.
012500
012600 77  WRK-USERS-IN-EOF                PIC X(03) VALUE SPACES.
012700 77  WRK-FLWS-IN-EOF                 PIC X(03) VALUE SPACES.
012800 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
012900     88  WRK-FOUND                       VALUE 'Y'.
013000     88  WRK-NOT-FOUND                   VALUE 'N'.
013100 77  WRK-BEST-FOUND-SW                PIC X(01) VALUE 'N'.
013200     88  WRK-BEST-FOUND                   VALUE 'Y'.
013300 77  WRK-BEST-AUTHOR-ID              PIC 9(09) COMP VALUE ZEROES.
013400 77  WRK-BEST-RATIO                  PIC 9(04)V9999 COMP VALUE
013500                                                        ZEROES.
013600 77  WRK-THIS-RATIO                  PIC 9(04)V9999 COMP VALUE
013700                                                        ZEROES.
013800 77  WRK-USERS-READ-COUNT            PIC 9(07) COMP VALUE ZEROES.
013900 77  WRK-FLWS-READ-COUNT             PIC 9(07) COMP VALUE ZEROES.
014000
014100*DATA FOR ERROR LOG:
014200 01  WRK-ERROR-LOG.
014300     03  WRK-PROGRAM                         PIC X(08) VALUE
014400                                                     'RSPB0010'  .
014500     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
014600     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
014700     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
014800     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
014900
015000 77  WRK-ABEND-PGM                           PIC X(08) VALUE
015100                                                     'ABENDPGM'  .
015200
015300 01  WRK-FILE-STATUS.
015400     03  WRK-FS-USERS-IN                    PIC 9(02) VALUE ZEROS.
015500     03  WRK-FS-FLWS-IN                     PIC 9(02) VALUE ZEROS.
015600     03  WRK-FS-RPT-OUT                     PIC 9(02) VALUE ZEROS.
015700
015800 01  WRK-SYSTEM-DATE.
015900     03  YY                                 PIC 9(02) VALUE ZEROS.
016000     03  MM                                 PIC 9(02) VALUE ZEROS.
016100     03  DD                                 PIC 9(02) VALUE ZEROS.
016200 01  WRK-DATE-FORMATTED.                                          RCP-0102
016300     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
016400     03  FILLER                               PIC X(01) VALUE '-'.
016500     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
016600     03  FILLER                               PIC X(01) VALUE '-'.
016700     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
016800 01  WRK-SYSTEM-TIME.
016900     03  HOUR                               PIC 9(02) VALUE ZEROS.
017000     03  MINUTE                             PIC 9(02) VALUE ZEROS.
017100     03  SECOND                             PIC 9(02) VALUE ZEROS.
017200     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
017300 01  WRK-TIME-FORMATTED.
017400     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
017500     03  FILLER                               PIC X(01) VALUE ':'.
017600     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
017700     03  FILLER                               PIC X(01) VALUE ':'.
017800     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
017900*================================================================*
018000 PROCEDURE                       DIVISION.
018100*================================================================*
018200*----------------------------------------------------------------*
018300 0000-MAIN-PROCESS               SECTION.
018400*----------------------------------------------------------------*
018500     PERFORM 1000-INITIALIZE.
018600     PERFORM 2000-LOAD-USERS-TABLE.
018700     PERFORM 2500-SCAN-FOLLOWS.
018800     PERFORM 3000-FIND-BEST-RATIO.
018900     PERFORM 4000-PRINT-REPORT.
019000     PERFORM 9000-FINALIZE.
019100*----------------------------------------------------------------*
019200 0000-99-EXIT.                   EXIT.
019300*----------------------------------------------------------------*
019400*----------------------------------------------------------------*
019500 1000-INITIALIZE                 SECTION.
019600*----------------------------------------------------------------*
019700     PERFORM 9100-GET-DATE-TIME.
019800
019900     OPEN INPUT  USERS-IN.
020000     MOVE 'OPEN FILE USERS'      TO WRK-ERROR-MSG.
020100     PERFORM 8100-TEST-FS-USERS-IN.
020200
020300     OPEN INPUT  FOLLOWS-IN.
020400     MOVE 'OPEN FILE USERFLWS'   TO WRK-ERROR-MSG.
020500     PERFORM 8100-TEST-FS-FLWS-IN.
020600
020700     OPEN OUTPUT REPORT-OUT.
020800     MOVE 'OPEN FILE RPT0010'    TO WRK-ERROR-MSG.
020900     PERFORM 8100-TEST-FS-RPT-OUT.
021000*----------------------------------------------------------------*
021100 1000-99-EXIT.                   EXIT.
021200*----------------------------------------------------------------*
021300*----------------------------------------------------------------*
021400 2000-LOAD-USERS-TABLE            SECTION.
021500*----------------------------------------------------------------*
021600     PERFORM 2100-READ-USERS-IN.
021700
021800     PERFORM 2200-STORE-ONE-USER
021900         UNTIL WRK-USERS-IN-EOF EQUAL 'END'.
022000
022100     CLOSE USERS-IN.
022200*----------------------------------------------------------------*
022300 2000-99-EXIT.                   EXIT.
022400*----------------------------------------------------------------*
022500*----------------------------------------------------------------*
022600 2100-READ-USERS-IN               SECTION.
022700*----------------------------------------------------------------*
022800     MOVE 'READING FILE USERS'   TO WRK-ERROR-MSG.
022900
023000     READ USERS-IN                INTO WRK-USERS-REG.
023100
023200     PERFORM 8100-TEST-FS-USERS-IN.
023300
023400     IF WRK-FS-USERS-IN            EQUAL 10
023500        MOVE 'END'                TO WRK-USERS-IN-EOF
023600     ELSE
023700        ADD 1                     TO WRK-USERS-READ-COUNT
023800     END-IF.
023900*----------------------------------------------------------------*
024000 2100-99-EXIT.                   EXIT.
024100*----------------------------------------------------------------*
024200*----------------------------------------------------------------*
024300 2200-STORE-ONE-USER              SECTION.
024400*----------------------------------------------------------------*
024500     IF WRK-UT-COUNT                LESS WRK-UT-MAX
024600        ADD 1                      TO WRK-UT-COUNT
024700        SET UT-IDX                  TO WRK-UT-COUNT
024800        MOVE RCPSHR01-AUTHOR-ID     TO WRK-UT-AUTHOR-ID(UT-IDX)
024900        MOVE RCPSHR01-AUTHOR-NAME   TO WRK-UT-AUTHOR-NAME(UT-IDX)
025000        MOVE RCPSHR01-IS-DELETED    TO WRK-UT-IS-DELETED(UT-IDX)
025100        MOVE ZEROES                TO WRK-UT-FOLLOWING-CNT(UT-IDX)
025200        MOVE ZEROES                 TO WRK-UT-FOLLOWER-CNT(UT-IDX)
025300     END-IF.
025400
025500     PERFORM 2100-READ-USERS-IN.
025600*----------------------------------------------------------------*
025700 2200-99-EXIT.                   EXIT.
025800*----------------------------------------------------------------*
025900*----------------------------------------------------------------*
026000 2500-SCAN-FOLLOWS                SECTION.
026100*----------------------------------------------------------------*
026200     PERFORM 2600-READ-FOLLOWS-IN.
026300
026400     PERFORM 2700-TALLY-ONE-EDGE
026500         UNTIL WRK-FLWS-IN-EOF EQUAL 'END'.
026600
026700     CLOSE FOLLOWS-IN.
026800*----------------------------------------------------------------*
026900 2500-99-EXIT.                   EXIT.
027000*----------------------------------------------------------------*
027100*----------------------------------------------------------------*
027200 2600-READ-FOLLOWS-IN             SECTION.
027300*----------------------------------------------------------------*
027400     MOVE 'READING FILE USERFLWS' TO WRK-ERROR-MSG.
027500
027600     READ FOLLOWS-IN               INTO WRK-FOLLOW-REG.
027700
027800     PERFORM 8100-TEST-FS-FLWS-IN.
027900
028000     IF WRK-FS-FLWS-IN              EQUAL 10
028100        MOVE 'END'                 TO WRK-FLWS-IN-EOF
028200     ELSE
028300        ADD 1                      TO WRK-FLWS-READ-COUNT
028400     END-IF.
028500*----------------------------------------------------------------*
028600 2600-99-EXIT.                   EXIT.
028700*----------------------------------------------------------------*
028800*    ONE PASS IS ENOUGH - FOLLOWER-ID BUMPS ITS OWN FOLLOWING-     *
028900*    COUNT AND FOLLOWING-ID BUMPS ITS OWN FOLLOWER-COUNT, THE      *
029000*    SAME TOTALS A SECOND SEPARATE SCAN WOULD YIELD.               *
029100*----------------------------------------------------------------*
029200 2700-TALLY-ONE-EDGE              SECTION.
029300*----------------------------------------------------------------*
029400     SET WRK-NOT-FOUND               TO TRUE.
029500     SET UT-IDX                      TO 1.
029600     SEARCH WRK-UT-ROW VARYING UT-IDX
029700        AT END
029800           SET WRK-NOT-FOUND         TO TRUE
029900        WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL
030000                                    RCPSHR07-FOLLOWER-ID
030100           SET WRK-FOUND             TO TRUE
030200     END-SEARCH.
030300     IF WRK-FOUND
030400        ADD 1                      TO WRK-UT-FOLLOWING-CNT(UT-IDX)
030500     END-IF.
030600
030700     SET WRK-NOT-FOUND               TO TRUE.
030800     SET UT-IDX                      TO 1.
030900     SEARCH WRK-UT-ROW VARYING UT-IDX
031000        AT END
031100           SET WRK-NOT-FOUND         TO TRUE
031200        WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL
031300                                    RCPSHR07-FOLLOWING-ID
031400           SET WRK-FOUND             TO TRUE
031500     END-SEARCH.
031600     IF WRK-FOUND
031700        ADD 1                       TO WRK-UT-FOLLOWER-CNT(UT-IDX)
031800     END-IF.
031900
032000     PERFORM 2600-READ-FOLLOWS-IN.
032100*----------------------------------------------------------------*
032200 2700-99-EXIT.                   EXIT.
032300*----------------------------------------------------------------*
032400*----------------------------------------------------------------*
032500 3000-FIND-BEST-RATIO             SECTION.
032600*----------------------------------------------------------------*
032700     PERFORM 3100-CHECK-ONE-USER
032800         VARYING UT-IDX FROM 1 BY 1
032900         UNTIL UT-IDX GREATER WRK-UT-COUNT.
033000*----------------------------------------------------------------*
033100 3000-99-EXIT.                   EXIT.
033200*----------------------------------------------------------------*
033300*----------------------------------------------------------------*
033400 3100-CHECK-ONE-USER              SECTION.
033500*----------------------------------------------------------------*
033600     IF WRK-UT-IS-DELETED(UT-IDX)      NOT EQUAL 'Y'              RCP-0191
033700        AND WRK-UT-FOLLOWING-CNT(UT-IDX) GREATER ZEROES
033800        COMPUTE WRK-THIS-RATIO ROUNDED =
033900            WRK-UT-FOLLOWER-CNT(UT-IDX) /
034000            WRK-UT-FOLLOWING-CNT(UT-IDX)
034100
034200        IF NOT WRK-BEST-FOUND
034300           OR WRK-THIS-RATIO           GREATER WRK-BEST-RATIO
034400           SET WRK-BEST-FOUND           TO TRUE
034500           MOVE WRK-THIS-RATIO          TO WRK-BEST-RATIO
034600           MOVE WRK-UT-AUTHOR-ID(UT-IDX) TO WRK-BEST-AUTHOR-ID
034700        ELSE
034800           IF WRK-THIS-RATIO            EQUAL WRK-BEST-RATIO
034900              AND WRK-UT-AUTHOR-ID(UT-IDX) LESS WRK-BEST-AUTHOR-ID
035000              MOVE WRK-UT-AUTHOR-ID(UT-IDX) TO WRK-BEST-AUTHOR-ID
035100           END-IF
035200        END-IF
035300     END-IF.
035400*----------------------------------------------------------------*
035500 3100-99-EXIT.                   EXIT.
035600*----------------------------------------------------------------*
035700*----------------------------------------------------------------*
035800 4000-PRINT-REPORT                SECTION.
035900*----------------------------------------------------------------*
036000     MOVE SPACES                    TO RPT-LINE-TEXT.
036100     MOVE 'HIGHEST-FOLLOW-RATIO-REPORT' TO RPT-LINE-TEXT.
036200     WRITE FD-REG-RPT-OUT            FROM RPT-LINE-TEXT.
036300     MOVE 'WRITING FILE RPT0010'     TO WRK-ERROR-MSG.
036400     PERFORM 8100-TEST-FS-RPT-OUT.
036500
036600     IF WRK-BEST-FOUND
036700        PERFORM 4100-REWIND-BEST-USER
036800        MOVE WRK-BEST-AUTHOR-ID         TO RPT-AUTHOR-ID
036900        MOVE WRK-UT-AUTHOR-NAME(UT-IDX) TO RPT-AUTHOR-NAME
037000        MOVE WRK-BEST-RATIO             TO RPT-RATIO
037100        WRITE FD-REG-RPT-OUT             FROM RPT-LINE
037200     ELSE
037300        MOVE SPACES                     TO RPT-LINE-TEXT
037400        MOVE 'NO QUALIFYING RECORDS'    TO RPT-LINE-TEXT
037500        WRITE FD-REG-RPT-OUT             FROM RPT-LINE-TEXT
037600     END-IF.
037700
037800     MOVE 'WRITING FILE RPT0010'     TO WRK-ERROR-MSG.
037900     PERFORM 8100-TEST-FS-RPT-OUT.
038000
038100     CLOSE REPORT-OUT.
038200*----------------------------------------------------------------*
038300 4000-99-EXIT.                   EXIT.
038400*----------------------------------------------------------------*
038500*----------------------------------------------------------------*
038600 4100-REWIND-BEST-USER            SECTION.
038700*----------------------------------------------------------------*
038800     SET WRK-NOT-FOUND               TO TRUE.
038900     SET UT-IDX                      TO 1.
039000     SEARCH WRK-UT-ROW VARYING UT-IDX
039100        AT END
039200           SET WRK-NOT-FOUND         TO TRUE
039300        WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL WRK-BEST-AUTHOR-ID
039400           SET WRK-FOUND             TO TRUE
039500     END-SEARCH.
039600*----------------------------------------------------------------*
039700 4100-99-EXIT.                   EXIT.
039800*----------------------------------------------------------------*
039900*----------------------------------------------------------------*
040000 8100-TEST-FS-USERS-IN            SECTION.
040100*----------------------------------------------------------------*
040200     IF WRK-FS-USERS-IN            NOT EQUAL ZEROS AND 10
040300        MOVE WRK-FS-USERS-IN       TO WRK-ERROR-CODE
040400        PERFORM 9999-CALL-ABEND-PGM
040500     END-IF.
040600*----------------------------------------------------------------*
040700 8100-99-EXIT.                   EXIT.
040800*----------------------------------------------------------------*
040900*----------------------------------------------------------------*
041000 8100-TEST-FS-FLWS-IN             SECTION.
041100*----------------------------------------------------------------*
041200     IF WRK-FS-FLWS-IN             NOT EQUAL ZEROS AND 10
041300        MOVE WRK-FS-FLWS-IN        TO WRK-ERROR-CODE
041400        PERFORM 9999-CALL-ABEND-PGM
041500     END-IF.
041600*----------------------------------------------------------------*
041700 8100-99-EXIT.                   EXIT.
041800*----------------------------------------------------------------*
041900*----------------------------------------------------------------*
042000 8100-TEST-FS-RPT-OUT             SECTION.
042100*----------------------------------------------------------------*
042200     IF WRK-FS-RPT-OUT             NOT EQUAL ZEROS
042300        MOVE WRK-FS-RPT-OUT        TO WRK-ERROR-CODE
042400        PERFORM 9999-CALL-ABEND-PGM
042500     END-IF.
042600*----------------------------------------------------------------*
042700 8100-99-EXIT.                   EXIT.
042800*----------------------------------------------------------------*
042900*----------------------------------------------------------------*
043000 9100-GET-DATE-TIME               SECTION.
043100*----------------------------------------------------------------*
043200     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
043300     MOVE YY                       TO YYYY-FORMATTED.
043400     MOVE MM                       TO MM-FORMATTED.
043500     MOVE DD                       TO DD-FORMATTED.
043600     ADD  2000                     TO YYYY-FORMATTED.
043700
043800     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
043900     MOVE HOUR                     TO HOUR-FORMATTED.
044000     MOVE MINUTE                   TO MINUTE-FORMATTED.
044100     MOVE SECOND                   TO SECOND-FORMATTED.
044200*----------------------------------------------------------------*
044300 9100-99-EXIT.                   EXIT.
044400*----------------------------------------------------------------*
044500*----------------------------------------------------------------*
044600 9000-FINALIZE                    SECTION.
044700*----------------------------------------------------------------*
044800     DISPLAY '***************************'.
044900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
045000     DISPLAY '***************************'.
045100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
045200     DISPLAY '*-------------------------*'.
045300     DISPLAY '*USERS READ..........:' WRK-USERS-READ-COUNT '*'.
045400     DISPLAY '*FOLLOW EDGES READ...:' WRK-FLWS-READ-COUNT '*'.
045500     DISPLAY '*-------------------------*'.
045600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
045700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
045800     DISPLAY '***************************'.
045900
046000     STOP RUN.
046100*----------------------------------------------------------------*
046200 9000-99-EXIT.                   EXIT.
046300*----------------------------------------------------------------*
046400*----------------------------------------------------------------*
046500 9999-CALL-ABEND-PGM              SECTION.
046600*----------------------------------------------------------------*
046700     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
046800     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
046900     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
047000*----------------------------------------------------------------*
047100 9999-99-EXIT.                   EXIT.
047200*----------------------------------------------------------------*
