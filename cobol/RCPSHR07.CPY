000100*================================================================*
000200*                    C O P Y B O O K   R C P S H R 0 7           *
000300*================================================================*
000400*    COPYBOOK....: RCPSHR07.                                     *
000500*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
000600*    GOAL........: RECORD LAYOUT FOR THE USER-FOLLOWS MASTER.     *
000700*    USED BY.....: RSPB0001,RSPB0004,RSPB0005,RSPB0010.          *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                 *
001000*    DATE       WHO   TICKET     DESCRIPTION                     *
001100*    ---------- ----- ---------- ----------------------------    *
001200*    1991-02-11 RMM   RCP-0001   ORIGINAL LAYOUT.                 *
001300*    2012-08-02 KTO   RCP-0299   FOLLOWER-ID = FOLLOWING-ID IS    *
001400*                                NEVER STORED - ENFORCED ON LOAD  *
001500*                                AND ON MAINTENANCE.              *
001600*----------------------------------------------------------------*
001700 03  RCPSHR07-FOLLOWER-ID            PIC 9(09).
001800*    FOREIGN KEY TO RCPSHR01 - THE USER DOING THE FOLLOWING.
001900 03  RCPSHR07-FOLLOWING-ID           PIC 9(09).
002000*    FOREIGN KEY TO RCPSHR01 - THE USER BEING FOLLOWED.
002100 03  FILLER                          PIC X(10).
002200*    RESERVED FOR FUTURE USER-FOLLOWS-MASTER FIELDS.
