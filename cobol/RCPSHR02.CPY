000100*================================================================*
000200*                    C O P Y B O O K   R C P S H R 0 2           *
000300*================================================================*
000400*    COPYBOOK....: RCPSHR02.                                     *
000500*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
000600*    GOAL........: RECORD LAYOUT FOR THE RECIPE MASTER (RECIPES).*
000700*    USED BY.....: RSPB0001,RSPB0006,RSPB0007,RSPB0008,RSPB0011, *
000800*                  RSPB0012.                                     *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG:                                                 *
001100*    DATE       WHO   TICKET     DESCRIPTION                     *
001200*    ---------- ----- ---------- ----------------------------    *
001300*    1991-02-11 RMM   RCP-0001   ORIGINAL LAYOUT.                 *
001400*    2002-09-14 GDS   RCP-0177   ADDED RATING-NULL-SW/SERVINGS-   *
001500*                                NULL-SW INDICATOR BYTES - A ZERO *
001600*                                AGGREGATED-RATING NO LONGER MEANS*
001700*                                "NO REVIEWS", IT IS INDETERMINATE*
001800*                                WITHOUT THE SWITCH.              *
001900*    2009-01-07 KTO   RCP-0260   TOTAL-TIME IS NOW WRITTEN BY THE *
002000*                                LOAD JOB AND BY RSPB0006 - NOT   *
002100*                                ENTERED DIRECTLY BY ANY FEED.    *
002200*----------------------------------------------------------------*
002300 03  RCPSHR02-RECIPE-ID              PIC 9(09).
002400*    UNIQUE RECIPE ID - SEQUENTIALLY ASSIGNED BY RSPB0006.
002500 03  RCPSHR02-RECIPE-NAME            PIC X(100).
002600*    RECIPE TITLE - MUST BE NON-BLANK.
002700 03  RCPSHR02-AUTHOR-ID              PIC 9(09).
002800*    FOREIGN KEY TO RCPSHR01 (USER MASTER).
002900 03  RCPSHR02-COOK-TIME              PIC X(30).
003000*    ISO-8601 DURATION STRING, E.G. 'PT30M' - MAY BE BLANK.
003100 03  RCPSHR02-PREP-TIME              PIC X(30).
003200*    ISO-8601 DURATION STRING - MAY BE BLANK.
003300 03  RCPSHR02-TOTAL-TIME             PIC X(30).
003400*    COOK-TIME PLUS PREP-TIME, RE-RENDERED - MAY BE BLANK.
003500 03  RCPSHR02-DATE-PUBLISHED         PIC X(26).
003600*    TIMESTAMP STRING - MAY BE BLANK.
003700 03  RCPSHR02-DESCRIPTION            PIC X(4000).
003800*    FREE TEXT - MAY BE BLANK.
003900 03  RCPSHR02-RECIPE-CATEGORY        PIC X(60).
004000*    FREE TEXT - MAY BE BLANK.
004100 03  RCPSHR02-AGGREGATED-RATING      PIC 9V99.
004200*    0.00-5.00, MEANINGLESS WHEN RCPSHR02-RATING-IS-NULL.
004300 03  RCPSHR02-RATING-NULL-SW         PIC X(01).
004400     88  RCPSHR02-RATING-IS-NULL         VALUE 'Y'.
004500     88  RCPSHR02-RATING-IS-PRESENT      VALUE 'N'.
004600 03  RCPSHR02-REVIEW-COUNT           PIC 9(09).
004700*    COUNT OF REVIEWS WITH RATING GREATER THAN ZERO.
004800 03  RCPSHR02-RECIPE-SERVINGS        PIC 9(05).
004900*    MEANINGLESS WHEN RCPSHR02-SERVINGS-IS-NULL.
005000 03  RCPSHR02-SERVINGS-NULL-SW       PIC X(01).
005100     88  RCPSHR02-SERVINGS-IS-NULL       VALUE 'Y'.
005200     88  RCPSHR02-SERVINGS-IS-PRESENT    VALUE 'N'.
005300 03  RCPSHR02-RECIPE-YIELD           PIC X(60).
005400*    FREE TEXT - MAY BE BLANK.
005500 03  FILLER                          PIC X(15).
005600*    RESERVED FOR FUTURE RECIPE-MASTER FIELDS.
