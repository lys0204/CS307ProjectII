000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0006.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   30/04/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0006.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 30/04/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: APPLIES CREATE-RECIPE, DELETE-RECIPE AND       *
002100*                  UPDATE-TIMES REQUESTS AGAINST THE RECIPE,      *
002200*                  NUTRITION AND RECIPE-INGREDIENTS MASTERS, WITH  *
002300*                  CASCADE DELETE REACHING INTO THE REVIEW AND     *
002400*                  REVIEW-LIKES MASTERS.                          *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   RCPTRIN         10352       NONE             *
002800*                   RCPTROUT        00064       NONE             *
002900*                   USERS           00167       RCPSHR01         *
003000*                   RECIPES         04388       RCPSHR02         *
003100*                   NEWRECPS        04388       RCPSHR02         *
003200*                   NUTRITON        00117       RCPSHR03         *
003300*                   NEWNUTRN        00117       RCPSHR03         *
003400*                   INGREDNT        00219       RCPSHR04         *
003500*                   NEWINGRD        00219       RCPSHR04         *
003600*                   REVIEWS         04090       RCPSHR05         *
003700*                   NEWREVWS        04090       RCPSHR05         *
003800*                   REVLIKES        00028       RCPSHR06         *
003900*                   NEWRLIKE        00028       RCPSHR06         *
004000*----------------------------------------------------------------*
004100*    TABLE DB2...:  NONE.                                        *
004200*----------------------------------------------------------------*
004300*    CHANGE LOG:                                                 *
004400*    DATE       WHO   TICKET     DESCRIPTION                     *
004500*    ---------- ----- ---------- ----------------------------    *
004600*    1991-04-30 RMS   RCP-0005   ORIGINAL PROGRAM - CREATE/DELETE *
004700*                                ONLY.                            *
004800*    1995-10-12 RMS   RCP-0060   ADDED UPDATE-TIMES TRANSACTION   *
004900*                                TYPE AND DURATION ARITHMETIC.    *
005000*    2000-03-27 GDS   RCP-0144   DELETE-RECIPE NOW CASCADES INTO  *
005100*                                REVIEWS AND REVIEW-LIKES, NOT    *
005200*                                JUST INGREDIENTS AND NUTRITION.  *
005300*    2006-08-09 KTO   RCP-0218   INGREDIENT APPEND SKIPS EXISTING *
005400*                                DUPLICATE KEYS INSTEAD OF        *
005500*                                OVERWRITING THEM.                *
005600*----------------------------------------------------------------*
005700*================================================================*
005800*           E N V I R O N M E N T      D I V I S I O N           *
005900*================================================================*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CLASS VALID-YES-NO IS 'Y' 'N'
006400     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
006500     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT RCP-TRAN-IN    ASSIGN TO UTS-S-RCPTRIN
007000      ORGANIZATION IS     SEQUENTIAL
007100      FILE STATUS  IS     WRK-FS-TRAN-IN.
007200
007300     SELECT RCP-TRAN-OUT   ASSIGN TO UTS-S-RCPTROUT
007400      ORGANIZATION IS     SEQUENTIAL
007500      FILE STATUS  IS     WRK-FS-TRAN-OUT.
007600
007700     SELECT USERS-IN       ASSIGN TO UTS-S-USERS
007800      ORGANIZATION IS     SEQUENTIAL
007900      FILE STATUS  IS     WRK-FS-USERS-IN.
008000
008100     SELECT RECIPES-OLD    ASSIGN TO UTS-S-RECIPES
008200      ORGANIZATION IS     SEQUENTIAL
008300      FILE STATUS  IS     WRK-FS-RCP-OLD.
008400
008500     SELECT RECIPES-NEW    ASSIGN TO UTS-S-NEWRECPS
008600      ORGANIZATION IS     SEQUENTIAL
008700      FILE STATUS  IS     WRK-FS-RCP-NEW.
008800
008900     SELECT NUTRITON-OLD   ASSIGN TO UTS-S-NUTRITON
009000      ORGANIZATION IS     SEQUENTIAL
009100      FILE STATUS  IS     WRK-FS-NUT-OLD.
009200
009300     SELECT NUTRITON-NEW   ASSIGN TO UTS-S-NEWNUTRN
009400      ORGANIZATION IS     SEQUENTIAL
009500      FILE STATUS  IS     WRK-FS-NUT-NEW.
009600
009700     SELECT INGREDNT-OLD   ASSIGN TO UTS-S-INGREDNT
009800      ORGANIZATION IS     SEQUENTIAL
009900      FILE STATUS  IS     WRK-FS-ING-OLD.
010000
010100     SELECT INGREDNT-NEW   ASSIGN TO UTS-S-NEWINGRD
010200      ORGANIZATION IS     SEQUENTIAL
010300      FILE STATUS  IS     WRK-FS-ING-NEW.
010400
010500     SELECT REVIEWS-OLD    ASSIGN TO UTS-S-REVIEWS
010600      ORGANIZATION IS     SEQUENTIAL
010700      FILE STATUS  IS     WRK-FS-REV-OLD.
010800
010900     SELECT REVIEWS-NEW    ASSIGN TO UTS-S-NEWREVWS
011000      ORGANIZATION IS     SEQUENTIAL
011100      FILE STATUS  IS     WRK-FS-REV-NEW.
011200
011300     SELECT REVLIKES-OLD   ASSIGN TO UTS-S-REVLIKES
011400      ORGANIZATION IS     SEQUENTIAL
011500      FILE STATUS  IS     WRK-FS-RVL-OLD.
011600
011700     SELECT REVLIKES-NEW   ASSIGN TO UTS-S-NEWRLIKE
011800      ORGANIZATION IS     SEQUENTIAL
011900      FILE STATUS  IS     WRK-FS-RVL-NEW.
012000
012100*================================================================*
012200*                  D A T A      D I V I S I O N                  *
012300*================================================================*
012400 DATA DIVISION.
012500 FILE SECTION.
012600 FD  RCP-TRAN-IN
012700     RECORDING MODE IS F
012800     LABEL RECORD   IS STANDARD
012900     BLOCK CONTAINS 00 RECORDS.
013000 01  FD-REG-TRAN-IN                  PIC X(10352).
013100
013200 FD  RCP-TRAN-OUT
013300     RECORDING MODE IS F
013400     LABEL RECORD   IS STANDARD
013500     BLOCK CONTAINS 00 RECORDS.
013600 01  FD-REG-TRAN-OUT                 PIC X(64).
013700
013800 FD  USERS-IN
013900     RECORDING MODE IS F
014000     LABEL RECORD   IS STANDARD
014100     BLOCK CONTAINS 00 RECORDS.
014200 01  FD-REG-USERS-IN                 PIC X(167).
014300
014400 FD  RECIPES-OLD
014500     RECORDING MODE IS F
014600     LABEL RECORD   IS STANDARD
014700     BLOCK CONTAINS 00 RECORDS.
014800 01  FD-REG-RCP-OLD                  PIC X(4388).
014900
015000 FD  RECIPES-NEW
015100     RECORDING MODE IS F
015200     LABEL RECORD   IS STANDARD
015300     BLOCK CONTAINS 00 RECORDS.
015400 01  FD-REG-RCP-NEW                  PIC X(4388).
015500
015600 FD  NUTRITON-OLD
015700     RECORDING MODE IS F
015800     LABEL RECORD   IS STANDARD
015900     BLOCK CONTAINS 00 RECORDS.
016000 01  FD-REG-NUT-OLD                  PIC X(117).
016100
016200 FD  NUTRITON-NEW
016300     RECORDING MODE IS F
016400     LABEL RECORD   IS STANDARD
016500     BLOCK CONTAINS 00 RECORDS.
016600 01  FD-REG-NUT-NEW                  PIC X(117).
016700
016800 FD  INGREDNT-OLD
016900     RECORDING MODE IS F
017000     LABEL RECORD   IS STANDARD
017100     BLOCK CONTAINS 00 RECORDS.
017200 01  FD-REG-ING-OLD                  PIC X(219).
017300
017400 FD  INGREDNT-NEW
017500     RECORDING MODE IS F
017600     LABEL RECORD   IS STANDARD
017700     BLOCK CONTAINS 00 RECORDS.
017800 01  FD-REG-ING-NEW                  PIC X(219).
017900
018000 FD  REVIEWS-OLD
018100     RECORDING MODE IS F
018200     LABEL RECORD   IS STANDARD
018300     BLOCK CONTAINS 00 RECORDS.
018400 01  FD-REG-REV-OLD                  PIC X(4090).
018500
018600 FD  REVIEWS-NEW
018700     RECORDING MODE IS F
018800     LABEL RECORD   IS STANDARD
018900     BLOCK CONTAINS 00 RECORDS.
019000 01  FD-REG-REV-NEW                  PIC X(4090).
019100
019200 FD  REVLIKES-OLD
019300     RECORDING MODE IS F
019400     LABEL RECORD   IS STANDARD
019500     BLOCK CONTAINS 00 RECORDS.
019600 01  FD-REG-RVL-OLD                  PIC X(28).
019700
019800 FD  REVLIKES-NEW
019900     RECORDING MODE IS F
020000     LABEL RECORD   IS STANDARD
020100     BLOCK CONTAINS 00 RECORDS.
020200 01  FD-REG-RVL-NEW                  PIC X(28).
020300
020400*-----------------------------------------------------------------*
020500*                  WORKING-STORAGE SECTION                        *
020600*-----------------------------------------------------------------*
020700 WORKING-STORAGE SECTION.
020800
020900 01  TRAN-RECIPE-REC.
021000     05  TR-ACTION                   PIC X(07).
021100     05  TR-RECIPE-ID                PIC 9(09).
021200     05  TR-AUTHOR-ID                PIC 9(09).
021300     05  TR-RECIPE-NAME              PIC X(100).
021400     05  TR-COOK-TIME                PIC X(30).
021500     05  TR-COOK-SUPPLIED            PIC X(01).
021600     05  TR-PREP-TIME                PIC X(30).
021700     05  TR-PREP-SUPPLIED            PIC X(01).
021800     05  TR-DATE-PUBLISHED           PIC X(26).
021900     05  TR-DESCRIPTION              PIC X(4000).
022000     05  TR-RECIPE-CATEGORY          PIC X(60).
022100     05  TR-CALORIES                 PIC 9(08)V99.
022200     05  TR-RECIPE-SERVINGS          PIC 9(05).
022300     05  TR-SERVINGS-SUPPLIED        PIC X(01).
022400     05  TR-RECIPE-YIELD             PIC X(60).
022500     05  TR-INGREDIENT-COUNT         PIC 9(03).
022600     05  TR-INGREDIENT-PARTS OCCURS 30 TIMES
022700             PIC X(200).
022800 01  TRAN-RECIPE-REC-X REDEFINES TRAN-RECIPE-REC.
022900     05  TR-DUMP-VIEW                PIC X(10352).
023000
023100 01  TROUT-RECIPE-REC.
023200     05  TRO-ACTION                  PIC X(07).
023300     05  TRO-RECIPE-ID               PIC 9(09).
023400     05  TRO-STATUS                  PIC X(08).
023500     05  TRO-REASON                  PIC X(40).
023600 01  TROUT-RECIPE-REC-X REDEFINES TROUT-RECIPE-REC.
023700     05  TRO-DUMP-VIEW               PIC X(64).
023800
023900 01  WRK-USERS-REG.
024000     COPY 'RCPSHR01'.
024100
024200 01  WRK-RCP-REG.
024300     COPY 'RCPSHR02'.
024400 01  WRK-RCP-REG-X REDEFINES WRK-RCP-REG.
024500     05  WRK-RCP-DUMP-VIEW           PIC X(4388).
024600
024700 01  WRK-NUT-REG.
024800     COPY 'RCPSHR03'.
024900
025000 01  WRK-ING-REG.
025100     COPY 'RCPSHR04'.
025200
025300 01  WRK-REV-REG.
025400     COPY 'RCPSHR05'.
025500
025600 01  WRK-RVL-REG.
025700     COPY 'RCPSHR06'.
025800
025900 01  WRK-USERS-TABLE.
026000     05  WRK-USERS-TABLE-MAX         PIC 9(05) COMP VALUE 20000.
026100     05  WRK-USERS-TABLE-COUNT       PIC 9(05) COMP VALUE ZEROES.
026200     05  WRK-USERS-TABLE-ROW OCCURS 20000 TIMES
026300             INDEXED BY UT-IDX.
026400         10  WRK-UT-AUTHOR-ID        PIC 9(09).
026500         10  WRK-UT-IS-DELETED       PIC X(01).
026600
026700 01  WRK-TRAN-TABLE.
026800     05  WRK-TRAN-TABLE-MAX          PIC 9(04) COMP VALUE 500.
026900     05  WRK-TRAN-TABLE-COUNT        PIC 9(04) COMP VALUE ZEROES.
027000     05  WRK-TRAN-TABLE-ROW OCCURS 500 TIMES
027100             INDEXED BY TT-IDX.
027200         10  WRK-TT-ACTION           PIC X(07).
027300         10  WRK-TT-RECIPE-ID        PIC 9(09).
027400         10  WRK-TT-AUTHOR-ID        PIC 9(09).
027500         10  WRK-TT-COOK-TIME        PIC X(30).
027600         10  WRK-TT-COOK-SUPPLIED    PIC X(01).
027700         10  WRK-TT-PREP-TIME        PIC X(30).
027800         10  WRK-TT-PREP-SUPPLIED    PIC X(01).
027900         10  WRK-TT-ASSIGNED-RCP-ID  PIC 9(09).
028000         10  WRK-TT-MATCHED-SW       PIC X(01).
028100
028200 01  WRK-TRIM-WORK.
028300     05  WRK-TRIM-IN                 PIC X(200).
028400     05  WRK-TRIM-OUT                PIC X(200).
028500     05  WRK-TRIM-LEN                PIC 9(03) COMP.
028600     05  WRK-TRIM-START              PIC 9(03) COMP.
028700     05  WRK-TRIM-END                PIC 9(03) COMP.
028800     05  WRK-TRIM-PTR                PIC 9(03) COMP.
028900
029000 77  WRK-FS-PARM                     PIC 9(02) COMP VALUE ZEROES.
029100 77  WRK-RESCAN-IX                   PIC 9(04) COMP VALUE ZEROES.
029200 77  WRK-COOK-SECS                   PIC 9(09) COMP VALUE ZEROES.
029300 77  WRK-PREP-SECS                   PIC 9(09) COMP VALUE ZEROES.
029400
029500 01  WRK-DELETED-RECIPE-TAB.
029600     05  WRK-DEL-RCP-MAX             PIC 9(04) COMP VALUE 500.
029700     05  WRK-DEL-RCP-COUNT           PIC 9(04) COMP VALUE ZEROES.
029800     05  WRK-DEL-RCP-ROW OCCURS 500 TIMES
029900             INDEXED BY DR-IDX.
030000         10  WRK-DEL-RCP-ID          PIC 9(09).
030100
030200 01  WRK-DELETED-REVIEW-TAB.
030300     05  WRK-DEL-REV-MAX             PIC 9(05) COMP VALUE 20000.
030400     05  WRK-DEL-REV-COUNT           PIC 9(05) COMP VALUE ZEROES.
030500     05  WRK-DEL-REV-ROW OCCURS 20000 TIMES
030600             INDEXED BY DV-IDX.
030700         10  WRK-DEL-REV-ID          PIC 9(09).
030800
030900 01  WRK-INGR-SEEN-THIS-RECIPE.
031000     05  WRK-INGR-SEEN-COUNT         PIC 9(03) COMP VALUE ZEROES.
031100     05  WRK-INGR-SEEN-ROW OCCURS 30 TIMES
031200             INDEXED BY IS-IDX.
031300         10  WRK-INGR-SEEN-VAL       PIC X(200).
031400
031500 01  WRK-DURATION-WORK.
031600     05  WRK-DUR-INPUT               PIC X(30).
031700     05  WRK-DUR-VALID-SW            PIC X(01).
031800     05  WRK-DUR-SECONDS             PIC 9(09) COMP.
031900     05  WRK-DUR-ACC                 PIC 9(07) COMP.
032000     05  WRK-DUR-END                 PIC 9(02) COMP.
032100     05  WRK-DUR-H                   PIC 9(07) COMP.
032200     05  WRK-DUR-M                   PIC 9(07) COMP.
032300     05  WRK-DUR-S                   PIC 9(07) COMP.
032400     05  WRK-DUR-RENDERED            PIC X(30).
032500     05  WRK-DUR-PTR                 PIC 9(02) COMP.
032600     05  WRK-DUR-CHAR                PIC X(01).
032700     05  WRK-DUR-DIGIT                PIC 9(01).
032800     05  WRK-APPEND-VALUE            PIC 9(07) COMP.
032900     05  WRK-APPEND-LETTER           PIC X(01).
033000     05  WRK-NUM-EDIT                PIC ZZZZZZ9.
033100     05  WRK-NUM-START               PIC 9(02) COMP.
033200
033300 01  WRK-TIMESTAMP-NOW               PIC X(26).
033400
033500 77  WRK-MAX-RECIPE-ID               PIC 9(09) COMP VALUE ZEROES.
033600 77  WRK-NEXT-RECIPE-ID              PIC 9(09) COMP VALUE ZEROES.
033700 77  WRK-IX                          PIC 9(03) COMP VALUE ZEROES.
033800 77  WRK-JX                          PIC 9(03) COMP VALUE ZEROES.
033900
034000 77  WRK-TRAN-IN-EOF                 PIC X(03) VALUE SPACES.
034100 77  WRK-USERS-IN-EOF                PIC X(03) VALUE SPACES.
034200 77  WRK-RCP-IN-EOF                  PIC X(03) VALUE SPACES.
034300 77  WRK-NUT-IN-EOF                  PIC X(03) VALUE SPACES.
034400 77  WRK-ING-IN-EOF                  PIC X(03) VALUE SPACES.
034500 77  WRK-REV-IN-EOF                  PIC X(03) VALUE SPACES.
034600 77  WRK-RVL-IN-EOF                  PIC X(03) VALUE SPACES.
034700
034800 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
034900     88  WRK-FOUND                       VALUE 'Y'.
035000     88  WRK-NOT-FOUND                   VALUE 'N'.
035100
035200 77  WRK-AUTHOR-OK-SW                PIC X(01) VALUE 'N'.
035300     88  WRK-AUTHOR-OK                   VALUE 'Y'.
035400     88  WRK-AUTHOR-NOT-OK               VALUE 'N'.
035500
035600 77  WRK-ACCEPT-COUNT                PIC 9(07) COMP VALUE ZEROES.
035700 77  WRK-REJECT-COUNT                PIC 9(07) COMP VALUE ZEROES.
035800
035900*DATA FOR ERROR LOG:
036000 01  WRK-ERROR-LOG.
036100     03  WRK-PROGRAM                         PIC X(08) VALUE
036200                                                     'RSPB0006'  .
036300     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
036400     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
036500     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
036600     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
036700
036800 77  WRK-ABEND-PGM                           PIC X(08) VALUE
036900                                                     'ABENDPGM'  .
037000
037100 01  WRK-FILE-STATUS.
037200     03  WRK-FS-TRAN-IN                     PIC 9(02) VALUE ZEROS.
037300     03  WRK-FS-TRAN-OUT                    PIC 9(02) VALUE ZEROS.
037400     03  WRK-FS-USERS-IN                    PIC 9(02) VALUE ZEROS.
037500     03  WRK-FS-RCP-OLD                     PIC 9(02) VALUE ZEROS.
037600     03  WRK-FS-RCP-NEW                     PIC 9(02) VALUE ZEROS.
037700     03  WRK-FS-NUT-OLD                     PIC 9(02) VALUE ZEROS.
037800     03  WRK-FS-NUT-NEW                     PIC 9(02) VALUE ZEROS.
037900     03  WRK-FS-ING-OLD                     PIC 9(02) VALUE ZEROS.
038000     03  WRK-FS-ING-NEW                     PIC 9(02) VALUE ZEROS.
038100     03  WRK-FS-REV-OLD                     PIC 9(02) VALUE ZEROS.
038200     03  WRK-FS-REV-NEW                     PIC 9(02) VALUE ZEROS.
038300     03  WRK-FS-RVL-OLD                     PIC 9(02) VALUE ZEROS.
038400     03  WRK-FS-RVL-NEW                     PIC 9(02) VALUE ZEROS.
038500
038600 01  WRK-SYSTEM-DATE.
038700     03  YY                                 PIC 9(02) VALUE ZEROS.
038800     03  MM                                 PIC 9(02) VALUE ZEROS.
038900     03  DD                                 PIC 9(02) VALUE ZEROS.
039000 01  WRK-DATE-FORMATTED.
039100     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
039200     03  FILLER                               PIC X(01) VALUE '-'.
039300     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
039400     03  FILLER                               PIC X(01) VALUE '-'.
039500     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
039600 01  WRK-SYSTEM-TIME.
039700     03  HOUR                               PIC 9(02) VALUE ZEROS.
039800     03  MINUTE                             PIC 9(02) VALUE ZEROS.
039900     03  SECOND                             PIC 9(02) VALUE ZEROS.
040000     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
040100 01  WRK-TIME-FORMATTED.
040200     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
040300     03  FILLER                               PIC X(01) VALUE ':'.
040400     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
040500     03  FILLER                               PIC X(01) VALUE ':'.
040600     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
040700*================================================================*
040800 PROCEDURE                       DIVISION.
040900*================================================================*
041000*----------------------------------------------------------------*
041100 0000-MAIN-PROCESS               SECTION.
041200*----------------------------------------------------------------*
041300     PERFORM 1000-INITIALIZE.
041400     PERFORM 2000-LOAD-USERS-TABLE.
041500     PERFORM 2500-LOAD-TRANSACTIONS.
041600     PERFORM 3000-PROCESS-RECIPES.
041700     PERFORM 3900-REPORT-UNMATCHED.
041800     PERFORM 4000-PROCESS-NUTRITON.
041900     PERFORM 4500-PROCESS-INGREDNT.
042000     PERFORM 5000-PROCESS-REVIEWS.
042100     PERFORM 5500-PROCESS-REVLIKES.
042200     PERFORM 9000-FINALIZE.
042300*----------------------------------------------------------------*
042400 0000-99-EXIT.                   EXIT.
042500*----------------------------------------------------------------*
042600*----------------------------------------------------------------*
042700 1000-INITIALIZE                 SECTION.
042800*----------------------------------------------------------------*
042900     PERFORM 9100-GET-DATE-TIME.
043000     PERFORM 9150-BUILD-NOW-TIMESTAMP.
043100
043200     OPEN INPUT  RCP-TRAN-IN.
043300     MOVE 'OPEN FILE RCPTRIN'   TO WRK-ERROR-MSG.
043400     MOVE WRK-FS-TRAN-IN                TO WRK-FS-PARM.
043500     PERFORM 8100-TEST-FS.
043600
043700     OPEN OUTPUT RCP-TRAN-OUT.
043800     MOVE 'OPEN FILE RCPTROUT'  TO WRK-ERROR-MSG.
043900     MOVE WRK-FS-TRAN-OUT                TO WRK-FS-PARM.
044000     PERFORM 8100-TEST-FS.
044100
044200     OPEN INPUT  USERS-IN.
044300     MOVE 'OPEN FILE USERS'     TO WRK-ERROR-MSG.
044400     MOVE WRK-FS-USERS-IN                TO WRK-FS-PARM.
044500     PERFORM 8100-TEST-FS.
044600*----------------------------------------------------------------*
044700 1000-99-EXIT.                   EXIT.
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 2000-LOAD-USERS-TABLE            SECTION.
045100*----------------------------------------------------------------*
045200     PERFORM 2010-READ-USERS-IN.
045300
045400     PERFORM 2020-STORE-ONE-USER
045500         UNTIL WRK-USERS-IN-EOF EQUAL 'END'.
045600
045700     CLOSE USERS-IN.
045800*----------------------------------------------------------------*
045900 2000-99-EXIT.                   EXIT.
046000*----------------------------------------------------------------*
046100*----------------------------------------------------------------*
046200 2010-READ-USERS-IN                SECTION.
046300*----------------------------------------------------------------*
046400     READ USERS-IN                INTO WRK-USERS-REG
046500         AT END MOVE 'END'        TO WRK-USERS-IN-EOF
046600     END-READ.
046700*----------------------------------------------------------------*
046800 2010-99-EXIT.                   EXIT.
046900*----------------------------------------------------------------*
047000*----------------------------------------------------------------*
047100 2020-STORE-ONE-USER                SECTION.
047200*----------------------------------------------------------------*
047300     IF WRK-USERS-TABLE-COUNT      LESS WRK-USERS-TABLE-MAX
047400        ADD 1                     TO WRK-USERS-TABLE-COUNT
047500        SET UT-IDX                 TO WRK-USERS-TABLE-COUNT
047600        MOVE RCPSHR01-AUTHOR-ID     TO WRK-UT-AUTHOR-ID(UT-IDX)
047700        MOVE RCPSHR01-IS-DELETED    TO WRK-UT-IS-DELETED(UT-IDX)
047800     END-IF.
047900
048000     PERFORM 2010-READ-USERS-IN.
048100*----------------------------------------------------------------*
048200 2020-99-EXIT.                   EXIT.
048300*----------------------------------------------------------------*
048400*----------------------------------------------------------------*
048500 2500-LOAD-TRANSACTIONS           SECTION.
048600*----------------------------------------------------------------*
048700     PERFORM 2510-READ-RCP-TRAN-IN.
048800
048900     PERFORM 2520-STORE-ONE-TRAN
049000         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
049100
049200     CLOSE RCP-TRAN-IN.
049300*----------------------------------------------------------------*
049400 2500-99-EXIT.                   EXIT.
049500*----------------------------------------------------------------*
049600*----------------------------------------------------------------*
049700 2510-READ-RCP-TRAN-IN              SECTION.
049800*----------------------------------------------------------------*
049900     READ RCP-TRAN-IN              INTO TRAN-RECIPE-REC
050000         AT END MOVE 'END'         TO WRK-TRAN-IN-EOF
050100     END-READ.
050200*----------------------------------------------------------------*
050300 2510-99-EXIT.                   EXIT.
050400*----------------------------------------------------------------*
050500*----------------------------------------------------------------*
050600 2520-STORE-ONE-TRAN                SECTION.
050700*----------------------------------------------------------------*
050800     IF WRK-TRAN-TABLE-COUNT        LESS WRK-TRAN-TABLE-MAX
050900        ADD 1                      TO WRK-TRAN-TABLE-COUNT
051000        SET TT-IDX                  TO WRK-TRAN-TABLE-COUNT
051100        MOVE TR-ACTION               TO WRK-TT-ACTION(TT-IDX)
051200        MOVE TR-RECIPE-ID            TO WRK-TT-RECIPE-ID(TT-IDX)
051300        MOVE TR-AUTHOR-ID            TO WRK-TT-AUTHOR-ID(TT-IDX)
051400        MOVE TR-COOK-TIME            TO WRK-TT-COOK-TIME(TT-IDX)
051500      MOVE TR-COOK-SUPPLIED        TO WRK-TT-COOK-SUPPLIED(TT-IDX)
051600        MOVE TR-PREP-TIME            TO WRK-TT-PREP-TIME(TT-IDX)
051700      MOVE TR-PREP-SUPPLIED        TO WRK-TT-PREP-SUPPLIED(TT-IDX)
051800        MOVE ZEROES              TO WRK-TT-ASSIGNED-RCP-ID(TT-IDX)
051900        MOVE 'N'                     TO WRK-TT-MATCHED-SW(TT-IDX)
052000     END-IF.
052100
052200     PERFORM 2510-READ-RCP-TRAN-IN.
052300*----------------------------------------------------------------*
052400 2520-99-EXIT.                   EXIT.
052500*----------------------------------------------------------------*
052600*----------------------------------------------------------------*
052700 3000-PROCESS-RECIPES             SECTION.
052800*----------------------------------------------------------------*
052900     OPEN INPUT  RECIPES-OLD.
053000     MOVE 'OPEN FILE RECIPES'    TO WRK-ERROR-MSG.
053100     MOVE WRK-FS-RCP-OLD                TO WRK-FS-PARM.
053200     PERFORM 8100-TEST-FS.
053300
053400     OPEN OUTPUT RECIPES-NEW.
053500     MOVE 'OPEN FILE NEWRECPS'   TO WRK-ERROR-MSG.
053600     MOVE WRK-FS-RCP-NEW                TO WRK-FS-PARM.
053700     PERFORM 8100-TEST-FS.
053800
053900     PERFORM 3010-READ-RECIPES-OLD.
054000
054100     PERFORM 3020-PROCESS-ONE-OLD-ROW
054200         UNTIL WRK-RCP-IN-EOF EQUAL 'END'.
054300
054400*    OPEN RE-READ OF THE TRANSACTION INPUT TO PICK UP THE FULL    *
054500*    PAYLOAD OF EACH CREATE TRANSACTION, APPENDING ONE NEW RECIPE *
054600*    ROW PER CREATE. WRK-RESCAN-IX STAYS LOCK-STEP WITH THE       *
054700*    POSITION EACH ROW HELD WHEN THE TABLE WAS BUILT AT 2500 SO   *
054800*    TT-IDX CAN BE SET BACK ONTO ITS TRANSACTION-TABLE ROW.       *
054900     MOVE SPACES                     TO WRK-TRAN-IN-EOF.
055000     MOVE ZEROES                     TO WRK-RESCAN-IX.
055100     OPEN INPUT  RCP-TRAN-IN.
055200
055300     PERFORM 3030-RESCAN-ONE-TRAN
055400         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
055500
055600     CLOSE RCP-TRAN-IN.
055700
055800     CLOSE RECIPES-OLD, RECIPES-NEW.
055900*----------------------------------------------------------------*
056000 3000-99-EXIT.                   EXIT.
056100*----------------------------------------------------------------*
056200*----------------------------------------------------------------*
056300 3010-READ-RECIPES-OLD              SECTION.
056400*----------------------------------------------------------------*
056500     READ RECIPES-OLD             INTO WRK-RCP-REG
056600         AT END MOVE 'END'        TO WRK-RCP-IN-EOF
056700     END-READ.
056800*----------------------------------------------------------------*
056900 3010-99-EXIT.                   EXIT.
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 3020-PROCESS-ONE-OLD-ROW           SECTION.
057300*----------------------------------------------------------------*
057400     IF RCPSHR02-RECIPE-ID          GREATER WRK-MAX-RECIPE-ID
057500        MOVE RCPSHR02-RECIPE-ID      TO WRK-MAX-RECIPE-ID
057600     END-IF.
057700
057800     PERFORM 3100-APPLY-TO-ONE-RECIPE.
057900     PERFORM 3010-READ-RECIPES-OLD.
058000*----------------------------------------------------------------*
058100 3020-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 3030-RESCAN-ONE-TRAN               SECTION.
058500*----------------------------------------------------------------*
058600     READ RCP-TRAN-IN              INTO TRAN-RECIPE-REC
058700         AT END MOVE 'END'         TO WRK-TRAN-IN-EOF
058800     END-READ.
058900
059000     IF WRK-TRAN-IN-EOF              EQUAL 'END'
059100        GO TO 3030-99-EXIT
059200     END-IF.
059300
059400     ADD 1                           TO WRK-RESCAN-IX.
059500     SET TT-IDX                       TO WRK-RESCAN-IX.
059600     IF TR-ACTION                     EQUAL 'CREATE '
059700        PERFORM 3200-APPLY-ONE-CREATE
059800     END-IF.
059900*----------------------------------------------------------------*
060000 3030-99-EXIT.                   EXIT.
060100*----------------------------------------------------------------*
060200*----------------------------------------------------------------*
060300 3100-APPLY-TO-ONE-RECIPE         SECTION.
060400*----------------------------------------------------------------*
060500     SET WRK-NOT-FOUND              TO TRUE.
060600     SET TT-IDX                     TO 1.
060700     SEARCH WRK-TRAN-TABLE-ROW VARYING TT-IDX
060800        AT END
060900           SET WRK-NOT-FOUND        TO TRUE
061000        WHEN (WRK-TT-ACTION(TT-IDX) EQUAL 'DELETE ' OR 'UPDTIME')
061100             AND WRK-TT-RECIPE-ID(TT-IDX) EQUAL
061200                                     RCPSHR02-RECIPE-ID
061300             AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
061400           SET WRK-FOUND            TO TRUE
061500     END-SEARCH.
061600
061700     IF WRK-NOT-FOUND
061800        MOVE WRK-RCP-REG             TO FD-REG-RCP-NEW
061900        WRITE FD-REG-RCP-NEW
062000        MOVE 'WRITING FILE NEWRECPS' TO WRK-ERROR-MSG
062100        MOVE WRK-FS-RCP-NEW                TO WRK-FS-PARM
062200        PERFORM 8100-TEST-FS
062300     ELSE
062400        MOVE 'Y'                     TO WRK-TT-MATCHED-SW(TT-IDX)
062500        PERFORM 3300-CHECK-OWNERSHIP-2
062600
062700        IF WRK-AUTHOR-NOT-OK
062800           MOVE WRK-RCP-REG           TO FD-REG-RCP-NEW
062900           WRITE FD-REG-RCP-NEW
063000           MOVE 'WRITING FILE NEWRECPS' TO WRK-ERROR-MSG
063100           MOVE WRK-FS-RCP-NEW                TO WRK-FS-PARM
063200           PERFORM 8100-TEST-FS
063300        ELSE
063400           IF WRK-TT-ACTION(TT-IDX)   EQUAL 'DELETE '
063500              PERFORM 3400-DELETE-THIS-RECIPE
063600           ELSE
063700              PERFORM 3500-UPDATE-TIMES-THIS-RECIPE
063800              MOVE WRK-RCP-REG         TO FD-REG-RCP-NEW
063900              WRITE FD-REG-RCP-NEW
064000              MOVE 'WRITING FILE NEWRECPS' TO WRK-ERROR-MSG
064100              MOVE WRK-FS-RCP-NEW                TO WRK-FS-PARM
064200              PERFORM 8100-TEST-FS
064300           END-IF
064400        END-IF
064500     END-IF.
064600*----------------------------------------------------------------*
064700 3100-99-EXIT.                   EXIT.
064800*----------------------------------------------------------------*
064900*----------------------------------------------------------------*
065000 3300-CHECK-OWNERSHIP-2           SECTION.
065100*----------------------------------------------------------------*
065200     SET WRK-AUTHOR-OK              TO TRUE.
065300
065400     IF RCPSHR02-AUTHOR-ID           NOT EQUAL
065500             WRK-TT-AUTHOR-ID(TT-IDX)
065600        SET WRK-AUTHOR-NOT-OK        TO TRUE
065700     END-IF.
065800*----------------------------------------------------------------*
065900 3300-99-EXIT.                   EXIT.
066000*----------------------------------------------------------------*
066100*----------------------------------------------------------------*
066200 3400-DELETE-THIS-RECIPE          SECTION.
066300*----------------------------------------------------------------*
066400     IF WRK-DEL-RCP-COUNT           LESS WRK-DEL-RCP-MAX
066500        ADD 1                      TO WRK-DEL-RCP-COUNT
066600        SET DR-IDX                  TO WRK-DEL-RCP-COUNT
066700        MOVE RCPSHR02-RECIPE-ID     TO WRK-DEL-RCP-ID(DR-IDX)
066800     END-IF.
066900
067000     MOVE RCPSHR02-RECIPE-ID        TO TRO-RECIPE-ID.
067100     MOVE 'DELETE '                 TO TRO-ACTION.
067200     MOVE 'ACCEPTED'                TO TRO-STATUS.
067300     MOVE 'RECIPE DELETED'          TO TRO-REASON.
067400     PERFORM 6000-WRITE-TRAN-OUT.
067500     ADD 1                         TO WRK-ACCEPT-COUNT.
067600*    RECIPE ROW IS NOT COPIED FORWARD - THIS IS THE DELETE.
067700*----------------------------------------------------------------*
067800 3400-99-EXIT.                   EXIT.
067900*----------------------------------------------------------------*
068000*----------------------------------------------------------------*
068100 3500-UPDATE-TIMES-THIS-RECIPE    SECTION.                        RCP-0060
068200*----------------------------------------------------------------*
068300     MOVE RCPSHR02-RECIPE-ID        TO TRO-RECIPE-ID.
068400     MOVE 'UPDTIME'                 TO TRO-ACTION.
068500     MOVE 'Y'                       TO WRK-DUR-VALID-SW.
068600     MOVE ZEROES                    TO WRK-COOK-SECS.
068700     MOVE ZEROES                    TO WRK-PREP-SECS.
068800
068900     IF WRK-TT-COOK-SUPPLIED(TT-IDX) EQUAL 'Y'
069000        MOVE WRK-TT-COOK-TIME(TT-IDX) TO WRK-DUR-INPUT
069100        PERFORM 6200-PARSE-DURATION
069200        IF WRK-DUR-VALID-SW           EQUAL 'Y'
069300           MOVE WRK-DUR-SECONDS        TO WRK-COOK-SECS
069400        ELSE
069500           MOVE 'N'                    TO WRK-DUR-VALID-SW
069600        END-IF
069700     END-IF.
069800
069900     IF WRK-TT-PREP-SUPPLIED(TT-IDX) EQUAL 'Y'
070000        MOVE WRK-TT-PREP-TIME(TT-IDX) TO WRK-DUR-INPUT
070100        PERFORM 6200-PARSE-DURATION
070200        IF WRK-DUR-VALID-SW           EQUAL 'Y'
070300           MOVE WRK-DUR-SECONDS        TO WRK-PREP-SECS
070400        ELSE
070500           MOVE 'N'                    TO WRK-DUR-VALID-SW
070600        END-IF
070700     END-IF.
070800
070900     IF WRK-DUR-VALID-SW             NOT EQUAL 'Y'
071000        MOVE 'REJECTED'              TO TRO-STATUS
071100        MOVE 'MALFORMED OR NEGATIVE DURATION' TO TRO-REASON
071200        ADD 1                       TO WRK-REJECT-COUNT
071300     ELSE
071400        IF WRK-TT-COOK-SUPPLIED(TT-IDX) EQUAL 'Y'
071500           MOVE WRK-TT-COOK-TIME(TT-IDX) TO RCPSHR02-COOK-TIME
071600        END-IF
071700
071800        IF WRK-TT-PREP-SUPPLIED(TT-IDX) EQUAL 'Y'
071900           MOVE WRK-TT-PREP-TIME(TT-IDX) TO RCPSHR02-PREP-TIME
072000        END-IF
072100
072200        IF WRK-TT-COOK-SUPPLIED(TT-IDX) EQUAL 'Y'
072300           OR WRK-TT-PREP-SUPPLIED(TT-IDX) EQUAL 'Y'
072400           COMPUTE WRK-DUR-SECONDS = WRK-COOK-SECS + WRK-PREP-SECS
072500           PERFORM 6300-RENDER-DURATION
072600           MOVE WRK-DUR-RENDERED      TO RCPSHR02-TOTAL-TIME
072700        END-IF
072800
072900        MOVE 'ACCEPTED'              TO TRO-STATUS
073000        MOVE 'TIMES UPDATED'         TO TRO-REASON
073100        ADD 1                       TO WRK-ACCEPT-COUNT
073200     END-IF.
073300
073400     PERFORM 6000-WRITE-TRAN-OUT.
073500*----------------------------------------------------------------*
073600 3500-99-EXIT.                   EXIT.
073700*----------------------------------------------------------------*
073800*----------------------------------------------------------------*
073900 3200-APPLY-ONE-CREATE            SECTION.
074000*----------------------------------------------------------------*
074100     MOVE ZEROES                    TO TRO-RECIPE-ID.
074200     MOVE 'CREATE '                  TO TRO-ACTION.
074300
074400     SET WRK-NOT-FOUND               TO TRUE.
074500     SET UT-IDX                      TO 1.
074600     SEARCH WRK-USERS-TABLE-ROW VARYING UT-IDX
074700        AT END
074800           SET WRK-NOT-FOUND         TO TRUE
074900        WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL TR-AUTHOR-ID
075000           SET WRK-FOUND             TO TRUE
075100     END-SEARCH.
075200
075300     IF WRK-NOT-FOUND
075400        MOVE 'REJECTED'               TO TRO-STATUS
075500        MOVE 'AUTHOR NOT FOUND'       TO TRO-REASON
075600        ADD 1                        TO WRK-REJECT-COUNT
075700     ELSE
075800        IF WRK-UT-IS-DELETED(UT-IDX)  EQUAL 'Y'
075900           MOVE 'REJECTED'            TO TRO-STATUS
076000           MOVE 'AUTHOR NOT ACTIVE'   TO TRO-REASON
076100           ADD 1                     TO WRK-REJECT-COUNT
076200        ELSE
076300           IF TR-RECIPE-NAME          EQUAL SPACES
076400              MOVE 'REJECTED'         TO TRO-STATUS
076500              MOVE 'RECIPE NAME IS BLANK' TO TRO-REASON
076600              ADD 1                  TO WRK-REJECT-COUNT
076700           ELSE
076800              ADD 1                  TO WRK-MAX-RECIPE-ID
076900              MOVE WRK-MAX-RECIPE-ID TO WRK-NEXT-RECIPE-ID
077000              MOVE WRK-NEXT-RECIPE-ID TO
077100                                   WRK-TT-ASSIGNED-RCP-ID(TT-IDX)
077200              PERFORM 3210-BUILD-NEW-RECIPE-ROW
077300              MOVE 'ACCEPTED'        TO TRO-STATUS
077400              MOVE 'RECIPE CREATED'  TO TRO-REASON
077500              MOVE WRK-NEXT-RECIPE-ID TO TRO-RECIPE-ID
077600              ADD 1                  TO WRK-ACCEPT-COUNT
077700           END-IF
077800        END-IF
077900     END-IF.
078000
078100     PERFORM 6000-WRITE-TRAN-OUT.
078200*----------------------------------------------------------------*
078300 3200-99-EXIT.                   EXIT.
078400*----------------------------------------------------------------*
078500*----------------------------------------------------------------*
078600 3210-BUILD-NEW-RECIPE-ROW        SECTION.
078700*----------------------------------------------------------------*
078800     MOVE SPACES                     TO WRK-RCP-REG.
078900     MOVE WRK-NEXT-RECIPE-ID         TO RCPSHR02-RECIPE-ID.
079000     MOVE TR-RECIPE-NAME             TO RCPSHR02-RECIPE-NAME.
079100     MOVE TR-AUTHOR-ID               TO RCPSHR02-AUTHOR-ID.
079200
079300     IF TR-COOK-SUPPLIED              EQUAL 'Y'
079400        MOVE TR-COOK-TIME              TO RCPSHR02-COOK-TIME
079500     END-IF.
079600     IF TR-PREP-SUPPLIED              EQUAL 'Y'
079700        MOVE TR-PREP-TIME              TO RCPSHR02-PREP-TIME
079800     END-IF.
079900
080000     IF TR-DATE-PUBLISHED             NOT EQUAL SPACES
080100        MOVE TR-DATE-PUBLISHED         TO RCPSHR02-DATE-PUBLISHED
080200     ELSE
080300        MOVE WRK-TIMESTAMP-NOW         TO RCPSHR02-DATE-PUBLISHED
080400     END-IF.
080500
080600     MOVE TR-DESCRIPTION               TO RCPSHR02-DESCRIPTION.
080700    MOVE TR-RECIPE-CATEGORY           TO RCPSHR02-RECIPE-CATEGORY.
080800     MOVE ZEROES                    TO RCPSHR02-AGGREGATED-RATING.
080900     SET RCPSHR02-RATING-IS-NULL       TO TRUE.
081000     MOVE ZEROES                       TO RCPSHR02-REVIEW-COUNT.
081100
081200     IF TR-SERVINGS-SUPPLIED           EQUAL 'Y'
081300       MOVE TR-RECIPE-SERVINGS         TO RCPSHR02-RECIPE-SERVINGS
081400        SET RCPSHR02-SERVINGS-IS-PRESENT TO TRUE
081500     ELSE
081600        MOVE ZEROES                    TO RCPSHR02-RECIPE-SERVINGS
081700        SET RCPSHR02-SERVINGS-IS-NULL    TO TRUE
081800     END-IF.
081900
082000     MOVE TR-RECIPE-YIELD              TO RCPSHR02-RECIPE-YIELD.
082100
082200     MOVE WRK-RCP-REG                  TO FD-REG-RCP-NEW.
082300     WRITE FD-REG-RCP-NEW.
082400     MOVE 'WRITING FILE NEWRECPS'      TO WRK-ERROR-MSG.
082500     MOVE WRK-FS-RCP-NEW                TO WRK-FS-PARM.
082600     PERFORM 8100-TEST-FS.
082700*----------------------------------------------------------------*
082800 3210-99-EXIT.                   EXIT.
082900*----------------------------------------------------------------*
083000*----------------------------------------------------------------*
083100 3900-REPORT-UNMATCHED            SECTION.
083200*----------------------------------------------------------------*
083300     PERFORM 3910-CHECK-ONE-TRAN
083400         VARYING TT-IDX FROM 1 BY 1
083500         UNTIL TT-IDX GREATER WRK-TRAN-TABLE-COUNT.
083600*----------------------------------------------------------------*
083700 3900-99-EXIT.                   EXIT.
083800*----------------------------------------------------------------*
083900*----------------------------------------------------------------*
084000 3910-CHECK-ONE-TRAN              SECTION.
084100*----------------------------------------------------------------*
084200     IF WRK-TT-ACTION(TT-IDX)        NOT EQUAL 'CREATE '
084300        AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
084400        MOVE WRK-TT-ACTION(TT-IDX)    TO TRO-ACTION
084500        MOVE WRK-TT-RECIPE-ID(TT-IDX) TO TRO-RECIPE-ID
084600        MOVE 'REJECTED'               TO TRO-STATUS
084700        MOVE 'RECIPE NOT FOUND'       TO TRO-REASON
084800        PERFORM 6000-WRITE-TRAN-OUT
084900        ADD 1                        TO WRK-REJECT-COUNT
085000     END-IF.
085100*----------------------------------------------------------------*
085200 3910-99-EXIT.                   EXIT.
085300*----------------------------------------------------------------*
085400*----------------------------------------------------------------*
085500 4000-PROCESS-NUTRITON            SECTION.
085600*----------------------------------------------------------------*
085700     OPEN INPUT  NUTRITON-OLD.
085800     MOVE 'OPEN FILE NUTRITON'   TO WRK-ERROR-MSG.
085900     MOVE WRK-FS-NUT-OLD                TO WRK-FS-PARM.
086000     PERFORM 8100-TEST-FS.
086100
086200     OPEN OUTPUT NUTRITON-NEW.
086300     MOVE 'OPEN FILE NEWNUTRN'   TO WRK-ERROR-MSG.
086400     MOVE WRK-FS-NUT-NEW                TO WRK-FS-PARM.
086500     PERFORM 8100-TEST-FS.
086600
086700     PERFORM 4010-READ-NUTRITON-OLD.
086800
086900     PERFORM 4020-PROCESS-ONE-OLD-NUT
087000         UNTIL WRK-NUT-IN-EOF EQUAL 'END'.
087100
087200     MOVE SPACES                    TO WRK-TRAN-IN-EOF.
087300     MOVE ZEROES                    TO WRK-RESCAN-IX.
087400     OPEN INPUT  RCP-TRAN-IN.
087500
087600     PERFORM 4030-RESCAN-ONE-TRAN
087700         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
087800
087900     CLOSE RCP-TRAN-IN.
088000
088100     CLOSE NUTRITON-OLD, NUTRITON-NEW.
088200*----------------------------------------------------------------*
088300 4000-99-EXIT.                   EXIT.
088400*----------------------------------------------------------------*
088500*----------------------------------------------------------------*
088600 4010-READ-NUTRITON-OLD             SECTION.
088700*----------------------------------------------------------------*
088800     READ NUTRITON-OLD             INTO WRK-NUT-REG
088900         AT END MOVE 'END'         TO WRK-NUT-IN-EOF
089000     END-READ.
089100*----------------------------------------------------------------*
089200 4010-99-EXIT.                   EXIT.
089300*----------------------------------------------------------------*
089400*----------------------------------------------------------------*
089500 4020-PROCESS-ONE-OLD-NUT           SECTION.
089600*----------------------------------------------------------------*
089700     SET WRK-NOT-FOUND                TO TRUE.
089800     SET DR-IDX                        TO 1.
089900     SEARCH WRK-DEL-RCP-ROW VARYING DR-IDX
090000        AT END
090100           SET WRK-NOT-FOUND            TO TRUE
090200        WHEN WRK-DEL-RCP-ID(DR-IDX) EQUAL RCPSHR03-RECIPE-ID
090300           SET WRK-FOUND                TO TRUE
090400     END-SEARCH.
090500
090600     IF WRK-NOT-FOUND
090700        MOVE WRK-NUT-REG                TO FD-REG-NUT-NEW
090800        WRITE FD-REG-NUT-NEW
090900        MOVE 'WRITING FILE NEWNUTRN'    TO WRK-ERROR-MSG
091000        MOVE WRK-FS-NUT-NEW              TO WRK-FS-PARM
091100        PERFORM 8100-TEST-FS
091200     END-IF.
091300
091400     PERFORM 4010-READ-NUTRITON-OLD.
091500*----------------------------------------------------------------*
091600 4020-99-EXIT.                   EXIT.
091700*----------------------------------------------------------------*
091800*----------------------------------------------------------------*
091900 4030-RESCAN-ONE-TRAN               SECTION.
092000*----------------------------------------------------------------*
092100     READ RCP-TRAN-IN              INTO TRAN-RECIPE-REC
092200         AT END MOVE 'END'         TO WRK-TRAN-IN-EOF
092300     END-READ.
092400
092500     IF WRK-TRAN-IN-EOF              EQUAL 'END'
092600        GO TO 4030-99-EXIT
092700     END-IF.
092800
092900     ADD 1                           TO WRK-RESCAN-IX.
093000     SET TT-IDX                       TO WRK-RESCAN-IX.
093100     IF TR-ACTION                     EQUAL 'CREATE '
093200        AND TR-CALORIES               GREATER ZEROES
093300        PERFORM 4100-APPEND-NUTRITON-ROW
093400     END-IF.
093500*----------------------------------------------------------------*
093600 4030-99-EXIT.                   EXIT.
093700*----------------------------------------------------------------*
093800*----------------------------------------------------------------*
093900 4100-APPEND-NUTRITON-ROW         SECTION.
094000*----------------------------------------------------------------*
094100     MOVE SPACES                     TO WRK-NUT-REG.
094200     MOVE WRK-TT-ASSIGNED-RCP-ID(TT-IDX) TO RCPSHR03-RECIPE-ID.
094300     MOVE TR-CALORIES                TO RCPSHR03-CALORIES.
094400     SET RCPSHR03-FAT-IS-NULL         TO TRUE.
094500     SET RCPSHR03-SATURATED-FAT-IS-NULL TO TRUE.
094600     SET RCPSHR03-CHOLESTEROL-IS-NULL TO TRUE.
094700     SET RCPSHR03-SODIUM-IS-NULL      TO TRUE.
094800     SET RCPSHR03-CARBOHYDRATE-IS-NULL TO TRUE.
094900     SET RCPSHR03-FIBER-IS-NULL       TO TRUE.
095000     SET RCPSHR03-SUGAR-IS-NULL       TO TRUE.
095100     SET RCPSHR03-PROTEIN-IS-NULL     TO TRUE.
095200
095300     MOVE WRK-NUT-REG                 TO FD-REG-NUT-NEW.
095400     WRITE FD-REG-NUT-NEW.
095500     MOVE 'WRITING FILE NEWNUTRN'     TO WRK-ERROR-MSG.
095600     MOVE WRK-FS-NUT-NEW                TO WRK-FS-PARM.
095700     PERFORM 8100-TEST-FS.
095800*----------------------------------------------------------------*
095900 4100-99-EXIT.                   EXIT.
096000*----------------------------------------------------------------*
096100*----------------------------------------------------------------*
096200 4500-PROCESS-INGREDNT            SECTION.
096300*----------------------------------------------------------------*
096400     OPEN INPUT  INGREDNT-OLD.
096500     MOVE 'OPEN FILE INGREDNT'   TO WRK-ERROR-MSG.
096600     MOVE WRK-FS-ING-OLD                TO WRK-FS-PARM.
096700     PERFORM 8100-TEST-FS.
096800
096900     OPEN OUTPUT INGREDNT-NEW.
097000     MOVE 'OPEN FILE NEWINGRD'   TO WRK-ERROR-MSG.
097100     MOVE WRK-FS-ING-NEW                TO WRK-FS-PARM.
097200     PERFORM 8100-TEST-FS.
097300
097400     PERFORM 4510-READ-INGREDNT-OLD.
097500
097600     PERFORM 4520-PROCESS-ONE-OLD-ING
097700         UNTIL WRK-ING-IN-EOF EQUAL 'END'.
097800
097900     MOVE SPACES                    TO WRK-TRAN-IN-EOF.
098000     MOVE ZEROES                    TO WRK-RESCAN-IX.
098100     OPEN INPUT  RCP-TRAN-IN.
098200
098300     PERFORM 4530-RESCAN-ONE-TRAN
098400         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
098500
098600     CLOSE RCP-TRAN-IN.
098700
098800     CLOSE INGREDNT-OLD, INGREDNT-NEW.
098900*----------------------------------------------------------------*
099000 4500-99-EXIT.                   EXIT.
099100*----------------------------------------------------------------*
099200*----------------------------------------------------------------*
099300 4510-READ-INGREDNT-OLD             SECTION.
099400*----------------------------------------------------------------*
099500     READ INGREDNT-OLD             INTO WRK-ING-REG
099600         AT END MOVE 'END'         TO WRK-ING-IN-EOF
099700     END-READ.
099800*----------------------------------------------------------------*
099900 4510-99-EXIT.                   EXIT.
100000*----------------------------------------------------------------*
100100*----------------------------------------------------------------*
100200 4520-PROCESS-ONE-OLD-ING           SECTION.
100300*----------------------------------------------------------------*
100400     SET WRK-NOT-FOUND                TO TRUE.
100500     SET DR-IDX                        TO 1.
100600     SEARCH WRK-DEL-RCP-ROW VARYING DR-IDX
100700        AT END
100800           SET WRK-NOT-FOUND            TO TRUE
100900        WHEN WRK-DEL-RCP-ID(DR-IDX) EQUAL RCPSHR04-RECIPE-ID
101000           SET WRK-FOUND                TO TRUE
101100     END-SEARCH.
101200
101300     IF WRK-NOT-FOUND
101400        MOVE WRK-ING-REG                TO FD-REG-ING-NEW
101500        WRITE FD-REG-ING-NEW
101600        MOVE 'WRITING FILE NEWINGRD'    TO WRK-ERROR-MSG
101700        MOVE WRK-FS-ING-NEW              TO WRK-FS-PARM
101800        PERFORM 8100-TEST-FS
101900     END-IF.
102000
102100     PERFORM 4510-READ-INGREDNT-OLD.
102200*----------------------------------------------------------------*
102300 4520-99-EXIT.                   EXIT.
102400*----------------------------------------------------------------*
102500*----------------------------------------------------------------*
102600 4530-RESCAN-ONE-TRAN               SECTION.
102700*----------------------------------------------------------------*
102800     READ RCP-TRAN-IN              INTO TRAN-RECIPE-REC
102900         AT END MOVE 'END'         TO WRK-TRAN-IN-EOF
103000     END-READ.
103100
103200     IF WRK-TRAN-IN-EOF              EQUAL 'END'
103300        GO TO 4530-99-EXIT
103400     END-IF.
103500
103600     ADD 1                           TO WRK-RESCAN-IX.
103700     SET TT-IDX                       TO WRK-RESCAN-IX.
103800     IF TR-ACTION                     EQUAL 'CREATE '
103900        PERFORM 4600-APPEND-INGREDIENTS-FOR-CREATE
104000     END-IF.
104100*----------------------------------------------------------------*
104200 4530-99-EXIT.                   EXIT.
104300*----------------------------------------------------------------*
104400*----------------------------------------------------------------*
104500 4600-APPEND-INGREDIENTS-FOR-CREATE SECTION.
104600*----------------------------------------------------------------*
104700     MOVE ZEROES                     TO WRK-INGR-SEEN-COUNT.
104800
104900     PERFORM 4700-APPEND-ONE-INGREDIENT
105000         VARYING WRK-IX FROM 1 BY 1
105100         UNTIL WRK-IX GREATER TR-INGREDIENT-COUNT
105200         OR WRK-IX GREATER 30.
105300*----------------------------------------------------------------*
105400 4600-99-EXIT.                   EXIT.
105500*----------------------------------------------------------------*
105600*----------------------------------------------------------------*
105700 4700-APPEND-ONE-INGREDIENT       SECTION.
105800*----------------------------------------------------------------*
105900     PERFORM 7000-TRIM-TEXT.
106000
106100     IF WRK-TRIM-LEN                  GREATER ZEROES
106200        SET WRK-NOT-FOUND             TO TRUE
106300        SET IS-IDX                    TO 1
106400        SEARCH WRK-INGR-SEEN-ROW VARYING IS-IDX
106500           AT END
106600              SET WRK-NOT-FOUND       TO TRUE
106700           WHEN WRK-INGR-SEEN-VAL(IS-IDX) EQUAL WRK-TRIM-OUT
106800              SET WRK-FOUND           TO TRUE
106900        END-SEARCH
107000
107100        IF WRK-NOT-FOUND                                          RCP-0218
107200           IF WRK-INGR-SEEN-COUNT      LESS 30
107300              ADD 1                   TO WRK-INGR-SEEN-COUNT
107400              SET IS-IDX               TO WRK-INGR-SEEN-COUNT
107500             MOVE WRK-TRIM-OUT        TO WRK-INGR-SEEN-VAL(IS-IDX)
107600           END-IF
107700
107800           MOVE SPACES                 TO WRK-ING-REG
107900           MOVE WRK-TT-ASSIGNED-RCP-ID(TT-IDX)
108000                                        TO RCPSHR04-RECIPE-ID
108100           MOVE WRK-TRIM-OUT            TO
108200                                        RCPSHR04-INGREDIENT-PART
108300
108400           MOVE WRK-ING-REG             TO FD-REG-ING-NEW
108500           WRITE FD-REG-ING-NEW
108600           MOVE 'WRITING FILE NEWINGRD' TO WRK-ERROR-MSG
108700           MOVE WRK-FS-ING-NEW                TO WRK-FS-PARM
108800           PERFORM 8100-TEST-FS
108900        END-IF
109000     END-IF.
109100*----------------------------------------------------------------*
109200 4700-99-EXIT.                   EXIT.
109300*----------------------------------------------------------------*
109400*----------------------------------------------------------------*
109500 5000-PROCESS-REVIEWS             SECTION.                        RCP-0144
109600*----------------------------------------------------------------*
109700     OPEN INPUT  REVIEWS-OLD.
109800     MOVE 'OPEN FILE REVIEWS'    TO WRK-ERROR-MSG.
109900     MOVE WRK-FS-REV-OLD                TO WRK-FS-PARM.
110000     PERFORM 8100-TEST-FS.
110100
110200     OPEN OUTPUT REVIEWS-NEW.
110300     MOVE 'OPEN FILE NEWREVWS'   TO WRK-ERROR-MSG.
110400     MOVE WRK-FS-REV-NEW                TO WRK-FS-PARM.
110500     PERFORM 8100-TEST-FS.
110600
110700     PERFORM 5010-READ-REVIEWS-OLD.
110800
110900     PERFORM 5020-PROCESS-ONE-OLD-REV
111000         UNTIL WRK-REV-IN-EOF EQUAL 'END'.
111100
111200     CLOSE REVIEWS-OLD, REVIEWS-NEW.
111300*----------------------------------------------------------------*
111400 5000-99-EXIT.                   EXIT.
111500*----------------------------------------------------------------*
111600*----------------------------------------------------------------*
111700 5010-READ-REVIEWS-OLD              SECTION.
111800*----------------------------------------------------------------*
111900     READ REVIEWS-OLD              INTO WRK-REV-REG
112000         AT END MOVE 'END'         TO WRK-REV-IN-EOF
112100     END-READ.
112200*----------------------------------------------------------------*
112300 5010-99-EXIT.                   EXIT.
112400*----------------------------------------------------------------*
112500*----------------------------------------------------------------*
112600 5020-PROCESS-ONE-OLD-REV           SECTION.
112700*----------------------------------------------------------------*
112800     SET WRK-NOT-FOUND                TO TRUE.
112900     SET DR-IDX                        TO 1.
113000     SEARCH WRK-DEL-RCP-ROW VARYING DR-IDX
113100        AT END
113200           SET WRK-NOT-FOUND            TO TRUE
113300        WHEN WRK-DEL-RCP-ID(DR-IDX) EQUAL RCPSHR05-RECIPE-ID
113400           SET WRK-FOUND                TO TRUE
113500     END-SEARCH.
113600
113700     IF WRK-FOUND
113800        IF WRK-DEL-REV-COUNT            LESS WRK-DEL-REV-MAX
113900           ADD 1                       TO WRK-DEL-REV-COUNT
114000           SET DV-IDX                   TO WRK-DEL-REV-COUNT
114100           MOVE RCPSHR05-REVIEW-ID       TO WRK-DEL-REV-ID(DV-IDX)
114200        END-IF
114300     ELSE
114400        MOVE WRK-REV-REG                TO FD-REG-REV-NEW
114500        WRITE FD-REG-REV-NEW
114600        MOVE 'WRITING FILE NEWREVWS'    TO WRK-ERROR-MSG
114700        MOVE WRK-FS-REV-NEW              TO WRK-FS-PARM
114800        PERFORM 8100-TEST-FS
114900     END-IF.
115000
115100     PERFORM 5010-READ-REVIEWS-OLD.
115200*----------------------------------------------------------------*
115300 5020-99-EXIT.                   EXIT.
115400*----------------------------------------------------------------*
115500*----------------------------------------------------------------*
115600 5500-PROCESS-REVLIKES            SECTION.
115700*----------------------------------------------------------------*
115800     OPEN INPUT  REVLIKES-OLD.
115900     MOVE 'OPEN FILE REVLIKES'   TO WRK-ERROR-MSG.
116000     MOVE WRK-FS-RVL-OLD                TO WRK-FS-PARM.
116100     PERFORM 8100-TEST-FS.
116200
116300     OPEN OUTPUT REVLIKES-NEW.
116400     MOVE 'OPEN FILE NEWRLIKE'   TO WRK-ERROR-MSG.
116500     MOVE WRK-FS-RVL-NEW                TO WRK-FS-PARM.
116600     PERFORM 8100-TEST-FS.
116700
116800     PERFORM 5510-READ-REVLIKES-OLD.
116900
117000     PERFORM 5520-PROCESS-ONE-OLD-LIKE
117100         UNTIL WRK-RVL-IN-EOF EQUAL 'END'.
117200
117300     CLOSE REVLIKES-OLD, REVLIKES-NEW.
117400*----------------------------------------------------------------*
117500 5500-99-EXIT.                   EXIT.
117600*----------------------------------------------------------------*
117700*----------------------------------------------------------------*
117800 5510-READ-REVLIKES-OLD             SECTION.
117900*----------------------------------------------------------------*
118000     READ REVLIKES-OLD             INTO WRK-RVL-REG
118100         AT END MOVE 'END'         TO WRK-RVL-IN-EOF
118200     END-READ.
118300*----------------------------------------------------------------*
118400 5510-99-EXIT.                   EXIT.
118500*----------------------------------------------------------------*
118600*----------------------------------------------------------------*
118700 5520-PROCESS-ONE-OLD-LIKE          SECTION.
118800*----------------------------------------------------------------*
118900     SET WRK-NOT-FOUND                TO TRUE.
119000     SET DV-IDX                        TO 1.
119100     SEARCH WRK-DEL-REV-ROW VARYING DV-IDX
119200        AT END
119300           SET WRK-NOT-FOUND            TO TRUE
119400        WHEN WRK-DEL-REV-ID(DV-IDX) EQUAL RCPSHR06-REVIEW-ID
119500           SET WRK-FOUND                TO TRUE
119600     END-SEARCH.
119700
119800     IF WRK-NOT-FOUND
119900        MOVE WRK-RVL-REG                TO FD-REG-RVL-NEW
120000        WRITE FD-REG-RVL-NEW
120100        MOVE 'WRITING FILE NEWRLIKE'    TO WRK-ERROR-MSG
120200        MOVE WRK-FS-RVL-NEW              TO WRK-FS-PARM
120300        PERFORM 8100-TEST-FS
120400     END-IF.
120500
120600     PERFORM 5510-READ-REVLIKES-OLD.
120700*----------------------------------------------------------------*
120800 5520-99-EXIT.                   EXIT.
120900*----------------------------------------------------------------*
121000*----------------------------------------------------------------*
121100 6000-WRITE-TRAN-OUT              SECTION.
121200*----------------------------------------------------------------*
121300     MOVE TROUT-RECIPE-REC            TO FD-REG-TRAN-OUT.
121400     WRITE FD-REG-TRAN-OUT.
121500     MOVE 'WRITING FILE RCPTROUT'     TO WRK-ERROR-MSG.
121600     MOVE WRK-FS-TRAN-OUT                TO WRK-FS-PARM.
121700     PERFORM 8100-TEST-FS.
121800*----------------------------------------------------------------*
121900 6000-99-EXIT.                   EXIT.
122000*----------------------------------------------------------------*
122100*----------------------------------------------------------------*
122200 6200-PARSE-DURATION              SECTION.
122300*----------------------------------------------------------------*
122400     MOVE 'Y'                       TO WRK-DUR-VALID-SW.
122500     MOVE ZEROES                    TO WRK-DUR-SECONDS.
122600     MOVE ZEROES                    TO WRK-DUR-ACC.
122700
122800     IF WRK-DUR-INPUT                EQUAL SPACES
122900        GO TO 6200-99-EXIT
123000     END-IF.
123100
123200     IF WRK-DUR-INPUT(1:2)           NOT EQUAL 'PT'
123300        MOVE 'N'                     TO WRK-DUR-VALID-SW
123400        GO TO 6200-99-EXIT
123500     END-IF.
123600
123700     MOVE 30                         TO WRK-DUR-END.
123800     PERFORM 6210-NO-OP
123900         VARYING WRK-JX FROM 3 BY 1
124000         UNTIL WRK-JX GREATER 30
124100         OR WRK-DUR-INPUT(WRK-JX:1) EQUAL SPACE.
124200     COMPUTE WRK-DUR-END = WRK-JX - 1.
124300
124400     IF WRK-DUR-END                  LESS 3
124500        MOVE 'N'                     TO WRK-DUR-VALID-SW
124600        GO TO 6200-99-EXIT
124700     END-IF.
124800
124900     PERFORM 6220-PARSE-ONE-CHAR
125000         VARYING WRK-IX FROM 3 BY 1
125100         UNTIL WRK-IX GREATER WRK-DUR-END.
125200
125300     IF WRK-DUR-ACC                  GREATER ZEROES
125400        MOVE 'N'                      TO WRK-DUR-VALID-SW
125500     END-IF.
125600*----------------------------------------------------------------*
125700 6200-99-EXIT.                   EXIT.
125800*----------------------------------------------------------------*
125900*----------------------------------------------------------------*
126000 6210-NO-OP                       SECTION.
126100*----------------------------------------------------------------*
126200*    BODYLESS TARGET FOR THE BLANK-SCAN PERFORM VARYING ABOVE -   *
126300*    THE UNTIL CONDITION ALONE DOES THE WORK.                     *
126400     CONTINUE.
126500*----------------------------------------------------------------*
126600 6210-99-EXIT.                   EXIT.
126700*----------------------------------------------------------------*
126800*----------------------------------------------------------------*
126900 6220-PARSE-ONE-CHAR              SECTION.
127000*----------------------------------------------------------------*
127100     MOVE WRK-DUR-INPUT(WRK-IX:1)     TO WRK-DUR-CHAR.
127200     IF WRK-DUR-CHAR                   IS NUMERIC
127300        MOVE WRK-DUR-CHAR               TO WRK-DUR-DIGIT
127400        COMPUTE WRK-DUR-ACC = WRK-DUR-ACC * 10 + WRK-DUR-DIGIT
127500     ELSE
127600        IF WRK-DUR-CHAR                 EQUAL 'H'
127700           COMPUTE WRK-DUR-SECONDS = WRK-DUR-SECONDS
127800                                    + (WRK-DUR-ACC * 3600)
127900           MOVE ZEROES                  TO WRK-DUR-ACC
128000        ELSE
128100           IF WRK-DUR-CHAR              EQUAL 'M'
128200              COMPUTE WRK-DUR-SECONDS = WRK-DUR-SECONDS
128300                                       + (WRK-DUR-ACC * 60)
128400              MOVE ZEROES               TO WRK-DUR-ACC
128500           ELSE
128600              IF WRK-DUR-CHAR           EQUAL 'S'
128700                 COMPUTE WRK-DUR-SECONDS = WRK-DUR-SECONDS
128800                                          + WRK-DUR-ACC
128900                 MOVE ZEROES            TO WRK-DUR-ACC
129000              ELSE
129100                 MOVE 'N'               TO WRK-DUR-VALID-SW
129200              END-IF
129300           END-IF
129400        END-IF
129500     END-IF.
129600*----------------------------------------------------------------*
129700 6220-99-EXIT.                   EXIT.
129800*----------------------------------------------------------------*
129900*----------------------------------------------------------------*
130000 6300-RENDER-DURATION             SECTION.
130100*----------------------------------------------------------------*
130200     MOVE SPACES                    TO WRK-DUR-RENDERED.
130300     MOVE 1                         TO WRK-DUR-PTR.
130400     STRING 'PT'                    DELIMITED BY SIZE
130500         INTO WRK-DUR-RENDERED
130600         WITH POINTER WRK-DUR-PTR.
130700
130800     COMPUTE WRK-DUR-H = WRK-DUR-SECONDS / 3600.
130900     COMPUTE WRK-DUR-M =
131000         (WRK-DUR-SECONDS - (WRK-DUR-H * 3600)) / 60.
131100     COMPUTE WRK-DUR-S =
131200         WRK-DUR-SECONDS - (WRK-DUR-H * 3600) - (WRK-DUR-M * 60).
131300
131400     IF WRK-DUR-H                    GREATER ZEROES
131500        MOVE WRK-DUR-H                TO WRK-APPEND-VALUE
131600        MOVE 'H'                      TO WRK-APPEND-LETTER
131700        PERFORM 7100-APPEND-NUM-LETTER
131800        IF WRK-DUR-M                  GREATER ZEROES
131900           MOVE WRK-DUR-M              TO WRK-APPEND-VALUE
132000           MOVE 'M'                    TO WRK-APPEND-LETTER
132100           PERFORM 7100-APPEND-NUM-LETTER
132200        END-IF
132300        IF WRK-DUR-S                  GREATER ZEROES
132400           MOVE WRK-DUR-S              TO WRK-APPEND-VALUE
132500           MOVE 'S'                    TO WRK-APPEND-LETTER
132600           PERFORM 7100-APPEND-NUM-LETTER
132700        END-IF
132800     ELSE
132900        IF WRK-DUR-M                  GREATER ZEROES
133000           MOVE WRK-DUR-M              TO WRK-APPEND-VALUE
133100           MOVE 'M'                    TO WRK-APPEND-LETTER
133200           PERFORM 7100-APPEND-NUM-LETTER
133300           IF WRK-DUR-S                GREATER ZEROES
133400              MOVE WRK-DUR-S            TO WRK-APPEND-VALUE
133500              MOVE 'S'                  TO WRK-APPEND-LETTER
133600              PERFORM 7100-APPEND-NUM-LETTER
133700           END-IF
133800        ELSE
133900           MOVE WRK-DUR-S              TO WRK-APPEND-VALUE
134000           MOVE 'S'                    TO WRK-APPEND-LETTER
134100           PERFORM 7100-APPEND-NUM-LETTER
134200        END-IF
134300     END-IF.
134400*----------------------------------------------------------------*
134500 6300-99-EXIT.                   EXIT.
134600*----------------------------------------------------------------*
134700*----------------------------------------------------------------*
134800 7000-TRIM-TEXT                   SECTION.
134900*----------------------------------------------------------------*
135000     MOVE SPACES                    TO WRK-TRIM-OUT.
135100     MOVE ZEROES                    TO WRK-TRIM-LEN.
135200     MOVE TR-INGREDIENT-PARTS(WRK-IX) TO WRK-TRIM-IN.
135300     MOVE ZEROES                    TO WRK-TRIM-START.
135400     MOVE ZEROES                    TO WRK-TRIM-END.
135500
135600     PERFORM 7010-NO-OP
135700         VARYING WRK-TRIM-PTR FROM 1 BY 1
135800         UNTIL WRK-TRIM-PTR GREATER 200
135900         OR WRK-TRIM-IN(WRK-TRIM-PTR:1) NOT EQUAL SPACE.
136000     MOVE WRK-TRIM-PTR               TO WRK-TRIM-START.
136100
136200     IF WRK-TRIM-START                GREATER 200
136300        GO TO 7000-99-EXIT
136400     END-IF.
136500
136600     PERFORM 7010-NO-OP
136700         VARYING WRK-TRIM-PTR FROM 200 BY -1
136800         UNTIL WRK-TRIM-PTR LESS 1
136900         OR WRK-TRIM-IN(WRK-TRIM-PTR:1) NOT EQUAL SPACE.
137000     MOVE WRK-TRIM-PTR               TO WRK-TRIM-END.
137100
137200     IF WRK-TRIM-END                  LESS WRK-TRIM-START
137300        GO TO 7000-99-EXIT
137400     END-IF.
137500
137600     COMPUTE WRK-TRIM-LEN = WRK-TRIM-END - WRK-TRIM-START + 1.
137700     MOVE WRK-TRIM-IN(WRK-TRIM-START:WRK-TRIM-LEN)
137800                                      TO WRK-TRIM-OUT.
137900*----------------------------------------------------------------*
138000 7000-99-EXIT.                   EXIT.
138100*----------------------------------------------------------------*
138200*----------------------------------------------------------------*
138300 7010-NO-OP                       SECTION.
138400*----------------------------------------------------------------*
138500*    BODYLESS TARGET FOR THE BLANK-SCAN PERFORM VARYING CALLS -   *
138600*    THE UNTIL CONDITION ALONE DOES THE WORK.                     *
138700     CONTINUE.
138800*----------------------------------------------------------------*
138900 7010-99-EXIT.                   EXIT.
139000*----------------------------------------------------------------*
139100*----------------------------------------------------------------*
139200 7100-APPEND-NUM-LETTER           SECTION.
139300*----------------------------------------------------------------*
139400     MOVE WRK-APPEND-VALUE            TO WRK-NUM-EDIT.
139500     PERFORM 7010-NO-OP
139600         VARYING WRK-NUM-START FROM 1 BY 1
139700         UNTIL WRK-NUM-START GREATER 7
139800         OR WRK-NUM-EDIT(WRK-NUM-START:1) NOT EQUAL SPACE.
139900
140000     STRING WRK-NUM-EDIT(WRK-NUM-START:8 - WRK-NUM-START)
140100         DELIMITED BY SIZE
140200         INTO WRK-DUR-RENDERED
140300         WITH POINTER WRK-DUR-PTR.
140400     STRING WRK-APPEND-LETTER         DELIMITED BY SIZE
140500         INTO WRK-DUR-RENDERED
140600         WITH POINTER WRK-DUR-PTR.
140700*----------------------------------------------------------------*
140800 7100-99-EXIT.                   EXIT.
140900*----------------------------------------------------------------*
141000*----------------------------------------------------------------*
141100 8100-TEST-FS                     SECTION.
141200*----------------------------------------------------------------*
141300     IF WRK-FS-PARM                 NOT EQUAL ZEROS AND 10
141400        MOVE WRK-FS-PARM             TO WRK-ERROR-CODE
141500        PERFORM 9999-CALL-ABEND-PGM
141600     END-IF.
141700*----------------------------------------------------------------*
141800 8100-99-EXIT.                   EXIT.
141900*----------------------------------------------------------------*
142000*----------------------------------------------------------------*
142100 9100-GET-DATE-TIME               SECTION.
142200*----------------------------------------------------------------*
142300     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
142400     MOVE YY                       TO YYYY-FORMATTED.
142500     MOVE MM                       TO MM-FORMATTED.
142600     MOVE DD                       TO DD-FORMATTED.
142700     ADD  2000                     TO YYYY-FORMATTED.
142800
142900     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
143000     MOVE HOUR                     TO HOUR-FORMATTED.
143100     MOVE MINUTE                   TO MINUTE-FORMATTED.
143200     MOVE SECOND                   TO SECOND-FORMATTED.
143300*----------------------------------------------------------------*
143400 9100-99-EXIT.                   EXIT.
143500*----------------------------------------------------------------*
143600*----------------------------------------------------------------*
143700 9150-BUILD-NOW-TIMESTAMP         SECTION.
143800*----------------------------------------------------------------*
143900     MOVE SPACES                    TO WRK-TIMESTAMP-NOW.
144000     STRING YYYY-FORMATTED          DELIMITED BY SIZE
144100            '-'                     DELIMITED BY SIZE
144200            MM-FORMATTED            DELIMITED BY SIZE
144300            '-'                     DELIMITED BY SIZE
144400            DD-FORMATTED            DELIMITED BY SIZE
144500            'T'                     DELIMITED BY SIZE
144600            HOUR-FORMATTED          DELIMITED BY SIZE
144700            ':'                     DELIMITED BY SIZE
144800            MINUTE-FORMATTED        DELIMITED BY SIZE
144900            ':'                     DELIMITED BY SIZE
145000            SECOND-FORMATTED        DELIMITED BY SIZE
145100            '.000000'               DELIMITED BY SIZE
145200         INTO WRK-TIMESTAMP-NOW.
145300*----------------------------------------------------------------*
145400 9150-99-EXIT.                   EXIT.
145500*----------------------------------------------------------------*
145600*----------------------------------------------------------------*
145700 9000-FINALIZE                    SECTION.
145800*----------------------------------------------------------------*
145900     CLOSE RCP-TRAN-OUT.
146000
146100     DISPLAY '***************************'.
146200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
146300     DISPLAY '***************************'.
146400     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
146500     DISPLAY '*-------------------------*'.
146600     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-TABLE-COUNT '*'.
146700     DISPLAY '*ACCEPTED............:' WRK-ACCEPT-COUNT '*'.
146800     DISPLAY '*REJECTED............:' WRK-REJECT-COUNT '*'.
146900     DISPLAY '*-------------------------*'.
147000     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
147100     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
147200     DISPLAY '***************************'.
147300
147400     STOP RUN.
147500*----------------------------------------------------------------*
147600 9000-99-EXIT.                   EXIT.
147700*----------------------------------------------------------------*
147800*----------------------------------------------------------------*
147900 9999-CALL-ABEND-PGM              SECTION.
148000*----------------------------------------------------------------*
148100     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
148200     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
148300     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
148400*----------------------------------------------------------------*
148500 9999-99-EXIT.                   EXIT.
148600*----------------------------------------------------------------*
