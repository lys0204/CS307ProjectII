000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   11/02/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: ABENDPGM.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 11/02/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: ABNORMAL END PROGRAM - SHARED BY ALL RCPSHR    *
002100*                  BATCH JOBS. LOGS THE CALLER, THE FAILING STEP  *
002200*                  AND THE FILE STATUS/VALIDATION CODE, THEN      *
002300*                  STOPS THE RUN SO THE OPERATOR CAN RESTART THE  *
002400*                  JOB CLEANLY FROM THE SCHEDULER.                *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   NONE.                                        *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    CHANGE LOG:                                                 *
003200*    DATE       WHO   TICKET     DESCRIPTION                     *
003300*    ---------- ----- ---------- ----------------------------    *
003400*    1991-02-11 RMS   RCP-0001   ORIGINAL PROGRAM, LIFTED FROM    *
003500*                                THE SHOP-STANDARD ABEND HANDLER  *
003600*                                AND REGISTERED UNDER RCPSHR.     *
003700*    1996-07-30 GDS   RCP-0064   WIDENED WRK-ERROR-MSG FROM X(20) *
003800*                                TO X(30) - TRUNCATED MESSAGES ON *
003900*                                THE LOAD JOB.                    *
004000*    1998-12-02 KTO   RCP-0102   Y2K REMEDIATION - WRK-ERROR-DATE *
004100*                                NOW CARRIES A 4-DIGIT YEAR.      *
004200*    2003-04-17 GDS   RCP-0189   DISPLAY NOW ECHOES THE CALLER'S  *
004300*                                PROGRAM-ID ON A LINE OF ITS OWN  *
004400*                                SO IT SURVIVES JOBLOG WRAPPING.  *
004500*----------------------------------------------------------------*
004600*================================================================*
004700*           E N V I R O N M E N T      D I V I S I O N           *
004800*================================================================*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS VALID-SWITCH IS 'Y' '0' '1'.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700*================================================================*
005800*                  D A T A      D I V I S I O N                  *
005900*================================================================*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300*-----------------------------------------------------------------*
006400*                  WORKING-STORAGE SECTION                        *
006500*-----------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700 77  WRK-ABEND-COUNT                 PIC 9(04) COMP VALUE ZEROES.
006800
006900*-----------------------------------------------------------------*
007000*                      LINKAGE SECTION                            *
007100*-----------------------------------------------------------------*
007200 LINKAGE SECTION.
007300 01  WRK-ERROR-LOG.
007400     03  WRK-PROGRAM                         PIC X(08).
007500     03  WRK-ERROR-MSG                       PIC X(30).           RCP-0064
007600     03  WRK-ERROR-CODE                      PIC X(30).
007700     03  WRK-ERROR-DATE                      PIC X(10).           RCP-0102
007800     03  WRK-ERROR-TIME                      PIC X(08).
007900*================================================================*
008000 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
008100*================================================================*
008200*----------------------------------------------------------------*
008300 0000-MAIN-PROCESS               SECTION.
008400*----------------------------------------------------------------*
008500     ADD 1                       TO   WRK-ABEND-COUNT.
008600
008700     DISPLAY '**********************************'.
008800     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
008900     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
009000     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
009100     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
009200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
009300     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
009400     DISPLAY WRK-PROGRAM.                                         RCP-0189
009500     DISPLAY '*ERROR CODE:                     *'.
009600     DISPLAY '* 'WRK-ERROR-CODE' *'.
009700     DISPLAY '*ERROR MESSAGE:                  *'.
009800     DISPLAY '* 'WRK-ERROR-MSG' *'.
009900     DISPLAY '**********************************'.
010000
010100     STOP RUN.
010200*----------------------------------------------------------------*
010300 0000-99-EXIT.                   EXIT.
010400*----------------------------------------------------------------*
