000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0002.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   02/03/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0002.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 02/03/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: REGISTERS NEW USERS AGAINST THE USER MASTER.  *
002100*                  READS A BATCH OF REGISTRATION REQUESTS,        *
002200*                  VALIDATES EACH ONE (NAME, GENDER, BIRTH DATE), *
002300*                  ASSIGNS THE NEXT AUTHOR-ID AND APPENDS AN      *
002400*                  OLD-MASTER/NEW-MASTER GENERATION OF USERS.     *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   REGTRIN         00134       NONE             *
002800*                   REGTROUT        00117       NONE             *
002900*                   USERS           00167       RCPSHR01         *
003000*                   NEWUSERS        00167       RCPSHR01         *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG:                                                 *
003500*    DATE       WHO   TICKET     DESCRIPTION                     *
003600*    ---------- ----- ---------- ----------------------------    *
003700*    1991-03-02 RMS   RCP-0002   ORIGINAL PROGRAM.                *
003800*    1994-11-21 RMS   RCP-0019   NAME UNIQUENESS NOW CHECKED      *
003900*                                CASE-SENSITIVELY AFTER TRIM, AS  *
004000*                                PER DATA OWNER CLARIFICATION.    *
004100*    1998-12-02 KTO   RCP-0102   Y2K REMEDIATION - BIRTH DATE AND *
004200*                                SYSTEM DATE COMPARED AS 4-DIGIT  *
004300*                                YEARS THROUGHOUT.                *
004400*    2005-07-11 GDS   RCP-0221   REJECT REASON CODES WIDENED AND  *
004500*                                MADE SELF-EXPLANATORY FOR THE    *
004600*                                HELP DESK.                       *
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS VALID-YES-NO IS 'Y' 'N'
005500     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
005600     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT REG-TRAN-IN    ASSIGN TO UTS-S-REGTRIN
006100      ORGANIZATION IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-TRAN-IN.
006300
006400     SELECT REG-TRAN-OUT   ASSIGN TO UTS-S-REGTROUT
006500      ORGANIZATION IS     SEQUENTIAL
006600      FILE STATUS  IS     WRK-FS-TRAN-OUT.
006700
006800     SELECT USERS-OLD      ASSIGN TO UTS-S-USERS
006900      ORGANIZATION IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-USERS-OLD.
007100
007200     SELECT USERS-NEW      ASSIGN TO UTS-S-NEWUSERS
007300      ORGANIZATION IS     SEQUENTIAL
007400      FILE STATUS  IS     WRK-FS-USERS-NEW.
007500
007600*================================================================*
007700*                  D A T A      D I V I S I O N                  *
007800*================================================================*
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  REG-TRAN-IN
008200     RECORDING MODE IS F
008300     LABEL RECORD   IS STANDARD
008400     BLOCK CONTAINS 00 RECORDS.
008500 01  FD-REG-TRAN-IN                  PIC X(134).
008600
008700 FD  REG-TRAN-OUT
008800     RECORDING MODE IS F
008900     LABEL RECORD   IS STANDARD
009000     BLOCK CONTAINS 00 RECORDS.
009100 01  FD-REG-TRAN-OUT                 PIC X(117).
009200
009300 FD  USERS-OLD
009400     RECORDING MODE IS F
009500     LABEL RECORD   IS STANDARD
009600     BLOCK CONTAINS 00 RECORDS.
009700 01  FD-REG-USERS-OLD                PIC X(167).
009800
009900 FD  USERS-NEW
010000     RECORDING MODE IS F
010100     LABEL RECORD   IS STANDARD
010200     BLOCK CONTAINS 00 RECORDS.
010300 01  FD-REG-USERS-NEW                PIC X(167).
010400
010500*-----------------------------------------------------------------*
010600*                  WORKING-STORAGE SECTION                        *
010700*-----------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900
011000 01  TRAN-USERREG-REC.
011100     05  TR-AUTHOR-NAME              PIC X(60).
011200     05  TR-GENDER                   PIC X(06).
011300     05  TR-BIRTH-DATE                PIC 9(08).
011400     05  TR-PASSWORD                  PIC X(60).
011500 01  TRAN-USERREG-REC-X REDEFINES TRAN-USERREG-REC.
011600     05  TR-DUMP-VIEW                 PIC X(134).
011700
011800 01  TR-BIRTH-DATE-BRKDN REDEFINES TR-BIRTH-DATE.
011900     05  TR-BIRTH-YYYY                PIC 9(04).
012000     05  TR-BIRTH-MM                  PIC 9(02).
012100     05  TR-BIRTH-DD                  PIC 9(02).
012200
012300 01  TROUT-USERREG-REC.
012400     05  TRO-AUTHOR-NAME              PIC X(60).
012500     05  TRO-STATUS                   PIC X(08).
012600     05  TRO-REASON                   PIC X(40).                  RCP-0221
012700     05  TRO-ASSIGNED-ID              PIC 9(09).
012800 01  TROUT-USERREG-REC-X REDEFINES TROUT-USERREG-REC.
012900     05  TRO-DUMP-VIEW                PIC X(117).
013000
013100 01  WRK-USERS-REG.
013200     COPY 'RCPSHR01'.
013300
013400 01  WRK-NAMES-SEEN.
013500     05  WRK-NAMES-SEEN-MAX           PIC 9(05) COMP VALUE 5000.
013600     05  WRK-NAMES-SEEN-COUNT         PIC 9(05) COMP VALUE ZEROES.
013700     05  WRK-NAMES-SEEN-TAB OCCURS 5000 TIMES
013800             INDEXED BY NM-IDX.
013900         10  WRK-NAMES-SEEN-NAME      PIC X(60).
014000
014100 77  WRK-MAX-AUTHOR-ID                PIC 9(09) COMP VALUE ZEROES.
014200 77  WRK-NEXT-AUTHOR-ID               PIC 9(09) COMP VALUE ZEROES.
014300 77  WRK-OLD-MASTER-EOF               PIC X(03) VALUE SPACES.
014400 77  WRK-TRAN-IN-EOF                  PIC X(03) VALUE SPACES.
014500 77  WRK-AGE-COMPUTED                 PIC S9(03) VALUE ZEROES.
014600 77  WRK-FOUND-SW                     PIC X(01) VALUE 'N'.
014700     88  WRK-FOUND                        VALUE 'Y'.
014800     88  WRK-NOT-FOUND                    VALUE 'N'.
014900 77  WRK-TRAN-READ-COUNT              PIC 9(07) COMP VALUE ZEROES.
015000 77  WRK-TRAN-ACCEPT-COUNT            PIC 9(07) COMP VALUE ZEROES.
015100 77  WRK-TRAN-REJECT-COUNT            PIC 9(07) COMP VALUE ZEROES.
015200 77  WRK-OLD-MASTER-COUNT             PIC 9(07) COMP VALUE ZEROES.
015300 77  WRK-NEW-MASTER-COUNT             PIC 9(07) COMP VALUE ZEROES.
015400
015500*DATA FOR ERROR LOG:
015600 01  WRK-ERROR-LOG.
015700     03  WRK-PROGRAM                         PIC X(08) VALUE
015800                                                     'RSPB0002'  .
015900     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
016000     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
016100     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
016200     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
016300
016400 77  WRK-ABEND-PGM                           PIC X(08) VALUE
016500                                                     'ABENDPGM'  .
016600
016700 01  WRK-FILE-STATUS.
016800     03  WRK-FS-TRAN-IN                     PIC 9(02) VALUE ZEROS.
016900     03  WRK-FS-TRAN-OUT                    PIC 9(02) VALUE ZEROS.
017000     03  WRK-FS-USERS-OLD                   PIC 9(02) VALUE ZEROS.
017100     03  WRK-FS-USERS-NEW                   PIC 9(02) VALUE ZEROS.
017200
017300 01  WRK-SYSTEM-DATE.
017400     03  YY                                 PIC 9(02) VALUE ZEROS.
017500     03  MM                                 PIC 9(02) VALUE ZEROS.
017600     03  DD                                 PIC 9(02) VALUE ZEROS.
017700 01  WRK-TODAY-YYYYMMDD.
017800     03  WRK-TODAY-YYYY                     PIC 9(04) VALUE ZEROS.
017900     03  WRK-TODAY-MM                       PIC 9(02) VALUE ZEROS.
018000     03  WRK-TODAY-DD                       PIC 9(02) VALUE ZEROS.
018100 01  WRK-DATE-FORMATTED.
018200     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
018300     03  FILLER                               PIC X(01) VALUE '-'.
018400     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
018500     03  FILLER                               PIC X(01) VALUE '-'.
018600     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
018700 01  WRK-SYSTEM-TIME.
018800     03  HOUR                               PIC 9(02) VALUE ZEROS.
018900     03  MINUTE                             PIC 9(02) VALUE ZEROS.
019000     03  SECOND                             PIC 9(02) VALUE ZEROS.
019100     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
019200 01  WRK-TIME-FORMATTED.
019300     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
019400     03  FILLER                               PIC X(01) VALUE ':'.
019500     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
019600     03  FILLER                               PIC X(01) VALUE ':'.
019700     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
019800*================================================================*
019900 PROCEDURE                       DIVISION.
020000*================================================================*
020100*----------------------------------------------------------------*
020200 0000-MAIN-PROCESS               SECTION.
020300*----------------------------------------------------------------*
020400     PERFORM 1000-INITIALIZE.
020500     PERFORM 2000-COPY-OLD-MASTER.
020600     PERFORM 3000-PROCESS-TRANSACTIONS.
020700     PERFORM 9000-FINALIZE.
020800*----------------------------------------------------------------*
020900 0000-99-EXIT.                   EXIT.
021000*----------------------------------------------------------------*
021100*----------------------------------------------------------------*
021200 1000-INITIALIZE                 SECTION.
021300*----------------------------------------------------------------*
021400     PERFORM 9100-GET-DATE-TIME.
021500
021600     OPEN INPUT  USERS-OLD.
021700     MOVE 'OPEN FILE USERS'      TO WRK-ERROR-MSG.
021800     PERFORM 8100-TEST-FS-USERS-OLD.
021900
022000     OPEN OUTPUT USERS-NEW.
022100     MOVE 'OPEN FILE NEWUSERS'   TO WRK-ERROR-MSG.
022200     PERFORM 8100-TEST-FS-USERS-NEW.
022300
022400     OPEN INPUT  REG-TRAN-IN.
022500     MOVE 'OPEN FILE REGTRIN'    TO WRK-ERROR-MSG.
022600     PERFORM 8100-TEST-FS-TRAN-IN.
022700
022800     OPEN OUTPUT REG-TRAN-OUT.
022900     MOVE 'OPEN FILE REGTROUT'   TO WRK-ERROR-MSG.
023000     PERFORM 8100-TEST-FS-TRAN-OUT.
023100*----------------------------------------------------------------*
023200 1000-99-EXIT.                   EXIT.
023300*----------------------------------------------------------------*
023400*----------------------------------------------------------------*
023500 2000-COPY-OLD-MASTER             SECTION.
023600*----------------------------------------------------------------*
023700*    COPY EVERY EXISTING USER FORWARD VERBATIM, REMEMBERING THE   *
023800*    HIGHEST AUTHOR-ID SEEN AND EVERY AUTHOR-NAME FOR THE         *
023900*    UNIQUENESS CHECK THAT FOLLOWS.                               *
024000*----------------------------------------------------------------*
024100     PERFORM 2100-READ-OLD-MASTER.
024200
024300     PERFORM 2200-COPY-ONE-USER
024400         UNTIL WRK-OLD-MASTER-EOF EQUAL 'END'.
024500*----------------------------------------------------------------*
024600 2000-99-EXIT.                   EXIT.
024700*----------------------------------------------------------------*
024800*----------------------------------------------------------------*
024900 2100-READ-OLD-MASTER             SECTION.
025000*----------------------------------------------------------------*
025100     MOVE 'READING FILE USERS'   TO WRK-ERROR-MSG.
025200
025300     READ USERS-OLD              INTO WRK-USERS-REG.
025400
025500     PERFORM 8100-TEST-FS-USERS-OLD.
025600
025700     IF WRK-FS-USERS-OLD          EQUAL 10
025800        MOVE 'END'               TO WRK-OLD-MASTER-EOF
025900     ELSE
026000        ADD 1                    TO WRK-OLD-MASTER-COUNT
026100     END-IF.
026200*----------------------------------------------------------------*
026300 2100-99-EXIT.                   EXIT.
026400*----------------------------------------------------------------*
026500*----------------------------------------------------------------*
026600 2200-COPY-ONE-USER                SECTION.
026700*----------------------------------------------------------------*
026800     IF RCPSHR01-AUTHOR-ID         GREATER WRK-MAX-AUTHOR-ID
026900        MOVE RCPSHR01-AUTHOR-ID    TO WRK-MAX-AUTHOR-ID
027000     END-IF.
027100
027200     IF WRK-NAMES-SEEN-COUNT       LESS WRK-NAMES-SEEN-MAX
027300        ADD 1                     TO WRK-NAMES-SEEN-COUNT
027400        SET NM-IDX                 TO WRK-NAMES-SEEN-COUNT
027500        MOVE RCPSHR01-AUTHOR-NAME  TO WRK-NAMES-SEEN-NAME(NM-IDX)
027600     END-IF.
027700
027800     MOVE WRK-USERS-REG            TO FD-REG-USERS-NEW.
027900     WRITE FD-REG-USERS-NEW.
028000
028100     MOVE 'WRITING FILE NEWUSERS' TO WRK-ERROR-MSG.
028200     PERFORM 8100-TEST-FS-USERS-NEW.
028300
028400     IF WRK-FS-USERS-NEW           EQUAL ZEROS
028500        ADD 1                     TO WRK-NEW-MASTER-COUNT
028600     END-IF.
028700
028800     PERFORM 2100-READ-OLD-MASTER.
028900*----------------------------------------------------------------*
029000 2200-99-EXIT.                   EXIT.
029100*----------------------------------------------------------------*
029200*----------------------------------------------------------------*
029300 3000-PROCESS-TRANSACTIONS        SECTION.
029400*----------------------------------------------------------------*
029500     MOVE WRK-MAX-AUTHOR-ID        TO WRK-NEXT-AUTHOR-ID.
029600
029700     PERFORM 3100-READ-TRAN-IN.
029800
029900     PERFORM 3200-VALIDATE-AND-APPLY
030000         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
030100*----------------------------------------------------------------*
030200 3000-99-EXIT.                   EXIT.
030300*----------------------------------------------------------------*
030400*----------------------------------------------------------------*
030500 3100-READ-TRAN-IN                SECTION.
030600*----------------------------------------------------------------*
030700     MOVE 'READING FILE REGTRIN'  TO WRK-ERROR-MSG.
030800
030900     READ REG-TRAN-IN             INTO TRAN-USERREG-REC.
031000
031100     PERFORM 8100-TEST-FS-TRAN-IN.
031200
031300     IF WRK-FS-TRAN-IN             EQUAL 10
031400        MOVE 'END'                TO WRK-TRAN-IN-EOF
031500     ELSE
031600        ADD 1                     TO WRK-TRAN-READ-COUNT
031700     END-IF.
031800*----------------------------------------------------------------*
031900 3100-99-EXIT.                   EXIT.
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 3200-VALIDATE-AND-APPLY          SECTION.
032300*----------------------------------------------------------------*
032400     MOVE TR-AUTHOR-NAME           TO TRO-AUTHOR-NAME.
032500     MOVE ZEROES                   TO TRO-ASSIGNED-ID.
032600
032700     IF TR-AUTHOR-NAME             EQUAL SPACES
032800        MOVE 'REJECTED'            TO TRO-STATUS
032900        MOVE 'NAME IS BLANK'       TO TRO-REASON
033000     ELSE
033100        IF TR-GENDER NOT EQUAL 'MALE  ' AND NOT EQUAL 'FEMALE'
033200           MOVE 'REJECTED'            TO TRO-STATUS
033300           MOVE 'GENDER NOT MALE OR FEMALE' TO TRO-REASON
033400        ELSE
033500           PERFORM 3300-COMPUTE-AGE
033600           IF WRK-AGE-COMPUTED        NOT GREATER ZEROES
033700              MOVE 'REJECTED'         TO TRO-STATUS
033800              MOVE 'BIRTH DATE INVALID OR FUTURE-DATED'
033900                                      TO TRO-REASON
034000           ELSE
034100              PERFORM 3400-CHECK-NAME-UNIQUE
034200              IF WRK-FOUND
034300                 MOVE 'REJECTED'      TO TRO-STATUS
034400                 MOVE 'NAME ALREADY REGISTERED' TO TRO-REASON     RCP-0019
034500              ELSE
034600                 PERFORM 3500-APPEND-NEW-USER
034700                 MOVE 'ACCEPTED'      TO TRO-STATUS
034800                 MOVE 'REGISTERED'    TO TRO-REASON
034900                 MOVE WRK-NEXT-AUTHOR-ID TO TRO-ASSIGNED-ID
035000              END-IF
035100           END-IF
035200        END-IF
035300     END-IF.
035400
035500     IF TRO-STATUS                 EQUAL 'ACCEPTED'
035600        ADD 1                     TO WRK-TRAN-ACCEPT-COUNT
035700     ELSE
035800        ADD 1                     TO WRK-TRAN-REJECT-COUNT
035900     END-IF.
036000
036100     MOVE TROUT-USERREG-REC        TO FD-REG-TRAN-OUT.
036200     WRITE FD-REG-TRAN-OUT.
036300
036400     MOVE 'WRITING FILE REGTROUT'  TO WRK-ERROR-MSG.
036500     PERFORM 8100-TEST-FS-TRAN-OUT.
036600
036700     PERFORM 3100-READ-TRAN-IN.
036800*----------------------------------------------------------------*
036900 3200-99-EXIT.                   EXIT.
037000*----------------------------------------------------------------*
037100*----------------------------------------------------------------*
037200 3300-COMPUTE-AGE                 SECTION.                        RCP-0102
037300*----------------------------------------------------------------*
037400*    AGE = WHOLE YEARS ELAPSED SINCE TR-BIRTH-DATE. A FUTURE OR   *
037500*    MALFORMED BIRTH DATE YIELDS -1, TREATED AS INVALID.          *
037600*----------------------------------------------------------------*
037700     MOVE YY                       TO WRK-TODAY-YYYY.
037800     ADD  2000                     TO WRK-TODAY-YYYY.
037900     MOVE MM                       TO WRK-TODAY-MM.
038000     MOVE DD                       TO WRK-TODAY-DD.
038100
038200     IF TR-BIRTH-YYYY               EQUAL ZEROES
038300        OR TR-BIRTH-MM              GREATER 12
038400        OR TR-BIRTH-MM              LESS 1
038500        OR TR-BIRTH-DD              GREATER 31
038600        OR TR-BIRTH-DD              LESS 1
038700        MOVE -1                    TO WRK-AGE-COMPUTED
038800     ELSE
038900        IF TR-BIRTH-YYYY            GREATER WRK-TODAY-YYYY
039000           MOVE -1                 TO WRK-AGE-COMPUTED
039100        ELSE
039200           COMPUTE WRK-AGE-COMPUTED =
039300                   WRK-TODAY-YYYY - TR-BIRTH-YYYY
039400           IF TR-BIRTH-MM  GREATER WRK-TODAY-MM
039500              SUBTRACT 1           FROM WRK-AGE-COMPUTED
039600           ELSE
039700              IF TR-BIRTH-MM  EQUAL WRK-TODAY-MM
039800                 AND TR-BIRTH-DD GREATER WRK-TODAY-DD
039900                 SUBTRACT 1        FROM WRK-AGE-COMPUTED
040000              END-IF
040100           END-IF
040200        END-IF
040300     END-IF.
040400*----------------------------------------------------------------*
040500 3300-99-EXIT.                   EXIT.
040600*----------------------------------------------------------------*
040700*----------------------------------------------------------------*
040800 3400-CHECK-NAME-UNIQUE           SECTION.
040900*----------------------------------------------------------------*
041000     SET WRK-NOT-FOUND             TO TRUE.
041100     SET NM-IDX                    TO 1.
041200     SEARCH WRK-NAMES-SEEN-TAB VARYING NM-IDX
041300        AT END
041400           SET WRK-NOT-FOUND       TO TRUE
041500        WHEN WRK-NAMES-SEEN-NAME(NM-IDX) EQUAL TR-AUTHOR-NAME
041600           SET WRK-FOUND           TO TRUE
041700     END-SEARCH.
041800*----------------------------------------------------------------*
041900 3400-99-EXIT.                   EXIT.
042000*----------------------------------------------------------------*
042100*----------------------------------------------------------------*
042200 3500-APPEND-NEW-USER             SECTION.
042300*----------------------------------------------------------------*
042400     ADD 1                         TO WRK-NEXT-AUTHOR-ID.
042500
042600     MOVE WRK-NEXT-AUTHOR-ID        TO RCPSHR01-AUTHOR-ID.
042700     MOVE TR-AUTHOR-NAME            TO RCPSHR01-AUTHOR-NAME.
042800     IF TR-GENDER                   EQUAL 'MALE  '
042900        MOVE 'MALE  '                TO RCPSHR01-GENDER
043000     ELSE
043100        MOVE 'FEMALE'                TO RCPSHR01-GENDER
043200     END-IF.
043300     MOVE WRK-AGE-COMPUTED           TO RCPSHR01-AGE.
043400     MOVE ZEROES                     TO RCPSHR01-FOLLOWERS
043500                                         RCPSHR01-FOLLOWING.
043600     MOVE TR-PASSWORD                TO RCPSHR01-PASSWORD.
043700     SET RCPSHR01-DELETED-NO         TO TRUE.
043800
043900     MOVE WRK-USERS-REG              TO FD-REG-USERS-NEW.
044000     WRITE FD-REG-USERS-NEW.
044100
044200     MOVE 'WRITING FILE NEWUSERS'    TO WRK-ERROR-MSG.
044300     PERFORM 8100-TEST-FS-USERS-NEW.
044400
044500     IF WRK-FS-USERS-NEW             EQUAL ZEROS
044600        ADD 1                       TO WRK-NEW-MASTER-COUNT
044700        IF WRK-NAMES-SEEN-COUNT      LESS WRK-NAMES-SEEN-MAX
044800           ADD 1                    TO WRK-NAMES-SEEN-COUNT
044900           SET NM-IDX                TO WRK-NAMES-SEEN-COUNT
045000          MOVE TR-AUTHOR-NAME       TO WRK-NAMES-SEEN-NAME(NM-IDX)
045100        END-IF
045200     END-IF.
045300*----------------------------------------------------------------*
045400 3500-99-EXIT.                   EXIT.
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 8100-TEST-FS-USERS-OLD           SECTION.
045800*----------------------------------------------------------------*
045900     IF WRK-FS-USERS-OLD           NOT EQUAL ZEROS AND 10
046000        MOVE WRK-FS-USERS-OLD      TO WRK-ERROR-CODE
046100        PERFORM 9999-CALL-ABEND-PGM
046200     END-IF.
046300*----------------------------------------------------------------*
046400 8100-99-EXIT.                   EXIT.
046500*----------------------------------------------------------------*
046600*----------------------------------------------------------------*
046700 8100-TEST-FS-USERS-NEW           SECTION.
046800*----------------------------------------------------------------*
046900     IF WRK-FS-USERS-NEW           NOT EQUAL ZEROS
047000        MOVE WRK-FS-USERS-NEW      TO WRK-ERROR-CODE
047100        PERFORM 9999-CALL-ABEND-PGM
047200     END-IF.
047300*----------------------------------------------------------------*
047400 8100-99-EXIT.                   EXIT.
047500*----------------------------------------------------------------*
047600*----------------------------------------------------------------*
047700 8100-TEST-FS-TRAN-IN             SECTION.
047800*----------------------------------------------------------------*
047900     IF WRK-FS-TRAN-IN             NOT EQUAL ZEROS AND 10
048000        MOVE WRK-FS-TRAN-IN        TO WRK-ERROR-CODE
048100        PERFORM 9999-CALL-ABEND-PGM
048200     END-IF.
048300*----------------------------------------------------------------*
048400 8100-99-EXIT.                   EXIT.
048500*----------------------------------------------------------------*
048600*----------------------------------------------------------------*
048700 8100-TEST-FS-TRAN-OUT            SECTION.
048800*----------------------------------------------------------------*
048900     IF WRK-FS-TRAN-OUT            NOT EQUAL ZEROS
049000        MOVE WRK-FS-TRAN-OUT       TO WRK-ERROR-CODE
049100        PERFORM 9999-CALL-ABEND-PGM
049200     END-IF.
049300*----------------------------------------------------------------*
049400 8100-99-EXIT.                   EXIT.
049500*----------------------------------------------------------------*
049600*----------------------------------------------------------------*
049700 9100-GET-DATE-TIME               SECTION.
049800*----------------------------------------------------------------*
049900     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
050000     MOVE YY                       TO YYYY-FORMATTED.
050100     MOVE MM                       TO MM-FORMATTED.
050200     MOVE DD                       TO DD-FORMATTED.
050300     ADD  2000                     TO YYYY-FORMATTED.
050400
050500     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
050600     MOVE HOUR                     TO HOUR-FORMATTED.
050700     MOVE MINUTE                   TO MINUTE-FORMATTED.
050800     MOVE SECOND                   TO SECOND-FORMATTED.
050900*----------------------------------------------------------------*
051000 9100-99-EXIT.                   EXIT.
051100*----------------------------------------------------------------*
051200*----------------------------------------------------------------*
051300 9000-FINALIZE                    SECTION.
051400*----------------------------------------------------------------*
051500     CLOSE USERS-OLD, USERS-NEW, REG-TRAN-IN, REG-TRAN-OUT.
051600
051700     DISPLAY '***************************'.
051800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
051900     DISPLAY '***************************'.
052000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
052100     DISPLAY '*-------------------------*'.
052200     DISPLAY '*OLD USERS READ......:' WRK-OLD-MASTER-COUNT '*'.
052300     DISPLAY '*NEW USERS WRITTEN...:' WRK-NEW-MASTER-COUNT '*'.
052400     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-READ-COUNT '*'.
052500     DISPLAY '*ACCEPTED............:' WRK-TRAN-ACCEPT-COUNT '*'.
052600     DISPLAY '*REJECTED............:' WRK-TRAN-REJECT-COUNT '*'.
052700     DISPLAY '*-------------------------*'.
052800     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
052900     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
053000     DISPLAY '***************************'.
053100
053200     STOP RUN.
053300*----------------------------------------------------------------*
053400 9000-99-EXIT.                   EXIT.
053500*----------------------------------------------------------------*
053600*----------------------------------------------------------------*
053700 9999-CALL-ABEND-PGM              SECTION.
053800*----------------------------------------------------------------*
053900     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
054000     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
054100     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
054200*----------------------------------------------------------------*
054300 9999-99-EXIT.                   EXIT.
054400*----------------------------------------------------------------*
