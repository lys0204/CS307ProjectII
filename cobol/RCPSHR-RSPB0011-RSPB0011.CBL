000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0011.
000600 AUTHOR.         KATIA TEIXEIRA DE OLIVEIRA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   22/03/1993.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0011.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: KATIA TEIXEIRA DE OLIVEIRA                    *
001600*    DATE........: 22/03/1993                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: PRINTS THE PAIR OF RECIPES WHOSE CALORIE       *
002100*                  COUNTS ARE CLOSEST TOGETHER, OVER EVERY        *
002200*                  DISTINCT UNORDERED PAIR OF RECIPES THAT        *
002300*                  CARRY A NUTRITION ROW.                         *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   NUTRITON        00117       RCPSHR03         *
002700*                   RPT0011         00133       NONE             *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    CHANGE LOG:                                                 *
003200*    DATE       WHO   TICKET     DESCRIPTION                     *
003300*    ---------- ----- ---------- ----------------------------    *
003400*    1993-03-22 KTO   RCP-0032   ORIGINAL PROGRAM.                *
003500*    1998-12-02 KTO   RCP-0102   Y2K - DATE FIELDS REVIEWED, NO    *
003600*                                CHANGE REQUIRED (NUMERIC KEYS     *
003700*                                ONLY).                           *
003800*----------------------------------------------------------------*
003900*================================================================*
004000*           E N V I R O N M E N T      D I V I S I O N           *
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS VALID-YES-NO IS 'Y' 'N'
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
004800     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT NUTRITON-IN    ASSIGN TO UTS-S-NUTRITON
005300      ORGANIZATION IS     SEQUENTIAL
005400      FILE STATUS  IS     WRK-FS-NUT-IN.
005500
005600     SELECT REPORT-OUT     ASSIGN TO UTS-S-RPT0011
005700      ORGANIZATION IS     SEQUENTIAL
005800      FILE STATUS  IS     WRK-FS-RPT-OUT.
005900
006000*================================================================*
006100*                  D A T A      D I V I S I O N                  *
006200*================================================================*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  NUTRITON-IN
006600     RECORDING MODE IS F
006700     LABEL RECORD   IS STANDARD
006800     BLOCK CONTAINS 00 RECORDS.
006900 01  FD-REG-NUT-IN                   PIC X(117).
007000
007100 FD  REPORT-OUT
007200     RECORDING MODE IS F
007300     LABEL RECORD   IS STANDARD
007400     BLOCK CONTAINS 00 RECORDS.
007500 01  FD-REG-RPT-OUT                  PIC X(133).
007600
007700*-----------------------------------------------------------------*
007800*                  WORKING-STORAGE SECTION                        *
007900*-----------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100
008200 01  WRK-NUT-REG.
008300     COPY 'RCPSHR03'.
008400 01  WRK-NUT-REG-X REDEFINES WRK-NUT-REG.
008500     05  WRK-NUT-DUMP-VIEW           PIC X(117).
008600
008700 01  RPT-LINE.
008800     05  RPT-RECIPE-A                PIC 9(09).
008900     05  FILLER                      PIC X(01).
009000     05  RPT-RECIPE-B                PIC 9(09).
009100     05  FILLER                      PIC X(01).
009200     05  RPT-CALORIES-A              PIC 9(09).99.
009300     05  FILLER                      PIC X(01).
009400     05  RPT-CALORIES-B              PIC 9(09).99.
009500     05  FILLER                      PIC X(01).
009600     05  RPT-DIFFERENCE              PIC 9(09).99.
009700     05  FILLER                      PIC X(75).
009800 01  RPT-LINE-X REDEFINES RPT-LINE.
009900     05  RPT-LINE-TEXT               PIC X(133).
010000 01  RPT-LINE-Y REDEFINES RPT-LINE.
010100     05  RPT-NUMERIC-VIEW            PIC 9(133).
010200
010300*    ONE ROW PER RECIPE THAT CARRIES A NUTRITION ROW - HOLDS ONLY  *
010400*    WHAT THE ALL-PAIRS COMPARISON NEEDS.                         *
010500 01  WRK-NUT-TABLE.
010600     05  WRK-NT-MAX                  PIC 9(05) COMP VALUE 20000.
010700     05  WRK-NT-COUNT                PIC 9(05) COMP VALUE ZEROES.
010800     05  WRK-NT-ROW OCCURS 20000 TIMES
010900             INDEXED BY NT-IDX NT-JDX.
011000         10  WRK-NT-RECIPE-ID        PIC 9(09).
011100         10  WRK-NT-CALORIES         PIC 9(08)V99.
011200
011300 77  WRK-NUT-IN-EOF                  PIC X(03) VALUE SPACES.
011400 77  WRK-NUT-READ-COUNT              PIC 9(07) COMP VALUE ZEROES.
011500
011600 77  WRK-BEST-FOUND-SW                PIC X(01) VALUE 'N'.
011700     88  WRK-BEST-FOUND                   VALUE 'Y'.
011800 77  WRK-BEST-RECIPE-A               PIC 9(09) COMP VALUE ZEROES.
011900 77  WRK-BEST-RECIPE-B               PIC 9(09) COMP VALUE ZEROES.
012000 77  WRK-BEST-CALORIES-A             PIC 9(08)V99 COMP VALUE
012100                                                        ZEROES.
012200 77  WRK-BEST-CALORIES-B             PIC 9(08)V99 COMP VALUE
012300                                                        ZEROES.
012400 77  WRK-BEST-DIFFERENCE             PIC 9(08)V99 COMP VALUE
012500                                                        ZEROES.
012600 77  WRK-THIS-DIFFERENCE             PIC S9(08)V99 COMP VALUE
012700                                                        ZEROES.
012800 77  WRK-LOW-RECIPE-ID               PIC 9(09) COMP VALUE ZEROES.
012900 77  WRK-LOW-CALORIES               PIC 9(08)V99 COMP VALUE
013000                                                        ZEROES.
013100 77  WRK-HIGH-RECIPE-ID              PIC 9(09) COMP VALUE ZEROES.
013200 77  WRK-HIGH-CALORIES              PIC 9(08)V99 COMP VALUE
013300                                                        ZEROES.
013400
013500*DATA FOR ERROR LOG:
013600 01  WRK-ERROR-LOG.
013700     03  WRK-PROGRAM                         PIC X(08) VALUE
013800                                                     'RSPB0011'  .
013900     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
014000     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
014100     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
014200     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
014300
014400 77  WRK-ABEND-PGM                           PIC X(08) VALUE
014500                                                     'ABENDPGM'  .
014600
014700 01  WRK-FILE-STATUS.
014800     03  WRK-FS-NUT-IN                      PIC 9(02) VALUE ZEROS.
014900     03  WRK-FS-RPT-OUT                     PIC 9(02) VALUE ZEROS.
015000
015100 01  WRK-SYSTEM-DATE.
015200     03  YY                                 PIC 9(02) VALUE ZEROS.
015300     03  MM                                 PIC 9(02) VALUE ZEROS.
015400     03  DD                                 PIC 9(02) VALUE ZEROS.
015500 01  WRK-DATE-FORMATTED.                                          RCP-0102
015600     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
015700     03  FILLER                               PIC X(01) VALUE '-'.
015800     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
015900     03  FILLER                               PIC X(01) VALUE '-'.
016000     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
016100 01  WRK-SYSTEM-TIME.
016200     03  HOUR                               PIC 9(02) VALUE ZEROS.
016300     03  MINUTE                             PIC 9(02) VALUE ZEROS.
016400     03  SECOND                             PIC 9(02) VALUE ZEROS.
016500     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
016600 01  WRK-TIME-FORMATTED.
016700     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
016800     03  FILLER                               PIC X(01) VALUE ':'.
016900     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
017000     03  FILLER                               PIC X(01) VALUE ':'.
017100     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
017200*================================================================*
017300 PROCEDURE                       DIVISION.
017400*================================================================*
017500*----------------------------------------------------------------*
017600 0000-MAIN-PROCESS               SECTION.
017700*----------------------------------------------------------------*
017800     PERFORM 1000-INITIALIZE.
017900     PERFORM 2000-LOAD-NUTRITON-TABLE.
018000     PERFORM 3000-FIND-CLOSEST-PAIR.
018100     PERFORM 4000-PRINT-REPORT.
018200     PERFORM 9000-FINALIZE.
018300*----------------------------------------------------------------*
018400 0000-99-EXIT.                   EXIT.
018500*----------------------------------------------------------------*
018600*----------------------------------------------------------------*
018700 1000-INITIALIZE                 SECTION.
018800*----------------------------------------------------------------*
018900     PERFORM 9100-GET-DATE-TIME.
019000
019100     OPEN INPUT  NUTRITON-IN.
019200     MOVE 'OPEN FILE NUTRITON'   TO WRK-ERROR-MSG.
019300     PERFORM 8100-TEST-FS-NUT-IN.
019400
019500     OPEN OUTPUT REPORT-OUT.
019600     MOVE 'OPEN FILE RPT0011'    TO WRK-ERROR-MSG.
019700     PERFORM 8100-TEST-FS-RPT-OUT.
019800*----------------------------------------------------------------*
019900 1000-99-EXIT.                   EXIT.
020000*----------------------------------------------------------------*
020100*----------------------------------------------------------------*
020200 2000-LOAD-NUTRITON-TABLE         SECTION.
020300*----------------------------------------------------------------*
020400     PERFORM 2100-READ-NUTRITON-IN.
020500
020600     PERFORM 2200-STORE-ONE-ROW
020700         UNTIL WRK-NUT-IN-EOF EQUAL 'END'.
020800
020900     CLOSE NUTRITON-IN.
021000*----------------------------------------------------------------*
021100 2000-99-EXIT.                   EXIT.
021200*----------------------------------------------------------------*
021300*----------------------------------------------------------------*
021400 2100-READ-NUTRITON-IN            SECTION.
021500*----------------------------------------------------------------*
021600     MOVE 'READING FILE NUTRITON' TO WRK-ERROR-MSG.
021700
021800     READ NUTRITON-IN              INTO WRK-NUT-REG.
021900
022000     PERFORM 8100-TEST-FS-NUT-IN.
022100
022200     IF WRK-FS-NUT-IN               EQUAL 10
022300        MOVE 'END'                 TO WRK-NUT-IN-EOF
022400     ELSE
022500        ADD 1                      TO WRK-NUT-READ-COUNT
022600     END-IF.
022700*----------------------------------------------------------------*
022800 2100-99-EXIT.                   EXIT.
022900*----------------------------------------------------------------*
023000*----------------------------------------------------------------*
023100 2200-STORE-ONE-ROW               SECTION.
023200*----------------------------------------------------------------*
023300     IF WRK-NT-COUNT                 LESS WRK-NT-MAX
023400        ADD 1                       TO WRK-NT-COUNT
023500        SET NT-IDX                   TO WRK-NT-COUNT
023600        MOVE RCPSHR03-RECIPE-ID       TO WRK-NT-RECIPE-ID(NT-IDX)
023700        MOVE RCPSHR03-CALORIES        TO WRK-NT-CALORIES(NT-IDX)
023800     END-IF.
023900
024000     PERFORM 2100-READ-NUTRITON-IN.
024100*----------------------------------------------------------------*
024200 2200-99-EXIT.                   EXIT.
024300*----------------------------------------------------------------*
024400*----------------------------------------------------------------*
024500 3000-FIND-CLOSEST-PAIR           SECTION.
024600*----------------------------------------------------------------*
024700     IF WRK-NT-COUNT                  LESS 2
024800        GO TO 3000-99-EXIT
024900     END-IF.
025000
025100     PERFORM 3100-OUTER-RECIPE
025200         VARYING NT-IDX FROM 1 BY 1
025300         UNTIL NT-IDX GREATER WRK-NT-COUNT.
025400*----------------------------------------------------------------*
025500 3000-99-EXIT.                   EXIT.
025600*----------------------------------------------------------------*
025700*----------------------------------------------------------------*
025800 3100-OUTER-RECIPE                SECTION.
025900*----------------------------------------------------------------*
026000     COMPUTE NT-JDX = NT-IDX + 1.
026100
026200     PERFORM 3200-COMPARE-ONE-PAIR
026300         VARYING NT-JDX FROM NT-JDX BY 1
026400         UNTIL NT-JDX GREATER WRK-NT-COUNT.
026500*----------------------------------------------------------------*
026600 3100-99-EXIT.                   EXIT.
026700*----------------------------------------------------------------*
026800*----------------------------------------------------------------*
026900 3200-COMPARE-ONE-PAIR            SECTION.
027000*----------------------------------------------------------------*
027100   IF WRK-NT-RECIPE-ID(NT-IDX)       LESS WRK-NT-RECIPE-ID(NT-JDX)
027200        MOVE WRK-NT-RECIPE-ID(NT-IDX)  TO WRK-LOW-RECIPE-ID
027300        MOVE WRK-NT-CALORIES(NT-IDX)   TO WRK-LOW-CALORIES
027400        MOVE WRK-NT-RECIPE-ID(NT-JDX)  TO WRK-HIGH-RECIPE-ID
027500        MOVE WRK-NT-CALORIES(NT-JDX)   TO WRK-HIGH-CALORIES
027600     ELSE
027700        MOVE WRK-NT-RECIPE-ID(NT-JDX)  TO WRK-LOW-RECIPE-ID
027800        MOVE WRK-NT-CALORIES(NT-JDX)   TO WRK-LOW-CALORIES
027900        MOVE WRK-NT-RECIPE-ID(NT-IDX)  TO WRK-HIGH-RECIPE-ID
028000        MOVE WRK-NT-CALORIES(NT-IDX)   TO WRK-HIGH-CALORIES
028100     END-IF.
028200
028300*    ABSOLUTE DIFFERENCE BY COMPARE-AND-SUBTRACT - THIS SHOP'S    *
028400*    COMPILER CARRIES NO INTRINSIC FUNCTIONS.                     *
028500     IF WRK-HIGH-CALORIES              GREATER WRK-LOW-CALORIES
028600        COMPUTE WRK-THIS-DIFFERENCE =
028700            WRK-HIGH-CALORIES - WRK-LOW-CALORIES
028800     ELSE
028900        COMPUTE WRK-THIS-DIFFERENCE =
029000            WRK-LOW-CALORIES - WRK-HIGH-CALORIES
029100     END-IF.
029200
029300     IF NOT WRK-BEST-FOUND
029400        OR WRK-THIS-DIFFERENCE         LESS WRK-BEST-DIFFERENCE
029500        PERFORM 3300-SAVE-BEST-PAIR
029600     ELSE
029700        IF WRK-THIS-DIFFERENCE         EQUAL WRK-BEST-DIFFERENCE
029800           AND (WRK-LOW-RECIPE-ID      LESS WRK-BEST-RECIPE-A
029900                OR (WRK-LOW-RECIPE-ID  EQUAL WRK-BEST-RECIPE-A
030000                    AND WRK-HIGH-RECIPE-ID LESS
030100                                            WRK-BEST-RECIPE-B))
030200           PERFORM 3300-SAVE-BEST-PAIR
030300        END-IF
030400     END-IF.
030500*----------------------------------------------------------------*
030600 3200-99-EXIT.                   EXIT.
030700*----------------------------------------------------------------*
030800*----------------------------------------------------------------*
030900 3300-SAVE-BEST-PAIR              SECTION.
031000*----------------------------------------------------------------*
031100     SET WRK-BEST-FOUND               TO TRUE.
031200     MOVE WRK-LOW-RECIPE-ID           TO WRK-BEST-RECIPE-A.
031300     MOVE WRK-HIGH-RECIPE-ID          TO WRK-BEST-RECIPE-B.
031400     MOVE WRK-LOW-CALORIES            TO WRK-BEST-CALORIES-A.
031500     MOVE WRK-HIGH-CALORIES           TO WRK-BEST-CALORIES-B.
031600     MOVE WRK-THIS-DIFFERENCE         TO WRK-BEST-DIFFERENCE.
031700*----------------------------------------------------------------*
031800 3300-99-EXIT.                   EXIT.
031900*----------------------------------------------------------------*
032000*----------------------------------------------------------------*
032100 4000-PRINT-REPORT                SECTION.
032200*----------------------------------------------------------------*
032300     MOVE SPACES                    TO RPT-LINE-TEXT.
032400     MOVE 'CLOSEST-CALORIE-PAIR-REPORT' TO RPT-LINE-TEXT.
032500     WRITE FD-REG-RPT-OUT            FROM RPT-LINE-TEXT.
032600     MOVE 'WRITING FILE RPT0011'     TO WRK-ERROR-MSG.
032700     PERFORM 8100-TEST-FS-RPT-OUT.
032800
032900     IF WRK-BEST-FOUND
033000        MOVE WRK-BEST-RECIPE-A          TO RPT-RECIPE-A
033100        MOVE WRK-BEST-RECIPE-B          TO RPT-RECIPE-B
033200        MOVE WRK-BEST-CALORIES-A        TO RPT-CALORIES-A
033300        MOVE WRK-BEST-CALORIES-B        TO RPT-CALORIES-B
033400        MOVE WRK-BEST-DIFFERENCE        TO RPT-DIFFERENCE
033500        WRITE FD-REG-RPT-OUT             FROM RPT-LINE
033600     ELSE
033700        MOVE SPACES                     TO RPT-LINE-TEXT
033800        MOVE 'NO QUALIFYING RECORDS'    TO RPT-LINE-TEXT
033900        WRITE FD-REG-RPT-OUT             FROM RPT-LINE-TEXT
034000     END-IF.
034100
034200     MOVE 'WRITING FILE RPT0011'     TO WRK-ERROR-MSG.
034300     PERFORM 8100-TEST-FS-RPT-OUT.
034400
034500     CLOSE REPORT-OUT.
034600*----------------------------------------------------------------*
034700 4000-99-EXIT.                   EXIT.
034800*----------------------------------------------------------------*
034900*----------------------------------------------------------------*
035000 8100-TEST-FS-NUT-IN              SECTION.
035100*----------------------------------------------------------------*
035200     IF WRK-FS-NUT-IN              NOT EQUAL ZEROS AND 10
035300        MOVE WRK-FS-NUT-IN         TO WRK-ERROR-CODE
035400        PERFORM 9999-CALL-ABEND-PGM
035500     END-IF.
035600*----------------------------------------------------------------*
035700 8100-99-EXIT.                   EXIT.
035800*----------------------------------------------------------------*
035900*----------------------------------------------------------------*
036000 8100-TEST-FS-RPT-OUT             SECTION.
036100*----------------------------------------------------------------*
036200     IF WRK-FS-RPT-OUT             NOT EQUAL ZEROS
036300        MOVE WRK-FS-RPT-OUT        TO WRK-ERROR-CODE
036400        PERFORM 9999-CALL-ABEND-PGM
036500     END-IF.
036600*----------------------------------------------------------------*
036700 8100-99-EXIT.                   EXIT.
036800*----------------------------------------------------------------*
036900*----------------------------------------------------------------*
037000 9100-GET-DATE-TIME               SECTION.
037100*----------------------------------------------------------------*
037200     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
037300     MOVE YY                       TO YYYY-FORMATTED.
037400     MOVE MM                       TO MM-FORMATTED.
037500     MOVE DD                       TO DD-FORMATTED.
037600     ADD  2000                     TO YYYY-FORMATTED.
037700
037800     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
037900     MOVE HOUR                     TO HOUR-FORMATTED.
038000     MOVE MINUTE                   TO MINUTE-FORMATTED.
038100     MOVE SECOND                   TO SECOND-FORMATTED.
038200*----------------------------------------------------------------*
038300 9100-99-EXIT.                   EXIT.
038400*----------------------------------------------------------------*
038500*----------------------------------------------------------------*
038600 9000-FINALIZE                    SECTION.
038700*----------------------------------------------------------------*
038800     DISPLAY '***************************'.
038900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
039000     DISPLAY '***************************'.
039100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
039200     DISPLAY '*-------------------------*'.
039300     DISPLAY '*NUTRITION ROWS READ.:' WRK-NUT-READ-COUNT '*'.
039400     DISPLAY '*-------------------------*'.
039500     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
039600     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
039700     DISPLAY '***************************'.
039800
039900     STOP RUN.
040000*----------------------------------------------------------------*
040100 9000-99-EXIT.                   EXIT.
040200*----------------------------------------------------------------*
040300*----------------------------------------------------------------*
040400 9999-CALL-ABEND-PGM              SECTION.
040500*----------------------------------------------------------------*
040600     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
040700     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
040800     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
040900*----------------------------------------------------------------*
041000 9999-99-EXIT.                   EXIT.
041100*----------------------------------------------------------------*
