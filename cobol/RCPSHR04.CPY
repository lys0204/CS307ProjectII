000100*================================================================*
000200*                    C O P Y B O O K   R C P S H R 0 4           *
000300*================================================================*
000400*    COPYBOOK....: RCPSHR04.                                     *
000500*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
000600*    GOAL........: RECORD LAYOUT FOR RECIPE-INGREDIENTS MASTER.   *
000700*    USED BY.....: RSPB0001,RSPB0006,RSPB0012.                   *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                 *
001000*    DATE       WHO   TICKET     DESCRIPTION                     *
001100*    ---------- ----- ---------- ----------------------------    *
001200*    1991-02-11 RMM   RCP-0001   ORIGINAL LAYOUT.                 *
001300*    2010-05-19 KTO   RCP-0281   CONFIRMED (RECIPE-ID,INGREDIENT- *
001400*                                PART) IS THE DE-DUPE KEY - TWO   *
001500*                                ROWS MAY DIFFER ONLY IN CASE.    *
001600*----------------------------------------------------------------*
001700 03  RCPSHR04-RECIPE-ID              PIC 9(09).
001800*    FOREIGN KEY TO RCPSHR02 (RECIPE MASTER).
001900 03  RCPSHR04-INGREDIENT-PART        PIC X(200).
002000*    INGREDIENT TEXT, TRIMMED - CASE-SENSITIVE ON THE DE-DUPE KEY.
002100 03  FILLER                          PIC X(10).
002200*    RESERVED FOR FUTURE INGREDIENT-MASTER FIELDS.
