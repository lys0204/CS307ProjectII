000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0008.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   14/05/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0008.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 14/05/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: CALLED SUBPROGRAM - GIVEN A LIST OF RECIPE     *
002100*                  IDS FROM ITS CALLER, RE-SCANS THE REVIEWS      *
002200*                  MASTER JUST WRITTEN BY THAT CALLER AND         *
002300*                  RECOMPUTES EACH AFFECTED RECIPE'S AGGREGATED    *
002400*                  RATING AND REVIEW COUNT, THEN REWRITES THE      *
002500*                  RECIPES MASTER WITH THE NEW VALUES.             *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   NEWREVWS        04090       RCPSHR05         *
002900*                   RECIPES         04388       RCPSHR02         *
003000*                   RCPOUT          04388       RCPSHR02         *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG:                                                 *
003500*    DATE       WHO   TICKET     DESCRIPTION                     *
003600*    ---------- ----- ---------- ----------------------------    *
003700*    1991-05-14 RMS   RCP-0006   ORIGINAL PROGRAM - CALLED ONCE    *
003800*                                PER RSPB0007 RUN, NOT ONCE PER    *
003900*                                REVIEW, TO AVOID RE-READING THE   *
004000*                                RECIPES MASTER MULTIPLE TIMES.    *
004100*    1998-11-19 KTO   RCP-0099   Y2K REMEDIATION - NO DATE FIELDS   *
004200*                                OF ITS OWN, LOGGED HERE FOR THE    *
004300*                                RUN-WIDE SWEEP RECORD.             *
004400*    2002-09-20 GDS   RCP-0178   RCPSHR02-RATING-NULL-SW IS NOW     *
004500*                                SET HERE, NOT BY THE CALLER -      *
004600*                                SEE RSPB0007'S OWN LOG ENTRY.      *
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS VALID-YES-NO IS 'Y' 'N'
005500     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
005600     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT REVIEWS-IN     ASSIGN TO UTS-S-NEWREVWS
006100      ORGANIZATION IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-REV-IN.
006300
006400     SELECT RECIPES-OLD    ASSIGN TO UTS-S-RECIPES
006500      ORGANIZATION IS     SEQUENTIAL
006600      FILE STATUS  IS     WRK-FS-RCP-OLD.
006700
006800     SELECT RECIPES-NEW    ASSIGN TO UTS-S-RCPOUT
006900      ORGANIZATION IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-RCP-NEW.
007100
007200*================================================================*
007300*                  D A T A      D I V I S I O N                  *
007400*================================================================*
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  REVIEWS-IN
007800     RECORDING MODE IS F
007900     LABEL RECORD   IS STANDARD
008000     BLOCK CONTAINS 00 RECORDS.
008100 01  FD-REG-REV-IN                   PIC X(4090).
008200
008300 FD  RECIPES-OLD
008400     RECORDING MODE IS F
008500     LABEL RECORD   IS STANDARD
008600     BLOCK CONTAINS 00 RECORDS.
008700 01  FD-REG-RCP-OLD                  PIC X(4388).
008800
008900 FD  RECIPES-NEW
009000     RECORDING MODE IS F
009100     LABEL RECORD   IS STANDARD
009200     BLOCK CONTAINS 00 RECORDS.
009300 01  FD-REG-RCP-NEW                  PIC X(4388).
009400
009500*-----------------------------------------------------------------*
009600*                  WORKING-STORAGE SECTION                        *
009700*-----------------------------------------------------------------*
009800 WORKING-STORAGE SECTION.
009900
010000 01  WRK-REV-REG.
010100     COPY 'RCPSHR05'.
010200 01  WRK-REV-REG-X REDEFINES WRK-REV-REG.
010300     05  WRK-REV-DUMP-VIEW            PIC X(4090).
010400
010500 01  WRK-RCP-REG.
010600     COPY 'RCPSHR02'.
010700 01  WRK-RCP-REG-X REDEFINES WRK-RCP-REG.
010800     05  WRK-RCP-DUMP-VIEW            PIC X(4388).
010900 01  WRK-RCP-REG-Y REDEFINES WRK-RCP-REG.
011000     05  WRK-RCP-NUMERIC-VIEW         PIC 9(4388).
011100
011200*    ONE ROW PER AFFECTED RECIPE - SUM/COUNT ACCUMULATE HERE      *
011300*    WHILE REVIEWS-IN IS SCANNED ONE TIME, REGARDLESS OF HOW       *
011400*    MANY RECIPES ARE ON THE CALLER'S LIST.                        *
011500 01  WRK-ACCUM-TABLE.
011600     05  WRK-ACC-MAX                  PIC 9(04) COMP VALUE 300.
011700     05  WRK-ACC-COUNT                PIC 9(04) COMP VALUE ZEROES.
011800     05  WRK-ACC-ROW OCCURS 300 TIMES
011900             INDEXED BY AC-IDX.
012000         10  WRK-ACC-RECIPE-ID        PIC 9(09).
012100         10  WRK-ACC-RATING-SUM       PIC 9(07) COMP.
012200         10  WRK-ACC-RATING-CNT       PIC 9(07) COMP.
012300
012400 77  WRK-FS-PARM                     PIC 9(02) COMP VALUE ZEROES.
012500 77  WRK-REV-IN-EOF                  PIC X(03) VALUE SPACES.
012600 77  WRK-RCP-IN-EOF                  PIC X(03) VALUE SPACES.
012700
012800 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
012900     88  WRK-FOUND                       VALUE 'Y'.
013000     88  WRK-NOT-FOUND                   VALUE 'N'.
013100
013200 77  WRK-RECIPES-REWRITTEN            PIC 9(07) COMP VALUE ZEROES.
013300 77  WRK-RECIPES-RERATED              PIC 9(07) COMP VALUE ZEROES.
013400
013500*DATA FOR ERROR LOG:
013600 01  WRK-ERROR-LOG.
013700     03  WRK-PROGRAM                         PIC X(08) VALUE
013800                                                     'RSPB0008'  .
013900     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
014000     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
014100     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
014200     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
014300
014400 77  WRK-ABEND-PGM                           PIC X(08) VALUE
014500                                                     'ABENDPGM'  .
014600
014700 01  WRK-FILE-STATUS.
014800     03  WRK-FS-REV-IN                      PIC 9(02) VALUE ZEROS.
014900     03  WRK-FS-RCP-OLD                     PIC 9(02) VALUE ZEROS.
015000     03  WRK-FS-RCP-NEW                     PIC 9(02) VALUE ZEROS.
015100
015200 01  WRK-SYSTEM-DATE.
015300     03  YY                                 PIC 9(02) VALUE ZEROS.
015400     03  MM                                 PIC 9(02) VALUE ZEROS.
015500     03  DD                                 PIC 9(02) VALUE ZEROS.
015600 01  WRK-DATE-FORMATTED.                                          RCP-0099
015700     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
015800     03  FILLER                               PIC X(01) VALUE '-'.
015900     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
016000     03  FILLER                               PIC X(01) VALUE '-'.
016100     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
016200 01  WRK-SYSTEM-TIME.
016300     03  HOUR                               PIC 9(02) VALUE ZEROS.
016400     03  MINUTE                             PIC 9(02) VALUE ZEROS.
016500     03  SECOND                             PIC 9(02) VALUE ZEROS.
016600     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
016700 01  WRK-TIME-FORMATTED.
016800     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
016900     03  FILLER                               PIC X(01) VALUE ':'.
017000     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
017100     03  FILLER                               PIC X(01) VALUE ':'.
017200     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
017300
017400*-----------------------------------------------------------------*
017500*                  LINKAGE SECTION                                *
017600*-----------------------------------------------------------------*
017700 LINKAGE SECTION.
017800 01  WRK-AFFECTED-RCP-TAB.
017900     05  WRK-AR-MAX                   PIC 9(04) COMP.
018000     05  WRK-AR-COUNT                 PIC 9(04) COMP.
018100     05  WRK-AR-ROW OCCURS 300 TIMES
018200             INDEXED BY AR-IDX.
018300         10  WRK-AR-RECIPE-ID         PIC 9(09).
018400
018500*================================================================*
018600 PROCEDURE DIVISION USING WRK-AFFECTED-RCP-TAB.
018700*================================================================*
018800*----------------------------------------------------------------*
018900 0000-MAIN-PROCESS                SECTION.
019000*----------------------------------------------------------------*
019100     PERFORM 1000-INITIALIZE.
019200     PERFORM 2000-LOAD-ACCUM-TABLE.
019300     PERFORM 3000-SCAN-REVIEWS.
019400     PERFORM 4000-REWRITE-RECIPES.
019500     PERFORM 9000-FINALIZE.
019600     EXIT PROGRAM.
019700*----------------------------------------------------------------*
019800 0000-99-EXIT.                   EXIT.
019900*----------------------------------------------------------------*
020000*----------------------------------------------------------------*
020100 1000-INITIALIZE                  SECTION.
020200*----------------------------------------------------------------*
020300     PERFORM 9100-GET-DATE-TIME.
020400*----------------------------------------------------------------*
020500 1000-99-EXIT.                   EXIT.
020600*----------------------------------------------------------------*
020700*----------------------------------------------------------------*
020800 2000-LOAD-ACCUM-TABLE            SECTION.
020900*----------------------------------------------------------------*
021000     PERFORM 2010-LOAD-ONE-ACCUM-ROW
021100         VARYING AR-IDX FROM 1 BY 1
021200         UNTIL AR-IDX GREATER WRK-AR-COUNT.
021300*----------------------------------------------------------------*
021400 2000-99-EXIT.                   EXIT.
021500*----------------------------------------------------------------*
021600*----------------------------------------------------------------*
021700 2010-LOAD-ONE-ACCUM-ROW          SECTION.
021800*----------------------------------------------------------------*
021900     IF WRK-ACC-COUNT                LESS WRK-ACC-MAX
022000        ADD 1                       TO WRK-ACC-COUNT
022100        SET AC-IDX                   TO WRK-ACC-COUNT
022200        MOVE WRK-AR-RECIPE-ID(AR-IDX) TO WRK-ACC-RECIPE-ID(AC-IDX)
022300        MOVE ZEROES                  TO WRK-ACC-RATING-SUM(AC-IDX)
022400        MOVE ZEROES                  TO WRK-ACC-RATING-CNT(AC-IDX)
022500     END-IF.
022600*----------------------------------------------------------------*
022700 2010-99-EXIT.                   EXIT.
022800*----------------------------------------------------------------*
022900*----------------------------------------------------------------*
023000 3000-SCAN-REVIEWS                SECTION.
023100*----------------------------------------------------------------*
023200     OPEN INPUT  REVIEWS-IN.
023300     MOVE 'OPEN FILE NEWREVWS'   TO WRK-ERROR-MSG.
023400     MOVE WRK-FS-REV-IN                 TO WRK-FS-PARM.
023500     PERFORM 8100-TEST-FS.
023600
023700     PERFORM 3010-READ-REVIEWS-IN.
023800
023900     PERFORM 3020-PROCESS-ONE-REVIEW
024000         UNTIL WRK-REV-IN-EOF EQUAL 'END'.
024100
024200     CLOSE REVIEWS-IN.
024300*----------------------------------------------------------------*
024400 3000-99-EXIT.                   EXIT.
024500*----------------------------------------------------------------*
024600*----------------------------------------------------------------*
024700 3010-READ-REVIEWS-IN               SECTION.
024800*----------------------------------------------------------------*
024900     READ REVIEWS-IN               INTO WRK-REV-REG
025000         AT END MOVE 'END'         TO WRK-REV-IN-EOF
025100     END-READ.
025200*----------------------------------------------------------------*
025300 3010-99-EXIT.                   EXIT.
025400*----------------------------------------------------------------*
025500*----------------------------------------------------------------*
025600 3020-PROCESS-ONE-REVIEW            SECTION.
025700*----------------------------------------------------------------*
025800     PERFORM 3100-ACCUMULATE-ONE-REVIEW.
025900     PERFORM 3010-READ-REVIEWS-IN.
026000*----------------------------------------------------------------*
026100 3020-99-EXIT.                   EXIT.
026200*----------------------------------------------------------------*
026300*----------------------------------------------------------------*
026400 3100-ACCUMULATE-ONE-REVIEW       SECTION.
026500*----------------------------------------------------------------*
026600     IF RCPSHR05-RATING               GREATER ZEROES
026700        SET WRK-NOT-FOUND             TO TRUE
026800        SET AC-IDX                    TO 1
026900        SEARCH WRK-ACC-ROW VARYING AC-IDX
027000           AT END
027100              SET WRK-NOT-FOUND        TO TRUE
027200           WHEN WRK-ACC-RECIPE-ID(AC-IDX) EQUAL
027300                                      RCPSHR05-RECIPE-ID
027400              SET WRK-FOUND            TO TRUE
027500        END-SEARCH
027600
027700        IF WRK-FOUND
027800         ADD RCPSHR05-RATING         TO WRK-ACC-RATING-SUM(AC-IDX)
027900           ADD 1                     TO WRK-ACC-RATING-CNT(AC-IDX)
028000        END-IF
028100     END-IF.
028200*----------------------------------------------------------------*
028300 3100-99-EXIT.                   EXIT.
028400*----------------------------------------------------------------*
028500*----------------------------------------------------------------*
028600 4000-REWRITE-RECIPES             SECTION.
028700*----------------------------------------------------------------*
028800     OPEN INPUT  RECIPES-OLD.
028900     MOVE 'OPEN FILE RECIPES'    TO WRK-ERROR-MSG.
029000     MOVE WRK-FS-RCP-OLD                TO WRK-FS-PARM.
029100     PERFORM 8100-TEST-FS.
029200
029300     OPEN OUTPUT RECIPES-NEW.
029400     MOVE 'OPEN FILE RCPOUT'     TO WRK-ERROR-MSG.
029500     MOVE WRK-FS-RCP-NEW                TO WRK-FS-PARM.
029600     PERFORM 8100-TEST-FS.
029700
029800     PERFORM 4010-READ-RECIPES-OLD.
029900
030000     PERFORM 4020-PROCESS-ONE-RECIPE
030100         UNTIL WRK-RCP-IN-EOF EQUAL 'END'.
030200
030300     CLOSE RECIPES-OLD, RECIPES-NEW.
030400*----------------------------------------------------------------*
030500 4000-99-EXIT.                   EXIT.
030600*----------------------------------------------------------------*
030700*----------------------------------------------------------------*
030800 4010-READ-RECIPES-OLD              SECTION.
030900*----------------------------------------------------------------*
031000     READ RECIPES-OLD              INTO WRK-RCP-REG
031100         AT END MOVE 'END'         TO WRK-RCP-IN-EOF
031200     END-READ.
031300*----------------------------------------------------------------*
031400 4010-99-EXIT.                   EXIT.
031500*----------------------------------------------------------------*
031600*----------------------------------------------------------------*
031700 4020-PROCESS-ONE-RECIPE            SECTION.
031800*----------------------------------------------------------------*
031900     PERFORM 4100-REWRITE-ONE-RECIPE.
032000     PERFORM 4010-READ-RECIPES-OLD.
032100*----------------------------------------------------------------*
032200 4020-99-EXIT.                   EXIT.
032300*----------------------------------------------------------------*
032400*----------------------------------------------------------------*
032500 4100-REWRITE-ONE-RECIPE          SECTION.
032600*----------------------------------------------------------------*
032700     SET WRK-NOT-FOUND              TO TRUE.
032800     SET AC-IDX                     TO 1.
032900     SEARCH WRK-ACC-ROW VARYING AC-IDX
033000        AT END
033100           SET WRK-NOT-FOUND        TO TRUE
033200        WHEN WRK-ACC-RECIPE-ID(AC-IDX) EQUAL RCPSHR02-RECIPE-ID
033300           SET WRK-FOUND            TO TRUE
033400     END-SEARCH.
033500
033600     IF WRK-FOUND
033700        ADD 1                       TO WRK-RECIPES-RERATED
033800        IF WRK-ACC-RATING-CNT(AC-IDX) EQUAL ZEROES
033900           MOVE ZEROES               TO RCPSHR02-AGGREGATED-RATING
034000           MOVE ZEROES               TO RCPSHR02-REVIEW-COUNT
034100           SET RCPSHR02-RATING-IS-NULL TO TRUE                    RCP-0178
034200        ELSE
034300           COMPUTE RCPSHR02-AGGREGATED-RATING ROUNDED =
034400               WRK-ACC-RATING-SUM(AC-IDX) /
034500               WRK-ACC-RATING-CNT(AC-IDX)
034600           MOVE WRK-ACC-RATING-CNT(AC-IDX) TO
034700               RCPSHR02-REVIEW-COUNT
034800           SET RCPSHR02-RATING-IS-PRESENT TO TRUE
034900        END-IF
035000     END-IF.
035100
035200     ADD 1                          TO WRK-RECIPES-REWRITTEN.
035300     MOVE WRK-RCP-REG                TO FD-REG-RCP-NEW.
035400     WRITE FD-REG-RCP-NEW.
035500     MOVE 'WRITING FILE RCPOUT'      TO WRK-ERROR-MSG.
035600     MOVE WRK-FS-RCP-NEW                TO WRK-FS-PARM.
035700     PERFORM 8100-TEST-FS.
035800*----------------------------------------------------------------*
035900 4100-99-EXIT.                   EXIT.
036000*----------------------------------------------------------------*
036100*----------------------------------------------------------------*
036200 8100-TEST-FS                     SECTION.
036300*----------------------------------------------------------------*
036400     IF WRK-FS-PARM                 NOT EQUAL ZEROS AND 10
036500        MOVE WRK-FS-PARM             TO WRK-ERROR-CODE
036600        PERFORM 9999-CALL-ABEND-PGM
036700     END-IF.
036800*----------------------------------------------------------------*
036900 8100-99-EXIT.                   EXIT.
037000*----------------------------------------------------------------*
037100*----------------------------------------------------------------*
037200 9100-GET-DATE-TIME               SECTION.
037300*----------------------------------------------------------------*
037400     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
037500     MOVE YY                       TO YYYY-FORMATTED.
037600     MOVE MM                       TO MM-FORMATTED.
037700     MOVE DD                       TO DD-FORMATTED.
037800     ADD  2000                     TO YYYY-FORMATTED.
037900
038000     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
038100     MOVE HOUR                     TO HOUR-FORMATTED.
038200     MOVE MINUTE                   TO MINUTE-FORMATTED.
038300     MOVE SECOND                   TO SECOND-FORMATTED.
038400*----------------------------------------------------------------*
038500 9100-99-EXIT.                   EXIT.
038600*----------------------------------------------------------------*
038700*----------------------------------------------------------------*
038800 9000-FINALIZE                    SECTION.
038900*----------------------------------------------------------------*
039000     DISPLAY '***************************'.
039100     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
039200     DISPLAY '***************************'.
039300     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
039400     DISPLAY '*-------------------------*'.
039500     DISPLAY '*RECIPES RE-RATED....:' WRK-RECIPES-RERATED '*'.
039600     DISPLAY '*RECIPES REWRITTEN...:' WRK-RECIPES-REWRITTEN '*'.
039700     DISPLAY '*-------------------------*'.
039800     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
039900     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
040000     DISPLAY '***************************'.
040100*----------------------------------------------------------------*
040200 9000-99-EXIT.                   EXIT.
040300*----------------------------------------------------------------*
040400*----------------------------------------------------------------*
040500 9999-CALL-ABEND-PGM              SECTION.
040600*----------------------------------------------------------------*
040700     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
040800     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
040900     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
041000*----------------------------------------------------------------*
041100 9999-99-EXIT.                   EXIT.
041200*----------------------------------------------------------------*
