000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0003.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   09/03/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0003.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 09/03/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: VALIDATES A BATCH OF LOGIN ATTEMPTS AGAINST   *
002100*                  THE USER MASTER - READ-ONLY, NO NEW GENERATION*
002200*                  OF USERS IS PRODUCED BY THIS PROGRAM.          *
002300*----------------------------------------------------------------*
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002500*                   AUTHTRIN        00069       NONE             *
002600*                   AUTHTROUT       00057       NONE             *
002700*                   USERS           00167       RCPSHR01         *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    CHANGE LOG:                                                 *
003200*    DATE       WHO   TICKET     DESCRIPTION                     *
003300*    ---------- ----- ---------- ----------------------------    *
003400*    1991-03-09 RMS   RCP-0003   ORIGINAL PROGRAM.                *
003500*    1995-04-05 RMS   RCP-0026   A DELETED ACCOUNT NOW REJECTS    *
003600*                                BEFORE THE PASSWORD IS EVEN      *
003700*                                COMPARED - NO USEFUL INFORMATION *
003800*                                LEAKED TO THE CALLER.            *
003900*    2007-10-30 GDS   RCP-0241   USERS MASTER NOW LOADED ONCE     *
004000*                                INTO A TABLE INSTEAD OF BEING    *
004100*                                RE-READ PER TRANSACTION.         *
004200*----------------------------------------------------------------*
004300*================================================================*
004400*           E N V I R O N M E N T      D I V I S I O N           *
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS VALID-YES-NO IS 'Y' 'N'
005000     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
005100     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT AUTH-TRAN-IN   ASSIGN TO UTS-S-AUTHTRIN
005600      ORGANIZATION IS     SEQUENTIAL
005700      FILE STATUS  IS     WRK-FS-TRAN-IN.
005800
005900     SELECT AUTH-TRAN-OUT  ASSIGN TO UTS-S-AUTHTROUT
006000      ORGANIZATION IS     SEQUENTIAL
006100      FILE STATUS  IS     WRK-FS-TRAN-OUT.
006200
006300     SELECT USERS-IN       ASSIGN TO UTS-S-USERS
006400      ORGANIZATION IS     SEQUENTIAL
006500      FILE STATUS  IS     WRK-FS-USERS-IN.
006600
006700*================================================================*
006800*                  D A T A      D I V I S I O N                  *
006900*================================================================*
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  AUTH-TRAN-IN
007300     RECORDING MODE IS F
007400     LABEL RECORD   IS STANDARD
007500     BLOCK CONTAINS 00 RECORDS.
007600 01  FD-REG-TRAN-IN                  PIC X(69).
007700
007800 FD  AUTH-TRAN-OUT
007900     RECORDING MODE IS F
008000     LABEL RECORD   IS STANDARD
008100     BLOCK CONTAINS 00 RECORDS.
008200 01  FD-REG-TRAN-OUT                 PIC X(57).
008300
008400 FD  USERS-IN
008500     RECORDING MODE IS F
008600     LABEL RECORD   IS STANDARD
008700     BLOCK CONTAINS 00 RECORDS.
008800 01  FD-REG-USERS-IN                 PIC X(167).
008900
009000*-----------------------------------------------------------------*
009100*                  WORKING-STORAGE SECTION                        *
009200*-----------------------------------------------------------------*
009300 WORKING-STORAGE SECTION.
009400
009500 01  TRAN-AUTH-REC.
009600     05  TR-AUTHOR-ID                PIC 9(09).
009700     05  TR-PASSWORD                 PIC X(60).
009800 01  TRAN-AUTH-REC-X REDEFINES TRAN-AUTH-REC.
009900     05  TR-DUMP-VIEW                PIC X(69).
010000
010100 01  TROUT-AUTH-REC.
010200     05  TRO-AUTHOR-ID               PIC 9(09).
010300     05  TRO-STATUS                  PIC X(08).
010400     05  TRO-REASON                  PIC X(40).
010500 01  TROUT-AUTH-REC-X REDEFINES TROUT-AUTH-REC.
010600     05  TRO-DUMP-VIEW               PIC X(57).
010700
010800 01  WRK-USERS-REG.
010900     COPY 'RCPSHR01'.
011000 01  WRK-USERS-REG-X REDEFINES WRK-USERS-REG.
011100     05  WRK-USERS-DUMP-VIEW         PIC X(167).
011200
011300 01  WRK-USERS-TABLE.
011400     05  WRK-USERS-TABLE-MAX         PIC 9(05) COMP VALUE 20000.
011500     05  WRK-USERS-TABLE-COUNT       PIC 9(05) COMP VALUE ZEROES.
011600     05  WRK-USERS-TABLE-ROW OCCURS 20000 TIMES
011700             INDEXED BY UT-IDX.
011800         10  WRK-UT-AUTHOR-ID        PIC 9(09).
011900         10  WRK-UT-PASSWORD         PIC X(60).
012000         10  WRK-UT-IS-DELETED       PIC X(01).
012100
012200 77  WRK-USERS-IN-EOF                PIC X(03) VALUE SPACES.
012300 77  WRK-TRAN-IN-EOF                 PIC X(03) VALUE SPACES.
012400 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
012500     88  WRK-FOUND                       VALUE 'Y'.
012600     88  WRK-NOT-FOUND                   VALUE 'N'.
012700 77  WRK-USERS-READ-COUNT            PIC 9(07) COMP VALUE ZEROES.
012800 77  WRK-TRAN-READ-COUNT             PIC 9(07) COMP VALUE ZEROES.
012900 77  WRK-AUTH-OK-COUNT               PIC 9(07) COMP VALUE ZEROES.
013000 77  WRK-AUTH-FAIL-COUNT             PIC 9(07) COMP VALUE ZEROES.
013100
013200*DATA FOR ERROR LOG:
013300 01  WRK-ERROR-LOG.
013400     03  WRK-PROGRAM                         PIC X(08) VALUE
013500                                                     'RSPB0003'  .
013600     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
013700     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
013800     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
013900     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
014000
014100 77  WRK-ABEND-PGM                           PIC X(08) VALUE
014200                                                     'ABENDPGM'  .
014300
014400 01  WRK-FILE-STATUS.
014500     03  WRK-FS-TRAN-IN                     PIC 9(02) VALUE ZEROS.
014600     03  WRK-FS-TRAN-OUT                    PIC 9(02) VALUE ZEROS.
014700     03  WRK-FS-USERS-IN                    PIC 9(02) VALUE ZEROS.
014800
014900 01  WRK-SYSTEM-DATE.
015000     03  YY                                 PIC 9(02) VALUE ZEROS.
015100     03  MM                                 PIC 9(02) VALUE ZEROS.
015200     03  DD                                 PIC 9(02) VALUE ZEROS.
015300 01  WRK-DATE-FORMATTED.
015400     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
015500     03  FILLER                               PIC X(01) VALUE '-'.
015600     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
015700     03  FILLER                               PIC X(01) VALUE '-'.
015800     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
015900 01  WRK-SYSTEM-TIME.
016000     03  HOUR                               PIC 9(02) VALUE ZEROS.
016100     03  MINUTE                             PIC 9(02) VALUE ZEROS.
016200     03  SECOND                             PIC 9(02) VALUE ZEROS.
016300     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
016400 01  WRK-TIME-FORMATTED.
016500     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
016600     03  FILLER                               PIC X(01) VALUE ':'.
016700     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
016800     03  FILLER                               PIC X(01) VALUE ':'.
016900     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
017000*================================================================*
017100 PROCEDURE                       DIVISION.
017200*================================================================*
017300*----------------------------------------------------------------*
017400 0000-MAIN-PROCESS               SECTION.
017500*----------------------------------------------------------------*
017600     PERFORM 1000-INITIALIZE.
017700     PERFORM 2000-LOAD-USERS-TABLE.
017800     PERFORM 3000-PROCESS-TRANSACTIONS.
017900     PERFORM 9000-FINALIZE.
018000*----------------------------------------------------------------*
018100 0000-99-EXIT.                   EXIT.
018200*----------------------------------------------------------------*
018300*----------------------------------------------------------------*
018400 1000-INITIALIZE                 SECTION.
018500*----------------------------------------------------------------*
018600     PERFORM 9100-GET-DATE-TIME.
018700
018800     OPEN INPUT  USERS-IN.
018900     MOVE 'OPEN FILE USERS'      TO WRK-ERROR-MSG.
019000     PERFORM 8100-TEST-FS-USERS-IN.
019100
019200     OPEN INPUT  AUTH-TRAN-IN.
019300     MOVE 'OPEN FILE AUTHTRIN'   TO WRK-ERROR-MSG.
019400     PERFORM 8100-TEST-FS-TRAN-IN.
019500
019600     OPEN OUTPUT AUTH-TRAN-OUT.
019700     MOVE 'OPEN FILE AUTHTROUT'  TO WRK-ERROR-MSG.
019800     PERFORM 8100-TEST-FS-TRAN-OUT.
019900*----------------------------------------------------------------*
020000 1000-99-EXIT.                   EXIT.
020100*----------------------------------------------------------------*
020200*----------------------------------------------------------------*
020300 2000-LOAD-USERS-TABLE            SECTION.                        RCP-0241
020400*----------------------------------------------------------------*
020500     PERFORM 2100-READ-USERS-IN.
020600
020700     PERFORM 2200-STORE-ONE-USER
020800         UNTIL WRK-USERS-IN-EOF EQUAL 'END'.
020900
021000     CLOSE USERS-IN.
021100*----------------------------------------------------------------*
021200 2000-99-EXIT.                   EXIT.
021300*----------------------------------------------------------------*
021400*----------------------------------------------------------------*
021500 2100-READ-USERS-IN               SECTION.
021600*----------------------------------------------------------------*
021700     MOVE 'READING FILE USERS'   TO WRK-ERROR-MSG.
021800
021900     READ USERS-IN                INTO WRK-USERS-REG.
022000
022100     PERFORM 8100-TEST-FS-USERS-IN.
022200
022300     IF WRK-FS-USERS-IN            EQUAL 10
022400        MOVE 'END'                TO WRK-USERS-IN-EOF
022500     ELSE
022600        ADD 1                     TO WRK-USERS-READ-COUNT
022700     END-IF.
022800*----------------------------------------------------------------*
022900 2100-99-EXIT.                   EXIT.
023000*----------------------------------------------------------------*
023100*----------------------------------------------------------------*
023200 2200-STORE-ONE-USER              SECTION.
023300*----------------------------------------------------------------*
023400     IF WRK-USERS-TABLE-COUNT      LESS WRK-USERS-TABLE-MAX
023500        ADD 1                     TO WRK-USERS-TABLE-COUNT
023600        SET UT-IDX                 TO WRK-USERS-TABLE-COUNT
023700        MOVE RCPSHR01-AUTHOR-ID    TO WRK-UT-AUTHOR-ID(UT-IDX)
023800        MOVE RCPSHR01-PASSWORD     TO WRK-UT-PASSWORD(UT-IDX)
023900        MOVE RCPSHR01-IS-DELETED   TO WRK-UT-IS-DELETED(UT-IDX)
024000     END-IF.
024100
024200     PERFORM 2100-READ-USERS-IN.
024300*----------------------------------------------------------------*
024400 2200-99-EXIT.                   EXIT.
024500*----------------------------------------------------------------*
024600*----------------------------------------------------------------*
024700 3000-PROCESS-TRANSACTIONS        SECTION.
024800*----------------------------------------------------------------*
024900     PERFORM 3100-READ-TRAN-IN.
025000
025100     PERFORM 3200-AUTHENTICATE-ONE
025200         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
025300
025400     CLOSE AUTH-TRAN-IN, AUTH-TRAN-OUT.
025500*----------------------------------------------------------------*
025600 3000-99-EXIT.                   EXIT.
025700*----------------------------------------------------------------*
025800*----------------------------------------------------------------*
025900 3100-READ-TRAN-IN                SECTION.
026000*----------------------------------------------------------------*
026100     MOVE 'READING FILE AUTHTRIN' TO WRK-ERROR-MSG.
026200
026300     READ AUTH-TRAN-IN            INTO TRAN-AUTH-REC.
026400
026500     PERFORM 8100-TEST-FS-TRAN-IN.
026600
026700     IF WRK-FS-TRAN-IN             EQUAL 10
026800        MOVE 'END'                TO WRK-TRAN-IN-EOF
026900     ELSE
027000        ADD 1                     TO WRK-TRAN-READ-COUNT
027100     END-IF.
027200*----------------------------------------------------------------*
027300 3100-99-EXIT.                   EXIT.
027400*----------------------------------------------------------------*
027500*----------------------------------------------------------------*
027600 3200-AUTHENTICATE-ONE            SECTION.
027700*----------------------------------------------------------------*
027800     MOVE TR-AUTHOR-ID             TO TRO-AUTHOR-ID.
027900
028000     SET WRK-NOT-FOUND             TO TRUE.
028100     SET UT-IDX                    TO 1.
028200     SEARCH WRK-USERS-TABLE-ROW VARYING UT-IDX
028300        AT END
028400           SET WRK-NOT-FOUND       TO TRUE
028500        WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL TR-AUTHOR-ID
028600           SET WRK-FOUND           TO TRUE
028700     END-SEARCH.
028800
028900     IF WRK-NOT-FOUND
029000        MOVE 'REJECTED'            TO TRO-STATUS
029100        MOVE 'AUTHOR-ID NOT FOUND' TO TRO-REASON
029200     ELSE
029300        IF WRK-UT-IS-DELETED(UT-IDX) EQUAL 'Y'                    RCP-0026
029400           MOVE 'REJECTED'            TO TRO-STATUS
029500           MOVE 'ACCOUNT IS DELETED'  TO TRO-REASON
029600        ELSE
029700           IF WRK-UT-PASSWORD(UT-IDX) EQUAL TR-PASSWORD
029800              MOVE 'ACCEPTED'         TO TRO-STATUS
029900              MOVE 'AUTHENTICATED'    TO TRO-REASON
030000           ELSE
030100              MOVE 'REJECTED'         TO TRO-STATUS
030200              MOVE 'PASSWORD MISMATCH' TO TRO-REASON
030300           END-IF
030400        END-IF
030500     END-IF.
030600
030700     IF TRO-STATUS                 EQUAL 'ACCEPTED'
030800        ADD 1                     TO WRK-AUTH-OK-COUNT
030900     ELSE
031000        ADD 1                     TO WRK-AUTH-FAIL-COUNT
031100     END-IF.
031200
031300     MOVE TROUT-AUTH-REC           TO FD-REG-TRAN-OUT.
031400     WRITE FD-REG-TRAN-OUT.
031500
031600     MOVE 'WRITING FILE AUTHTROUT' TO WRK-ERROR-MSG.
031700     PERFORM 8100-TEST-FS-TRAN-OUT.
031800
031900     PERFORM 3100-READ-TRAN-IN.
032000*----------------------------------------------------------------*
032100 3200-99-EXIT.                   EXIT.
032200*----------------------------------------------------------------*
032300*----------------------------------------------------------------*
032400 8100-TEST-FS-USERS-IN            SECTION.
032500*----------------------------------------------------------------*
032600     IF WRK-FS-USERS-IN            NOT EQUAL ZEROS AND 10
032700        MOVE WRK-FS-USERS-IN       TO WRK-ERROR-CODE
032800        PERFORM 9999-CALL-ABEND-PGM
032900     END-IF.
033000*----------------------------------------------------------------*
033100 8100-99-EXIT.                   EXIT.
033200*----------------------------------------------------------------*
033300*----------------------------------------------------------------*
033400 8100-TEST-FS-TRAN-IN             SECTION.
033500*----------------------------------------------------------------*
033600     IF WRK-FS-TRAN-IN             NOT EQUAL ZEROS AND 10
033700        MOVE WRK-FS-TRAN-IN        TO WRK-ERROR-CODE
033800        PERFORM 9999-CALL-ABEND-PGM
033900     END-IF.
034000*----------------------------------------------------------------*
034100 8100-99-EXIT.                   EXIT.
034200*----------------------------------------------------------------*
034300*----------------------------------------------------------------*
034400 8100-TEST-FS-TRAN-OUT            SECTION.
034500*----------------------------------------------------------------*
034600     IF WRK-FS-TRAN-OUT            NOT EQUAL ZEROS
034700        MOVE WRK-FS-TRAN-OUT       TO WRK-ERROR-CODE
034800        PERFORM 9999-CALL-ABEND-PGM
034900     END-IF.
035000*----------------------------------------------------------------*
035100 8100-99-EXIT.                   EXIT.
035200*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 9100-GET-DATE-TIME               SECTION.
035500*----------------------------------------------------------------*
035600     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
035700     MOVE YY                       TO YYYY-FORMATTED.
035800     MOVE MM                       TO MM-FORMATTED.
035900     MOVE DD                       TO DD-FORMATTED.
036000     ADD  2000                     TO YYYY-FORMATTED.
036100
036200     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
036300     MOVE HOUR                     TO HOUR-FORMATTED.
036400     MOVE MINUTE                   TO MINUTE-FORMATTED.
036500     MOVE SECOND                   TO SECOND-FORMATTED.
036600*----------------------------------------------------------------*
036700 9100-99-EXIT.                   EXIT.
036800*----------------------------------------------------------------*
036900*----------------------------------------------------------------*
037000 9000-FINALIZE                    SECTION.
037100*----------------------------------------------------------------*
037200     DISPLAY '***************************'.
037300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
037400     DISPLAY '***************************'.
037500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
037600     DISPLAY '*-------------------------*'.
037700     DISPLAY '*USERS LOADED........:' WRK-USERS-READ-COUNT '*'.
037800     DISPLAY '*LOGINS PROCESSED....:' WRK-TRAN-READ-COUNT '*'.
037900     DISPLAY '*AUTHENTICATED.......:' WRK-AUTH-OK-COUNT '*'.
038000     DISPLAY '*REJECTED............:' WRK-AUTH-FAIL-COUNT '*'.
038100     DISPLAY '*-------------------------*'.
038200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
038300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
038400     DISPLAY '***************************'.
038500
038600     STOP RUN.
038700*----------------------------------------------------------------*
038800 9000-99-EXIT.                   EXIT.
038900*----------------------------------------------------------------*
039000*----------------------------------------------------------------*
039100 9999-CALL-ABEND-PGM              SECTION.
039200*----------------------------------------------------------------*
039300     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
039400     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
039500     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
039600*----------------------------------------------------------------*
039700 9999-99-EXIT.                   EXIT.
039800*----------------------------------------------------------------*
