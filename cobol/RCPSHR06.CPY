000100*================================================================*
000200*                    C O P Y B O O K   R C P S H R 0 6           *
000300*================================================================*
000400*    COPYBOOK....: RCPSHR06.                                     *
000500*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
000600*    GOAL........: RECORD LAYOUT FOR THE REVIEW-LIKES MASTER.     *
000700*    USED BY.....: RSPB0001,RSPB0007,RSPB0009.                   *
000800*----------------------------------------------------------------*
000900*    CHANGE LOG:                                                 *
001000*    DATE       WHO   TICKET     DESCRIPTION                     *
001100*    ---------- ----- ---------- ----------------------------    *
001200*    1991-02-11 RMM   RCP-0001   ORIGINAL LAYOUT.                 *
001300*    2012-08-02 KTO   RCP-0299   A REVIEW'S OWN AUTHOR MAY NOT    *
001400*                                LIKE IT - ENFORCED IN RSPB0009.  *
001500*----------------------------------------------------------------*
001600 03  RCPSHR06-REVIEW-ID              PIC 9(09).
001700*    FOREIGN KEY TO RCPSHR05 (REVIEW MASTER).
001800 03  RCPSHR06-AUTHOR-ID              PIC 9(09).
001900*    FOREIGN KEY TO RCPSHR01 - THE LIKING USER.
002000 03  FILLER                          PIC X(10).
002100*    RESERVED FOR FUTURE REVIEW-LIKE-MASTER FIELDS.
