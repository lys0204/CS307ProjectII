000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0007.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   14/05/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0007.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 14/05/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: APPLIES ADD-REVIEW, EDIT-REVIEW AND DELETE-    *
002100*                  REVIEW REQUESTS AGAINST THE REVIEW MASTER,      *
002200*                  CASCADES A DELETE INTO THE REVIEW-LIKES MASTER, *
002300*                  THEN CALLS RSPB0008 TO RECOMPUTE EACH AFFECTED  *
002400*                  RECIPE'S AGGREGATED RATING.                     *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   REVTRIN         04035       NONE             *
002800*                   REVTROUT        00064       NONE             *
002900*                   USERS           00167       RCPSHR01         *
003000*                   RECIPES         04388       RCPSHR02         *
003100*                   REVIEWS         04090       RCPSHR05         *
003200*                   NEWREVWS        04090       RCPSHR05         *
003300*                   REVLIKES        00028       RCPSHR06         *
003400*                   NEWRLIKE        00028       RCPSHR06         *
003500*----------------------------------------------------------------*
003600*    TABLE DB2...:  NONE.                                        *
003700*----------------------------------------------------------------*
003800*    CHANGE LOG:                                                 *
003900*    DATE       WHO   TICKET     DESCRIPTION                     *
004000*    ---------- ----- ---------- ----------------------------    *
004100*    1991-05-14 RMS   RCP-0006   ORIGINAL PROGRAM - ADD/EDIT/     *
004200*                                DELETE REVIEW, CALLS RSPB0008    *
004300*                                AFTER EVERY MUTATION.            *
004400*    1998-11-19 KTO   RCP-0099   Y2K REMEDIATION - RUN-SUMMARY     *
004500*                                DATE STAMP NOW CARRIES A 4-DIGIT  *
004600*                                YEAR.                            *
004700*    2002-09-20 GDS   RCP-0178   RCPSHR02-RATING-NULL-SW IS NOW    *
004800*                                MAINTAINED BY RSPB0008 ALONE -    *
004900*                                THIS PROGRAM NO LONGER TOUCHES    *
005000*                                RCPSHR02 DIRECTLY.                *
005100*    2012-08-02 KTO   RCP-0299   NOTED HERE FOR MAINTAINERS - A    *
005200*                                REVIEW'S OWN AUTHOR MAY NOT LIKE  *
005300*                                IT, ENFORCED BY RSPB0009 AGAINST  *
005400*                                THE ROWS THIS PROGRAM WRITES.     *
005500*----------------------------------------------------------------*
005600*================================================================*
005700*           E N V I R O N M E N T      D I V I S I O N           *
005800*================================================================*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CLASS VALID-YES-NO IS 'Y' 'N'
006300     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
006400     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT REV-TRAN-IN    ASSIGN TO UTS-S-REVTRIN
006900      ORGANIZATION IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-TRAN-IN.
007100
007200     SELECT REV-TRAN-OUT   ASSIGN TO UTS-S-REVTROUT
007300      ORGANIZATION IS     SEQUENTIAL
007400      FILE STATUS  IS     WRK-FS-TRAN-OUT.
007500
007600     SELECT USERS-IN       ASSIGN TO UTS-S-USERS
007700      ORGANIZATION IS     SEQUENTIAL
007800      FILE STATUS  IS     WRK-FS-USERS-IN.
007900
008000     SELECT RECIPES-IN     ASSIGN TO UTS-S-RECIPES
008100      ORGANIZATION IS     SEQUENTIAL
008200      FILE STATUS  IS     WRK-FS-RCP-IN.
008300
008400     SELECT REVIEWS-OLD    ASSIGN TO UTS-S-REVIEWS
008500      ORGANIZATION IS     SEQUENTIAL
008600      FILE STATUS  IS     WRK-FS-REV-OLD.
008700
008800     SELECT REVIEWS-NEW    ASSIGN TO UTS-S-NEWREVWS
008900      ORGANIZATION IS     SEQUENTIAL
009000      FILE STATUS  IS     WRK-FS-REV-NEW.
009100
009200     SELECT REVLIKES-OLD   ASSIGN TO UTS-S-REVLIKES
009300      ORGANIZATION IS     SEQUENTIAL
009400      FILE STATUS  IS     WRK-FS-RVL-OLD.
009500
009600     SELECT REVLIKES-NEW   ASSIGN TO UTS-S-NEWRLIKE
009700      ORGANIZATION IS     SEQUENTIAL
009800      FILE STATUS  IS     WRK-FS-RVL-NEW.
009900
010000*================================================================*
010100*                  D A T A      D I V I S I O N                  *
010200*================================================================*
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  REV-TRAN-IN
010600     RECORDING MODE IS F
010700     LABEL RECORD   IS STANDARD
010800     BLOCK CONTAINS 00 RECORDS.
010900 01  FD-REG-TRAN-IN                  PIC X(4035).
011000
011100 FD  REV-TRAN-OUT
011200     RECORDING MODE IS F
011300     LABEL RECORD   IS STANDARD
011400     BLOCK CONTAINS 00 RECORDS.
011500 01  FD-REG-TRAN-OUT                 PIC X(64).
011600
011700 FD  USERS-IN
011800     RECORDING MODE IS F
011900     LABEL RECORD   IS STANDARD
012000     BLOCK CONTAINS 00 RECORDS.
012100 01  FD-REG-USERS-IN                 PIC X(167).
012200
012300 FD  RECIPES-IN
012400     RECORDING MODE IS F
012500     LABEL RECORD   IS STANDARD
012600     BLOCK CONTAINS 00 RECORDS.
012700 01  FD-REG-RCP-IN                   PIC X(4388).
012800
012900 FD  REVIEWS-OLD
013000     RECORDING MODE IS F
013100     LABEL RECORD   IS STANDARD
013200     BLOCK CONTAINS 00 RECORDS.
013300 01  FD-REG-REV-OLD                  PIC X(4090).
013400
013500 FD  REVIEWS-NEW
013600     RECORDING MODE IS F
013700     LABEL RECORD   IS STANDARD
013800     BLOCK CONTAINS 00 RECORDS.
013900 01  FD-REG-REV-NEW                  PIC X(4090).
014000
014100 FD  REVLIKES-OLD
014200     RECORDING MODE IS F
014300     LABEL RECORD   IS STANDARD
014400     BLOCK CONTAINS 00 RECORDS.
014500 01  FD-REG-RVL-OLD                  PIC X(28).
014600
014700 FD  REVLIKES-NEW
014800     RECORDING MODE IS F
014900     LABEL RECORD   IS STANDARD
015000     BLOCK CONTAINS 00 RECORDS.
015100 01  FD-REG-RVL-NEW                  PIC X(28).
015200
015300*-----------------------------------------------------------------*
015400*                  WORKING-STORAGE SECTION                        *
015500*-----------------------------------------------------------------*
015600 WORKING-STORAGE SECTION.
015700
015800 01  TRAN-REVIEW-REC.
015900     05  TR-ACTION                   PIC X(07).
016000     05  TR-REVIEW-ID                PIC 9(09).
016100     05  TR-RECIPE-ID                PIC 9(09).
016200     05  TR-AUTHOR-ID                PIC 9(09).
016300     05  TR-RATING                   PIC 9(01).
016400     05  TR-REVIEW-TEXT               PIC X(4000).
016500 01  TRAN-REVIEW-REC-X REDEFINES TRAN-REVIEW-REC.
016600     05  TR-DUMP-VIEW                PIC X(4035).
016700
016800 01  TROUT-REVIEW-REC.
016900     05  TRO-ACTION                  PIC X(07).
017000     05  TRO-REVIEW-ID               PIC 9(09).
017100     05  TRO-STATUS                  PIC X(08).
017200     05  TRO-REASON                  PIC X(40).
017300 01  TROUT-REVIEW-REC-X REDEFINES TROUT-REVIEW-REC.
017400     05  TRO-DUMP-VIEW               PIC X(64).
017500
017600 01  WRK-USERS-REG.
017700     COPY 'RCPSHR01'.
017800
017900 01  WRK-RCP-REG.
018000     COPY 'RCPSHR02'.
018100
018200 01  WRK-REV-REG.
018300     COPY 'RCPSHR05'.
018400 01  WRK-REV-REG-X REDEFINES WRK-REV-REG.
018500     05  WRK-REV-DUMP-VIEW           PIC X(4090).
018600
018700 01  WRK-RVL-REG.
018800     COPY 'RCPSHR06'.
018900
019000 01  WRK-USERS-TABLE.
019100     05  WRK-USERS-TABLE-MAX         PIC 9(05) COMP VALUE 20000.
019200     05  WRK-USERS-TABLE-COUNT       PIC 9(05) COMP VALUE ZEROES.
019300     05  WRK-USERS-TABLE-ROW OCCURS 20000 TIMES
019400             INDEXED BY UT-IDX.
019500         10  WRK-UT-AUTHOR-ID        PIC 9(09).
019600         10  WRK-UT-IS-DELETED       PIC X(01).
019700
019800 01  WRK-RECIPE-EXISTS-TAB.
019900     05  WRK-RX-MAX                  PIC 9(05) COMP VALUE 20000.
020000     05  WRK-RX-COUNT                PIC 9(05) COMP VALUE ZEROES.
020100     05  WRK-RX-ROW OCCURS 20000 TIMES
020200             INDEXED BY RX-IDX.
020300         10  WRK-RX-RECIPE-ID        PIC 9(09).
020400
020500*    ONE ROW PER REVIEW TRANSACTION - TR-REVIEW-TEXT IS HELD      *
020600*    HERE IN FULL, UNLIKE THE RECIPE-MAINTENANCE TRANSACTION      *
020700*    TABLE IN RSPB0006, BECAUSE A REVIEW RUN CARRIES FAR FEWER    *
020800*    ROWS THAN A RECIPE RUN AND NEEDS ITS TEXT AT MATCH TIME,     *
020900*    NOT AT APPEND TIME - A RE-SCAN OF REVTRIN WOULD NOT LINE UP  *
021000*    WITH THE REVIEWS-OLD MASTER'S OWN ORDER.                     *
021100 01  WRK-TRAN-TABLE.
021200     05  WRK-TRAN-TABLE-MAX          PIC 9(04) COMP VALUE 300.
021300     05  WRK-TRAN-TABLE-COUNT        PIC 9(04) COMP VALUE ZEROES.
021400     05  WRK-TRAN-TABLE-ROW OCCURS 300 TIMES
021500             INDEXED BY TT-IDX.
021600         10  WRK-TT-ACTION           PIC X(07).
021700         10  WRK-TT-REVIEW-ID        PIC 9(09).
021800         10  WRK-TT-RECIPE-ID        PIC 9(09).
021900         10  WRK-TT-AUTHOR-ID        PIC 9(09).
022000         10  WRK-TT-RATING           PIC 9(01).
022100         10  WRK-TT-REVIEW-TEXT      PIC X(4000).
022200         10  WRK-TT-ASSIGNED-REV-ID  PIC 9(09).
022300         10  WRK-TT-MATCHED-SW       PIC X(01).
022400
022500 01  WRK-DELETED-REVIEW-TAB.
022600     05  WRK-DEL-REV-MAX             PIC 9(04) COMP VALUE 300.
022700     05  WRK-DEL-REV-COUNT           PIC 9(04) COMP VALUE ZEROES.
022800     05  WRK-DEL-REV-ROW OCCURS 300 TIMES
022900             INDEXED BY DV-IDX.
023000         10  WRK-DEL-REV-ID          PIC 9(09).
023100
023200*    DISTINCT RECIPE IDS TOUCHED THIS RUN - PASSED TO RSPB0008    *
023300*    SO IT ONLY RESCANS THE RECIPES THAT ACTUALLY NEED A NEW      *
023400*    AGGREGATED RATING.                                          *
023500 01  WRK-AFFECTED-RCP-TAB.
023600     05  WRK-AR-MAX                  PIC 9(04) COMP VALUE 300.
023700     05  WRK-AR-COUNT                PIC 9(04) COMP VALUE ZEROES.
023800     05  WRK-AR-ROW OCCURS 300 TIMES
023900             INDEXED BY AR-IDX.
024000         10  WRK-AR-RECIPE-ID        PIC 9(09).
024100
024200 01  WRK-TIMESTAMP-NOW               PIC X(26).
024300
024400 77  WRK-FS-PARM                     PIC 9(02) COMP VALUE ZEROES.
024500 77  WRK-MAX-REVIEW-ID               PIC 9(09) COMP VALUE ZEROES.
024600 77  WRK-NEXT-REVIEW-ID              PIC 9(09) COMP VALUE ZEROES.
024700 77  WRK-COLLECT-RCP-ID              PIC 9(09) COMP VALUE ZEROES.
024800
024900 77  WRK-TRAN-IN-EOF                 PIC X(03) VALUE SPACES.
025000 77  WRK-USERS-IN-EOF                PIC X(03) VALUE SPACES.
025100 77  WRK-RCP-IN-EOF                  PIC X(03) VALUE SPACES.
025200 77  WRK-REV-IN-EOF                  PIC X(03) VALUE SPACES.
025300 77  WRK-RVL-IN-EOF                  PIC X(03) VALUE SPACES.
025400
025500 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
025600     88  WRK-FOUND                       VALUE 'Y'.
025700     88  WRK-NOT-FOUND                   VALUE 'N'.
025800
025900 77  WRK-AUTHOR-OK-SW                PIC X(01) VALUE 'N'.
026000     88  WRK-AUTHOR-OK                   VALUE 'Y'.
026100     88  WRK-AUTHOR-NOT-OK               VALUE 'N'.
026200
026300 77  WRK-ACCEPT-COUNT                PIC 9(07) COMP VALUE ZEROES.
026400 77  WRK-REJECT-COUNT                PIC 9(07) COMP VALUE ZEROES.
026500
026600*DATA FOR ERROR LOG:
026700 01  WRK-ERROR-LOG.
026800     03  WRK-PROGRAM                         PIC X(08) VALUE
026900                                                     'RSPB0007'  .
027000     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
027100     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
027200     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
027300     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
027400
027500 77  WRK-ABEND-PGM                           PIC X(08) VALUE
027600                                                     'ABENDPGM'  .
027700
027800 01  WRK-FILE-STATUS.
027900     03  WRK-FS-TRAN-IN                     PIC 9(02) VALUE ZEROS.
028000     03  WRK-FS-TRAN-OUT                    PIC 9(02) VALUE ZEROS.
028100     03  WRK-FS-USERS-IN                    PIC 9(02) VALUE ZEROS.
028200     03  WRK-FS-RCP-IN                      PIC 9(02) VALUE ZEROS.
028300     03  WRK-FS-REV-OLD                     PIC 9(02) VALUE ZEROS.
028400     03  WRK-FS-REV-NEW                     PIC 9(02) VALUE ZEROS.
028500     03  WRK-FS-RVL-OLD                     PIC 9(02) VALUE ZEROS.
028600     03  WRK-FS-RVL-NEW                     PIC 9(02) VALUE ZEROS.
028700
028800 01  WRK-SYSTEM-DATE.
028900     03  YY                                 PIC 9(02) VALUE ZEROS.
029000     03  MM                                 PIC 9(02) VALUE ZEROS.
029100     03  DD                                 PIC 9(02) VALUE ZEROS.
029200 01  WRK-DATE-FORMATTED.                                          RCP-0099
029300     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
029400     03  FILLER                               PIC X(01) VALUE '-'.
029500     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
029600     03  FILLER                               PIC X(01) VALUE '-'.
029700     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
029800 01  WRK-SYSTEM-TIME.
029900     03  HOUR                               PIC 9(02) VALUE ZEROS.
030000     03  MINUTE                             PIC 9(02) VALUE ZEROS.
030100     03  SECOND                             PIC 9(02) VALUE ZEROS.
030200     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
030300 01  WRK-TIME-FORMATTED.
030400     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
030500     03  FILLER                               PIC X(01) VALUE ':'.
030600     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
030700     03  FILLER                               PIC X(01) VALUE ':'.
030800     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
030900*================================================================*
031000 PROCEDURE                       DIVISION.
031100*================================================================*
031200*----------------------------------------------------------------*
031300 0000-MAIN-PROCESS               SECTION.
031400*----------------------------------------------------------------*
031500     PERFORM 1000-INITIALIZE.
031600     PERFORM 2000-LOAD-USERS-TABLE.
031700     PERFORM 2200-LOAD-RECIPES-TABLE.
031800     PERFORM 2500-LOAD-TRANSACTIONS.
031900     PERFORM 3000-PROCESS-REVIEWS.
032000     PERFORM 3900-REPORT-UNMATCHED.
032100     PERFORM 4000-PROCESS-REVLIKES.
032200     PERFORM 4500-RUN-RATING-ENGINE.
032300     PERFORM 9000-FINALIZE.
032400*----------------------------------------------------------------*
032500 0000-99-EXIT.                   EXIT.
032600*----------------------------------------------------------------*
032700*----------------------------------------------------------------*
032800 1000-INITIALIZE                 SECTION.
032900*----------------------------------------------------------------*
033000     PERFORM 9100-GET-DATE-TIME.
033100     PERFORM 9150-BUILD-NOW-TIMESTAMP.
033200
033300     OPEN INPUT  REV-TRAN-IN.
033400     MOVE 'OPEN FILE REVTRIN'    TO WRK-ERROR-MSG.
033500     MOVE WRK-FS-TRAN-IN                TO WRK-FS-PARM.
033600     PERFORM 8100-TEST-FS.
033700
033800     OPEN OUTPUT REV-TRAN-OUT.
033900     MOVE 'OPEN FILE REVTROUT'   TO WRK-ERROR-MSG.
034000     MOVE WRK-FS-TRAN-OUT                TO WRK-FS-PARM.
034100     PERFORM 8100-TEST-FS.
034200
034300     OPEN INPUT  USERS-IN.
034400     MOVE 'OPEN FILE USERS'      TO WRK-ERROR-MSG.
034500     MOVE WRK-FS-USERS-IN                TO WRK-FS-PARM.
034600     PERFORM 8100-TEST-FS.
034700
034800     OPEN INPUT  RECIPES-IN.
034900     MOVE 'OPEN FILE RECIPES'    TO WRK-ERROR-MSG.
035000     MOVE WRK-FS-RCP-IN                  TO WRK-FS-PARM.
035100     PERFORM 8100-TEST-FS.
035200*----------------------------------------------------------------*
035300 1000-99-EXIT.                   EXIT.
035400*----------------------------------------------------------------*
035500*----------------------------------------------------------------*
035600 2000-LOAD-USERS-TABLE            SECTION.
035700*----------------------------------------------------------------*
035800     PERFORM 2010-READ-USERS-IN.
035900
036000     PERFORM 2020-STORE-ONE-USER
036100         UNTIL WRK-USERS-IN-EOF EQUAL 'END'.
036200
036300     CLOSE USERS-IN.
036400*----------------------------------------------------------------*
036500 2000-99-EXIT.                   EXIT.
036600*----------------------------------------------------------------*
036700*----------------------------------------------------------------*
036800 2010-READ-USERS-IN                SECTION.
036900*----------------------------------------------------------------*
037000     READ USERS-IN                INTO WRK-USERS-REG
037100         AT END MOVE 'END'        TO WRK-USERS-IN-EOF
037200     END-READ.
037300*----------------------------------------------------------------*
037400 2010-99-EXIT.                   EXIT.
037500*----------------------------------------------------------------*
037600*----------------------------------------------------------------*
037700 2020-STORE-ONE-USER                SECTION.
037800*----------------------------------------------------------------*
037900     IF WRK-USERS-TABLE-COUNT      LESS WRK-USERS-TABLE-MAX
038000        ADD 1                     TO WRK-USERS-TABLE-COUNT
038100        SET UT-IDX                 TO WRK-USERS-TABLE-COUNT
038200        MOVE RCPSHR01-AUTHOR-ID     TO WRK-UT-AUTHOR-ID(UT-IDX)
038300        MOVE RCPSHR01-IS-DELETED    TO WRK-UT-IS-DELETED(UT-IDX)
038400     END-IF.
038500
038600     PERFORM 2010-READ-USERS-IN.
038700*----------------------------------------------------------------*
038800 2020-99-EXIT.                   EXIT.
038900*----------------------------------------------------------------*
039000*----------------------------------------------------------------*
039100 2200-LOAD-RECIPES-TABLE          SECTION.
039200*----------------------------------------------------------------*
039300     PERFORM 2210-READ-RECIPES-IN.
039400
039500     PERFORM 2220-STORE-ONE-RECIPE
039600         UNTIL WRK-RCP-IN-EOF EQUAL 'END'.
039700
039800     CLOSE RECIPES-IN.
039900*----------------------------------------------------------------*
040000 2200-99-EXIT.                   EXIT.
040100*----------------------------------------------------------------*
040200*----------------------------------------------------------------*
040300 2210-READ-RECIPES-IN               SECTION.
040400*----------------------------------------------------------------*
040500     READ RECIPES-IN              INTO WRK-RCP-REG
040600         AT END MOVE 'END'        TO WRK-RCP-IN-EOF
040700     END-READ.
040800*----------------------------------------------------------------*
040900 2210-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 2220-STORE-ONE-RECIPE              SECTION.
041300*----------------------------------------------------------------*
041400     IF WRK-RX-COUNT               LESS WRK-RX-MAX
041500        ADD 1                      TO WRK-RX-COUNT
041600        SET RX-IDX                  TO WRK-RX-COUNT
041700        MOVE RCPSHR02-RECIPE-ID      TO WRK-RX-RECIPE-ID(RX-IDX)
041800     END-IF.
041900
042000     PERFORM 2210-READ-RECIPES-IN.
042100*----------------------------------------------------------------*
042200 2220-99-EXIT.                   EXIT.
042300*----------------------------------------------------------------*
042400*----------------------------------------------------------------*
042500 2500-LOAD-TRANSACTIONS           SECTION.
042600*----------------------------------------------------------------*
042700     PERFORM 2510-READ-REV-TRAN-IN.
042800
042900     PERFORM 2520-STORE-ONE-TRAN
043000         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
043100
043200     CLOSE REV-TRAN-IN.
043300*----------------------------------------------------------------*
043400 2500-99-EXIT.                   EXIT.
043500*----------------------------------------------------------------*
043600*----------------------------------------------------------------*
043700 2510-READ-REV-TRAN-IN              SECTION.
043800*----------------------------------------------------------------*
043900     READ REV-TRAN-IN              INTO TRAN-REVIEW-REC
044000         AT END MOVE 'END'         TO WRK-TRAN-IN-EOF
044100     END-READ.
044200*----------------------------------------------------------------*
044300 2510-99-EXIT.                   EXIT.
044400*----------------------------------------------------------------*
044500*----------------------------------------------------------------*
044600 2520-STORE-ONE-TRAN                SECTION.
044700*----------------------------------------------------------------*
044800     IF WRK-TRAN-TABLE-COUNT        LESS WRK-TRAN-TABLE-MAX
044900        ADD 1                      TO WRK-TRAN-TABLE-COUNT
045000        SET TT-IDX                  TO WRK-TRAN-TABLE-COUNT
045100        MOVE TR-ACTION               TO WRK-TT-ACTION(TT-IDX)
045200        MOVE TR-REVIEW-ID            TO WRK-TT-REVIEW-ID(TT-IDX)
045300        MOVE TR-RECIPE-ID            TO WRK-TT-RECIPE-ID(TT-IDX)
045400        MOVE TR-AUTHOR-ID            TO WRK-TT-AUTHOR-ID(TT-IDX)
045500        MOVE TR-RATING               TO WRK-TT-RATING(TT-IDX)
045600        MOVE TR-REVIEW-TEXT          TO WRK-TT-REVIEW-TEXT(TT-IDX)
045700        MOVE ZEROES              TO WRK-TT-ASSIGNED-REV-ID(TT-IDX)
045800        MOVE 'N'                     TO WRK-TT-MATCHED-SW(TT-IDX)
045900     END-IF.
046000
046100     PERFORM 2510-READ-REV-TRAN-IN.
046200*----------------------------------------------------------------*
046300 2520-99-EXIT.                   EXIT.
046400*----------------------------------------------------------------*
046500*----------------------------------------------------------------*
046600 3000-PROCESS-REVIEWS             SECTION.
046700*----------------------------------------------------------------*
046800     OPEN INPUT  REVIEWS-OLD.
046900     MOVE 'OPEN FILE REVIEWS'    TO WRK-ERROR-MSG.
047000     MOVE WRK-FS-REV-OLD                TO WRK-FS-PARM.
047100     PERFORM 8100-TEST-FS.
047200
047300     OPEN OUTPUT REVIEWS-NEW.
047400     MOVE 'OPEN FILE NEWREVWS'   TO WRK-ERROR-MSG.
047500     MOVE WRK-FS-REV-NEW                TO WRK-FS-PARM.
047600     PERFORM 8100-TEST-FS.
047700
047800     PERFORM 3010-READ-REVIEWS-OLD.
047900
048000     PERFORM 3020-PROCESS-ONE-OLD-ROW
048100         UNTIL WRK-REV-IN-EOF EQUAL 'END'.
048200
048300     PERFORM 3200-APPLY-ONE-ADD
048400         VARYING TT-IDX FROM 1 BY 1
048500         UNTIL TT-IDX GREATER WRK-TRAN-TABLE-COUNT.
048600
048700     CLOSE REVIEWS-OLD, REVIEWS-NEW.
048800*----------------------------------------------------------------*
048900 3000-99-EXIT.                   EXIT.
049000*----------------------------------------------------------------*
049100*----------------------------------------------------------------*
049200 3010-READ-REVIEWS-OLD              SECTION.
049300*----------------------------------------------------------------*
049400     READ REVIEWS-OLD             INTO WRK-REV-REG
049500         AT END MOVE 'END'        TO WRK-REV-IN-EOF
049600     END-READ.
049700*----------------------------------------------------------------*
049800 3010-99-EXIT.                   EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 3020-PROCESS-ONE-OLD-ROW           SECTION.
050200*----------------------------------------------------------------*
050300     IF RCPSHR05-REVIEW-ID          GREATER WRK-MAX-REVIEW-ID
050400        MOVE RCPSHR05-REVIEW-ID      TO WRK-MAX-REVIEW-ID
050500     END-IF.
050600
050700     PERFORM 3100-APPLY-TO-ONE-REVIEW.
050800
050900     PERFORM 3010-READ-REVIEWS-OLD.
051000*----------------------------------------------------------------*
051100 3020-99-EXIT.                   EXIT.
051200*----------------------------------------------------------------*
051300*----------------------------------------------------------------*
051400 3050-COLLECT-AFFECTED-RECIPE     SECTION.
051500*----------------------------------------------------------------*
051600     SET WRK-NOT-FOUND              TO TRUE.
051700     SET AR-IDX                     TO 1.
051800     SEARCH WRK-AR-ROW VARYING AR-IDX
051900        AT END
052000           SET WRK-NOT-FOUND        TO TRUE
052100        WHEN WRK-AR-RECIPE-ID(AR-IDX) EQUAL WRK-COLLECT-RCP-ID
052200           SET WRK-FOUND            TO TRUE
052300     END-SEARCH.
052400
052500     IF WRK-NOT-FOUND
052600        IF WRK-AR-COUNT              LESS WRK-AR-MAX
052700           ADD 1                    TO WRK-AR-COUNT
052800           SET AR-IDX                TO WRK-AR-COUNT
052900           MOVE WRK-COLLECT-RCP-ID   TO WRK-AR-RECIPE-ID(AR-IDX)
053000        END-IF
053100     END-IF.
053200*----------------------------------------------------------------*
053300 3050-99-EXIT.                   EXIT.
053400*----------------------------------------------------------------*
053500*----------------------------------------------------------------*
053600 3100-APPLY-TO-ONE-REVIEW         SECTION.
053700*----------------------------------------------------------------*
053800     SET WRK-NOT-FOUND              TO TRUE.
053900     SET TT-IDX                     TO 1.
054000     SEARCH WRK-TRAN-TABLE-ROW VARYING TT-IDX
054100        AT END
054200           SET WRK-NOT-FOUND        TO TRUE
054300        WHEN (WRK-TT-ACTION(TT-IDX) EQUAL 'EDIT   ' OR 'DELETE ')
054400             AND WRK-TT-REVIEW-ID(TT-IDX) EQUAL
054500                                     RCPSHR05-REVIEW-ID
054600             AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
054700           SET WRK-FOUND            TO TRUE
054800     END-SEARCH.
054900
055000     IF WRK-NOT-FOUND
055100        MOVE WRK-REV-REG             TO FD-REG-REV-NEW
055200        WRITE FD-REG-REV-NEW
055300        MOVE 'WRITING FILE NEWREVWS' TO WRK-ERROR-MSG
055400        MOVE WRK-FS-REV-NEW                TO WRK-FS-PARM
055500        PERFORM 8100-TEST-FS
055600     ELSE
055700        MOVE 'Y'                     TO WRK-TT-MATCHED-SW(TT-IDX)
055800        SET WRK-AUTHOR-OK            TO TRUE
055900
056000        IF RCPSHR05-AUTHOR-ID         NOT EQUAL
056100                WRK-TT-AUTHOR-ID(TT-IDX)
056200           OR RCPSHR05-RECIPE-ID      NOT EQUAL
056300                WRK-TT-RECIPE-ID(TT-IDX)
056400           SET WRK-AUTHOR-NOT-OK      TO TRUE
056500        END-IF
056600
056700        IF WRK-AUTHOR-NOT-OK
056800           MOVE WRK-TT-ACTION(TT-IDX)  TO TRO-ACTION
056900           MOVE RCPSHR05-REVIEW-ID     TO TRO-REVIEW-ID
057000           MOVE 'REJECTED'             TO TRO-STATUS
057100           MOVE 'NOT REVIEW AUTHOR OR WRONG RECIPE' TO TRO-REASON
057200           PERFORM 6000-WRITE-TRAN-OUT
057300           ADD 1                      TO WRK-REJECT-COUNT
057400           MOVE WRK-REV-REG            TO FD-REG-REV-NEW
057500           WRITE FD-REG-REV-NEW
057600           MOVE 'WRITING FILE NEWREVWS' TO WRK-ERROR-MSG
057700           MOVE WRK-FS-REV-NEW                TO WRK-FS-PARM
057800           PERFORM 8100-TEST-FS
057900        ELSE
058000           IF WRK-TT-ACTION(TT-IDX)   EQUAL 'DELETE '
058100              PERFORM 3400-DELETE-THIS-REVIEW
058200           ELSE
058300              PERFORM 3500-EDIT-THIS-REVIEW
058400           END-IF
058500        END-IF
058600     END-IF.
058700*----------------------------------------------------------------*
058800 3100-99-EXIT.                   EXIT.
058900*----------------------------------------------------------------*
059000*----------------------------------------------------------------*
059100 3400-DELETE-THIS-REVIEW          SECTION.
059200*----------------------------------------------------------------*
059300     IF WRK-DEL-REV-COUNT          LESS WRK-DEL-REV-MAX
059400        ADD 1                      TO WRK-DEL-REV-COUNT
059500        SET DV-IDX                  TO WRK-DEL-REV-COUNT
059600        MOVE RCPSHR05-REVIEW-ID     TO WRK-DEL-REV-ID(DV-IDX)
059700     END-IF.
059800
059900     MOVE RCPSHR05-RECIPE-ID        TO WRK-COLLECT-RCP-ID.
060000     PERFORM 3050-COLLECT-AFFECTED-RECIPE.
060100
060200     MOVE RCPSHR05-REVIEW-ID        TO TRO-REVIEW-ID.
060300     MOVE 'DELETE '                 TO TRO-ACTION.
060400     MOVE 'ACCEPTED'                TO TRO-STATUS.
060500     MOVE 'REVIEW DELETED'          TO TRO-REASON.
060600     PERFORM 6000-WRITE-TRAN-OUT.
060700     ADD 1                         TO WRK-ACCEPT-COUNT.
060800*    REVIEW ROW IS NOT COPIED FORWARD - THIS IS THE DELETE.
060900*----------------------------------------------------------------*
061000 3400-99-EXIT.                   EXIT.
061100*----------------------------------------------------------------*
061200*----------------------------------------------------------------*
061300 3500-EDIT-THIS-REVIEW            SECTION.
061400*----------------------------------------------------------------*
061500     MOVE RCPSHR05-REVIEW-ID        TO TRO-REVIEW-ID.
061600     MOVE 'EDIT   '                 TO TRO-ACTION.
061700
061800     IF WRK-TT-RATING(TT-IDX)        LESS 1
061900        OR WRK-TT-RATING(TT-IDX)     GREATER 5
062000        MOVE 'REJECTED'              TO TRO-STATUS
062100        MOVE 'RATING MUST BE 1 THRU 5' TO TRO-REASON
062200        ADD 1                       TO WRK-REJECT-COUNT
062300        MOVE WRK-REV-REG              TO FD-REG-REV-NEW
062400        WRITE FD-REG-REV-NEW
062500        MOVE 'WRITING FILE NEWREVWS' TO WRK-ERROR-MSG
062600        MOVE WRK-FS-REV-NEW                TO WRK-FS-PARM
062700        PERFORM 8100-TEST-FS
062800     ELSE
062900        MOVE WRK-TT-RATING(TT-IDX)     TO RCPSHR05-RATING
063000        MOVE WRK-TT-REVIEW-TEXT(TT-IDX) TO RCPSHR05-REVIEW-TEXT
063100        MOVE WRK-TIMESTAMP-NOW          TO RCPSHR05-DATE-MODIFIED
063200
063300        MOVE WRK-REV-REG                TO FD-REG-REV-NEW
063400        WRITE FD-REG-REV-NEW
063500        MOVE 'WRITING FILE NEWREVWS'    TO WRK-ERROR-MSG
063600        MOVE WRK-FS-REV-NEW                TO WRK-FS-PARM
063700        PERFORM 8100-TEST-FS
063800
063900        MOVE RCPSHR05-RECIPE-ID         TO WRK-COLLECT-RCP-ID
064000        PERFORM 3050-COLLECT-AFFECTED-RECIPE
064100
064200        MOVE 'ACCEPTED'                 TO TRO-STATUS
064300        MOVE 'REVIEW UPDATED'           TO TRO-REASON
064400        ADD 1                          TO WRK-ACCEPT-COUNT
064500     END-IF.
064600
064700     PERFORM 6000-WRITE-TRAN-OUT.
064800*----------------------------------------------------------------*
064900 3500-99-EXIT.                   EXIT.
065000*----------------------------------------------------------------*
065100*----------------------------------------------------------------*
065200 3200-APPLY-ONE-ADD               SECTION.
065300*----------------------------------------------------------------*
065400     IF WRK-TT-ACTION(TT-IDX)        NOT EQUAL 'ADD    '
065500        GO TO 3200-99-EXIT
065600     END-IF.
065700
065800     MOVE ZEROES                    TO TRO-REVIEW-ID.
065900     MOVE 'ADD    '                  TO TRO-ACTION.
066000
066100     SET WRK-NOT-FOUND               TO TRUE.
066200     SET UT-IDX                      TO 1.
066300     SEARCH WRK-USERS-TABLE-ROW VARYING UT-IDX
066400        AT END
066500           SET WRK-NOT-FOUND         TO TRUE
066600        WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL
066700                                    WRK-TT-AUTHOR-ID(TT-IDX)
066800           SET WRK-FOUND             TO TRUE
066900     END-SEARCH.
067000
067100     IF WRK-NOT-FOUND
067200        MOVE 'REJECTED'               TO TRO-STATUS
067300        MOVE 'AUTHOR NOT FOUND'       TO TRO-REASON
067400        ADD 1                        TO WRK-REJECT-COUNT
067500     ELSE
067600        IF WRK-UT-IS-DELETED(UT-IDX)  EQUAL 'Y'
067700           MOVE 'REJECTED'            TO TRO-STATUS
067800           MOVE 'AUTHOR NOT ACTIVE'   TO TRO-REASON
067900           ADD 1                     TO WRK-REJECT-COUNT
068000        ELSE
068100           IF WRK-TT-RATING(TT-IDX)   LESS 1
068200              OR WRK-TT-RATING(TT-IDX) GREATER 5
068300              MOVE 'REJECTED'          TO TRO-STATUS
068400              MOVE 'RATING MUST BE 1 THRU 5' TO TRO-REASON
068500              ADD 1                   TO WRK-REJECT-COUNT
068600           ELSE
068700              SET WRK-NOT-FOUND        TO TRUE
068800              SET RX-IDX               TO 1
068900              SEARCH WRK-RX-ROW VARYING RX-IDX
069000                 AT END
069100                    SET WRK-NOT-FOUND  TO TRUE
069200                 WHEN WRK-RX-RECIPE-ID(RX-IDX) EQUAL
069300                                     WRK-TT-RECIPE-ID(TT-IDX)
069400                    SET WRK-FOUND      TO TRUE
069500              END-SEARCH
069600              IF WRK-NOT-FOUND
069700                 MOVE 'REJECTED'       TO TRO-STATUS
069800                 MOVE 'RECIPE NOT FOUND' TO TRO-REASON
069900                 ADD 1                TO WRK-REJECT-COUNT
070000              ELSE
070100                 ADD 1               TO WRK-MAX-REVIEW-ID
070200                 MOVE WRK-MAX-REVIEW-ID TO WRK-NEXT-REVIEW-ID
070300                 PERFORM 3210-BUILD-NEW-REVIEW-ROW
070400                 MOVE RCPSHR05-RECIPE-ID TO WRK-COLLECT-RCP-ID
070500                 PERFORM 3050-COLLECT-AFFECTED-RECIPE
070600                 MOVE 'ACCEPTED'      TO TRO-STATUS
070700                 MOVE 'REVIEW ADDED'  TO TRO-REASON
070800                 MOVE WRK-NEXT-REVIEW-ID TO TRO-REVIEW-ID
070900                 ADD 1                TO WRK-ACCEPT-COUNT
071000              END-IF
071100           END-IF
071200        END-IF
071300     END-IF.
071400
071500     PERFORM 6000-WRITE-TRAN-OUT.
071600*----------------------------------------------------------------*
071700 3200-99-EXIT.                   EXIT.
071800*----------------------------------------------------------------*
071900*----------------------------------------------------------------*
072000 3210-BUILD-NEW-REVIEW-ROW        SECTION.
072100*----------------------------------------------------------------*
072200     MOVE SPACES                     TO WRK-REV-REG.
072300     MOVE WRK-NEXT-REVIEW-ID         TO RCPSHR05-REVIEW-ID.
072400     MOVE WRK-TT-RECIPE-ID(TT-IDX)   TO RCPSHR05-RECIPE-ID.
072500     MOVE WRK-TT-AUTHOR-ID(TT-IDX)   TO RCPSHR05-AUTHOR-ID.
072600     MOVE WRK-TT-RATING(TT-IDX)      TO RCPSHR05-RATING.
072700     MOVE WRK-TT-REVIEW-TEXT(TT-IDX) TO RCPSHR05-REVIEW-TEXT.
072800     MOVE WRK-TIMESTAMP-NOW          TO RCPSHR05-DATE-SUBMITTED.
072900     MOVE WRK-TIMESTAMP-NOW          TO RCPSHR05-DATE-MODIFIED.
073000
073100     MOVE WRK-REV-REG                TO FD-REG-REV-NEW.
073200     WRITE FD-REG-REV-NEW.
073300     MOVE 'WRITING FILE NEWREVWS'    TO WRK-ERROR-MSG.
073400     MOVE WRK-FS-REV-NEW                TO WRK-FS-PARM.
073500     PERFORM 8100-TEST-FS.
073600*----------------------------------------------------------------*
073700 3210-99-EXIT.                   EXIT.
073800*----------------------------------------------------------------*
073900*----------------------------------------------------------------*
074000 3900-REPORT-UNMATCHED            SECTION.
074100*----------------------------------------------------------------*
074200     PERFORM 3910-CHECK-ONE-TRAN
074300         VARYING TT-IDX FROM 1 BY 1
074400         UNTIL TT-IDX GREATER WRK-TRAN-TABLE-COUNT.
074500*----------------------------------------------------------------*
074600 3900-99-EXIT.                   EXIT.
074700*----------------------------------------------------------------*
074800*----------------------------------------------------------------*
074900 3910-CHECK-ONE-TRAN              SECTION.
075000*----------------------------------------------------------------*
075100     IF (WRK-TT-ACTION(TT-IDX)       EQUAL 'EDIT   '
075200            OR WRK-TT-ACTION(TT-IDX) EQUAL 'DELETE ')
075300        AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
075400        MOVE WRK-TT-ACTION(TT-IDX)    TO TRO-ACTION
075500        MOVE WRK-TT-REVIEW-ID(TT-IDX) TO TRO-REVIEW-ID
075600        MOVE 'REJECTED'               TO TRO-STATUS
075700        MOVE 'REVIEW NOT FOUND'       TO TRO-REASON
075800        PERFORM 6000-WRITE-TRAN-OUT
075900        ADD 1                        TO WRK-REJECT-COUNT
076000     END-IF.
076100*----------------------------------------------------------------*
076200 3910-99-EXIT.                   EXIT.
076300*----------------------------------------------------------------*
076400*----------------------------------------------------------------*
076500 4000-PROCESS-REVLIKES            SECTION.
076600*----------------------------------------------------------------*
076700     OPEN INPUT  REVLIKES-OLD.
076800     MOVE 'OPEN FILE REVLIKES'   TO WRK-ERROR-MSG.
076900     MOVE WRK-FS-RVL-OLD                TO WRK-FS-PARM.
077000     PERFORM 8100-TEST-FS.
077100
077200     OPEN OUTPUT REVLIKES-NEW.
077300     MOVE 'OPEN FILE NEWRLIKE'   TO WRK-ERROR-MSG.
077400     MOVE WRK-FS-RVL-NEW                TO WRK-FS-PARM.
077500     PERFORM 8100-TEST-FS.
077600
077700     PERFORM 4010-READ-REVLIKES-OLD.
077800
077900     PERFORM 4020-PROCESS-ONE-OLD-LIKE
078000         UNTIL WRK-RVL-IN-EOF EQUAL 'END'.
078100
078200     CLOSE REVLIKES-OLD, REVLIKES-NEW.
078300*----------------------------------------------------------------*
078400 4000-99-EXIT.                   EXIT.
078500*----------------------------------------------------------------*
078600*----------------------------------------------------------------*
078700 4010-READ-REVLIKES-OLD             SECTION.
078800*----------------------------------------------------------------*
078900     READ REVLIKES-OLD             INTO WRK-RVL-REG
079000         AT END MOVE 'END'         TO WRK-RVL-IN-EOF
079100     END-READ.
079200*----------------------------------------------------------------*
079300 4010-99-EXIT.                   EXIT.
079400*----------------------------------------------------------------*
079500*----------------------------------------------------------------*
079600 4020-PROCESS-ONE-OLD-LIKE          SECTION.
079700*----------------------------------------------------------------*
079800     SET WRK-NOT-FOUND                TO TRUE.
079900     SET DV-IDX                        TO 1.
080000     SEARCH WRK-DEL-REV-ROW VARYING DV-IDX
080100        AT END
080200           SET WRK-NOT-FOUND            TO TRUE
080300        WHEN WRK-DEL-REV-ID(DV-IDX) EQUAL RCPSHR06-REVIEW-ID
080400           SET WRK-FOUND                TO TRUE
080500     END-SEARCH.
080600
080700     IF WRK-NOT-FOUND
080800        MOVE WRK-RVL-REG                TO FD-REG-RVL-NEW
080900        WRITE FD-REG-RVL-NEW
081000        MOVE 'WRITING FILE NEWRLIKE'    TO WRK-ERROR-MSG
081100        MOVE WRK-FS-RVL-NEW              TO WRK-FS-PARM
081200        PERFORM 8100-TEST-FS
081300     END-IF.
081400
081500     PERFORM 4010-READ-REVLIKES-OLD.
081600*----------------------------------------------------------------*
081700 4020-99-EXIT.                   EXIT.
081800*----------------------------------------------------------------*
081900*----------------------------------------------------------------*
082000 4500-RUN-RATING-ENGINE           SECTION.                        RCP-0178
082100*----------------------------------------------------------------*
082200     IF WRK-AR-COUNT                 GREATER ZEROES
082300        CALL 'RSPB0008'              USING WRK-AFFECTED-RCP-TAB
082400        MOVE 'CALL RSPB0008'         TO WRK-ERROR-MSG
082500     END-IF.
082600*----------------------------------------------------------------*
082700 4500-99-EXIT.                   EXIT.
082800*----------------------------------------------------------------*
082900*----------------------------------------------------------------*
083000 6000-WRITE-TRAN-OUT              SECTION.
083100*----------------------------------------------------------------*
083200     MOVE TROUT-REVIEW-REC            TO FD-REG-TRAN-OUT.
083300     WRITE FD-REG-TRAN-OUT.
083400     MOVE 'WRITING FILE REVTROUT'     TO WRK-ERROR-MSG.
083500     MOVE WRK-FS-TRAN-OUT                TO WRK-FS-PARM.
083600     PERFORM 8100-TEST-FS.
083700*----------------------------------------------------------------*
083800 6000-99-EXIT.                   EXIT.
083900*----------------------------------------------------------------*
084000*----------------------------------------------------------------*
084100 8100-TEST-FS                     SECTION.
084200*----------------------------------------------------------------*
084300     IF WRK-FS-PARM                 NOT EQUAL ZEROS AND 10
084400        MOVE WRK-FS-PARM             TO WRK-ERROR-CODE
084500        PERFORM 9999-CALL-ABEND-PGM
084600     END-IF.
084700*----------------------------------------------------------------*
084800 8100-99-EXIT.                   EXIT.
084900*----------------------------------------------------------------*
085000*----------------------------------------------------------------*
085100 9100-GET-DATE-TIME               SECTION.
085200*----------------------------------------------------------------*
085300     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
085400     MOVE YY                       TO YYYY-FORMATTED.
085500     MOVE MM                       TO MM-FORMATTED.
085600     MOVE DD                       TO DD-FORMATTED.
085700     ADD  2000                     TO YYYY-FORMATTED.
085800
085900     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
086000     MOVE HOUR                     TO HOUR-FORMATTED.
086100     MOVE MINUTE                   TO MINUTE-FORMATTED.
086200     MOVE SECOND                   TO SECOND-FORMATTED.
086300*----------------------------------------------------------------*
086400 9100-99-EXIT.                   EXIT.
086500*----------------------------------------------------------------*
086600*----------------------------------------------------------------*
086700 9150-BUILD-NOW-TIMESTAMP         SECTION.
086800*----------------------------------------------------------------*
086900     MOVE SPACES                    TO WRK-TIMESTAMP-NOW.
087000     STRING YYYY-FORMATTED          DELIMITED BY SIZE
087100            '-'                     DELIMITED BY SIZE
087200            MM-FORMATTED            DELIMITED BY SIZE
087300            '-'                     DELIMITED BY SIZE
087400            DD-FORMATTED            DELIMITED BY SIZE
087500            'T'                     DELIMITED BY SIZE
087600            HOUR-FORMATTED          DELIMITED BY SIZE
087700            ':'                     DELIMITED BY SIZE
087800            MINUTE-FORMATTED        DELIMITED BY SIZE
087900            ':'                     DELIMITED BY SIZE
088000            SECOND-FORMATTED        DELIMITED BY SIZE
088100            '.000000'               DELIMITED BY SIZE
088200         INTO WRK-TIMESTAMP-NOW.
088300*----------------------------------------------------------------*
088400 9150-99-EXIT.                   EXIT.
088500*----------------------------------------------------------------*
088600*----------------------------------------------------------------*
088700 9000-FINALIZE                    SECTION.
088800*----------------------------------------------------------------*
088900     CLOSE REV-TRAN-OUT.
089000
089100     DISPLAY '***************************'.
089200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
089300     DISPLAY '***************************'.
089400     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
089500     DISPLAY '*-------------------------*'.
089600     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-TABLE-COUNT '*'.
089700     DISPLAY '*ACCEPTED............:' WRK-ACCEPT-COUNT '*'.
089800     DISPLAY '*REJECTED............:' WRK-REJECT-COUNT '*'.
089900     DISPLAY '*RECIPES RE-RATED....:' WRK-AR-COUNT '*'.
090000     DISPLAY '*-------------------------*'.
090100     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
090200     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
090300     DISPLAY '***************************'.
090400
090500     STOP RUN.
090600*----------------------------------------------------------------*
090700 9000-99-EXIT.                   EXIT.
090800*----------------------------------------------------------------*
090900*----------------------------------------------------------------*
091000 9999-CALL-ABEND-PGM              SECTION.
091100*----------------------------------------------------------------*
091200     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
091300     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
091400     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
091500*----------------------------------------------------------------*
091600 9999-99-EXIT.                   EXIT.
091700*----------------------------------------------------------------*
