000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0012.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   05/04/1993.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0012.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 05/04/1993                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: PRINTS THE THREE RECIPES CARRYING THE MOST     *
002100*                  DISTINCT INGREDIENT LINES, MOST COMPLEX        *
002200*                  FIRST, TIE-BROKEN BY LOWEST RECIPE-ID.         *
002300*----------------------------------------------------------------*
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002500*                   INGREDNT        00210       RCPSHR04         *
002600*                   RECIPES         04388       RCPSHR02         *
002700*                   RPT0012         00133       NONE             *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    CHANGE LOG:                                                 *
003200*    DATE       WHO   TICKET     DESCRIPTION                     *
003300*    ---------- ----- ---------- ----------------------------    *
003400*    1993-04-05 RMS   RCP-0033   ORIGINAL PROGRAM.                *
003500*    1998-12-02 KTO   RCP-0102   Y2K - DATE FIELDS REVIEWED, NO    *
003600*                                CHANGE REQUIRED (NUMERIC KEYS     *
003700*                                ONLY).                           *
003800*    2005-06-14 GDS   RCP-0211   CONFIRMED A RECIPE WITH ZERO      *
003900*                                INGREDIENT ROWS NEVER ENTERS THE  *
004000*                                SELECTION TABLE AND SO CAN NEVER   *
004100*                                PLACE IN THE TOP THREE.           *
004200*----------------------------------------------------------------*
004300*================================================================*
004400*           E N V I R O N M E N T      D I V I S I O N           *
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS VALID-YES-NO IS 'Y' 'N'
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
005200     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT INGREDNT-IN    ASSIGN TO UTS-S-INGREDNT
005700      ORGANIZATION IS     SEQUENTIAL
005800      FILE STATUS  IS     WRK-FS-ING-IN.
005900
006000     SELECT RECIPES-IN     ASSIGN TO UTS-S-RECIPES
006100      ORGANIZATION IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-RCP-IN.
006300
006400     SELECT REPORT-OUT     ASSIGN TO UTS-S-RPT0012
006500      ORGANIZATION IS     SEQUENTIAL
006600      FILE STATUS  IS     WRK-FS-RPT-OUT.
006700
006800*================================================================*
006900*                  D A T A      D I V I S I O N                  *
007000*================================================================*
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  INGREDNT-IN
007400     RECORDING MODE IS F
007500     LABEL RECORD   IS STANDARD
007600     BLOCK CONTAINS 00 RECORDS.
007700 01  FD-REG-ING-IN                   PIC X(210).
007800
007900 FD  RECIPES-IN
008000     RECORDING MODE IS F
008100     LABEL RECORD   IS STANDARD
008200     BLOCK CONTAINS 00 RECORDS.
008300 01  FD-REG-RCP-IN                   PIC X(4388).
008400
008500 FD  REPORT-OUT
008600     RECORDING MODE IS F
008700     LABEL RECORD   IS STANDARD
008800     BLOCK CONTAINS 00 RECORDS.
008900 01  FD-REG-RPT-OUT                  PIC X(133).
009000
009100*-----------------------------------------------------------------*
009200*                  WORKING-STORAGE SECTION                        *
009300*-----------------------------------------------------------------*
009400 WORKING-STORAGE SECTION.
009500
009600 01  WRK-ING-REG.
009700     COPY 'RCPSHR04'.
009800 01  WRK-ING-REG-X REDEFINES WRK-ING-REG.
009900     05  WRK-ING-DUMP-VIEW           PIC X(210).
010000
010100 01  WRK-RCP-REG.
010200     COPY 'RCPSHR02'.
010300 01  WRK-RCP-REG-X REDEFINES WRK-RCP-REG.
010400     05  WRK-RCP-DUMP-VIEW           PIC X(4388).
010500
010600 01  RPT-LINE.
010700     05  RPT-RECIPE-ID               PIC 9(09).
010800     05  FILLER                      PIC X(01).
010900     05  RPT-RECIPE-NAME             PIC X(100).
011000     05  FILLER                      PIC X(01).
011100     05  RPT-ING-COUNT               PIC 9(09).
011200     05  FILLER                      PIC X(13).
011300 01  RPT-LINE-X REDEFINES RPT-LINE.
011400     05  RPT-LINE-TEXT               PIC X(133).
011500 01  RPT-LINE-Y REDEFINES RPT-LINE.
011600     05  RPT-NUMERIC-VIEW            PIC 9(133).
011700
011800*    ONE ROW PER DISTINCT RECIPE-ID SEEN ON THE INGREDIENT FILE -  *
011900*    COUNT OF ROWS IS THE COMPLEXITY MEASURE FOR THIS REPORT.      *
012000 01  WRK-CNT-TABLE.
012100     05  WRK-CT-MAX                  PIC 9(05) COMP VALUE 20000.
012200     05  WRK-CT-COUNT                PIC 9(05) COMP VALUE ZEROES.
012300     05  WRK-CT-ROW OCCURS 20000 TIMES
012400             INDEXED BY CT-IDX.
012500         10  WRK-CT-RECIPE-ID        PIC 9(09).
012600         10  WRK-CT-ING-COUNT        PIC 9(07) COMP.
012700
012800 77  WRK-ING-IN-EOF                  PIC X(03) VALUE SPACES.
012900 77  WRK-ING-READ-COUNT              PIC 9(07) COMP VALUE ZEROES.
013000 77  WRK-RCP-IN-EOF                  PIC X(03) VALUE SPACES.
013100 77  WRK-RCP-READ-COUNT              PIC 9(07) COMP VALUE ZEROES.
013200
013300*    SELECTED-SW Y/N MARKS A ROW ALREADY PRINTED IN A PRIOR PASS   *
013400*    OF 3000-SELECT-TOP-THREE SO IT IS NOT CHOSEN AGAIN.           *
013500 01  WRK-SELECTED-TABLE.
013600     05  WRK-ST-ROW OCCURS 20000 TIMES
013700             INDEXED BY ST-IDX.
013800         10  WRK-ST-SELECTED-SW      PIC X(01) VALUE 'N'.
013900             88  WRK-ST-SELECTED         VALUE 'Y'.
014000
014100 77  WRK-TOP-FOUND-SW                PIC X(01) VALUE 'N'.
014200     88  WRK-TOP-FOUND                   VALUE 'Y'.
014300 77  WRK-TOP-IDX                     PIC 9(05) COMP VALUE ZEROES.
014400 77  WRK-RANK-NUMBER                 PIC 9(01) COMP VALUE ZEROES.
014500 77  WRK-RANK-PRINTED                PIC 9(01) COMP VALUE ZEROES.
014600 77  WRK-RCP-FOUND-SW                 PIC X(01) VALUE 'N'.
014700     88  WRK-RCP-FOUND                    VALUE 'Y'.
014800
014900*DATA FOR ERROR LOG:
015000 01  WRK-ERROR-LOG.
015100     03  WRK-PROGRAM                         PIC X(08) VALUE
015200                                                     'RSPB0012'  .
015300     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
015400     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
015500     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
015600     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
015700
015800 77  WRK-ABEND-PGM                           PIC X(08) VALUE
015900                                                     'ABENDPGM'  .
016000
016100 01  WRK-FILE-STATUS.
016200     03  WRK-FS-ING-IN                      PIC 9(02) VALUE ZEROS.
016300     03  WRK-FS-RCP-IN                      PIC 9(02) VALUE ZEROS.
016400     03  WRK-FS-RPT-OUT                     PIC 9(02) VALUE ZEROS.
016500
016600 01  WRK-SYSTEM-DATE.
016700     03  YY                                 PIC 9(02) VALUE ZEROS.
016800     03  MM                                 PIC 9(02) VALUE ZEROS.
016900     03  DD                                 PIC 9(02) VALUE ZEROS.
017000 01  WRK-DATE-FORMATTED.                                          RCP-0102
017100     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
017200     03  FILLER                               PIC X(01) VALUE '-'.
017300     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
017400     03  FILLER                               PIC X(01) VALUE '-'.
017500     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
017600 01  WRK-SYSTEM-TIME.
017700     03  HOUR                               PIC 9(02) VALUE ZEROS.
017800     03  MINUTE                             PIC 9(02) VALUE ZEROS.
017900     03  SECOND                             PIC 9(02) VALUE ZEROS.
018000     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
018100 01  WRK-TIME-FORMATTED.
018200     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
018300     03  FILLER                               PIC X(01) VALUE ':'.
018400     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
018500     03  FILLER                               PIC X(01) VALUE ':'.
018600     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
018700*================================================================*
018800 PROCEDURE                       DIVISION.
018900*================================================================*
019000*----------------------------------------------------------------*
019100 0000-MAIN-PROCESS               SECTION.
019200*----------------------------------------------------------------*
019300     PERFORM 1000-INITIALIZE.
019400     PERFORM 2000-LOAD-COUNT-TABLE.
019500     PERFORM 4000-PRINT-REPORT.
019600     PERFORM 9000-FINALIZE.
019700*----------------------------------------------------------------*
019800 0000-99-EXIT.                   EXIT.
019900*----------------------------------------------------------------*
020000*----------------------------------------------------------------*
020100 1000-INITIALIZE                 SECTION.
020200*----------------------------------------------------------------*
020300     PERFORM 9100-GET-DATE-TIME.
020400
020500     OPEN INPUT  INGREDNT-IN.
020600     MOVE 'OPEN FILE INGREDNT'   TO WRK-ERROR-MSG.
020700     PERFORM 8100-TEST-FS-ING-IN.
020800
020900     OPEN INPUT  RECIPES-IN.
021000     MOVE 'OPEN FILE RECIPES'    TO WRK-ERROR-MSG.
021100     PERFORM 8100-TEST-FS-RCP-IN.
021200
021300     OPEN OUTPUT REPORT-OUT.
021400     MOVE 'OPEN FILE RPT0012'    TO WRK-ERROR-MSG.
021500     PERFORM 8100-TEST-FS-RPT-OUT.
021600*----------------------------------------------------------------*
021700 1000-99-EXIT.                   EXIT.
021800*----------------------------------------------------------------*
021900*----------------------------------------------------------------*
022000 2000-LOAD-COUNT-TABLE             SECTION.                       RCP-0211
022100*----------------------------------------------------------------*
022200     PERFORM 2100-READ-INGREDNT-IN.
022300
022400     PERFORM 2200-TALLY-ONE-ROW
022500         UNTIL WRK-ING-IN-EOF EQUAL 'END'.
022600
022700     CLOSE INGREDNT-IN.
022800*----------------------------------------------------------------*
022900 2000-99-EXIT.                   EXIT.
023000*----------------------------------------------------------------*
023100*----------------------------------------------------------------*
023200 2100-READ-INGREDNT-IN             SECTION.
023300*----------------------------------------------------------------*
023400     MOVE 'READING FILE INGREDNT' TO WRK-ERROR-MSG.
023500
023600     READ INGREDNT-IN               INTO WRK-ING-REG.
023700
023800     PERFORM 8100-TEST-FS-ING-IN.
023900
024000     IF WRK-FS-ING-IN                EQUAL 10
024100        MOVE 'END'                  TO WRK-ING-IN-EOF
024200     ELSE
024300        ADD 1                       TO WRK-ING-READ-COUNT
024400     END-IF.
024500*----------------------------------------------------------------*
024600 2100-99-EXIT.                   EXIT.
024700*----------------------------------------------------------------*
024800*----------------------------------------------------------------*
024900 2200-TALLY-ONE-ROW                 SECTION.
025000*----------------------------------------------------------------*
025100     SET CT-IDX                      TO 1.
025200
025300     SEARCH WRK-CT-ROW
025400         AT END
025500            PERFORM 2300-ADD-NEW-RECIPE-ROW
025600         WHEN WRK-CT-RECIPE-ID(CT-IDX) EQUAL RCPSHR04-RECIPE-ID
025700            ADD 1                    TO WRK-CT-ING-COUNT(CT-IDX)
025800     END-SEARCH.
025900
026000     PERFORM 2100-READ-INGREDNT-IN.
026100*----------------------------------------------------------------*
026200 2200-99-EXIT.                   EXIT.
026300*----------------------------------------------------------------*
026400*----------------------------------------------------------------*
026500 2300-ADD-NEW-RECIPE-ROW            SECTION.
026600*----------------------------------------------------------------*
026700     IF WRK-CT-COUNT                  LESS WRK-CT-MAX
026800        ADD 1                        TO WRK-CT-COUNT
026900        SET CT-IDX                    TO WRK-CT-COUNT
027000        MOVE RCPSHR04-RECIPE-ID        TO WRK-CT-RECIPE-ID(CT-IDX)
027100        MOVE 1                        TO WRK-CT-ING-COUNT(CT-IDX)
027200     END-IF.
027300*----------------------------------------------------------------*
027400 2300-99-EXIT.                   EXIT.
027500*----------------------------------------------------------------*
027600*----------------------------------------------------------------*
027700 3000-SELECT-TOP-ONE                SECTION.
027800*----------------------------------------------------------------*
027900*    ONE PASS OVER WRK-CT-ROW, SKIPPING ROWS ALREADY MARKED        *
028000*    SELECTED, FINDING THE HIGHEST REMAINING COUNT WITH TIE-       *
028100*    BREAK TO THE LOWEST RECIPE-ID.  CALLED ONCE PER RANK.         *
028200     SET WRK-TOP-FOUND-SW             TO 'N'.
028300     MOVE ZEROES                      TO WRK-TOP-IDX.
028400
028500     PERFORM 3100-CHECK-ONE-ROW
028600         VARYING CT-IDX FROM 1 BY 1
028700         UNTIL CT-IDX GREATER WRK-CT-COUNT.
028800*----------------------------------------------------------------*
028900 3000-99-EXIT.                   EXIT.
029000*----------------------------------------------------------------*
029100*----------------------------------------------------------------*
029200 3100-CHECK-ONE-ROW                 SECTION.
029300*----------------------------------------------------------------*
029400     IF WRK-ST-SELECTED(CT-IDX)
029500        GO TO 3100-99-EXIT
029600     END-IF.
029700
029800     IF NOT WRK-TOP-FOUND
029900        OR WRK-CT-ING-COUNT(CT-IDX) GREATER
030000                                  WRK-CT-ING-COUNT(WRK-TOP-IDX)
030100        PERFORM 3200-MARK-AS-BEST
030200     ELSE
030300        IF WRK-CT-ING-COUNT(CT-IDX) EQUAL
030400                                  WRK-CT-ING-COUNT(WRK-TOP-IDX)
030500           AND WRK-CT-RECIPE-ID(CT-IDX) LESS
030600                                  WRK-CT-RECIPE-ID(WRK-TOP-IDX)
030700           PERFORM 3200-MARK-AS-BEST
030800        END-IF
030900     END-IF.
031000*----------------------------------------------------------------*
031100 3100-99-EXIT.                   EXIT.
031200*----------------------------------------------------------------*
031300*----------------------------------------------------------------*
031400 3200-MARK-AS-BEST                  SECTION.
031500*----------------------------------------------------------------*
031600     SET WRK-TOP-FOUND                TO TRUE.
031700     SET WRK-TOP-IDX                  TO CT-IDX.
031800*----------------------------------------------------------------*
031900 3200-99-EXIT.                   EXIT.
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 3500-FIND-RECIPE-NAME              SECTION.
032300*----------------------------------------------------------------*
032400     MOVE SPACES                      TO RCPSHR02-RECIPE-NAME.
032500     MOVE 'UNKNOWN RECIPE'            TO RCPSHR02-RECIPE-NAME.
032600     MOVE 'N'                         TO WRK-RCP-FOUND-SW.
032700
032800     PERFORM 3510-READ-RECIPES-IN.
032900
033000     PERFORM 3520-CHECK-ONE-RECIPE
033100         UNTIL WRK-RCP-IN-EOF EQUAL 'END'
033200            OR WRK-RCP-FOUND-SW EQUAL 'Y'.
033300
033400     CLOSE RECIPES-IN.
033500     OPEN INPUT RECIPES-IN.
033600     MOVE SPACES                      TO WRK-RCP-IN-EOF.
033700*----------------------------------------------------------------*
033800 3500-99-EXIT.                   EXIT.
033900*----------------------------------------------------------------*
034000*----------------------------------------------------------------*
034100 3510-READ-RECIPES-IN                SECTION.
034200*----------------------------------------------------------------*
034300     MOVE 'READING FILE RECIPES'     TO WRK-ERROR-MSG.
034400
034500     READ RECIPES-IN                  INTO WRK-RCP-REG.
034600
034700     PERFORM 8100-TEST-FS-RCP-IN.
034800
034900     IF WRK-FS-RCP-IN                  EQUAL 10
035000        MOVE 'END'                    TO WRK-RCP-IN-EOF
035100     ELSE
035200        ADD 1                        TO WRK-RCP-READ-COUNT
035300     END-IF.
035400*----------------------------------------------------------------*
035500 3510-99-EXIT.                   EXIT.
035600*----------------------------------------------------------------*
035700*----------------------------------------------------------------*
035800 3520-CHECK-ONE-RECIPE               SECTION.
035900*----------------------------------------------------------------*
036000     IF RCPSHR02-RECIPE-ID EQUAL WRK-CT-RECIPE-ID(WRK-TOP-IDX)
036100        MOVE RCPSHR02-RECIPE-NAME      TO RPT-RECIPE-NAME
036200        MOVE 'Y'                       TO WRK-RCP-FOUND-SW
036300     ELSE
036400        PERFORM 3510-READ-RECIPES-IN
036500     END-IF.
036600*----------------------------------------------------------------*
036700 3520-99-EXIT.                   EXIT.
036800*----------------------------------------------------------------*
036900*----------------------------------------------------------------*
037000 4000-PRINT-REPORT                   SECTION.
037100*----------------------------------------------------------------*
037200     MOVE SPACES                    TO RPT-LINE-TEXT.
037300     MOVE 'TOP-3-COMPLEX-RECIPES-REPORT' TO RPT-LINE-TEXT.
037400     WRITE FD-REG-RPT-OUT            FROM RPT-LINE-TEXT.
037500     MOVE 'WRITING FILE RPT0012'     TO WRK-ERROR-MSG.
037600     PERFORM 8100-TEST-FS-RPT-OUT.
037700
037800     MOVE ZEROES                      TO WRK-RANK-PRINTED.
037900
038000     PERFORM 4100-PRINT-ONE-RANK
038100         VARYING WRK-RANK-NUMBER FROM 1 BY 1
038200         UNTIL WRK-RANK-NUMBER GREATER 3
038300            OR WRK-RANK-PRINTED EQUAL WRK-CT-COUNT.
038400
038500     IF WRK-RANK-PRINTED EQUAL ZEROES
038600        MOVE SPACES                    TO RPT-LINE-TEXT
038700        MOVE 'NO QUALIFYING RECORDS'   TO RPT-LINE-TEXT
038800        WRITE FD-REG-RPT-OUT            FROM RPT-LINE-TEXT
038900        MOVE 'WRITING FILE RPT0012'    TO WRK-ERROR-MSG
039000        PERFORM 8100-TEST-FS-RPT-OUT
039100     END-IF.
039200
039300     CLOSE RECIPES-IN.
039400     CLOSE REPORT-OUT.
039500*----------------------------------------------------------------*
039600 4000-99-EXIT.                   EXIT.
039700*----------------------------------------------------------------*
039800*----------------------------------------------------------------*
039900 4100-PRINT-ONE-RANK                 SECTION.
040000*----------------------------------------------------------------*
040100     PERFORM 3000-SELECT-TOP-ONE.
040200
040300     IF NOT WRK-TOP-FOUND
040400        GO TO 4100-99-EXIT
040500     END-IF.
040600
040700     SET WRK-ST-SELECTED(WRK-TOP-IDX)    TO TRUE.
040800     ADD 1                               TO WRK-RANK-PRINTED.
040900
041000     MOVE WRK-CT-RECIPE-ID(WRK-TOP-IDX)   TO RPT-RECIPE-ID.
041100     MOVE WRK-CT-ING-COUNT(WRK-TOP-IDX)   TO RPT-ING-COUNT.
041200     PERFORM 3500-FIND-RECIPE-NAME.
041300
041400     WRITE FD-REG-RPT-OUT                  FROM RPT-LINE.
041500     MOVE 'WRITING FILE RPT0012'           TO WRK-ERROR-MSG.
041600     PERFORM 8100-TEST-FS-RPT-OUT.
041700*----------------------------------------------------------------*
041800 4100-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*
042000*----------------------------------------------------------------*
042100 8100-TEST-FS-ING-IN              SECTION.
042200*----------------------------------------------------------------*
042300     IF WRK-FS-ING-IN              NOT EQUAL ZEROS AND 10
042400        MOVE WRK-FS-ING-IN         TO WRK-ERROR-CODE
042500        PERFORM 9999-CALL-ABEND-PGM
042600     END-IF.
042700*----------------------------------------------------------------*
042800 8100-99-EXIT.                   EXIT.
042900*----------------------------------------------------------------*
043000*----------------------------------------------------------------*
043100 8100-TEST-FS-RCP-IN              SECTION.
043200*----------------------------------------------------------------*
043300     IF WRK-FS-RCP-IN              NOT EQUAL ZEROS AND 10
043400        MOVE WRK-FS-RCP-IN         TO WRK-ERROR-CODE
043500        PERFORM 9999-CALL-ABEND-PGM
043600     END-IF.
043700*----------------------------------------------------------------*
043800 8100-99-EXIT.                   EXIT.
043900*----------------------------------------------------------------*
044000*----------------------------------------------------------------*
044100 8100-TEST-FS-RPT-OUT             SECTION.
044200*----------------------------------------------------------------*
044300     IF WRK-FS-RPT-OUT             NOT EQUAL ZEROS
044400        MOVE WRK-FS-RPT-OUT        TO WRK-ERROR-CODE
044500        PERFORM 9999-CALL-ABEND-PGM
044600     END-IF.
044700*----------------------------------------------------------------*
044800 8100-99-EXIT.                   EXIT.
044900*----------------------------------------------------------------*
045000*----------------------------------------------------------------*
045100 9100-GET-DATE-TIME               SECTION.
045200*----------------------------------------------------------------*
045300     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
045400     MOVE YY                       TO YYYY-FORMATTED.
045500     MOVE MM                       TO MM-FORMATTED.
045600     MOVE DD                       TO DD-FORMATTED.
045700     ADD  2000                     TO YYYY-FORMATTED.
045800
045900     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
046000     MOVE HOUR                     TO HOUR-FORMATTED.
046100     MOVE MINUTE                   TO MINUTE-FORMATTED.
046200     MOVE SECOND                   TO SECOND-FORMATTED.
046300*----------------------------------------------------------------*
046400 9100-99-EXIT.                   EXIT.
046500*----------------------------------------------------------------*
046600*----------------------------------------------------------------*
046700 9000-FINALIZE                    SECTION.
046800*----------------------------------------------------------------*
046900     DISPLAY '***************************'.
047000     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
047100     DISPLAY '***************************'.
047200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
047300     DISPLAY '*-------------------------*'.
047400     DISPLAY '*INGREDIENT ROWS READ:' WRK-ING-READ-COUNT '*'.
047500     DISPLAY '*-------------------------*'.
047600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
047700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
047800     DISPLAY '***************************'.
047900
048000     STOP RUN.
048100*----------------------------------------------------------------*
048200 9000-99-EXIT.                   EXIT.
048300*----------------------------------------------------------------*
048400*----------------------------------------------------------------*
048500 9999-CALL-ABEND-PGM              SECTION.
048600*----------------------------------------------------------------*
048700     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
048800     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
048900     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
049000*----------------------------------------------------------------*
049100 9999-99-EXIT.                   EXIT.
049200*----------------------------------------------------------------*
