000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0009.
000600 AUTHOR.         GERALDO DE SOUZA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   02/08/1992.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0009.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: GERALDO DE SOUZA                              *
001600*    DATE........: 02/08/1992                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: APPLIES LIKE/UNLIKE REQUESTS AGAINST THE       *
002100*                  REVIEW-LIKES MASTER.  EACH TRANSACTION TOGGLES *
002200*                  ONE LIKE - IF IT IS ALREADY PRESENT IT IS      *
002300*                  REMOVED (UNLIKED), OTHERWISE IT IS ADDED       *
002400*                  (LIKED).  THE RESULTING LIKE COUNT FOR THE     *
002500*                  REVIEW IS RETURNED ON EVERY RESULT RECORD.     *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   RVLTRIN         00078       NONE             *
002900*                   RVLTROUT        00075       NONE             *
003000*                   USERS           00167       RCPSHR01         *
003100*                   REVIEWS         04090       RCPSHR05         *
003200*                   REVLIKES        00028       RCPSHR06         *
003300*                   NEWRLIKE        00028       RCPSHR06         *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG:                                                 *
003800*    DATE       WHO   TICKET     DESCRIPTION                     *
003900*    ---------- ----- ---------- ----------------------------    *
004000*    1992-08-02 GDS   RCP-0021   ORIGINAL PROGRAM.                *
004100*    1998-12-02 KTO   RCP-0102   Y2K - DATE FIELDS REVIEWED, NO    *
004200*                                CHANGE REQUIRED (NUMERIC KEYS     *
004300*                                ONLY).                           *
004400*    2012-08-02 KTO   RCP-0299   A REVIEW'S OWN AUTHOR MAY NOT     *
004500*                                LIKE IT - REJECTED HERE, NOT IN   *
004600*                                RSPB0007. SEE RCPSHR06 LOG.       *
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS VALID-YES-NO IS 'Y' 'N'
005500     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
005600     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT RVL-TRAN-IN    ASSIGN TO UTS-S-RVLTRIN
006100      ORGANIZATION IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-TRAN-IN.
006300
006400     SELECT RVL-TRAN-OUT   ASSIGN TO UTS-S-RVLTROUT
006500      ORGANIZATION IS     SEQUENTIAL
006600      FILE STATUS  IS     WRK-FS-TRAN-OUT.
006700
006800     SELECT USERS-IN       ASSIGN TO UTS-S-USERS
006900      ORGANIZATION IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-USERS-IN.
007100
007200     SELECT REVIEWS-IN     ASSIGN TO UTS-S-REVIEWS
007300      ORGANIZATION IS     SEQUENTIAL
007400      FILE STATUS  IS     WRK-FS-REV-IN.
007500
007600     SELECT RVLIKES-OLD    ASSIGN TO UTS-S-REVLIKES
007700      ORGANIZATION IS     SEQUENTIAL
007800      FILE STATUS  IS     WRK-FS-RVL-OLD.
007900
008000     SELECT RVLIKES-NEW    ASSIGN TO UTS-S-NEWRLIKE
008100      ORGANIZATION IS     SEQUENTIAL
008200      FILE STATUS  IS     WRK-FS-RVL-NEW.
008300
008400*================================================================*
008500*                  D A T A      D I V I S I O N                  *
008600*================================================================*
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  RVL-TRAN-IN
009000     RECORDING MODE IS F
009100     LABEL RECORD   IS STANDARD
009200     BLOCK CONTAINS 00 RECORDS.
009300 01  FD-REG-TRAN-IN                  PIC X(78).
009400
009500 FD  RVL-TRAN-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORD   IS STANDARD
009800     BLOCK CONTAINS 00 RECORDS.
009900 01  FD-REG-TRAN-OUT                 PIC X(75).
010000
010100 FD  USERS-IN
010200     RECORDING MODE IS F
010300     LABEL RECORD   IS STANDARD
010400     BLOCK CONTAINS 00 RECORDS.
010500 01  FD-REG-USERS-IN                 PIC X(167).
010600
010700 FD  REVIEWS-IN
010800     RECORDING MODE IS F
010900     LABEL RECORD   IS STANDARD
011000     BLOCK CONTAINS 00 RECORDS.
011100 01  FD-REG-REV-IN                   PIC X(4090).
011200
011300 FD  RVLIKES-OLD
011400     RECORDING MODE IS F
011500     LABEL RECORD   IS STANDARD
011600     BLOCK CONTAINS 00 RECORDS.
011700 01  FD-REG-RVL-OLD                  PIC X(28).
011800
011900 FD  RVLIKES-NEW
012000     RECORDING MODE IS F
012100     LABEL RECORD   IS STANDARD
012200     BLOCK CONTAINS 00 RECORDS.
012300 01  FD-REG-RVL-NEW                  PIC X(28).
012400
012500*-----------------------------------------------------------------*
012600*                  WORKING-STORAGE SECTION                        *
012700*-----------------------------------------------------------------*
012800 WORKING-STORAGE SECTION.
012900
013000 01  TRAN-RVLIKE-REC.
013100     05  TR-AUTHOR-ID                PIC 9(09).
013200     05  TR-PASSWORD                 PIC X(60).
013300     05  TR-REVIEW-ID                PIC 9(09).
013400 01  TRAN-RVLIKE-REC-X REDEFINES TRAN-RVLIKE-REC.
013500     05  TR-DUMP-VIEW                PIC X(78).
013600
013700 01  TROUT-RVLIKE-REC.
013800     05  TRO-AUTHOR-ID               PIC 9(09).
013900     05  TRO-REVIEW-ID               PIC 9(09).
014000     05  TRO-STATUS                  PIC X(08).
014100     05  TRO-REASON                  PIC X(40).
014200     05  TRO-LIKE-COUNT              PIC 9(09).
014300 01  TROUT-RVLIKE-REC-X REDEFINES TROUT-RVLIKE-REC.
014400     05  TRO-DUMP-VIEW               PIC X(75).
014500
014600 01  WRK-USERS-REG.
014700     COPY 'RCPSHR01'.
014800
014900 01  WRK-REV-REG.
015000     COPY 'RCPSHR05'.
015100 01  WRK-REV-REG-X REDEFINES WRK-REV-REG.
015200     05  WRK-REV-DUMP-VIEW           PIC X(4090).
015300
015400 01  WRK-RVL-REG.
015500     COPY 'RCPSHR06'.
015600 01  WRK-RVL-REG-X REDEFINES WRK-RVL-REG.
015700     05  WRK-RVL-DUMP-VIEW           PIC X(28).
015800
015900 01  WRK-USERS-TABLE.
016000     05  WRK-USERS-TABLE-MAX         PIC 9(05) COMP VALUE 20000.
016100     05  WRK-USERS-TABLE-COUNT       PIC 9(05) COMP VALUE ZEROES.
016200     05  WRK-USERS-TABLE-ROW OCCURS 20000 TIMES
016300             INDEXED BY UT-IDX.
016400         10  WRK-UT-AUTHOR-ID        PIC 9(09).
016500         10  WRK-UT-PASSWORD         PIC X(60).
016600         10  WRK-UT-IS-DELETED       PIC X(01).
016700
016800*    REVIEW-ID/AUTHOR-ID PAIRS ONLY - REVIEW-TEXT IS NOT NEEDED    *
016900*    HERE, ONLY ENOUGH TO CONFIRM A REVIEW EXISTS AND TO ENFORCE   *
017000*    THE SELF-LIKE GUARD.                                         *
017100 01  WRK-REVIEW-TABLE.
017200     05  WRK-RV-MAX                  PIC 9(05) COMP VALUE 20000.
017300     05  WRK-RV-COUNT                PIC 9(05) COMP VALUE ZEROES.
017400     05  WRK-RV-ROW OCCURS 20000 TIMES
017500             INDEXED BY RV-IDX.
017600         10  WRK-RV-REVIEW-ID         PIC 9(09).
017700         10  WRK-RV-AUTHOR-ID         PIC 9(09).
017800
017900 01  WRK-TRAN-TABLE.
018000     05  WRK-TRAN-TABLE-MAX          PIC 9(05) COMP VALUE 2000.
018100     05  WRK-TRAN-TABLE-COUNT        PIC 9(05) COMP VALUE ZEROES.
018200     05  WRK-TRAN-TABLE-ROW OCCURS 2000 TIMES
018300             INDEXED BY TT-IDX.
018400         10  WRK-TT-AUTHOR-ID        PIC 9(09).
018500         10  WRK-TT-REVIEW-ID        PIC 9(09).
018600         10  WRK-TT-VALID-SW         PIC X(01).
018700         10  WRK-TT-ACTION           PIC X(10).
018800         10  WRK-TT-REASON           PIC X(40).
018900         10  WRK-TT-MATCHED-SW       PIC X(01).
019000
019100*    ONE ROW PER DISTINCT REVIEW-ID TOUCHED THIS RUN - POPULATED  *
019200*    FROM WRK-TRAN-TABLE, THEN TALLIED AGAINST RVLIKES-NEW ONCE    *
019300*    THE TOGGLE PASS HAS FINISHED, SO EVERY RESULT RECORD CAN      *
019400*    CARRY THE REVIEW'S FINAL LIKE COUNT.                         *
019500 01  WRK-LIKE-COUNT-TAB.
019600     05  WRK-LC-MAX                  PIC 9(05) COMP VALUE 2000.
019700     05  WRK-LC-COUNT                PIC 9(05) COMP VALUE ZEROES.
019800     05  WRK-LC-ROW OCCURS 2000 TIMES
019900             INDEXED BY LC-IDX.
020000         10  WRK-LC-REVIEW-ID         PIC 9(09).
020100         10  WRK-LC-LIKES             PIC 9(09) COMP.
020200
020300 77  WRK-TRAN-IN-EOF                 PIC X(03) VALUE SPACES.
020400 77  WRK-USERS-IN-EOF                PIC X(03) VALUE SPACES.
020500 77  WRK-REV-IN-EOF                  PIC X(03) VALUE SPACES.
020600 77  WRK-RVL-IN-EOF                  PIC X(03) VALUE SPACES.
020700 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
020800     88  WRK-FOUND                       VALUE 'Y'.
020900     88  WRK-NOT-FOUND                   VALUE 'N'.
021000 77  WRK-TRAN-READ-COUNT             PIC 9(07) COMP VALUE ZEROES.
021100 77  WRK-LIKED-COUNT                 PIC 9(07) COMP VALUE ZEROES.
021200 77  WRK-UNLIKED-COUNT               PIC 9(07) COMP VALUE ZEROES.
021300 77  WRK-REJECT-COUNT                PIC 9(07) COMP VALUE ZEROES.
021400
021500*DATA FOR ERROR LOG:
021600 01  WRK-ERROR-LOG.
021700     03  WRK-PROGRAM                         PIC X(08) VALUE
021800                                                     'RSPB0009'  .
021900     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
022000     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
022100     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
022200     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
022300
022400 77  WRK-ABEND-PGM                           PIC X(08) VALUE
022500                                                     'ABENDPGM'  .
022600
022700 01  WRK-FILE-STATUS.
022800     03  WRK-FS-TRAN-IN                     PIC 9(02) VALUE ZEROS.
022900     03  WRK-FS-TRAN-OUT                    PIC 9(02) VALUE ZEROS.
023000     03  WRK-FS-USERS-IN                    PIC 9(02) VALUE ZEROS.
023100     03  WRK-FS-REV-IN                      PIC 9(02) VALUE ZEROS.
023200     03  WRK-FS-RVL-OLD                     PIC 9(02) VALUE ZEROS.
023300     03  WRK-FS-RVL-NEW                     PIC 9(02) VALUE ZEROS.
023400
023500 01  WRK-SYSTEM-DATE.
023600     03  YY                                 PIC 9(02) VALUE ZEROS.
023700     03  MM                                 PIC 9(02) VALUE ZEROS.
023800     03  DD                                 PIC 9(02) VALUE ZEROS.
023900 01  WRK-DATE-FORMATTED.                                          RCP-0102
024000     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
024100     03  FILLER                               PIC X(01) VALUE '-'.
024200     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
024300     03  FILLER                               PIC X(01) VALUE '-'.
024400     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
024500 01  WRK-SYSTEM-TIME.
024600     03  HOUR                               PIC 9(02) VALUE ZEROS.
024700     03  MINUTE                             PIC 9(02) VALUE ZEROS.
024800     03  SECOND                             PIC 9(02) VALUE ZEROS.
024900     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
025000 01  WRK-TIME-FORMATTED.
025100     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
025200     03  FILLER                               PIC X(01) VALUE ':'.
025300     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
025400     03  FILLER                               PIC X(01) VALUE ':'.
025500     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
025600*================================================================*
025700 PROCEDURE                       DIVISION.
025800*================================================================*
025900*----------------------------------------------------------------*
026000 0000-MAIN-PROCESS               SECTION.
026100*----------------------------------------------------------------*
026200     PERFORM 1000-INITIALIZE.
026300     PERFORM 2000-LOAD-USERS-TABLE.
026400     PERFORM 2200-LOAD-REVIEWS-TABLE.
026500     PERFORM 3000-LOAD-AND-VALIDATE-TRANS.
026600     PERFORM 4000-TOGGLE-AGAINST-MASTER.
026700     PERFORM 4500-COUNT-LIKES-PER-REVIEW.
026800     PERFORM 5000-WRITE-ALL-RESULTS.
026900     PERFORM 9000-FINALIZE.
027000*----------------------------------------------------------------*
027100 0000-99-EXIT.                   EXIT.
027200*----------------------------------------------------------------*
027300*----------------------------------------------------------------*
027400 1000-INITIALIZE                 SECTION.
027500*----------------------------------------------------------------*
027600     PERFORM 9100-GET-DATE-TIME.
027700
027800     OPEN INPUT  RVL-TRAN-IN.
027900     MOVE 'OPEN FILE RVLTRIN'    TO WRK-ERROR-MSG.
028000     PERFORM 8100-TEST-FS-TRAN-IN.
028100
028200     OPEN OUTPUT RVL-TRAN-OUT.
028300     MOVE 'OPEN FILE RVLTROUT'   TO WRK-ERROR-MSG.
028400     PERFORM 8100-TEST-FS-TRAN-OUT.
028500
028600     OPEN INPUT  USERS-IN.
028700     MOVE 'OPEN FILE USERS'      TO WRK-ERROR-MSG.
028800     PERFORM 8100-TEST-FS-USERS-IN.
028900
029000     OPEN INPUT  REVIEWS-IN.
029100     MOVE 'OPEN FILE REVIEWS'    TO WRK-ERROR-MSG.
029200     PERFORM 8100-TEST-FS-REV-IN.
029300*----------------------------------------------------------------*
029400 1000-99-EXIT.                   EXIT.
029500*----------------------------------------------------------------*
029600*----------------------------------------------------------------*
029700 2000-LOAD-USERS-TABLE            SECTION.
029800*----------------------------------------------------------------*
029900     PERFORM 2100-READ-USERS-IN.
030000
030100     PERFORM 2200-STORE-ONE-USER
030200         UNTIL WRK-USERS-IN-EOF EQUAL 'END'.
030300
030400     CLOSE USERS-IN.
030500*----------------------------------------------------------------*
030600 2000-99-EXIT.                   EXIT.
030700*----------------------------------------------------------------*
030800*----------------------------------------------------------------*
030900 2100-READ-USERS-IN               SECTION.
031000*----------------------------------------------------------------*
031100     MOVE 'READING FILE USERS'   TO WRK-ERROR-MSG.
031200
031300     READ USERS-IN                INTO WRK-USERS-REG.
031400
031500     PERFORM 8100-TEST-FS-USERS-IN.
031600
031700     IF WRK-FS-USERS-IN            EQUAL 10
031800        MOVE 'END'                TO WRK-USERS-IN-EOF
031900     END-IF.
032000*----------------------------------------------------------------*
032100 2100-99-EXIT.                   EXIT.
032200*----------------------------------------------------------------*
032300*----------------------------------------------------------------*
032400 2200-STORE-ONE-USER              SECTION.
032500*----------------------------------------------------------------*
032600     IF WRK-USERS-TABLE-COUNT      LESS WRK-USERS-TABLE-MAX
032700        ADD 1                     TO WRK-USERS-TABLE-COUNT
032800        SET UT-IDX                 TO WRK-USERS-TABLE-COUNT
032900        MOVE RCPSHR01-AUTHOR-ID    TO WRK-UT-AUTHOR-ID(UT-IDX)
033000        MOVE RCPSHR01-PASSWORD     TO WRK-UT-PASSWORD(UT-IDX)
033100        MOVE RCPSHR01-IS-DELETED   TO WRK-UT-IS-DELETED(UT-IDX)
033200     END-IF.
033300
033400     PERFORM 2100-READ-USERS-IN.
033500*----------------------------------------------------------------*
033600 2200-99-EXIT.                   EXIT.
033700*----------------------------------------------------------------*
033800*----------------------------------------------------------------*
033900 2200-LOAD-REVIEWS-TABLE          SECTION.
034000*----------------------------------------------------------------*
034100     PERFORM 2210-READ-REVIEWS-IN.
034200
034300     PERFORM 2220-STORE-ONE-REVIEW
034400         UNTIL WRK-REV-IN-EOF EQUAL 'END'.
034500
034600     CLOSE REVIEWS-IN.
034700*----------------------------------------------------------------*
034800 2200-99-EXIT.                   EXIT.
034900*----------------------------------------------------------------*
035000*----------------------------------------------------------------*
035100 2210-READ-REVIEWS-IN             SECTION.
035200*----------------------------------------------------------------*
035300     MOVE 'READING FILE REVIEWS'  TO WRK-ERROR-MSG.
035400
035500     READ REVIEWS-IN               INTO WRK-REV-REG.
035600
035700     PERFORM 8100-TEST-FS-REV-IN.
035800
035900     IF WRK-FS-REV-IN               EQUAL 10
036000        MOVE 'END'                 TO WRK-REV-IN-EOF
036100     END-IF.
036200*----------------------------------------------------------------*
036300 2210-99-EXIT.                   EXIT.
036400*----------------------------------------------------------------*
036500*----------------------------------------------------------------*
036600 2220-STORE-ONE-REVIEW            SECTION.
036700*----------------------------------------------------------------*
036800     IF WRK-RV-COUNT                LESS WRK-RV-MAX
036900        ADD 1                      TO WRK-RV-COUNT
037000        SET RV-IDX                  TO WRK-RV-COUNT
037100        MOVE RCPSHR05-REVIEW-ID     TO WRK-RV-REVIEW-ID(RV-IDX)
037200        MOVE RCPSHR05-AUTHOR-ID     TO WRK-RV-AUTHOR-ID(RV-IDX)
037300     END-IF.
037400
037500     PERFORM 2210-READ-REVIEWS-IN.
037600*----------------------------------------------------------------*
037700 2220-99-EXIT.                   EXIT.
037800*----------------------------------------------------------------*
037900*----------------------------------------------------------------*
038000 3000-LOAD-AND-VALIDATE-TRANS     SECTION.
038100*----------------------------------------------------------------*
038200     PERFORM 3100-READ-TRAN-IN.
038300
038400     PERFORM 3200-VALIDATE-ONE-TRAN
038500         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
038600
038700     CLOSE RVL-TRAN-IN.
038800*----------------------------------------------------------------*
038900 3000-99-EXIT.                   EXIT.
039000*----------------------------------------------------------------*
039100*----------------------------------------------------------------*
039200 3100-READ-TRAN-IN                SECTION.
039300*----------------------------------------------------------------*
039400     MOVE 'READING FILE RVLTRIN'  TO WRK-ERROR-MSG.
039500
039600     READ RVL-TRAN-IN               INTO TRAN-RVLIKE-REC.
039700
039800     PERFORM 8100-TEST-FS-TRAN-IN.
039900
040000     IF WRK-FS-TRAN-IN              EQUAL 10
040100        MOVE 'END'                 TO WRK-TRAN-IN-EOF
040200     ELSE
040300        ADD 1                      TO WRK-TRAN-READ-COUNT
040400     END-IF.
040500*----------------------------------------------------------------*
040600 3100-99-EXIT.                   EXIT.
040700*----------------------------------------------------------------*
040800*----------------------------------------------------------------*
040900 3200-VALIDATE-ONE-TRAN           SECTION.
041000*----------------------------------------------------------------*
041100     IF WRK-TRAN-TABLE-COUNT        LESS WRK-TRAN-TABLE-MAX
041200        ADD 1                      TO WRK-TRAN-TABLE-COUNT
041300        SET TT-IDX                  TO WRK-TRAN-TABLE-COUNT
041400        MOVE TR-AUTHOR-ID           TO WRK-TT-AUTHOR-ID(TT-IDX)
041500        MOVE TR-REVIEW-ID           TO WRK-TT-REVIEW-ID(TT-IDX)
041600        MOVE 'N'                    TO WRK-TT-MATCHED-SW(TT-IDX)
041700        MOVE SPACES                 TO WRK-TT-ACTION(TT-IDX)
041800        MOVE 'Y'                    TO WRK-TT-VALID-SW(TT-IDX)
041900
042000        SET WRK-NOT-FOUND           TO TRUE
042100        SET UT-IDX                  TO 1
042200        SEARCH WRK-USERS-TABLE-ROW VARYING UT-IDX
042300           AT END
042400              SET WRK-NOT-FOUND     TO TRUE
042500           WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL TR-AUTHOR-ID
042600              SET WRK-FOUND         TO TRUE
042700        END-SEARCH.
042800
042900        IF WRK-NOT-FOUND
043000           MOVE 'N'                    TO WRK-TT-VALID-SW(TT-IDX)
043100           MOVE 'REJECTED'             TO WRK-TT-ACTION(TT-IDX)
043200           MOVE 'AUTHOR NOT FOUND'     TO WRK-TT-REASON(TT-IDX)
043300        ELSE
043400           IF WRK-UT-IS-DELETED(UT-IDX) EQUAL 'Y'
043500              MOVE 'N'                 TO WRK-TT-VALID-SW(TT-IDX)
043600              MOVE 'REJECTED'          TO WRK-TT-ACTION(TT-IDX)
043700              MOVE 'AUTHOR NOT ACTIVE' TO WRK-TT-REASON(TT-IDX)
043800           ELSE
043900              IF WRK-UT-PASSWORD(UT-IDX) NOT EQUAL TR-PASSWORD
044000               MOVE 'N'                 TO WRK-TT-VALID-SW(TT-IDX)
044100                 MOVE 'REJECTED'          TO WRK-TT-ACTION(TT-IDX)
044200                 MOVE 'PASSWORD MISMATCH' TO WRK-TT-REASON(TT-IDX)
044300              ELSE
044400                 PERFORM 3300-CHECK-REVIEW-AND-SELF
044500              END-IF
044600           END-IF
044700        END-IF
044800
044900        PERFORM 3400-COLLECT-LIKE-COUNT-ROW
045000     END-IF.
045100
045200     PERFORM 3100-READ-TRAN-IN.
045300*----------------------------------------------------------------*
045400 3200-99-EXIT.                   EXIT.
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 3300-CHECK-REVIEW-AND-SELF       SECTION.
045800*----------------------------------------------------------------*
045900     SET WRK-NOT-FOUND               TO TRUE.
046000     SET RV-IDX                      TO 1.
046100     SEARCH WRK-RV-ROW VARYING RV-IDX
046200        AT END
046300           SET WRK-NOT-FOUND         TO TRUE
046400        WHEN WRK-RV-REVIEW-ID(RV-IDX) EQUAL TR-REVIEW-ID
046500           SET WRK-FOUND             TO TRUE
046600     END-SEARCH.
046700
046800     IF WRK-NOT-FOUND
046900        MOVE 'N'                      TO WRK-TT-VALID-SW(TT-IDX)
047000        MOVE 'REJECTED'               TO WRK-TT-ACTION(TT-IDX)
047100        MOVE 'REVIEW NOT FOUND'       TO WRK-TT-REASON(TT-IDX)
047200     ELSE
047300        IF WRK-RV-AUTHOR-ID(RV-IDX)   EQUAL TR-AUTHOR-ID
047400           MOVE 'N'                   TO WRK-TT-VALID-SW(TT-IDX)
047500           MOVE 'REJECTED'            TO WRK-TT-ACTION(TT-IDX)
047600           MOVE 'SELF-LIKE NOT ALLOWED'                           RCP-0299
047700                                      TO WRK-TT-REASON(TT-IDX)
047800        END-IF
047900     END-IF.
048000*----------------------------------------------------------------*
048100 3300-99-EXIT.                   EXIT.
048200*----------------------------------------------------------------*
048300*----------------------------------------------------------------*
048400 3400-COLLECT-LIKE-COUNT-ROW      SECTION.
048500*----------------------------------------------------------------*
048600     SET WRK-NOT-FOUND               TO TRUE.
048700     SET LC-IDX                      TO 1.
048800     SEARCH WRK-LC-ROW VARYING LC-IDX
048900        AT END
049000           SET WRK-NOT-FOUND         TO TRUE
049100        WHEN WRK-LC-REVIEW-ID(LC-IDX) EQUAL TR-REVIEW-ID
049200           SET WRK-FOUND             TO TRUE
049300     END-SEARCH.
049400
049500     IF WRK-NOT-FOUND
049600        IF WRK-LC-COUNT               LESS WRK-LC-MAX
049700           ADD 1                     TO WRK-LC-COUNT
049800           SET LC-IDX                 TO WRK-LC-COUNT
049900           MOVE TR-REVIEW-ID          TO WRK-LC-REVIEW-ID(LC-IDX)
050000           MOVE ZEROES                TO WRK-LC-LIKES(LC-IDX)
050100        END-IF
050200     END-IF.
050300*----------------------------------------------------------------*
050400 3400-99-EXIT.                   EXIT.
050500*----------------------------------------------------------------*
050600*----------------------------------------------------------------*
050700 4000-TOGGLE-AGAINST-MASTER       SECTION.
050800*----------------------------------------------------------------*
050900     OPEN INPUT  RVLIKES-OLD.
051000     MOVE 'OPEN FILE REVLIKES'   TO WRK-ERROR-MSG.
051100     PERFORM 8200-TEST-FS-RVL-OLD.
051200
051300     OPEN OUTPUT RVLIKES-NEW.
051400     MOVE 'OPEN FILE NEWRLIKE'   TO WRK-ERROR-MSG.
051500     PERFORM 8200-TEST-FS-RVL-NEW.
051600
051700     PERFORM 4100-READ-RVLIKES-OLD.
051800
051900     PERFORM 4200-PROCESS-ONE-LIKE
052000         UNTIL WRK-RVL-IN-EOF EQUAL 'END'.
052100
052200     PERFORM 4300-APPEND-NEW-LIKES
052300         VARYING TT-IDX FROM 1 BY 1
052400         UNTIL TT-IDX GREATER WRK-TRAN-TABLE-COUNT.
052500
052600     CLOSE RVLIKES-OLD, RVLIKES-NEW.
052700*----------------------------------------------------------------*
052800 4000-99-EXIT.                   EXIT.
052900*----------------------------------------------------------------*
053000*----------------------------------------------------------------*
053100 4100-READ-RVLIKES-OLD            SECTION.
053200*----------------------------------------------------------------*
053300     MOVE 'READING FILE REVLIKES'  TO WRK-ERROR-MSG.
053400
053500     READ RVLIKES-OLD               INTO WRK-RVL-REG.
053600
053700     PERFORM 8200-TEST-FS-RVL-OLD.
053800
053900     IF WRK-FS-RVL-OLD               EQUAL 10
054000        MOVE 'END'                  TO WRK-RVL-IN-EOF
054100     END-IF.
054200*----------------------------------------------------------------*
054300 4100-99-EXIT.                   EXIT.
054400*----------------------------------------------------------------*
054500*----------------------------------------------------------------*
054600 4200-PROCESS-ONE-LIKE            SECTION.
054700*----------------------------------------------------------------*
054800     SET WRK-NOT-FOUND               TO TRUE.
054900     SET TT-IDX                      TO 1.
055000     SEARCH WRK-TRAN-TABLE-ROW VARYING TT-IDX
055100        AT END
055200           SET WRK-NOT-FOUND         TO TRUE
055300        WHEN WRK-TT-VALID-SW(TT-IDX)    EQUAL 'Y'
055400             AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
055500             AND WRK-TT-AUTHOR-ID(TT-IDX)   EQUAL
055600                                      RCPSHR06-AUTHOR-ID
055700             AND WRK-TT-REVIEW-ID(TT-IDX)   EQUAL
055800                                      RCPSHR06-REVIEW-ID
055900           SET WRK-FOUND             TO TRUE
056000     END-SEARCH.
056100
056200     IF WRK-FOUND
056300        MOVE 'Y'                     TO WRK-TT-MATCHED-SW(TT-IDX)
056400        MOVE 'UNLIKED'               TO WRK-TT-ACTION(TT-IDX)
056500        MOVE 'LIKE REMOVED'          TO WRK-TT-REASON(TT-IDX)
056600        ADD 1                       TO WRK-UNLIKED-COUNT
056700     ELSE
056800        MOVE WRK-RVL-REG              TO FD-REG-RVL-NEW
056900        WRITE FD-REG-RVL-NEW
057000
057100        MOVE 'WRITING FILE NEWRLIKE'  TO WRK-ERROR-MSG
057200        PERFORM 8200-TEST-FS-RVL-NEW
057300
057400        PERFORM 4250-BUMP-LIKE-COUNT
057500     END-IF.
057600
057700     PERFORM 4100-READ-RVLIKES-OLD.
057800*----------------------------------------------------------------*
057900 4200-99-EXIT.                   EXIT.
058000*----------------------------------------------------------------*
058100*----------------------------------------------------------------*
058200 4250-BUMP-LIKE-COUNT             SECTION.
058300*----------------------------------------------------------------*
058400     SET WRK-NOT-FOUND               TO TRUE.
058500     SET LC-IDX                      TO 1.
058600     SEARCH WRK-LC-ROW VARYING LC-IDX
058700        AT END
058800           SET WRK-NOT-FOUND         TO TRUE
058900        WHEN WRK-LC-REVIEW-ID(LC-IDX) EQUAL RCPSHR06-REVIEW-ID
059000           SET WRK-FOUND             TO TRUE
059100     END-SEARCH.
059200
059300     IF WRK-FOUND
059400        ADD 1                        TO WRK-LC-LIKES(LC-IDX)
059500     END-IF.
059600*----------------------------------------------------------------*
059700 4250-99-EXIT.                   EXIT.
059800*----------------------------------------------------------------*
059900*----------------------------------------------------------------*
060000 4300-APPEND-NEW-LIKES            SECTION.
060100*----------------------------------------------------------------*
060200     IF WRK-TT-VALID-SW(TT-IDX)    EQUAL 'Y'
060300        AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
060400        MOVE SPACES                      TO WRK-RVL-REG
060500        MOVE WRK-TT-REVIEW-ID(TT-IDX)    TO RCPSHR06-REVIEW-ID
060600        MOVE WRK-TT-AUTHOR-ID(TT-IDX)    TO RCPSHR06-AUTHOR-ID
060700
060800        MOVE WRK-RVL-REG                 TO FD-REG-RVL-NEW
060900        WRITE FD-REG-RVL-NEW
061000
061100        MOVE 'WRITING FILE NEWRLIKE'     TO WRK-ERROR-MSG
061200        PERFORM 8200-TEST-FS-RVL-NEW
061300
061400        PERFORM 4350-BUMP-LIKE-COUNT-TRAN
061500
061600        MOVE 'LIKED'                     TO WRK-TT-ACTION(TT-IDX)
061700        MOVE 'LIKE ADDED'                TO WRK-TT-REASON(TT-IDX)
061800        ADD 1                           TO WRK-LIKED-COUNT
061900     END-IF.
062000*----------------------------------------------------------------*
062100 4300-99-EXIT.                   EXIT.
062200*----------------------------------------------------------------*
062300*----------------------------------------------------------------*
062400 4350-BUMP-LIKE-COUNT-TRAN        SECTION.
062500*----------------------------------------------------------------*
062600     SET WRK-NOT-FOUND               TO TRUE.
062700     SET LC-IDX                      TO 1.
062800     SEARCH WRK-LC-ROW VARYING LC-IDX
062900        AT END
063000           SET WRK-NOT-FOUND         TO TRUE
063100      WHEN WRK-LC-REVIEW-ID(LC-IDX) EQUAL WRK-TT-REVIEW-ID(TT-IDX)
063200           SET WRK-FOUND             TO TRUE
063300     END-SEARCH.
063400
063500     IF WRK-FOUND
063600        ADD 1                        TO WRK-LC-LIKES(LC-IDX)
063700     END-IF.
063800*----------------------------------------------------------------*
063900 4350-99-EXIT.                   EXIT.
064000*----------------------------------------------------------------*
064100*----------------------------------------------------------------*
064200 4500-COUNT-LIKES-PER-REVIEW      SECTION.
064300*----------------------------------------------------------------*
064400*    PLACEHOLDER SECTION HEADER FOR FLOW SYMMETRY - THE COUNTS    *
064500*    ARE ALREADY CURRENT AS OF 4000-TOGGLE-AGAINST-MASTER, SINCE   *
064600*    EACH WRITE/SKIP THERE BUMPS WRK-LC-LIKES IN STEP.            *
064700     CONTINUE.
064800*----------------------------------------------------------------*
064900 4500-99-EXIT.                   EXIT.
065000*----------------------------------------------------------------*
065100*----------------------------------------------------------------*
065200 5000-WRITE-ALL-RESULTS           SECTION.
065300*----------------------------------------------------------------*
065400     PERFORM 5100-WRITE-ONE-RESULT
065500         VARYING TT-IDX FROM 1 BY 1
065600         UNTIL TT-IDX GREATER WRK-TRAN-TABLE-COUNT.
065700
065800     CLOSE RVL-TRAN-OUT.
065900*----------------------------------------------------------------*
066000 5000-99-EXIT.                   EXIT.
066100*----------------------------------------------------------------*
066200*----------------------------------------------------------------*
066300 5100-WRITE-ONE-RESULT            SECTION.
066400*----------------------------------------------------------------*
066500     MOVE WRK-TT-AUTHOR-ID(TT-IDX)     TO TRO-AUTHOR-ID.
066600     MOVE WRK-TT-REVIEW-ID(TT-IDX)     TO TRO-REVIEW-ID.
066700
066800     IF WRK-TT-VALID-SW(TT-IDX)        EQUAL 'Y'
066900        MOVE 'ACCEPTED'                 TO TRO-STATUS
067000     ELSE
067100        MOVE 'REJECTED'                 TO TRO-STATUS
067200        ADD 1                          TO WRK-REJECT-COUNT
067300     END-IF.
067400
067500     MOVE WRK-TT-REASON(TT-IDX)         TO TRO-REASON.
067600
067700     SET WRK-NOT-FOUND                  TO TRUE.
067800     SET LC-IDX                         TO 1.
067900     SEARCH WRK-LC-ROW VARYING LC-IDX
068000        AT END
068100           SET WRK-NOT-FOUND            TO TRUE
068200        WHEN WRK-LC-REVIEW-ID(LC-IDX)   EQUAL
068300                                 WRK-TT-REVIEW-ID(TT-IDX)
068400           SET WRK-FOUND                TO TRUE
068500     END-SEARCH.
068600
068700     IF WRK-FOUND
068800        MOVE WRK-LC-LIKES(LC-IDX)        TO TRO-LIKE-COUNT
068900     ELSE
069000        MOVE ZEROES                      TO TRO-LIKE-COUNT
069100     END-IF.
069200
069300     MOVE TROUT-RVLIKE-REC               TO FD-REG-TRAN-OUT.
069400     WRITE FD-REG-TRAN-OUT.
069500
069600     MOVE 'WRITING FILE RVLTROUT'        TO WRK-ERROR-MSG.
069700     PERFORM 8100-TEST-FS-TRAN-OUT.
069800*----------------------------------------------------------------*
069900 5100-99-EXIT.                   EXIT.
070000*----------------------------------------------------------------*
070100*----------------------------------------------------------------*
070200 8100-TEST-FS-TRAN-IN             SECTION.
070300*----------------------------------------------------------------*
070400     IF WRK-FS-TRAN-IN             NOT EQUAL ZEROS AND 10
070500        MOVE WRK-FS-TRAN-IN        TO WRK-ERROR-CODE
070600        PERFORM 9999-CALL-ABEND-PGM
070700     END-IF.
070800*----------------------------------------------------------------*
070900 8100-99-EXIT.                   EXIT.
071000*----------------------------------------------------------------*
071100*----------------------------------------------------------------*
071200 8100-TEST-FS-TRAN-OUT            SECTION.
071300*----------------------------------------------------------------*
071400     IF WRK-FS-TRAN-OUT            NOT EQUAL ZEROS
071500        MOVE WRK-FS-TRAN-OUT       TO WRK-ERROR-CODE
071600        PERFORM 9999-CALL-ABEND-PGM
071700     END-IF.
071800*----------------------------------------------------------------*
071900 8100-99-EXIT.                   EXIT.
072000*----------------------------------------------------------------*
072100*----------------------------------------------------------------*
072200 8100-TEST-FS-USERS-IN            SECTION.
072300*----------------------------------------------------------------*
072400     IF WRK-FS-USERS-IN            NOT EQUAL ZEROS AND 10
072500        MOVE WRK-FS-USERS-IN       TO WRK-ERROR-CODE
072600        PERFORM 9999-CALL-ABEND-PGM
072700     END-IF.
072800*----------------------------------------------------------------*
072900 8100-99-EXIT.                   EXIT.
073000*----------------------------------------------------------------*
073100*----------------------------------------------------------------*
073200 8100-TEST-FS-REV-IN              SECTION.
073300*----------------------------------------------------------------*
073400     IF WRK-FS-REV-IN              NOT EQUAL ZEROS AND 10
073500        MOVE WRK-FS-REV-IN         TO WRK-ERROR-CODE
073600        PERFORM 9999-CALL-ABEND-PGM
073700     END-IF.
073800*----------------------------------------------------------------*
073900 8100-99-EXIT.                   EXIT.
074000*----------------------------------------------------------------*
074100*----------------------------------------------------------------*
074200 8200-TEST-FS-RVL-OLD             SECTION.
074300*----------------------------------------------------------------*
074400     IF WRK-FS-RVL-OLD             NOT EQUAL ZEROS AND 10
074500        MOVE WRK-FS-RVL-OLD        TO WRK-ERROR-CODE
074600        PERFORM 9999-CALL-ABEND-PGM
074700     END-IF.
074800*----------------------------------------------------------------*
074900 8200-99-EXIT.                   EXIT.
075000*----------------------------------------------------------------*
075100*----------------------------------------------------------------*
075200 8200-TEST-FS-RVL-NEW             SECTION.
075300*----------------------------------------------------------------*
075400     IF WRK-FS-RVL-NEW             NOT EQUAL ZEROS
075500        MOVE WRK-FS-RVL-NEW        TO WRK-ERROR-CODE
075600        PERFORM 9999-CALL-ABEND-PGM
075700     END-IF.
075800*----------------------------------------------------------------*
075900 8200-99-EXIT.                   EXIT.
076000*----------------------------------------------------------------*
076100*----------------------------------------------------------------*
076200 9100-GET-DATE-TIME               SECTION.
076300*----------------------------------------------------------------*
076400     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
076500     MOVE YY                       TO YYYY-FORMATTED.
076600     MOVE MM                       TO MM-FORMATTED.
076700     MOVE DD                       TO DD-FORMATTED.
076800     ADD  2000                     TO YYYY-FORMATTED.
076900
077000     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
077100     MOVE HOUR                     TO HOUR-FORMATTED.
077200     MOVE MINUTE                   TO MINUTE-FORMATTED.
077300     MOVE SECOND                   TO SECOND-FORMATTED.
077400*----------------------------------------------------------------*
077500 9100-99-EXIT.                   EXIT.
077600*----------------------------------------------------------------*
077700*----------------------------------------------------------------*
077800 9000-FINALIZE                    SECTION.
077900*----------------------------------------------------------------*
078000     DISPLAY '***************************'.
078100     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
078200     DISPLAY '***************************'.
078300     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
078400     DISPLAY '*-------------------------*'.
078500     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-TABLE-COUNT '*'.
078600     DISPLAY '*LIKED................:' WRK-LIKED-COUNT '*'.
078700     DISPLAY '*UNLIKED.............:' WRK-UNLIKED-COUNT '*'.
078800     DISPLAY '*REJECTED............:' WRK-REJECT-COUNT '*'.
078900     DISPLAY '*-------------------------*'.
079000     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
079100     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
079200     DISPLAY '***************************'.
079300
079400     STOP RUN.
079500*----------------------------------------------------------------*
079600 9000-99-EXIT.                   EXIT.
079700*----------------------------------------------------------------*
079800*----------------------------------------------------------------*
079900 9999-CALL-ABEND-PGM              SECTION.
080000*----------------------------------------------------------------*
080100     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
080200     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
080300     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
080400*----------------------------------------------------------------*
080500 9999-99-EXIT.                   EXIT.
080600*----------------------------------------------------------------*
