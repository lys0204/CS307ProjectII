000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0005.
000600 AUTHOR.         GERALDO DE SOUZA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   14/04/1992.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0005.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: GERALDO DE SOUZA                              *
001600*    DATE........: 14/04/1992                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: APPLIES FOLLOW/UNFOLLOW REQUESTS AGAINST THE   *
002100*                  USER-FOLLOWS MASTER.  EACH TRANSACTION TOGGLES *
002200*                  ONE EDGE - IF IT IS ALREADY PRESENT IT IS      *
002300*                  REMOVED (UNFOLLOWED), OTHERWISE IT IS ADDED    *
002400*                  (FOLLOWED).                                    *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   FLWTRIN         00078       NONE             *
002800*                   FLWTROUT        00066       NONE             *
002900*                   USERS           00167       RCPSHR01         *
003000*                   USERFLWS        00028       RCPSHR07         *
003100*                   NEWFLWS         00028       RCPSHR07         *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*    CHANGE LOG:                                                 *
003600*    DATE       WHO   TICKET     DESCRIPTION                     *
003700*    ---------- ----- ---------- ----------------------------    *
003800*    1992-04-14 GDS   RCP-0019   ORIGINAL PROGRAM.                *
003900*    1994-09-02 GDS   RCP-0052   SELF-FOLLOW REQUESTS NOW REJECTED*
004000*                                INSTEAD OF ABENDING.             *
004100*    1998-12-02 KTO   RCP-0102   Y2K - DATE FIELDS REVIEWED, NO   *
004200*                                CHANGE REQUIRED (NUMERIC KEYS    *
004300*                                ONLY).                           *
004400*    2003-11-19 GDS   RCP-0191   FOLLOWEE MUST NOW BE AN ACTIVE   *
004500*                                (NON-DELETED) USER, NOT MERELY   *
004600*                                AN EXISTING AUTHOR-ID.           *
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS VALID-YES-NO IS 'Y' 'N'
005500     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
005600     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT FLW-TRAN-IN    ASSIGN TO UTS-S-FLWTRIN
006100      ORGANIZATION IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-TRAN-IN.
006300
006400     SELECT FLW-TRAN-OUT   ASSIGN TO UTS-S-FLWTROUT
006500      ORGANIZATION IS     SEQUENTIAL
006600      FILE STATUS  IS     WRK-FS-TRAN-OUT.
006700
006800     SELECT USERS-IN       ASSIGN TO UTS-S-USERS
006900      ORGANIZATION IS     SEQUENTIAL
007000      FILE STATUS  IS     WRK-FS-USERS-IN.
007100
007200     SELECT FOLLOWS-OLD    ASSIGN TO UTS-S-USERFLWS
007300      ORGANIZATION IS     SEQUENTIAL
007400      FILE STATUS  IS     WRK-FS-FLWS-OLD.
007500
007600     SELECT FOLLOWS-NEW    ASSIGN TO UTS-S-NEWFLWS
007700      ORGANIZATION IS     SEQUENTIAL
007800      FILE STATUS  IS     WRK-FS-FLWS-NEW.
007900
008000*================================================================*
008100*                  D A T A      D I V I S I O N                  *
008200*================================================================*
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  FLW-TRAN-IN
008600     RECORDING MODE IS F
008700     LABEL RECORD   IS STANDARD
008800     BLOCK CONTAINS 00 RECORDS.
008900 01  FD-REG-TRAN-IN                  PIC X(78).
009000
009100 FD  FLW-TRAN-OUT
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01  FD-REG-TRAN-OUT                 PIC X(66).
009600
009700 FD  USERS-IN
009800     RECORDING MODE IS F
009900     LABEL RECORD   IS STANDARD
010000     BLOCK CONTAINS 00 RECORDS.
010100 01  FD-REG-USERS-IN                 PIC X(167).
010200
010300 FD  FOLLOWS-OLD
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01  FD-REG-FLWS-OLD                 PIC X(28).
010800
010900 FD  FOLLOWS-NEW
011000     RECORDING MODE IS F
011100     LABEL RECORD   IS STANDARD
011200     BLOCK CONTAINS 00 RECORDS.
011300 01  FD-REG-FLWS-NEW                 PIC X(28).
011400
011500*-----------------------------------------------------------------*
011600*                  WORKING-STORAGE SECTION                        *
011700*-----------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900
012000 01  TRAN-FOLLOW-REC.
012100     05  TR-FOLLOWER-ID              PIC 9(09).
012200     05  TR-PASSWORD                 PIC X(60).
012300     05  TR-FOLLOWING-ID             PIC 9(09).
012400 01  TRAN-FOLLOW-REC-X REDEFINES TRAN-FOLLOW-REC.
012500     05  TR-DUMP-VIEW                PIC X(78).
012600
012700 01  TROUT-FOLLOW-REC.
012800     05  TRO-FOLLOWER-ID             PIC 9(09).
012900     05  TRO-FOLLOWING-ID            PIC 9(09).
013000     05  TRO-STATUS                  PIC X(08).
013100     05  TRO-REASON                  PIC X(40).
013200 01  TROUT-FOLLOW-REC-X REDEFINES TROUT-FOLLOW-REC.
013300     05  TRO-DUMP-VIEW               PIC X(66).
013400
013500 01  WRK-USERS-REG.
013600     COPY 'RCPSHR01'.
013700
013800 01  WRK-FOLLOW-REG.
013900     COPY 'RCPSHR07'.
014000 01  WRK-FOLLOW-REG-X REDEFINES WRK-FOLLOW-REG.
014100     05  WRK-FOLLOW-DUMP-VIEW        PIC X(28).
014200
014300 01  WRK-USERS-TABLE.
014400     05  WRK-USERS-TABLE-MAX         PIC 9(05) COMP VALUE 20000.
014500     05  WRK-USERS-TABLE-COUNT       PIC 9(05) COMP VALUE ZEROES.
014600     05  WRK-USERS-TABLE-ROW OCCURS 20000 TIMES
014700             INDEXED BY UT-IDX.
014800         10  WRK-UT-AUTHOR-ID        PIC 9(09).
014900         10  WRK-UT-PASSWORD         PIC X(60).
015000         10  WRK-UT-IS-DELETED       PIC X(01).
015100
015200 01  WRK-TRAN-TABLE.
015300     05  WRK-TRAN-TABLE-MAX          PIC 9(05) COMP VALUE 2000.
015400     05  WRK-TRAN-TABLE-COUNT        PIC 9(05) COMP VALUE ZEROES.
015500     05  WRK-TRAN-TABLE-ROW OCCURS 2000 TIMES
015600             INDEXED BY TT-IDX.
015700         10  WRK-TT-FOLLOWER-ID      PIC 9(09).
015800         10  WRK-TT-FOLLOWING-ID     PIC 9(09).
015900         10  WRK-TT-VALID-SW         PIC X(01).
016000         10  WRK-TT-ACTION           PIC X(10).
016100         10  WRK-TT-REASON           PIC X(40).
016200         10  WRK-TT-MATCHED-SW       PIC X(01).
016300
016400 77  WRK-TRAN-IN-EOF                 PIC X(03) VALUE SPACES.
016500 77  WRK-USERS-IN-EOF                PIC X(03) VALUE SPACES.
016600 77  WRK-FLWS-IN-EOF                 PIC X(03) VALUE SPACES.
016700 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
016800     88  WRK-FOUND                       VALUE 'Y'.
016900     88  WRK-NOT-FOUND                   VALUE 'N'.
017000 77  WRK-TRAN-READ-COUNT             PIC 9(07) COMP VALUE ZEROES.
017100 77  WRK-USERS-READ-COUNT            PIC 9(07) COMP VALUE ZEROES.
017200 77  WRK-FLWS-READ-COUNT             PIC 9(07) COMP VALUE ZEROES.
017300 77  WRK-FLWS-WRITE-COUNT            PIC 9(07) COMP VALUE ZEROES.
017400 77  WRK-FOLLOWED-COUNT              PIC 9(07) COMP VALUE ZEROES.
017500 77  WRK-UNFOLLOWED-COUNT            PIC 9(07) COMP VALUE ZEROES.
017600 77  WRK-REJECT-COUNT                PIC 9(07) COMP VALUE ZEROES.
017700
017800*DATA FOR ERROR LOG:
017900 01  WRK-ERROR-LOG.
018000     03  WRK-PROGRAM                         PIC X(08) VALUE
018100                                                     'RSPB0005'  .
018200     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
018300     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
018400     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
018500     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
018600
018700 77  WRK-ABEND-PGM                           PIC X(08) VALUE
018800                                                     'ABENDPGM'  .
018900
019000 01  WRK-FILE-STATUS.
019100     03  WRK-FS-TRAN-IN                     PIC 9(02) VALUE ZEROS.
019200     03  WRK-FS-TRAN-OUT                    PIC 9(02) VALUE ZEROS.
019300     03  WRK-FS-USERS-IN                    PIC 9(02) VALUE ZEROS.
019400     03  WRK-FS-FLWS-OLD                    PIC 9(02) VALUE ZEROS.
019500     03  WRK-FS-FLWS-NEW                    PIC 9(02) VALUE ZEROS.
019600
019700 01  WRK-SYSTEM-DATE.
019800     03  YY                                 PIC 9(02) VALUE ZEROS.
019900     03  MM                                 PIC 9(02) VALUE ZEROS.
020000     03  DD                                 PIC 9(02) VALUE ZEROS.
020100 01  WRK-DATE-FORMATTED.                                          RCP-0102
020200     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
020300     03  FILLER                               PIC X(01) VALUE '-'.
020400     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
020500     03  FILLER                               PIC X(01) VALUE '-'.
020600     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
020700 01  WRK-SYSTEM-TIME.
020800     03  HOUR                               PIC 9(02) VALUE ZEROS.
020900     03  MINUTE                             PIC 9(02) VALUE ZEROS.
021000     03  SECOND                             PIC 9(02) VALUE ZEROS.
021100     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
021200 01  WRK-TIME-FORMATTED.
021300     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
021400     03  FILLER                               PIC X(01) VALUE ':'.
021500     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
021600     03  FILLER                               PIC X(01) VALUE ':'.
021700     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
021800*================================================================*
021900 PROCEDURE                       DIVISION.
022000*================================================================*
022100*----------------------------------------------------------------*
022200 0000-MAIN-PROCESS               SECTION.
022300*----------------------------------------------------------------*
022400     PERFORM 1000-INITIALIZE.
022500     PERFORM 2000-LOAD-USERS-TABLE.
022600     PERFORM 3000-LOAD-AND-VALIDATE-TRANS.
022700     PERFORM 4000-TOGGLE-AGAINST-MASTER.
022800     PERFORM 5000-WRITE-ALL-RESULTS.
022900     PERFORM 9000-FINALIZE.
023000*----------------------------------------------------------------*
023100 0000-99-EXIT.                   EXIT.
023200*----------------------------------------------------------------*
023300*----------------------------------------------------------------*
023400 1000-INITIALIZE                 SECTION.
023500*----------------------------------------------------------------*
023600     PERFORM 9100-GET-DATE-TIME.
023700
023800     OPEN INPUT  FLW-TRAN-IN.
023900     MOVE 'OPEN FILE FLWTRIN'    TO WRK-ERROR-MSG.
024000     PERFORM 8100-TEST-FS-TRAN-IN.
024100
024200     OPEN OUTPUT FLW-TRAN-OUT.
024300     MOVE 'OPEN FILE FLWTROUT'   TO WRK-ERROR-MSG.
024400     PERFORM 8100-TEST-FS-TRAN-OUT.
024500
024600     OPEN INPUT  USERS-IN.
024700     MOVE 'OPEN FILE USERS'      TO WRK-ERROR-MSG.
024800     PERFORM 8100-TEST-FS-USERS-IN.
024900*----------------------------------------------------------------*
025000 1000-99-EXIT.                   EXIT.
025100*----------------------------------------------------------------*
025200*----------------------------------------------------------------*
025300 2000-LOAD-USERS-TABLE            SECTION.
025400*----------------------------------------------------------------*
025500     PERFORM 2100-READ-USERS-IN.
025600
025700     PERFORM 2200-STORE-ONE-USER
025800         UNTIL WRK-USERS-IN-EOF EQUAL 'END'.
025900
026000     CLOSE USERS-IN.
026100*----------------------------------------------------------------*
026200 2000-99-EXIT.                   EXIT.
026300*----------------------------------------------------------------*
026400*----------------------------------------------------------------*
026500 2100-READ-USERS-IN               SECTION.
026600*----------------------------------------------------------------*
026700     MOVE 'READING FILE USERS'   TO WRK-ERROR-MSG.
026800
026900     READ USERS-IN                INTO WRK-USERS-REG.
027000
027100     PERFORM 8100-TEST-FS-USERS-IN.
027200
027300     IF WRK-FS-USERS-IN            EQUAL 10
027400        MOVE 'END'                TO WRK-USERS-IN-EOF
027500     ELSE
027600        ADD 1                     TO WRK-USERS-READ-COUNT
027700     END-IF.
027800*----------------------------------------------------------------*
027900 2100-99-EXIT.                   EXIT.
028000*----------------------------------------------------------------*
028100*----------------------------------------------------------------*
028200 2200-STORE-ONE-USER              SECTION.
028300*----------------------------------------------------------------*
028400     IF WRK-USERS-TABLE-COUNT      LESS WRK-USERS-TABLE-MAX
028500        ADD 1                     TO WRK-USERS-TABLE-COUNT
028600        SET UT-IDX                 TO WRK-USERS-TABLE-COUNT
028700        MOVE RCPSHR01-AUTHOR-ID    TO WRK-UT-AUTHOR-ID(UT-IDX)
028800        MOVE RCPSHR01-PASSWORD     TO WRK-UT-PASSWORD(UT-IDX)
028900        MOVE RCPSHR01-IS-DELETED   TO WRK-UT-IS-DELETED(UT-IDX)
029000     END-IF.
029100
029200     PERFORM 2100-READ-USERS-IN.
029300*----------------------------------------------------------------*
029400 2200-99-EXIT.                   EXIT.
029500*----------------------------------------------------------------*
029600*----------------------------------------------------------------*
029700 3000-LOAD-AND-VALIDATE-TRANS     SECTION.
029800*----------------------------------------------------------------*
029900     PERFORM 3100-READ-TRAN-IN.
030000
030100     PERFORM 3200-VALIDATE-ONE-TRAN
030200         UNTIL WRK-TRAN-IN-EOF EQUAL 'END'.
030300
030400     CLOSE FLW-TRAN-IN.
030500*----------------------------------------------------------------*
030600 3000-99-EXIT.                   EXIT.
030700*----------------------------------------------------------------*
030800*----------------------------------------------------------------*
030900 3100-READ-TRAN-IN                SECTION.
031000*----------------------------------------------------------------*
031100     MOVE 'READING FILE FLWTRIN'  TO WRK-ERROR-MSG.
031200
031300     READ FLW-TRAN-IN              INTO TRAN-FOLLOW-REC.
031400
031500     PERFORM 8100-TEST-FS-TRAN-IN.
031600
031700     IF WRK-FS-TRAN-IN              EQUAL 10
031800        MOVE 'END'                 TO WRK-TRAN-IN-EOF
031900     ELSE
032000        ADD 1                      TO WRK-TRAN-READ-COUNT
032100     END-IF.
032200*----------------------------------------------------------------*
032300 3100-99-EXIT.                   EXIT.
032400*----------------------------------------------------------------*
032500*----------------------------------------------------------------*
032600 3200-VALIDATE-ONE-TRAN           SECTION.
032700*----------------------------------------------------------------*
032800     IF WRK-TRAN-TABLE-COUNT        LESS WRK-TRAN-TABLE-MAX
032900        ADD 1                      TO WRK-TRAN-TABLE-COUNT
033000        SET TT-IDX                  TO WRK-TRAN-TABLE-COUNT
033100        MOVE TR-FOLLOWER-ID         TO WRK-TT-FOLLOWER-ID(TT-IDX)
033200        MOVE TR-FOLLOWING-ID        TO WRK-TT-FOLLOWING-ID(TT-IDX)
033300        MOVE 'N'                    TO WRK-TT-MATCHED-SW(TT-IDX)
033400        MOVE SPACES                 TO WRK-TT-ACTION(TT-IDX)
033500        MOVE 'Y'                    TO WRK-TT-VALID-SW(TT-IDX)
033600
033700        SET WRK-NOT-FOUND           TO TRUE
033800        SET UT-IDX                  TO 1
033900        SEARCH WRK-USERS-TABLE-ROW VARYING UT-IDX
034000           AT END
034100              SET WRK-NOT-FOUND     TO TRUE
034200           WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL TR-FOLLOWER-ID
034300              SET WRK-FOUND         TO TRUE
034400        END-SEARCH.
034500
034600        IF WRK-NOT-FOUND
034700           MOVE 'N'                    TO WRK-TT-VALID-SW(TT-IDX)
034800           MOVE 'REJECTED'             TO WRK-TT-ACTION(TT-IDX)
034900           MOVE 'FOLLOWER NOT FOUND'   TO WRK-TT-REASON(TT-IDX)
035000        ELSE
035100           IF WRK-UT-IS-DELETED(UT-IDX) EQUAL 'Y'
035200              MOVE 'N'                 TO WRK-TT-VALID-SW(TT-IDX)
035300              MOVE 'REJECTED'          TO WRK-TT-ACTION(TT-IDX)
035400              MOVE 'FOLLOWER NOT ACTIVE' TO WRK-TT-REASON(TT-IDX)
035500           ELSE
035600              IF WRK-UT-PASSWORD(UT-IDX) NOT EQUAL TR-PASSWORD
035700               MOVE 'N'                 TO WRK-TT-VALID-SW(TT-IDX)
035800                 MOVE 'REJECTED'          TO WRK-TT-ACTION(TT-IDX)
035900                 MOVE 'PASSWORD MISMATCH' TO WRK-TT-REASON(TT-IDX)
036000              ELSE
036100                 IF TR-FOLLOWER-ID    EQUAL TR-FOLLOWING-ID
036200                 MOVE 'N'               TO WRK-TT-VALID-SW(TT-IDX)
036300                   MOVE 'REJECTED'        TO WRK-TT-ACTION(TT-IDX)
036400                    MOVE 'SELF-FOLLOW NOT ALLOWED'                RCP-0052
036500                                          TO WRK-TT-REASON(TT-IDX)
036600                 ELSE
036700                    PERFORM 3300-CHECK-FOLLOWEE-ACTIVE
036800                 END-IF
036900              END-IF
037000           END-IF
037100        END-IF
037200     END-IF.
037300
037400     PERFORM 3100-READ-TRAN-IN.
037500*----------------------------------------------------------------*
037600 3200-99-EXIT.                   EXIT.
037700*----------------------------------------------------------------*
037800*----------------------------------------------------------------*
037900 3300-CHECK-FOLLOWEE-ACTIVE       SECTION.
038000*----------------------------------------------------------------*
038100     SET WRK-NOT-FOUND               TO TRUE.
038200     SET UT-IDX                      TO 1.
038300     SEARCH WRK-USERS-TABLE-ROW VARYING UT-IDX
038400        AT END
038500           SET WRK-NOT-FOUND         TO TRUE
038600        WHEN WRK-UT-AUTHOR-ID(UT-IDX) EQUAL TR-FOLLOWING-ID
038700           SET WRK-FOUND             TO TRUE
038800     END-SEARCH.
038900
039000     IF WRK-NOT-FOUND
039100        MOVE 'N'                      TO WRK-TT-VALID-SW(TT-IDX)
039200        MOVE 'REJECTED'               TO WRK-TT-ACTION(TT-IDX)
039300        MOVE 'FOLLOWEE NOT FOUND'     TO WRK-TT-REASON(TT-IDX)
039400     ELSE
039500        IF WRK-UT-IS-DELETED(UT-IDX)  EQUAL 'Y'
039600           MOVE 'N'                   TO WRK-TT-VALID-SW(TT-IDX)
039700           MOVE 'REJECTED'            TO WRK-TT-ACTION(TT-IDX)
039800           MOVE 'FOLLOWEE NOT ACTIVE' TO WRK-TT-REASON(TT-IDX)    RCP-0191
039900        END-IF
040000     END-IF.
040100*----------------------------------------------------------------*
040200 3300-99-EXIT.                   EXIT.
040300*----------------------------------------------------------------*
040400*----------------------------------------------------------------*
040500 4000-TOGGLE-AGAINST-MASTER       SECTION.
040600*----------------------------------------------------------------*
040700     OPEN INPUT  FOLLOWS-OLD.
040800     MOVE 'OPEN FILE USERFLWS'   TO WRK-ERROR-MSG.
040900     PERFORM 8200-TEST-FS-FLWS-OLD.
041000
041100     OPEN OUTPUT FOLLOWS-NEW.
041200     MOVE 'OPEN FILE NEWFLWS'    TO WRK-ERROR-MSG.
041300     PERFORM 8200-TEST-FS-FLWS-NEW.
041400
041500     PERFORM 4100-READ-FOLLOWS-OLD.
041600
041700     PERFORM 4200-PROCESS-ONE-EDGE
041800         UNTIL WRK-FLWS-IN-EOF EQUAL 'END'.
041900
042000     PERFORM 4300-APPEND-NEW-FOLLOWS
042100         VARYING TT-IDX FROM 1 BY 1
042200         UNTIL TT-IDX GREATER WRK-TRAN-TABLE-COUNT.
042300
042400     CLOSE FOLLOWS-OLD, FOLLOWS-NEW.
042500*----------------------------------------------------------------*
042600 4000-99-EXIT.                   EXIT.
042700*----------------------------------------------------------------*
042800*----------------------------------------------------------------*
042900 4100-READ-FOLLOWS-OLD            SECTION.
043000*----------------------------------------------------------------*
043100     MOVE 'READING FILE USERFLWS' TO WRK-ERROR-MSG.
043200
043300     READ FOLLOWS-OLD              INTO WRK-FOLLOW-REG.
043400
043500     PERFORM 8200-TEST-FS-FLWS-OLD.
043600
043700     IF WRK-FS-FLWS-OLD             EQUAL 10
043800        MOVE 'END'                 TO WRK-FLWS-IN-EOF
043900     ELSE
044000        ADD 1                      TO WRK-FLWS-READ-COUNT
044100     END-IF.
044200*----------------------------------------------------------------*
044300 4100-99-EXIT.                   EXIT.
044400*----------------------------------------------------------------*
044500*----------------------------------------------------------------*
044600 4200-PROCESS-ONE-EDGE            SECTION.
044700*----------------------------------------------------------------*
044800     SET WRK-NOT-FOUND               TO TRUE.
044900     SET TT-IDX                      TO 1.
045000     SEARCH WRK-TRAN-TABLE-ROW VARYING TT-IDX
045100        AT END
045200           SET WRK-NOT-FOUND         TO TRUE
045300        WHEN WRK-TT-VALID-SW(TT-IDX)    EQUAL 'Y'
045400             AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
045500             AND WRK-TT-FOLLOWER-ID(TT-IDX)  EQUAL
045600                                      RCPSHR07-FOLLOWER-ID
045700             AND WRK-TT-FOLLOWING-ID(TT-IDX) EQUAL
045800                                      RCPSHR07-FOLLOWING-ID
045900           SET WRK-FOUND             TO TRUE
046000     END-SEARCH.
046100
046200     IF WRK-FOUND
046300        MOVE 'Y'                     TO WRK-TT-MATCHED-SW(TT-IDX)
046400        MOVE 'UNFOLLOWED'            TO WRK-TT-ACTION(TT-IDX)
046500        MOVE 'EDGE REMOVED'          TO WRK-TT-REASON(TT-IDX)
046600        ADD 1                       TO WRK-UNFOLLOWED-COUNT
046700     ELSE
046800        MOVE WRK-FOLLOW-REG           TO FD-REG-FLWS-NEW
046900        WRITE FD-REG-FLWS-NEW
047000
047100        MOVE 'WRITING FILE NEWFLWS'   TO WRK-ERROR-MSG
047200        PERFORM 8200-TEST-FS-FLWS-NEW
047300
047400        IF WRK-FS-FLWS-NEW             EQUAL ZEROS
047500           ADD 1                      TO WRK-FLWS-WRITE-COUNT
047600        END-IF
047700     END-IF.
047800
047900     PERFORM 4100-READ-FOLLOWS-OLD.
048000*----------------------------------------------------------------*
048100 4200-99-EXIT.                   EXIT.
048200*----------------------------------------------------------------*
048300*----------------------------------------------------------------*
048400 4300-APPEND-NEW-FOLLOWS          SECTION.
048500*----------------------------------------------------------------*
048600     IF WRK-TT-VALID-SW(TT-IDX)    EQUAL 'Y'
048700        AND WRK-TT-MATCHED-SW(TT-IDX) EQUAL 'N'
048800        MOVE SPACES                      TO WRK-FOLLOW-REG
048900        MOVE WRK-TT-FOLLOWER-ID(TT-IDX)  TO RCPSHR07-FOLLOWER-ID
049000        MOVE WRK-TT-FOLLOWING-ID(TT-IDX) TO RCPSHR07-FOLLOWING-ID
049100
049200        MOVE WRK-FOLLOW-REG               TO FD-REG-FLWS-NEW
049300        WRITE FD-REG-FLWS-NEW
049400
049500        MOVE 'WRITING FILE NEWFLWS'       TO WRK-ERROR-MSG
049600        PERFORM 8200-TEST-FS-FLWS-NEW
049700
049800        IF WRK-FS-FLWS-NEW                 EQUAL ZEROS
049900           ADD 1                          TO WRK-FLWS-WRITE-COUNT
050000        END-IF
050100
050200        MOVE 'FOLLOWED'                   TO WRK-TT-ACTION(TT-IDX)
050300        MOVE 'EDGE ADDED'                 TO WRK-TT-REASON(TT-IDX)
050400        ADD 1                             TO WRK-FOLLOWED-COUNT
050500     END-IF.
050600*----------------------------------------------------------------*
050700 4300-99-EXIT.                   EXIT.
050800*----------------------------------------------------------------*
050900*----------------------------------------------------------------*
051000 5000-WRITE-ALL-RESULTS           SECTION.
051100*----------------------------------------------------------------*
051200     PERFORM 5100-WRITE-ONE-RESULT
051300         VARYING TT-IDX FROM 1 BY 1
051400         UNTIL TT-IDX GREATER WRK-TRAN-TABLE-COUNT.
051500
051600     CLOSE FLW-TRAN-OUT.
051700*----------------------------------------------------------------*
051800 5000-99-EXIT.                   EXIT.
051900*----------------------------------------------------------------*
052000*----------------------------------------------------------------*
052100 5100-WRITE-ONE-RESULT            SECTION.
052200*----------------------------------------------------------------*
052300     MOVE WRK-TT-FOLLOWER-ID(TT-IDX)  TO TRO-FOLLOWER-ID.
052400     MOVE WRK-TT-FOLLOWING-ID(TT-IDX) TO TRO-FOLLOWING-ID.
052500
052600     IF WRK-TT-VALID-SW(TT-IDX)        EQUAL 'Y'
052700        MOVE 'ACCEPTED'                 TO TRO-STATUS
052800     ELSE
052900        MOVE 'REJECTED'                 TO TRO-STATUS
053000        ADD 1                          TO WRK-REJECT-COUNT
053100     END-IF.
053200
053300     MOVE WRK-TT-REASON(TT-IDX)         TO TRO-REASON.
053400
053500     MOVE TROUT-FOLLOW-REC              TO FD-REG-TRAN-OUT.
053600     WRITE FD-REG-TRAN-OUT.
053700
053800     MOVE 'WRITING FILE FLWTROUT'       TO WRK-ERROR-MSG.
053900     PERFORM 8100-TEST-FS-TRAN-OUT.
054000*----------------------------------------------------------------*
054100 5100-99-EXIT.                   EXIT.
054200*----------------------------------------------------------------*
054300*----------------------------------------------------------------*
054400 8100-TEST-FS-TRAN-IN             SECTION.
054500*----------------------------------------------------------------*
054600     IF WRK-FS-TRAN-IN             NOT EQUAL ZEROS AND 10
054700        MOVE WRK-FS-TRAN-IN        TO WRK-ERROR-CODE
054800        PERFORM 9999-CALL-ABEND-PGM
054900     END-IF.
055000*----------------------------------------------------------------*
055100 8100-99-EXIT.                   EXIT.
055200*----------------------------------------------------------------*
055300*----------------------------------------------------------------*
055400 8100-TEST-FS-TRAN-OUT            SECTION.
055500*----------------------------------------------------------------*
055600     IF WRK-FS-TRAN-OUT            NOT EQUAL ZEROS
055700        MOVE WRK-FS-TRAN-OUT       TO WRK-ERROR-CODE
055800        PERFORM 9999-CALL-ABEND-PGM
055900     END-IF.
056000*----------------------------------------------------------------*
056100 8100-99-EXIT.                   EXIT.
056200*----------------------------------------------------------------*
056300*----------------------------------------------------------------*
056400 8100-TEST-FS-USERS-IN            SECTION.
056500*----------------------------------------------------------------*
056600     IF WRK-FS-USERS-IN            NOT EQUAL ZEROS AND 10
056700        MOVE WRK-FS-USERS-IN       TO WRK-ERROR-CODE
056800        PERFORM 9999-CALL-ABEND-PGM
056900     END-IF.
057000*----------------------------------------------------------------*
057100 8100-99-EXIT.                   EXIT.
057200*----------------------------------------------------------------*
057300*----------------------------------------------------------------*
057400 8200-TEST-FS-FLWS-OLD            SECTION.
057500*----------------------------------------------------------------*
057600     IF WRK-FS-FLWS-OLD            NOT EQUAL ZEROS AND 10
057700        MOVE WRK-FS-FLWS-OLD       TO WRK-ERROR-CODE
057800        PERFORM 9999-CALL-ABEND-PGM
057900     END-IF.
058000*----------------------------------------------------------------*
058100 8200-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 8200-TEST-FS-FLWS-NEW            SECTION.
058500*----------------------------------------------------------------*
058600     IF WRK-FS-FLWS-NEW            NOT EQUAL ZEROS
058700        MOVE WRK-FS-FLWS-NEW       TO WRK-ERROR-CODE
058800        PERFORM 9999-CALL-ABEND-PGM
058900     END-IF.
059000*----------------------------------------------------------------*
059100 8200-99-EXIT.                   EXIT.
059200*----------------------------------------------------------------*
059300*----------------------------------------------------------------*
059400 9100-GET-DATE-TIME               SECTION.
059500*----------------------------------------------------------------*
059600     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
059700     MOVE YY                       TO YYYY-FORMATTED.
059800     MOVE MM                       TO MM-FORMATTED.
059900     MOVE DD                       TO DD-FORMATTED.
060000     ADD  2000                     TO YYYY-FORMATTED.
060100
060200     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
060300     MOVE HOUR                     TO HOUR-FORMATTED.
060400     MOVE MINUTE                   TO MINUTE-FORMATTED.
060500     MOVE SECOND                   TO SECOND-FORMATTED.
060600*----------------------------------------------------------------*
060700 9100-99-EXIT.                   EXIT.
060800*----------------------------------------------------------------*
060900*----------------------------------------------------------------*
061000 9000-FINALIZE                    SECTION.
061100*----------------------------------------------------------------*
061200     DISPLAY '***************************'.
061300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
061400     DISPLAY '***************************'.
061500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
061600     DISPLAY '*-------------------------*'.
061700     DISPLAY '*TRANSACTIONS READ...:' WRK-TRAN-TABLE-COUNT '*'.
061800     DISPLAY '*FOLLOWED............:' WRK-FOLLOWED-COUNT '*'.
061900     DISPLAY '*UNFOLLOWED..........:' WRK-UNFOLLOWED-COUNT '*'.
062000     DISPLAY '*REJECTED............:' WRK-REJECT-COUNT '*'.
062100     DISPLAY '*FOLLOWS READ/WRITTEN:' WRK-FLWS-READ-COUNT
062200     '/' WRK-FLWS-WRITE-COUNT '*'.
062300     DISPLAY '*-------------------------*'.
062400     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
062500     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
062600     DISPLAY '***************************'.
062700
062800     STOP RUN.
062900*----------------------------------------------------------------*
063000 9000-99-EXIT.                   EXIT.
063100*----------------------------------------------------------------*
063200*----------------------------------------------------------------*
063300 9999-CALL-ABEND-PGM              SECTION.
063400*----------------------------------------------------------------*
063500     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
063600     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
063700     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
063800*----------------------------------------------------------------*
063900 9999-99-EXIT.                   EXIT.
064000*----------------------------------------------------------------*
