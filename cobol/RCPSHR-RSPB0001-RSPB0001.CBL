000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSPB0001.
000600 AUTHOR.         RENATA MOURA SANTANA.
000700 INSTALLATION.   RECIPE SHARING PLATFORM DATA CENTER.
000800 DATE-WRITTEN.   11/02/1991.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSPB0001.                                     *
001400*    ANALYST.....: RENATA MOURA SANTANA                          *
001500*    PROGRAMMER..: RENATA MOURA SANTANA                          *
001600*    DATE........: 11/02/1991                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: RECIPE SHARING PLATFORM - RCPSHR              *
001900*----------------------------------------------------------------*
002000*    GOAL........: NIGHTLY (RE)LOAD OF THE SEVEN RCPSHR MASTER   *
002100*                  FILES FROM THE USER/RECIPE/REVIEW FEEDS. THIS *
002200*                  IS THE SOLE ENTRY POINT FOR BUILDING A NEW    *
002300*                  GENERATION OF EVERY MASTER - NOTHING ELSE IN  *
002400*                  THE SHOP WRITES USERS/RECIPES/NUTRITION/      *
002500*                  INGREDIENTS/REVIEWS/LIKES/FOLLOWS FROM SCRATCH*
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   USERIN          01063       NONE             *
002900*                   RECIPEIN        10463       NONE             *
003000*                   REVIEWIN        04988       NONE             *
003100*                   USERS           00167       RCPSHR01         *
003200*                   RECIPES         04388       RCPSHR02         *
003300*                   NUTRITON        00117       RCPSHR03         *
003400*                   INGREDNT        00219       RCPSHR04         *
003500*                   REVIEWS         04090       RCPSHR05         *
003600*                   REVLIKES        00028       RCPSHR06         *
003700*                   USERFLWS        00028       RCPSHR07         *
003800*----------------------------------------------------------------*
003900*    TABLE DB2...:  NONE - RCPSHR KEEPS NO RDBMS TABLES. THE      *
004000*                  SEVEN FILES ABOVE ARE CATALOGUED AS A NEW     *
004100*                  GDG GENERATION (+1) EACH RUN; IF THIS JOB     *
004200*                  ABENDS THE NEW GENERATION IS NEVER ROLLED IN, *
004300*                  WHICH IS HOW THE SHOP GETS "ALL-OR-NOTHING"   *
004400*                  LOAD SEMANTICS WITHOUT A DATABASE.             *
004500*----------------------------------------------------------------*
004600*    CHANGE LOG:                                                 *
004700*    DATE       WHO   TICKET     DESCRIPTION                     *
004800*    ---------- ----- ---------- ----------------------------    *
004900*    1991-02-11 RMS   RCP-0001   ORIGINAL PROGRAM - BUILDS USERS  *
005000*                                AND RECIPES ONLY.                *
005100*    1991-03-02 RMS   RCP-0004   ADDED NUTRITON AND INGREDNT      *
005200*                                BUILD OUT OF THE RECIPE FEED.    *
005300*    1992-06-18 GDS   RCP-0031   ADDED REVIEWS AND REVLIKES.      *
005400*    1993-01-09 GDS   RCP-0042   ADDED USERFLWS, SECOND PASS OF   *
005500*                                THE USER FEED.                   *
005600*    1998-12-02 KTO   RCP-0102   Y2K REMEDIATION - 9000-GET-DATE- *
005700*                                TIME NOW EXPANDS TO A 4-DIGIT    *
005800*                                YEAR BEFORE ANY DISPLAY.         *
005900*    2002-09-14 GDS   RCP-0177   RATING IS NOW ROUNDED BEFORE     *
006000*                                CLAMPING - PREVIOUSLY TRUNCATED. *
006100*    2010-05-19 KTO   RCP-0281   INGREDIENT DE-DUPE MADE CASE-    *
006200*                                SENSITIVE PER DATA OWNER REQUEST.*
006300*    2012-08-02 KTO   RCP-0299   SELF-FOLLOW PAIRS NOW SKIPPED    *
006400*                                RATHER THAN ABENDING THE JOB.    *
006500*----------------------------------------------------------------*
006600*================================================================*
006700*           E N V I R O N M E N T      D I V I S I O N           *
006800*================================================================*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     CLASS VALID-YES-NO IS 'Y' 'N'
007300     UPSI-0 ON STATUS IS RCPSHR-VERBOSE-RUN
007400     UPSI-0 OFF STATUS IS RCPSHR-QUIET-RUN.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900     SELECT USER-IN        ASSIGN TO UTS-S-USERIN
008000      ORGANIZATION IS     SEQUENTIAL
008100      ACCESS MODE  IS     SEQUENTIAL
008200      FILE STATUS  IS     WRK-FS-USER-IN.
008300
008400     SELECT RECIPE-IN      ASSIGN TO UTS-S-RECIPEIN
008500      ORGANIZATION IS     SEQUENTIAL
008600      ACCESS MODE  IS     SEQUENTIAL
008700      FILE STATUS  IS     WRK-FS-RECIPE-IN.
008800
008900     SELECT REVIEW-IN      ASSIGN TO UTS-S-REVIEWIN
009000      ORGANIZATION IS     SEQUENTIAL
009100      ACCESS MODE  IS     SEQUENTIAL
009200      FILE STATUS  IS     WRK-FS-REVIEW-IN.
009300
009400     SELECT USERS-OUT      ASSIGN TO UTS-S-USERS
009500      ORGANIZATION IS     SEQUENTIAL
009600      ACCESS MODE  IS     SEQUENTIAL
009700      FILE STATUS  IS     WRK-FS-USERS-OUT.
009800
009900     SELECT RECIPES-OUT    ASSIGN TO UTS-S-RECIPES
010000      ORGANIZATION IS     SEQUENTIAL
010100      ACCESS MODE  IS     SEQUENTIAL
010200      FILE STATUS  IS     WRK-FS-RECIPES-OUT.
010300
010400     SELECT NUTRITON-OUT   ASSIGN TO UTS-S-NUTRITON
010500      ORGANIZATION IS     SEQUENTIAL
010600      ACCESS MODE  IS     SEQUENTIAL
010700      FILE STATUS  IS     WRK-FS-NUTRITON-OUT.
010800
010900     SELECT INGREDNT-OUT   ASSIGN TO UTS-S-INGREDNT
011000      ORGANIZATION IS     SEQUENTIAL
011100      ACCESS MODE  IS     SEQUENTIAL
011200      FILE STATUS  IS     WRK-FS-INGREDNT-OUT.
011300
011400     SELECT REVIEWS-OUT    ASSIGN TO UTS-S-REVIEWS
011500      ORGANIZATION IS     SEQUENTIAL
011600      ACCESS MODE  IS     SEQUENTIAL
011700      FILE STATUS  IS     WRK-FS-REVIEWS-OUT.
011800
011900     SELECT REVLIKES-OUT   ASSIGN TO UTS-S-REVLIKES
012000      ORGANIZATION IS     SEQUENTIAL
012100      ACCESS MODE  IS     SEQUENTIAL
012200      FILE STATUS  IS     WRK-FS-REVLIKES-OUT.
012300
012400     SELECT USERFLWS-OUT   ASSIGN TO UTS-S-USERFLWS
012500      ORGANIZATION IS     SEQUENTIAL
012600      ACCESS MODE  IS     SEQUENTIAL
012700      FILE STATUS  IS     WRK-FS-USERFLWS-OUT.
012800
012900*================================================================*
013000*                  D A T A      D I V I S I O N                  *
013100*================================================================*
013200 DATA DIVISION.
013300 FILE SECTION.
013400*
013500 FD  USER-IN
013600     RECORDING MODE IS F
013700     LABEL RECORD   IS STANDARD
013800     BLOCK CONTAINS 00 RECORDS.
013900 01  FD-REG-USER-IN                 PIC X(1063).
014000
014100 FD  RECIPE-IN
014200     RECORDING MODE IS F
014300     LABEL RECORD   IS STANDARD
014400     BLOCK CONTAINS 00 RECORDS.
014500 01  FD-REG-RECIPE-IN               PIC X(10463).
014600
014700 FD  REVIEW-IN
014800     RECORDING MODE IS F
014900     LABEL RECORD   IS STANDARD
015000     BLOCK CONTAINS 00 RECORDS.
015100 01  FD-REG-REVIEW-IN               PIC X(4988).
015200
015300 FD  USERS-OUT
015400     RECORDING MODE IS F
015500     LABEL RECORD   IS STANDARD
015600     BLOCK CONTAINS 00 RECORDS.
015700 01  FD-REG-USERS-OUT               PIC X(167).
015800
015900 FD  RECIPES-OUT
016000     RECORDING MODE IS F
016100     LABEL RECORD   IS STANDARD
016200     BLOCK CONTAINS 00 RECORDS.
016300 01  FD-REG-RECIPES-OUT             PIC X(4388).
016400
016500 FD  NUTRITON-OUT
016600     RECORDING MODE IS F
016700     LABEL RECORD   IS STANDARD
016800     BLOCK CONTAINS 00 RECORDS.
016900 01  FD-REG-NUTRITON-OUT            PIC X(117).
017000
017100 FD  INGREDNT-OUT
017200     RECORDING MODE IS F
017300     LABEL RECORD   IS STANDARD
017400     BLOCK CONTAINS 00 RECORDS.
017500 01  FD-REG-INGREDNT-OUT            PIC X(219).
017600
017700 FD  REVIEWS-OUT
017800     RECORDING MODE IS F
017900     LABEL RECORD   IS STANDARD
018000     BLOCK CONTAINS 00 RECORDS.
018100 01  FD-REG-REVIEWS-OUT             PIC X(4090).
018200
018300 FD  REVLIKES-OUT
018400     RECORDING MODE IS F
018500     LABEL RECORD   IS STANDARD
018600     BLOCK CONTAINS 00 RECORDS.
018700 01  FD-REG-REVLIKES-OUT            PIC X(28).
018800
018900 FD  USERFLWS-OUT
019000     RECORDING MODE IS F
019100     LABEL RECORD   IS STANDARD
019200     BLOCK CONTAINS 00 RECORDS.
019300 01  FD-REG-USERFLWS-OUT            PIC X(28).
019400
019500*-----------------------------------------------------------------*
019600*                  WORKING-STORAGE SECTION                        *
019700*-----------------------------------------------------------------*
019800 WORKING-STORAGE SECTION.
019900
020000*    -- TRANSACTION-SHAPED COPY OF THE INCOMING USER FEED --
020100 01  LOAD-USER-REC.
020200     03  LU-AUTHOR-ID                PIC 9(09).
020300     03  LU-AUTHOR-NAME              PIC X(60).
020400     03  LU-GENDER                   PIC X(06).
020500     03  LU-AGE                      PIC 9(03).
020600     03  LU-FOLLOWERS                PIC 9(09).
020700     03  LU-FOLLOWING                PIC 9(09).
020800     03  LU-PASSWORD                 PIC X(60).
020900     03  LU-IS-DELETED               PIC X(01).
021000     03  LU-FOLLOWER-COUNT           PIC 9(03).
021100     03  LU-FOLLOWER-IDS             PIC 9(09) OCCURS 50 TIMES.
021200     03  LU-FOLLOWING-COUNT          PIC 9(03).
021300     03  LU-FOLLOWING-IDS            PIC 9(09) OCCURS 50 TIMES.
021400 01  LOAD-USER-REC-X REDEFINES LOAD-USER-REC.
021500     03  LU-DUMP-VIEW                PIC X(1063).
021600
021700*    -- TRANSACTION-SHAPED COPY OF THE INCOMING RECIPE FEED --
021800 01  LOAD-RECIPE-REC.
021900     03  LR-RECIPE-ID                PIC 9(09).
022000     03  LR-RECIPE-NAME              PIC X(100).
022100     03  LR-AUTHOR-ID                PIC 9(09).
022200     03  LR-COOK-TIME                PIC X(30).
022300     03  LR-PREP-TIME                PIC X(30).
022400     03  LR-TOTAL-TIME               PIC X(30).
022500     03  LR-DATE-PUBLISHED           PIC X(26).
022600     03  LR-DESCRIPTION              PIC X(4000).
022700     03  LR-RECIPE-CATEGORY          PIC X(60).
022800     03  LR-RECIPE-SERVINGS-TEXT     PIC X(10).
022900     03  LR-RECIPE-YIELD             PIC X(60).
023000     03  LR-CALORIES                 PIC 9(08)V99.
023100     03  LR-CALORIES-SW              PIC X(01).
023200     03  LR-FAT                      PIC 9(08)V99.
023300     03  LR-FAT-SW                   PIC X(01).
023400     03  LR-SATURATED-FAT            PIC 9(08)V99.
023500     03  LR-SATURATED-FAT-SW         PIC X(01).
023600     03  LR-CHOLESTEROL              PIC 9(08)V99.
023700     03  LR-CHOLESTEROL-SW           PIC X(01).
023800     03  LR-SODIUM                   PIC 9(08)V99.
023900     03  LR-SODIUM-SW                PIC X(01).
024000     03  LR-CARBOHYDRATE             PIC 9(08)V99.
024100     03  LR-CARBOHYDRATE-SW          PIC X(01).
024200     03  LR-FIBER                    PIC 9(08)V99.
024300     03  LR-FIBER-SW                 PIC X(01).
024400     03  LR-SUGAR                    PIC 9(08)V99.
024500     03  LR-SUGAR-SW                 PIC X(01).
024600     03  LR-PROTEIN                  PIC 9(08)V99.
024700     03  LR-PROTEIN-SW               PIC X(01).
024800     03  LR-INGREDIENT-COUNT         PIC 9(03).
024900     03  LR-INGREDIENT-PARTS         PIC X(200) OCCURS 30 TIMES.
025000 01  LOAD-RECIPE-REC-X REDEFINES LOAD-RECIPE-REC.
025100     03  LR-DUMP-VIEW                PIC X(10463).
025200
025300*    -- TRANSACTION-SHAPED COPY OF THE INCOMING REVIEW FEED --
025400 01  LOAD-REVIEW-REC.
025500     03  LV-REVIEW-ID                PIC 9(09).
025600     03  LV-RECIPE-ID                PIC 9(09).
025700     03  LV-AUTHOR-ID                PIC 9(09).
025800     03  LV-RATING-RAW               PIC S9(3)V99.
025900     03  LV-REVIEW-TEXT              PIC X(4000).
026000     03  LV-DATE-SUBMITTED           PIC X(26).
026100     03  LV-DATE-MODIFIED            PIC X(26).
026200     03  LV-LIKES-COUNT              PIC 9(03).
026300     03  LV-LIKES-IDS                PIC 9(09) OCCURS 100 TIMES.
026400 01  LOAD-REVIEW-REC-X REDEFINES LOAD-REVIEW-REC.
026500     03  LV-DUMP-VIEW                PIC X(4988).
026600
026700*    -- OUTPUT MASTER BUFFERS (ONE 01 PER RCPSHR COPYBOOK) --
026800 01  WRK-USERS-REG.
026900     COPY 'RCPSHR01'.
027000 01  WRK-RECIPES-REG.
027100     COPY 'RCPSHR02'.
027200 01  WRK-NUTRITON-REG.
027300     COPY 'RCPSHR03'.
027400 01  WRK-INGREDNT-REG.
027500     COPY 'RCPSHR04'.
027600 01  WRK-REVIEWS-REG.
027700     COPY 'RCPSHR05'.
027800 01  WRK-REVLIKES-REG.
027900     COPY 'RCPSHR06'.
028000 01  WRK-USERFLWS-REG.
028100     COPY 'RCPSHR07'.
028200
028300*    -- TABLES BUILT DURING THE RUN FOR DUPLICATE/EXISTENCE CHECKS
028400 01  WRK-VALID-AUTHORS.
028500     05  WRK-VALID-AUTHOR-MAX        PIC 9(05) COMP VALUE 5000.
028600     05  WRK-VALID-AUTHOR-COUNT      PIC 9(05) COMP VALUE ZEROES.
028700     05  WRK-VALID-AUTHOR-TAB OCCURS 5000 TIMES
028800             INDEXED BY VA-IDX.
028900         10  WRK-VALID-AUTHOR-ID     PIC 9(09).
029000
029100 01  WRK-NUTRITON-SEEN.
029200     05  WRK-NUTRITON-SEEN-COUNT     PIC 9(05) COMP VALUE ZEROES.
029300     05  WRK-NUTRITON-SEEN-TAB OCCURS 5000 TIMES
029400             INDEXED BY NS-IDX.
029500         10  WRK-NUTRITON-SEEN-ID    PIC 9(09).
029600
029700 01  WRK-REVIEW-SEEN.
029800     05  WRK-REVIEW-SEEN-COUNT       PIC 9(05) COMP VALUE ZEROES.
029900     05  WRK-REVIEW-SEEN-TAB OCCURS 20000 TIMES
030000             INDEXED BY RS-IDX.
030100         10  WRK-REVIEW-SEEN-ID      PIC 9(09).
030200
030300 01  WRK-INGREDNT-SEEN-THIS-RECIPE.
030400     05  WRK-INGREDNT-SEEN-COUNT     PIC 9(03) COMP VALUE ZEROES.
030500     05  WRK-INGREDNT-SEEN-TAB OCCURS 30 TIMES
030600             INDEXED BY IS-IDX.
030700         10  WRK-INGREDNT-SEEN-TXT   PIC X(200).
030800
030900 01  WRK-LIKES-SEEN-THIS-REVIEW.
031000     05  WRK-LIKES-SEEN-COUNT        PIC 9(03) COMP VALUE ZEROES.
031100     05  WRK-LIKES-SEEN-TAB OCCURS 100 TIMES
031200             INDEXED BY LS-IDX.
031300         10  WRK-LIKES-SEEN-ID       PIC 9(09).
031400
031500 01  WRK-FOLLOW-SEEN.
031600     05  WRK-FOLLOW-SEEN-COUNT       PIC 9(05) COMP VALUE ZEROES.
031700     05  WRK-FOLLOW-SEEN-TAB OCCURS 20000 TIMES
031800             INDEXED BY FS-IDX.
031900         10  WRK-FOLLOW-SEEN-FROM    PIC 9(09).
032000         10  WRK-FOLLOW-SEEN-TO      PIC 9(09).
032100
032200*    -- RUN COUNTERS / SWITCHES --
032300 77  WRK-USER-IN-REGS-COUNTER        PIC 9(07) COMP VALUE ZEROES.
032400 77  WRK-USERS-OUT-REGS-COUNTER      PIC 9(07) COMP VALUE ZEROES.
032500 77  WRK-RECIPE-IN-REGS-COUNTER      PIC 9(07) COMP VALUE ZEROES.
032600 77  WRK-RECIPES-OUT-REGS-COUNTER    PIC 9(07) COMP VALUE ZEROES.
032700 77  WRK-NUTRITON-OUT-REGS-COUNTER   PIC 9(07) COMP VALUE ZEROES.
032800 77  WRK-INGREDNT-OUT-REGS-COUNTER   PIC 9(07) COMP VALUE ZEROES.
032900 77  WRK-REVIEW-IN-REGS-COUNTER      PIC 9(07) COMP VALUE ZEROES.
033000 77  WRK-REVIEWS-OUT-REGS-COUNTER    PIC 9(07) COMP VALUE ZEROES.
033100 77  WRK-REVLIKES-OUT-REGS-COUNTER   PIC 9(07) COMP VALUE ZEROES.
033200 77  WRK-USERFLWS-OUT-REGS-COUNTER   PIC 9(07) COMP VALUE ZEROES.
033300 77  WRK-BATCH-GROUP-COUNTER         PIC 9(04) COMP VALUE ZEROES.
033400 77  WRK-BATCH-GROUP-SIZE            PIC 9(04) COMP VALUE 1000.
033500
033600 77  WRK-USER-IN-EOF                 PIC X(03) VALUE SPACES.
033700 77  WRK-RECIPE-IN-EOF               PIC X(03) VALUE SPACES.
033800 77  WRK-REVIEW-IN-EOF               PIC X(03) VALUE SPACES.
033900
034000 77  WRK-IX                          PIC 9(05) COMP VALUE ZEROES.
034100 77  WRK-JX                          PIC 9(05) COMP VALUE ZEROES.
034200 77  WRK-TRIM-START                  PIC 9(03) COMP VALUE ZEROES.
034300 77  WRK-TRIM-END                    PIC 9(03) COMP VALUE ZEROES.
034400 77  WRK-TRIM-LEN                    PIC 9(03) COMP VALUE ZEROES.
034500 77  WRK-TRIMMED-TEXT                PIC X(200) VALUE SPACES.
034600 77  WRK-RATING-ROUNDED              PIC S9(03) VALUE ZEROES.
034700 77  WRK-RATING-FINAL                PIC 9(01) VALUE ZEROES.
034800 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
034900     88  WRK-FOUND                       VALUE 'Y'.
035000     88  WRK-NOT-FOUND                   VALUE 'N'.
035100
035200*DATA FOR ERROR LOG:
035300 01  WRK-ERROR-LOG.
035400     03  WRK-PROGRAM                         PIC X(08) VALUE
035500                                                     'RSPB0001'  .
035600     03  WRK-ERROR-MSG                     PIC X(30) VALUE SPACES.
035700     03  WRK-ERROR-CODE                    PIC X(30) VALUE SPACES.
035800     03  WRK-ERROR-DATE                    PIC X(10) VALUE SPACES.
035900     03  WRK-ERROR-TIME                    PIC X(08) VALUE SPACES.
036000
036100*ABENDING PROGRAM:
036200 77  WRK-ABEND-PGM                           PIC X(08) VALUE
036300                                                     'ABENDPGM'  .
036400
036500 01  WRK-FILE-STATUS.
036600     03  WRK-FS-USER-IN                     PIC 9(02) VALUE ZEROS.
036700     03  WRK-FS-RECIPE-IN                   PIC 9(02) VALUE ZEROS.
036800     03  WRK-FS-REVIEW-IN                   PIC 9(02) VALUE ZEROS.
036900     03  WRK-FS-USERS-OUT                   PIC 9(02) VALUE ZEROS.
037000     03  WRK-FS-RECIPES-OUT                 PIC 9(02) VALUE ZEROS.
037100     03  WRK-FS-NUTRITON-OUT                PIC 9(02) VALUE ZEROS.
037200     03  WRK-FS-INGREDNT-OUT                PIC 9(02) VALUE ZEROS.
037300     03  WRK-FS-REVIEWS-OUT                 PIC 9(02) VALUE ZEROS.
037400     03  WRK-FS-REVLIKES-OUT                PIC 9(02) VALUE ZEROS.
037500     03  WRK-FS-USERFLWS-OUT                PIC 9(02) VALUE ZEROS.
037600
037700*WORKING DATA FOR THE SYSTEM DATE AND TIME.
037800 01  WRK-SYSTEM-DATE.
037900     03  YY                                 PIC 9(02) VALUE ZEROS.
038000     03  MM                                 PIC 9(02) VALUE ZEROS.
038100     03  DD                                 PIC 9(02) VALUE ZEROS.
038200*
038300 01  WRK-DATE-FORMATTED.
038400     03  DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
038500     03  FILLER                               PIC X(01) VALUE '-'.
038600     03  MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
038700     03  FILLER                               PIC X(01) VALUE '-'.
038800     03  YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
038900*
039000 01  WRK-SYSTEM-TIME.
039100     03  HOUR                               PIC 9(02) VALUE ZEROS.
039200     03  MINUTE                             PIC 9(02) VALUE ZEROS.
039300     03  SECOND                             PIC 9(02) VALUE ZEROS.
039400     03  HUNDREDTH                          PIC 9(02) VALUE ZEROS.
039500*
039600 01  WRK-TIME-FORMATTED.
039700     03  HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
039800     03  FILLER                               PIC X(01) VALUE ':'.
039900     03  MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
040000     03  FILLER                               PIC X(01) VALUE ':'.
040100     03  SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
040200
040300 01  WRK-WHEN-COPILED.
040400     03  MM-COMPILED                       PIC X(02) VALUE SPACES.
040500     03  FILLER                               PIC X(01) VALUE '/'.
040600     03  DD-COMPILED                       PIC X(02) VALUE SPACES.
040700     03  FILLER                               PIC X(01) VALUE '/'.
040800     03  YY-COMPILED                       PIC X(02) VALUE SPACES.
040900     03  HOUR-COMPILED                     PIC X(02) VALUE SPACES.
041000     03  FILLER                               PIC X(01) VALUE '-'.
041100     03  MINUTE-COMPILED                   PIC X(02) VALUE SPACES.
041200     03  FILLER                               PIC X(01) VALUE '-'.
041300     03  SECOND-COMPILED                   PIC X(02) VALUE SPACES.
041400*================================================================*
041500 PROCEDURE                       DIVISION.
041600*================================================================*
041700*----------------------------------------------------------------*
041800 0000-MAIN-PROCESS               SECTION.
041900*----------------------------------------------------------------*
042000     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
042100
042200     PERFORM 1000-INITIALIZE.
042300
042400     PERFORM 2000-LOAD-USERS.
042500
042600     PERFORM 3000-LOAD-RECIPES.
042700
042800     PERFORM 4000-LOAD-REVIEWS.
042900
043000     PERFORM 5000-LOAD-FOLLOWS.
043100
043200     PERFORM 9000-FINALIZE.
043300*----------------------------------------------------------------*
043400 0000-99-EXIT.                   EXIT.
043500*----------------------------------------------------------------*
043600*----------------------------------------------------------------*
043700 1000-INITIALIZE                 SECTION.
043800*----------------------------------------------------------------*
043900*    STEP 1 OF THE BATCH FLOW - THE REBUILD ITSELF IS IMPLICIT:
044000*    EVERY MASTER BELOW IS OPENED OUTPUT, WHICH DROPS ANY PRIOR
044100*    GENERATION'S ROWS IN DEPENDENCY ORDER (LIKES, REVIEWS,
044200*    NUTRITON, INGREDNT, USERFLWS, RECIPES, USERS) BY SIMPLY NOT
044300*    CARRYING THEM FORWARD.
044400*----------------------------------------------------------------*
044500     PERFORM 9100-GET-DATE-TIME.
044600*----------------------------------------------------------------*
044700 1000-99-EXIT.                   EXIT.
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 2000-LOAD-USERS                 SECTION.
045100*----------------------------------------------------------------*
045200*    STEP 2 - LOAD USERS VERBATIM, BATCHED IN GROUPS OF 1000.
045300*----------------------------------------------------------------*
045400     OPEN INPUT  USER-IN.
045500     MOVE 'OPEN FILE USERIN'      TO WRK-ERROR-MSG.
045600     PERFORM 8100-TEST-FS-USER-IN.
045700
045800     OPEN OUTPUT USERS-OUT.
045900     MOVE 'OPEN FILE USERS'       TO WRK-ERROR-MSG.
046000     PERFORM 8100-TEST-FS-USERS-OUT.
046100
046200     MOVE ZEROES                  TO WRK-BATCH-GROUP-COUNTER.
046300
046400     PERFORM 2100-READ-USER-IN.
046500
046600     PERFORM 2200-PROCESS-USER-IN
046700         UNTIL WRK-USER-IN-EOF EQUAL 'END'.
046800
046900     CLOSE USER-IN, USERS-OUT.
047000*----------------------------------------------------------------*
047100 2000-99-EXIT.                   EXIT.
047200*----------------------------------------------------------------*
047300*----------------------------------------------------------------*
047400 2100-READ-USER-IN               SECTION.
047500*----------------------------------------------------------------*
047600     MOVE 'READING FILE USERIN'  TO WRK-ERROR-MSG.
047700
047800     READ USER-IN                INTO LOAD-USER-REC.
047900
048000     PERFORM 8100-TEST-FS-USER-IN.
048100
048200     IF WRK-FS-USER-IN           EQUAL 10
048300        MOVE 'END'               TO WRK-USER-IN-EOF
048400     ELSE
048500        ADD 1                    TO WRK-USER-IN-REGS-COUNTER
048600     END-IF.
048700*----------------------------------------------------------------*
048800 2100-99-EXIT.                   EXIT.
048900*----------------------------------------------------------------*
049000*----------------------------------------------------------------*
049100 2200-PROCESS-USER-IN            SECTION.
049200*----------------------------------------------------------------*
049300     MOVE LU-AUTHOR-ID            TO RCPSHR01-AUTHOR-ID.
049400     MOVE LU-AUTHOR-NAME          TO RCPSHR01-AUTHOR-NAME.
049500     MOVE LU-GENDER               TO RCPSHR01-GENDER.
049600     MOVE LU-AGE                  TO RCPSHR01-AGE.
049700     MOVE LU-FOLLOWERS            TO RCPSHR01-FOLLOWERS.
049800     MOVE LU-FOLLOWING            TO RCPSHR01-FOLLOWING.
049900     MOVE LU-PASSWORD             TO RCPSHR01-PASSWORD.
050000     MOVE LU-IS-DELETED           TO RCPSHR01-IS-DELETED.
050100
050200     MOVE WRK-USERS-REG           TO FD-REG-USERS-OUT.
050300     WRITE FD-REG-USERS-OUT.
050400
050500     MOVE 'WRITING FILE USERS'   TO WRK-ERROR-MSG.
050600     PERFORM 8100-TEST-FS-USERS-OUT.
050700
050800     IF WRK-FS-USERS-OUT          EQUAL ZEROS
050900        ADD 1                    TO WRK-USERS-OUT-REGS-COUNTER
051000        PERFORM 2250-REMEMBER-AUTHOR
051100        PERFORM 2260-CHECK-BATCH-GROUP
051200     END-IF.
051300
051400     PERFORM 2100-READ-USER-IN.
051500*----------------------------------------------------------------*
051600 2200-99-EXIT.                   EXIT.
051700*----------------------------------------------------------------*
051800*----------------------------------------------------------------*
051900 2250-REMEMBER-AUTHOR            SECTION.
052000*----------------------------------------------------------------*
052100     IF WRK-VALID-AUTHOR-COUNT    LESS WRK-VALID-AUTHOR-MAX
052200        ADD 1                    TO WRK-VALID-AUTHOR-COUNT
052300        SET VA-IDX                TO WRK-VALID-AUTHOR-COUNT
052400        MOVE LU-AUTHOR-ID         TO WRK-VALID-AUTHOR-ID(VA-IDX)
052500     END-IF.
052600*----------------------------------------------------------------*
052700 2250-99-EXIT.                   EXIT.
052800*----------------------------------------------------------------*
052900*----------------------------------------------------------------*
053000 2260-CHECK-BATCH-GROUP          SECTION.
053100*----------------------------------------------------------------*
053200     ADD 1                       TO WRK-BATCH-GROUP-COUNTER.
053300     IF WRK-BATCH-GROUP-COUNTER   EQUAL WRK-BATCH-GROUP-SIZE
053400        DISPLAY '*CHECKPOINT - USERS BATCH COMMITTED*'
053500        MOVE ZEROES               TO WRK-BATCH-GROUP-COUNTER
053600     END-IF.
053700*----------------------------------------------------------------*
053800 2260-99-EXIT.                   EXIT.
053900*----------------------------------------------------------------*
054000*----------------------------------------------------------------*
054100 3000-LOAD-RECIPES                SECTION.
054200*----------------------------------------------------------------*
054300*    STEP 3 AND STEP 4 - RECIPES, NUTRITON (CALORIES > 0 ONLY,
054400*    FIRST WRITE WINS ON A DUPLICATE KEY) AND INGREDNT (TRIMMED,
054500*    CASE-SENSITIVE DE-DUPE PER RECIPE), ALL DRIVEN OFF ONE PASS
054600*    OF THE RECIPE FEED.
054700*----------------------------------------------------------------*
054800     OPEN INPUT  RECIPE-IN.
054900     MOVE 'OPEN FILE RECIPEIN'    TO WRK-ERROR-MSG.
055000     PERFORM 8200-TEST-FS-RECIPE-IN.
055100
055200     OPEN OUTPUT RECIPES-OUT, NUTRITON-OUT, INGREDNT-OUT.
055300     MOVE 'OPEN FILE RECIPES'     TO WRK-ERROR-MSG.
055400     PERFORM 8200-TEST-FS-RECIPES-OUT.
055500     MOVE 'OPEN FILE NUTRITON'    TO WRK-ERROR-MSG.
055600     PERFORM 8200-TEST-FS-NUTRITON-OUT.
055700     MOVE 'OPEN FILE INGREDNT'    TO WRK-ERROR-MSG.
055800     PERFORM 8200-TEST-FS-INGREDNT-OUT.
055900
056000     MOVE ZEROES                  TO WRK-BATCH-GROUP-COUNTER.
056100
056200     PERFORM 3100-READ-RECIPE-IN.
056300
056400     PERFORM 3200-PROCESS-RECIPE-IN
056500         UNTIL WRK-RECIPE-IN-EOF EQUAL 'END'.
056600
056700     CLOSE RECIPE-IN, RECIPES-OUT, NUTRITON-OUT, INGREDNT-OUT.
056800*----------------------------------------------------------------*
056900 3000-99-EXIT.                   EXIT.
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 3100-READ-RECIPE-IN             SECTION.
057300*----------------------------------------------------------------*
057400     MOVE 'READING FILE RECIPEIN' TO WRK-ERROR-MSG.
057500
057600     READ RECIPE-IN              INTO LOAD-RECIPE-REC.
057700
057800     PERFORM 8200-TEST-FS-RECIPE-IN.
057900
058000     IF WRK-FS-RECIPE-IN          EQUAL 10
058100        MOVE 'END'               TO WRK-RECIPE-IN-EOF
058200     ELSE
058300        ADD 1                    TO WRK-RECIPE-IN-REGS-COUNTER
058400     END-IF.
058500*----------------------------------------------------------------*
058600 3100-99-EXIT.                   EXIT.
058700*----------------------------------------------------------------*
058800*----------------------------------------------------------------*
058900 3200-PROCESS-RECIPE-IN          SECTION.
059000*----------------------------------------------------------------*
059100     MOVE LR-RECIPE-ID            TO RCPSHR02-RECIPE-ID.
059200     MOVE LR-RECIPE-NAME          TO RCPSHR02-RECIPE-NAME.
059300     MOVE LR-AUTHOR-ID            TO RCPSHR02-AUTHOR-ID.
059400     MOVE LR-COOK-TIME            TO RCPSHR02-COOK-TIME.
059500     MOVE LR-PREP-TIME            TO RCPSHR02-PREP-TIME.
059600     MOVE LR-TOTAL-TIME           TO RCPSHR02-TOTAL-TIME.
059700     MOVE LR-DATE-PUBLISHED       TO RCPSHR02-DATE-PUBLISHED.
059800     MOVE LR-DESCRIPTION          TO RCPSHR02-DESCRIPTION.
059900     MOVE LR-RECIPE-CATEGORY      TO RCPSHR02-RECIPE-CATEGORY.
060000     MOVE LR-RECIPE-YIELD         TO RCPSHR02-RECIPE-YIELD.
060100     MOVE ZEROES                  TO RCPSHR02-AGGREGATED-RATING
060200                                     RCPSHR02-REVIEW-COUNT.
060300     SET RCPSHR02-RATING-IS-NULL  TO TRUE.
060400
060500     IF LR-RECIPE-SERVINGS-TEXT   NUMERIC
060600        AND LR-RECIPE-SERVINGS-TEXT NOT EQUAL SPACES
060700        MOVE LR-RECIPE-SERVINGS-TEXT TO RCPSHR02-RECIPE-SERVINGS
060800        SET RCPSHR02-SERVINGS-IS-PRESENT TO TRUE
060900     ELSE
061000        MOVE ZEROES               TO RCPSHR02-RECIPE-SERVINGS
061100        SET RCPSHR02-SERVINGS-IS-NULL TO TRUE
061200     END-IF.
061300
061400     MOVE WRK-RECIPES-REG         TO FD-REG-RECIPES-OUT.
061500     WRITE FD-REG-RECIPES-OUT.
061600
061700     MOVE 'WRITING FILE RECIPES'  TO WRK-ERROR-MSG.
061800     PERFORM 8200-TEST-FS-RECIPES-OUT.
061900
062000     IF WRK-FS-RECIPES-OUT        EQUAL ZEROS
062100        ADD 1                    TO WRK-RECIPES-OUT-REGS-COUNTER
062200     END-IF.
062300
062400     IF LR-CALORIES-SW            EQUAL 'Y'
062500        AND LR-CALORIES           GREATER ZEROES
062600        PERFORM 3300-WRITE-NUTRITON
062700     END-IF.
062800
062900     PERFORM 3500-WRITE-INGREDNT-FOR-RECIPE.
063000
063100     PERFORM 2260-CHECK-BATCH-GROUP.
063200
063300     PERFORM 3100-READ-RECIPE-IN.
063400*----------------------------------------------------------------*
063500 3200-99-EXIT.                   EXIT.
063600*----------------------------------------------------------------*
063700*----------------------------------------------------------------*
063800 3300-WRITE-NUTRITON              SECTION.
063900*----------------------------------------------------------------*
064000     SET WRK-NOT-FOUND            TO TRUE.
064100     SET NS-IDX                   TO 1.
064200     SEARCH WRK-NUTRITON-SEEN-TAB VARYING NS-IDX
064300        AT END
064400           SET WRK-NOT-FOUND      TO TRUE
064500        WHEN WRK-NUTRITON-SEEN-ID(NS-IDX) EQUAL LR-RECIPE-ID
064600           SET WRK-FOUND          TO TRUE
064700     END-SEARCH.
064800
064900     IF WRK-NOT-FOUND
065000        MOVE LR-RECIPE-ID         TO RCPSHR03-RECIPE-ID.
065100        MOVE LR-CALORIES          TO RCPSHR03-CALORIES.
065200        PERFORM 3310-MOVE-NUTRITON-FIELD.
065300
065400        MOVE WRK-NUTRITON-REG     TO FD-REG-NUTRITON-OUT
065500        WRITE FD-REG-NUTRITON-OUT
065600
065700        MOVE 'WRITING FILE NUTRITON' TO WRK-ERROR-MSG
065800        PERFORM 8200-TEST-FS-NUTRITON-OUT
065900
066000        IF WRK-FS-NUTRITON-OUT    EQUAL ZEROS
066100           ADD 1                 TO WRK-NUTRITON-OUT-REGS-COUNTER
066200           IF WRK-NUTRITON-SEEN-COUNT LESS 5000
066300              ADD 1              TO WRK-NUTRITON-SEEN-COUNT
066400              SET NS-IDX          TO WRK-NUTRITON-SEEN-COUNT
066500              MOVE LR-RECIPE-ID   TO WRK-NUTRITON-SEEN-ID(NS-IDX)
066600           END-IF
066700        END-IF
066800     END-IF.
066900*----------------------------------------------------------------*
067000 3300-99-EXIT.                   EXIT.
067100*----------------------------------------------------------------*
067200*----------------------------------------------------------------*
067300 3310-MOVE-NUTRITON-FIELD        SECTION.
067400*----------------------------------------------------------------*
067500     MOVE LR-FAT                  TO RCPSHR03-FAT-CONTENT.
067600     MOVE LR-FAT-SW                TO RCPSHR03-FAT-NULL-SW.
067700     MOVE LR-SATURATED-FAT        TO RCPSHR03-SATURATED-FAT.
067800   MOVE LR-SATURATED-FAT-SW     TO RCPSHR03-SATURATED-FAT-NULL-SW.
067900     MOVE LR-CHOLESTEROL          TO RCPSHR03-CHOLESTEROL.
068000     MOVE LR-CHOLESTEROL-SW       TO RCPSHR03-CHOLESTEROL-NULL-SW.
068100     MOVE LR-SODIUM               TO RCPSHR03-SODIUM.
068200     MOVE LR-SODIUM-SW             TO RCPSHR03-SODIUM-NULL-SW.
068300     MOVE LR-CARBOHYDRATE         TO RCPSHR03-CARBOHYDRATE.
068400    MOVE LR-CARBOHYDRATE-SW      TO RCPSHR03-CARBOHYDRATE-NULL-SW.
068500     MOVE LR-FIBER                TO RCPSHR03-FIBER.
068600     MOVE LR-FIBER-SW              TO RCPSHR03-FIBER-NULL-SW.
068700     MOVE LR-SUGAR                TO RCPSHR03-SUGAR.
068800     MOVE LR-SUGAR-SW              TO RCPSHR03-SUGAR-NULL-SW.
068900     MOVE LR-PROTEIN              TO RCPSHR03-PROTEIN.
069000     MOVE LR-PROTEIN-SW            TO RCPSHR03-PROTEIN-NULL-SW.
069100*----------------------------------------------------------------*
069200 3310-99-EXIT.                   EXIT.
069300*----------------------------------------------------------------*
069400*----------------------------------------------------------------*
069500 3500-WRITE-INGREDNT-FOR-RECIPE  SECTION.
069600*----------------------------------------------------------------*
069700     MOVE ZEROES                  TO WRK-INGREDNT-SEEN-COUNT.
069800     PERFORM 3510-WRITE-ONE-INGREDIENT
069900         VARYING WRK-IX FROM 1 BY 1
070000         UNTIL WRK-IX GREATER LR-INGREDIENT-COUNT.
070100*----------------------------------------------------------------*
070200 3500-99-EXIT.                   EXIT.
070300*----------------------------------------------------------------*
070400*----------------------------------------------------------------*
070500 3510-WRITE-ONE-INGREDIENT       SECTION.
070600*----------------------------------------------------------------*
070700     PERFORM 7000-TRIM-TEXT.
070800
070900     IF WRK-TRIMMED-TEXT          NOT EQUAL SPACES
071000        SET WRK-NOT-FOUND         TO TRUE
071100        SET IS-IDX                TO 1
071200        SEARCH WRK-INGREDNT-SEEN-TAB VARYING IS-IDX
071300           AT END
071400              SET WRK-NOT-FOUND   TO TRUE
071500         WHEN WRK-INGREDNT-SEEN-TXT(IS-IDX) EQUAL WRK-TRIMMED-TEXT
071600              SET WRK-FOUND       TO TRUE
071700        END-SEARCH
071800
071900        IF WRK-NOT-FOUND
072000           MOVE LR-RECIPE-ID      TO RCPSHR04-RECIPE-ID
072100           MOVE WRK-TRIMMED-TEXT  TO RCPSHR04-INGREDIENT-PART
072200           MOVE WRK-INGREDNT-REG  TO FD-REG-INGREDNT-OUT
072300           WRITE FD-REG-INGREDNT-OUT
072400
072500           MOVE 'WRITING FILE INGREDNT' TO WRK-ERROR-MSG
072600           PERFORM 8200-TEST-FS-INGREDNT-OUT
072700
072800           IF WRK-FS-INGREDNT-OUT EQUAL ZEROS
072900              ADD 1              TO WRK-INGREDNT-OUT-REGS-COUNTER
073000              ADD 1              TO WRK-INGREDNT-SEEN-COUNT
073100              SET IS-IDX          TO WRK-INGREDNT-SEEN-COUNT
073200              MOVE WRK-TRIMMED-TEXT
073300                                 TO WRK-INGREDNT-SEEN-TXT(IS-IDX)
073400           END-IF
073500        END-IF
073600     END-IF.
073700*----------------------------------------------------------------*
073800 3510-99-EXIT.                   EXIT.
073900*----------------------------------------------------------------*
074000*----------------------------------------------------------------*
074100 4000-LOAD-REVIEWS                SECTION.
074200*----------------------------------------------------------------*
074300*    STEP 5 AND STEP 6 - REVIEWS (RATING ROUNDED THEN CLAMPED TO
074400*    0-5, DUPLICATE REVIEW-ID SKIPPED) AND REVLIKES (AUTHOR MUST
074500*    EXIST ON USERS, DUPLICATE (REVIEW,AUTHOR) SKIPPED), BOTH
074600*    DRIVEN OFF ONE PASS OF THE REVIEW FEED.
074700*----------------------------------------------------------------*
074800     OPEN INPUT  REVIEW-IN.
074900     MOVE 'OPEN FILE REVIEWIN'    TO WRK-ERROR-MSG.
075000     PERFORM 8300-TEST-FS-REVIEW-IN.
075100
075200     OPEN OUTPUT REVIEWS-OUT, REVLIKES-OUT.
075300     MOVE 'OPEN FILE REVIEWS'     TO WRK-ERROR-MSG.
075400     PERFORM 8300-TEST-FS-REVIEWS-OUT.
075500     MOVE 'OPEN FILE REVLIKES'    TO WRK-ERROR-MSG.
075600     PERFORM 8300-TEST-FS-REVLIKES-OUT.
075700
075800     MOVE ZEROES                  TO WRK-BATCH-GROUP-COUNTER.
075900
076000     PERFORM 4100-READ-REVIEW-IN.
076100
076200     PERFORM 4200-PROCESS-REVIEW-IN
076300         UNTIL WRK-REVIEW-IN-EOF EQUAL 'END'.
076400
076500     CLOSE REVIEW-IN, REVIEWS-OUT, REVLIKES-OUT.
076600*----------------------------------------------------------------*
076700 4000-99-EXIT.                   EXIT.
076800*----------------------------------------------------------------*
076900*----------------------------------------------------------------*
077000 4100-READ-REVIEW-IN             SECTION.
077100*----------------------------------------------------------------*
077200     MOVE 'READING FILE REVIEWIN' TO WRK-ERROR-MSG.
077300
077400     READ REVIEW-IN               INTO LOAD-REVIEW-REC.
077500
077600     PERFORM 8300-TEST-FS-REVIEW-IN.
077700
077800     IF WRK-FS-REVIEW-IN          EQUAL 10
077900        MOVE 'END'               TO WRK-REVIEW-IN-EOF
078000     ELSE
078100        ADD 1                    TO WRK-REVIEW-IN-REGS-COUNTER
078200     END-IF.
078300*----------------------------------------------------------------*
078400 4100-99-EXIT.                   EXIT.
078500*----------------------------------------------------------------*
078600*----------------------------------------------------------------*
078700 4200-PROCESS-REVIEW-IN          SECTION.
078800*----------------------------------------------------------------*
078900     COMPUTE WRK-RATING-ROUNDED ROUNDED = LV-RATING-RAW.          RCP-0177
079000
079100     IF WRK-RATING-ROUNDED        LESS ZEROES
079200        MOVE 0                    TO WRK-RATING-FINAL
079300     ELSE
079400        IF WRK-RATING-ROUNDED     GREATER 5
079500           MOVE 5                 TO WRK-RATING-FINAL
079600        ELSE
079700           MOVE WRK-RATING-ROUNDED TO WRK-RATING-FINAL
079800        END-IF
079900     END-IF.
080000
080100     SET WRK-NOT-FOUND            TO TRUE.
080200     SET RS-IDX                   TO 1.
080300     SEARCH WRK-REVIEW-SEEN-TAB VARYING RS-IDX
080400        AT END
080500           SET WRK-NOT-FOUND      TO TRUE
080600        WHEN WRK-REVIEW-SEEN-ID(RS-IDX) EQUAL LV-REVIEW-ID
080700           SET WRK-FOUND          TO TRUE
080800     END-SEARCH.
080900
081000     IF WRK-NOT-FOUND
081100        MOVE LV-REVIEW-ID          TO RCPSHR05-REVIEW-ID
081200        MOVE LV-RECIPE-ID          TO RCPSHR05-RECIPE-ID
081300        MOVE LV-AUTHOR-ID          TO RCPSHR05-AUTHOR-ID
081400        MOVE WRK-RATING-FINAL      TO RCPSHR05-RATING
081500        MOVE LV-REVIEW-TEXT        TO RCPSHR05-REVIEW-TEXT
081600        MOVE LV-DATE-SUBMITTED     TO RCPSHR05-DATE-SUBMITTED
081700        MOVE LV-DATE-MODIFIED      TO RCPSHR05-DATE-MODIFIED
081800
081900        MOVE WRK-REVIEWS-REG       TO FD-REG-REVIEWS-OUT
082000        WRITE FD-REG-REVIEWS-OUT
082100
082200        MOVE 'WRITING FILE REVIEWS' TO WRK-ERROR-MSG
082300        PERFORM 8300-TEST-FS-REVIEWS-OUT
082400
082500        IF WRK-FS-REVIEWS-OUT     EQUAL ZEROS
082600           ADD 1                 TO WRK-REVIEWS-OUT-REGS-COUNTER
082700           IF WRK-REVIEW-SEEN-COUNT LESS 20000
082800              ADD 1              TO WRK-REVIEW-SEEN-COUNT
082900              SET RS-IDX          TO WRK-REVIEW-SEEN-COUNT
083000              MOVE LV-REVIEW-ID   TO WRK-REVIEW-SEEN-ID(RS-IDX)
083100           END-IF
083200        END-IF
083300     END-IF.
083400
083500*    THE REVIEW-ID WAS PRESENT ON THE INPUT EITHER WAY, SO ITS
083600*    LIKES ARE STILL APPLIED EVEN WHEN THE REVIEW ITSELF WAS A
083700*    DUPLICATE KEY THAT GOT SKIPPED ABOVE.
083800     PERFORM 4500-WRITE-LIKES-FOR-REVIEW.
083900
084000     PERFORM 2260-CHECK-BATCH-GROUP.
084100
084200     PERFORM 4100-READ-REVIEW-IN.
084300*----------------------------------------------------------------*
084400 4200-99-EXIT.                   EXIT.
084500*----------------------------------------------------------------*
084600*----------------------------------------------------------------*
084700 4500-WRITE-LIKES-FOR-REVIEW     SECTION.
084800*----------------------------------------------------------------*
084900     MOVE ZEROES                  TO WRK-LIKES-SEEN-COUNT.
085000     PERFORM 4510-WRITE-ONE-LIKE
085100         VARYING WRK-IX FROM 1 BY 1
085200         UNTIL WRK-IX GREATER LV-LIKES-COUNT.
085300*----------------------------------------------------------------*
085400 4500-99-EXIT.                   EXIT.
085500*----------------------------------------------------------------*
085600*----------------------------------------------------------------*
085700 4510-WRITE-ONE-LIKE             SECTION.
085800*----------------------------------------------------------------*
085900     SET WRK-NOT-FOUND            TO TRUE.
086000     SET VA-IDX                   TO 1.
086100     SEARCH WRK-VALID-AUTHOR-TAB VARYING VA-IDX
086200        AT END
086300           SET WRK-NOT-FOUND      TO TRUE
086400       WHEN WRK-VALID-AUTHOR-ID(VA-IDX) EQUAL LV-LIKES-IDS(WRK-IX)
086500           SET WRK-FOUND          TO TRUE
086600     END-SEARCH.
086700
086800     IF WRK-FOUND
086900        SET WRK-NOT-FOUND          TO TRUE
087000        SET LS-IDX                 TO 1
087100        SEARCH WRK-LIKES-SEEN-TAB VARYING LS-IDX
087200           AT END
087300              SET WRK-NOT-FOUND    TO TRUE
087400         WHEN WRK-LIKES-SEEN-ID(LS-IDX) EQUAL LV-LIKES-IDS(WRK-IX)
087500              SET WRK-FOUND        TO TRUE
087600        END-SEARCH
087700
087800        IF WRK-NOT-FOUND
087900           MOVE LV-REVIEW-ID        TO RCPSHR06-REVIEW-ID
088000           MOVE LV-LIKES-IDS(WRK-IX) TO RCPSHR06-AUTHOR-ID
088100           MOVE WRK-REVLIKES-REG    TO FD-REG-REVLIKES-OUT
088200           WRITE FD-REG-REVLIKES-OUT
088300
088400           MOVE 'WRITING FILE REVLIKES' TO WRK-ERROR-MSG
088500           PERFORM 8300-TEST-FS-REVLIKES-OUT
088600
088700           IF WRK-FS-REVLIKES-OUT  EQUAL ZEROS
088800              ADD 1               TO WRK-REVLIKES-OUT-REGS-COUNTER
088900              ADD 1               TO WRK-LIKES-SEEN-COUNT
089000              SET LS-IDX           TO WRK-LIKES-SEEN-COUNT
089100              MOVE LV-LIKES-IDS(WRK-IX)
089200                                  TO WRK-LIKES-SEEN-ID(LS-IDX)
089300           END-IF
089400        END-IF
089500     END-IF.
089600*----------------------------------------------------------------*
089700 4510-99-EXIT.                   EXIT.
089800*----------------------------------------------------------------*
089900*----------------------------------------------------------------*
090000 5000-LOAD-FOLLOWS               SECTION.
090100*----------------------------------------------------------------*
090200*    STEP 7 - SECOND PASS OF THE USER FEED FOR THE FOLLOWER/
090300*    FOLLOWING LISTS. SELF-REFERENCES AND DUPLICATE EDGES ARE
090400*    SKIPPED RATHER THAN REJECTED.
090500*----------------------------------------------------------------*
090600     OPEN INPUT  USER-IN.
090700     MOVE 'REOPEN FILE USERIN'   TO WRK-ERROR-MSG.
090800     PERFORM 8100-TEST-FS-USER-IN.
090900
091000     OPEN OUTPUT USERFLWS-OUT.
091100     MOVE 'OPEN FILE USERFLWS'   TO WRK-ERROR-MSG.
091200     PERFORM 8400-TEST-FS-USERFLWS-OUT.
091300
091400     MOVE ZEROES                  TO WRK-BATCH-GROUP-COUNTER.
091500     MOVE SPACES                  TO WRK-USER-IN-EOF.
091600
091700     PERFORM 2100-READ-USER-IN.
091800
091900     PERFORM 5200-PROCESS-FOLLOW-EDGES
092000         UNTIL WRK-USER-IN-EOF EQUAL 'END'.
092100
092200     CLOSE USER-IN, USERFLWS-OUT.
092300*----------------------------------------------------------------*
092400 5000-99-EXIT.                   EXIT.
092500*----------------------------------------------------------------*
092600*----------------------------------------------------------------*
092700 5200-PROCESS-FOLLOW-EDGES       SECTION.                         RCP-0299
092800*----------------------------------------------------------------*
092900     PERFORM 5300-WRITE-ONE-EDGE
093000         VARYING WRK-IX FROM 1 BY 1
093100         UNTIL WRK-IX GREATER LU-FOLLOWER-COUNT.
093200
093300     PERFORM 5400-WRITE-ONE-FOLLOWING-EDGE
093400         VARYING WRK-IX FROM 1 BY 1
093500         UNTIL WRK-IX GREATER LU-FOLLOWING-COUNT.
093600
093700     PERFORM 2260-CHECK-BATCH-GROUP.
093800
093900     PERFORM 2100-READ-USER-IN.
094000*----------------------------------------------------------------*
094100 5200-99-EXIT.                   EXIT.
094200*----------------------------------------------------------------*
094300*----------------------------------------------------------------*
094400 5300-WRITE-ONE-EDGE             SECTION.
094500*----------------------------------------------------------------*
094600*    LU-FOLLOWER-IDS(WRK-IX) FOLLOWS THIS USER (LU-AUTHOR-ID).
094700*----------------------------------------------------------------*
094800     IF LU-FOLLOWER-IDS(WRK-IX)   NOT EQUAL LU-AUTHOR-ID          RCP-0281
094900        MOVE LU-FOLLOWER-IDS(WRK-IX) TO RCPSHR07-FOLLOWER-ID
095000        MOVE LU-AUTHOR-ID          TO RCPSHR07-FOLLOWING-ID
095100        PERFORM 5500-WRITE-EDGE-IF-NEW
095200     END-IF.
095300*----------------------------------------------------------------*
095400 5300-99-EXIT.                   EXIT.
095500*----------------------------------------------------------------*
095600*----------------------------------------------------------------*
095700 5400-WRITE-ONE-FOLLOWING-EDGE   SECTION.
095800*----------------------------------------------------------------*
095900*    THIS USER (LU-AUTHOR-ID) FOLLOWS LU-FOLLOWING-IDS(WRK-IX).
096000*----------------------------------------------------------------*
096100     IF LU-FOLLOWING-IDS(WRK-IX)  NOT EQUAL LU-AUTHOR-ID
096200        MOVE LU-AUTHOR-ID          TO RCPSHR07-FOLLOWER-ID
096300        MOVE LU-FOLLOWING-IDS(WRK-IX) TO RCPSHR07-FOLLOWING-ID
096400        PERFORM 5500-WRITE-EDGE-IF-NEW
096500     END-IF.
096600*----------------------------------------------------------------*
096700 5400-99-EXIT.                   EXIT.
096800*----------------------------------------------------------------*
096900*----------------------------------------------------------------*
097000 5500-WRITE-EDGE-IF-NEW          SECTION.
097100*----------------------------------------------------------------*
097200     SET WRK-NOT-FOUND            TO TRUE.
097300     SET FS-IDX                   TO 1.
097400     SEARCH WRK-FOLLOW-SEEN-TAB VARYING FS-IDX
097500        AT END
097600           SET WRK-NOT-FOUND      TO TRUE
097700      WHEN WRK-FOLLOW-SEEN-FROM(FS-IDX) EQUAL RCPSHR07-FOLLOWER-ID
097800      AND WRK-FOLLOW-SEEN-TO(FS-IDX)   EQUAL RCPSHR07-FOLLOWING-ID
097900           SET WRK-FOUND          TO TRUE
098000     END-SEARCH.
098100
098200     IF WRK-NOT-FOUND
098300        MOVE WRK-USERFLWS-REG     TO FD-REG-USERFLWS-OUT
098400        WRITE FD-REG-USERFLWS-OUT
098500
098600        MOVE 'WRITING FILE USERFLWS' TO WRK-ERROR-MSG
098700        PERFORM 8400-TEST-FS-USERFLWS-OUT
098800
098900        IF WRK-FS-USERFLWS-OUT    EQUAL ZEROS
099000           ADD 1                 TO WRK-USERFLWS-OUT-REGS-COUNTER
099100           IF WRK-FOLLOW-SEEN-COUNT LESS 20000
099200              ADD 1              TO WRK-FOLLOW-SEEN-COUNT
099300              SET FS-IDX          TO WRK-FOLLOW-SEEN-COUNT
099400              MOVE RCPSHR07-FOLLOWER-ID
099500                                 TO WRK-FOLLOW-SEEN-FROM(FS-IDX)
099600              MOVE RCPSHR07-FOLLOWING-ID
099700                                 TO WRK-FOLLOW-SEEN-TO(FS-IDX)
099800           END-IF
099900        END-IF
100000     END-IF.
100100*----------------------------------------------------------------*
100200 5500-99-EXIT.                   EXIT.
100300*----------------------------------------------------------------*
100400*----------------------------------------------------------------*
100500 7000-TRIM-TEXT                  SECTION.
100600*----------------------------------------------------------------*
100700*    TRIMS LR-INGREDIENT-PARTS(WRK-IX) INTO WRK-TRIMMED-TEXT,
100800*    LEADING AND TRAILING SPACES REMOVED, NO INTRINSIC FUNCTION.
100900*----------------------------------------------------------------*
101000     MOVE SPACES                  TO WRK-TRIMMED-TEXT.
101100     MOVE ZEROES                  TO WRK-TRIM-START WRK-TRIM-END.
101200
101300     PERFORM 7010-NO-OP
101400         VARYING WRK-TRIM-START FROM 1 BY 1
101500         UNTIL WRK-TRIM-START GREATER 200
101600            OR LR-INGREDIENT-PARTS(WRK-IX)(WRK-TRIM-START:1)
101700               NOT EQUAL SPACE.
101800
101900     PERFORM 7010-NO-OP
102000         VARYING WRK-TRIM-END FROM 200 BY -1
102100         UNTIL WRK-TRIM-END LESS 1
102200            OR LR-INGREDIENT-PARTS(WRK-IX)(WRK-TRIM-END:1)
102300               NOT EQUAL SPACE.
102400
102500     IF WRK-TRIM-START            NOT GREATER 200
102600        AND WRK-TRIM-END          NOT LESS WRK-TRIM-START
102700        COMPUTE WRK-TRIM-LEN = WRK-TRIM-END - WRK-TRIM-START + 1
102800        MOVE LR-INGREDIENT-PARTS(WRK-IX)
102900                (WRK-TRIM-START:WRK-TRIM-LEN) TO WRK-TRIMMED-TEXT
103000     END-IF.
103100*----------------------------------------------------------------*
103200 7000-99-EXIT.                   EXIT.
103300*----------------------------------------------------------------*
103400*----------------------------------------------------------------*
103500 7010-NO-OP                       SECTION.
103600*----------------------------------------------------------------*
103700*    BODYLESS TARGET FOR THE BLANK-SCAN PERFORM VARYING ABOVE -   *
103800*    THE UNTIL CONDITION ALONE DOES THE WORK.                     *
103900     CONTINUE.
104000*----------------------------------------------------------------*
104100 7010-99-EXIT.                   EXIT.
104200*----------------------------------------------------------------*
104300*----------------------------------------------------------------*
104400 8100-TEST-FS-USER-IN             SECTION.
104500*----------------------------------------------------------------*
104600     IF WRK-FS-USER-IN            NOT EQUAL ZEROS AND 10
104700        MOVE WRK-FS-USER-IN       TO WRK-ERROR-CODE
104800        PERFORM 9999-CALL-ABEND-PGM
104900     END-IF.
105000*----------------------------------------------------------------*
105100 8100-99-EXIT.                   EXIT.
105200*----------------------------------------------------------------*
105300*----------------------------------------------------------------*
105400 8100-TEST-FS-USERS-OUT           SECTION.
105500*----------------------------------------------------------------*
105600     IF WRK-FS-USERS-OUT          NOT EQUAL ZEROS
105700        MOVE WRK-FS-USERS-OUT     TO WRK-ERROR-CODE
105800        PERFORM 9999-CALL-ABEND-PGM
105900     END-IF.
106000*----------------------------------------------------------------*
106100 8100-99-EXIT.                   EXIT.
106200*----------------------------------------------------------------*
106300*----------------------------------------------------------------*
106400 8200-TEST-FS-RECIPE-IN           SECTION.
106500*----------------------------------------------------------------*
106600     IF WRK-FS-RECIPE-IN          NOT EQUAL ZEROS AND 10
106700        MOVE WRK-FS-RECIPE-IN     TO WRK-ERROR-CODE
106800        PERFORM 9999-CALL-ABEND-PGM
106900     END-IF.
107000*----------------------------------------------------------------*
107100 8200-99-EXIT.                   EXIT.
107200*----------------------------------------------------------------*
107300*----------------------------------------------------------------*
107400 8200-TEST-FS-RECIPES-OUT         SECTION.
107500*----------------------------------------------------------------*
107600     IF WRK-FS-RECIPES-OUT        NOT EQUAL ZEROS
107700        MOVE WRK-FS-RECIPES-OUT   TO WRK-ERROR-CODE
107800        PERFORM 9999-CALL-ABEND-PGM
107900     END-IF.
108000*----------------------------------------------------------------*
108100 8200-99-EXIT.                   EXIT.
108200*----------------------------------------------------------------*
108300*----------------------------------------------------------------*
108400 8200-TEST-FS-NUTRITON-OUT        SECTION.
108500*----------------------------------------------------------------*
108600     IF WRK-FS-NUTRITON-OUT       NOT EQUAL ZEROS
108700        MOVE WRK-FS-NUTRITON-OUT  TO WRK-ERROR-CODE
108800        PERFORM 9999-CALL-ABEND-PGM
108900     END-IF.
109000*----------------------------------------------------------------*
109100 8200-99-EXIT.                   EXIT.
109200*----------------------------------------------------------------*
109300*----------------------------------------------------------------*
109400 8200-TEST-FS-INGREDNT-OUT        SECTION.
109500*----------------------------------------------------------------*
109600     IF WRK-FS-INGREDNT-OUT       NOT EQUAL ZEROS
109700        MOVE WRK-FS-INGREDNT-OUT  TO WRK-ERROR-CODE
109800        PERFORM 9999-CALL-ABEND-PGM
109900     END-IF.
110000*----------------------------------------------------------------*
110100 8200-99-EXIT.                   EXIT.
110200*----------------------------------------------------------------*
110300*----------------------------------------------------------------*
110400 8300-TEST-FS-REVIEW-IN           SECTION.
110500*----------------------------------------------------------------*
110600     IF WRK-FS-REVIEW-IN          NOT EQUAL ZEROS AND 10
110700        MOVE WRK-FS-REVIEW-IN     TO WRK-ERROR-CODE
110800        PERFORM 9999-CALL-ABEND-PGM
110900     END-IF.
111000*----------------------------------------------------------------*
111100 8300-99-EXIT.                   EXIT.
111200*----------------------------------------------------------------*
111300*----------------------------------------------------------------*
111400 8300-TEST-FS-REVIEWS-OUT         SECTION.
111500*----------------------------------------------------------------*
111600     IF WRK-FS-REVIEWS-OUT        NOT EQUAL ZEROS
111700        MOVE WRK-FS-REVIEWS-OUT   TO WRK-ERROR-CODE
111800        PERFORM 9999-CALL-ABEND-PGM
111900     END-IF.
112000*----------------------------------------------------------------*
112100 8300-99-EXIT.                   EXIT.
112200*----------------------------------------------------------------*
112300*----------------------------------------------------------------*
112400 8300-TEST-FS-REVLIKES-OUT        SECTION.
112500*----------------------------------------------------------------*
112600     IF WRK-FS-REVLIKES-OUT       NOT EQUAL ZEROS
112700        MOVE WRK-FS-REVLIKES-OUT  TO WRK-ERROR-CODE
112800        PERFORM 9999-CALL-ABEND-PGM
112900     END-IF.
113000*----------------------------------------------------------------*
113100 8300-99-EXIT.                   EXIT.
113200*----------------------------------------------------------------*
113300*----------------------------------------------------------------*
113400 8400-TEST-FS-USERFLWS-OUT        SECTION.
113500*----------------------------------------------------------------*
113600     IF WRK-FS-USERFLWS-OUT       NOT EQUAL ZEROS
113700        MOVE WRK-FS-USERFLWS-OUT  TO WRK-ERROR-CODE
113800        PERFORM 9999-CALL-ABEND-PGM
113900     END-IF.
114000*----------------------------------------------------------------*
114100 8400-99-EXIT.                   EXIT.
114200*----------------------------------------------------------------*
114300*----------------------------------------------------------------*
114400 9100-GET-DATE-TIME               SECTION.                        RCP-0102
114500*----------------------------------------------------------------*
114600     ACCEPT WRK-SYSTEM-DATE       FROM DATE.
114700     MOVE YY                      TO YYYY-FORMATTED.
114800     MOVE MM                      TO MM-FORMATTED.
114900     MOVE DD                      TO DD-FORMATTED.
115000     ADD  2000                    TO YYYY-FORMATTED.              RCP-0102
115100
115200     ACCEPT WRK-SYSTEM-TIME       FROM TIME.
115300     MOVE HOUR                    TO HOUR-FORMATTED.
115400     MOVE MINUTE                  TO MINUTE-FORMATTED.
115500     MOVE SECOND                  TO SECOND-FORMATTED.
115600*----------------------------------------------------------------*
115700 9100-99-EXIT.                   EXIT.
115800*----------------------------------------------------------------*
115900*----------------------------------------------------------------*
116000 9000-FINALIZE                    SECTION.
116100*----------------------------------------------------------------*
116200     DISPLAY '***************************'.
116300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
116400     DISPLAY '***************************'.
116500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
116600     DISPLAY '*COMPILED........:'
116700     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
116800     DISPLAY '*.................'
116900     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
117000     DISPLAY '*-------------------------*'.
117100     DISPLAY '*USERS READ/WRITTEN..:' WRK-USER-IN-REGS-COUNTER
117200     '/' WRK-USERS-OUT-REGS-COUNTER '*'.
117300     DISPLAY '*RECIPES READ/WRITTEN:' WRK-RECIPE-IN-REGS-COUNTER
117400     '/' WRK-RECIPES-OUT-REGS-COUNTER '*'.
117500    DISPLAY '*NUTRITON WRITTEN....:' WRK-NUTRITON-OUT-REGS-COUNTER
117600     '*'.
117700    DISPLAY '*INGREDNT WRITTEN....:' WRK-INGREDNT-OUT-REGS-COUNTER
117800     '*'.
117900     DISPLAY '*REVIEWS READ/WRITTEN:' WRK-REVIEW-IN-REGS-COUNTER
118000     '/' WRK-REVIEWS-OUT-REGS-COUNTER '*'.
118100    DISPLAY '*REVLIKES WRITTEN....:' WRK-REVLIKES-OUT-REGS-COUNTER
118200     '*'.
118300    DISPLAY '*USERFLWS WRITTEN....:' WRK-USERFLWS-OUT-REGS-COUNTER
118400     '*'.
118500     DISPLAY '*-------------------------*'.
118600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
118700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
118800     DISPLAY '***************************'.
118900
119000     STOP RUN.
119100*----------------------------------------------------------------*
119200 9000-99-EXIT.                   EXIT.
119300*----------------------------------------------------------------*
119400*----------------------------------------------------------------*
119500 9999-CALL-ABEND-PGM              SECTION.
119600*----------------------------------------------------------------*
119700     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
119800     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
119900     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
120000*----------------------------------------------------------------*
120100 9999-99-EXIT.                   EXIT.
120200*----------------------------------------------------------------*
